000100******************************************************************        
000110*                                                                *        
000120*  PROGRAMA: GB2C03A                                             *        
000130*                                                                *        
000140*  FECHA CREACION: 20/02/1987                                    *        
000150*                                                                *        
000160*  AUTOR: R. CONSTANTINESCU                                      *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *        
000190*                                                                *        
000200*  DESCRIPCION: SUBPROGRAMA DE CALCULO DEL PERIODO DE FACTURARE  *        
000210*               (FECHA START, SFARSIT, EMITERE Y SCADENTA A      *        
000220*               PARTIR DEL AN/LUNA ANTERIOR)                     *        
000230*                                                                *        
000240******************************************************************        
000250* MODIFICACIONES.                                                *        
000260* ------------------                                             *        
000270* 20/02/1987 RCM TCK-0013  VERSION INICIAL                       *GB2C03A1
000280* 08/11/1990 RCM TCK-0102  SE CORRIGE ULTIMO DIA DE FEBRERO EN   *GB2C03A2
000290* 08/11/1990 RCM TCK-0102  ANOS BISIESTOS                       * GB2C03A3
000300* 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, SOLO      *GB2C03A4
000310* 30/09/1998 PDN TCK-0201  DOCUMENTA LA PRUEBA DE CORTE DE SIGLO *GB2C03A5
000320* 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB        *GB2C03A6
000330* 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *GB2C03A7
000340* 17/07/2020 JLV TCK-0630  PRIMERA FACTURA DE CLIENTE NUEVO SE   *GB2C03A8
000350* 17/07/2020 JLV TCK-0630  FIJA EN ENERO 2020                    *GB2C03A9
000360******************************************************************        
000370*                                                                *        
000380*         I D E N T I F I C A T I O N   D I V I S I O N          *        
000390*                                                                *        
000400******************************************************************        
000410 IDENTIFICATION DIVISION.                                                 
000420*                                                                         
000430 PROGRAM-ID.   GB2C03A.                                                   
000440 AUTHOR.       R. CONSTANTINESCU.                                         
000450 INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.             
000460 DATE-WRITTEN. 20/02/1987.                                                
000470 DATE-COMPILED.                                                           
000480 SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.          
000490******************************************************************        
000500*                                                                *        
000510*        E N V I R O N M E N T         D I V I S I O N           *        
000520*                                                                *        
000530******************************************************************        
000540 ENVIRONMENT DIVISION.                                                    
000550*                                                                         
000560 CONFIGURATION SECTION.                                                   
000570*                                                                         
000580 SPECIAL-NAMES.                                                           
000590     C01 IS TOP-OF-FORM.                                                  
000600*                                                                         
000610 INPUT-OUTPUT SECTION.                                                    
000620******************************************************************        
000630*                                                                *        
000640*                D A T A            D I V I S I O N              *        
000650*                                                                *        
000660******************************************************************        
000670 DATA DIVISION.                                                           
000680******************************************************************        
000690*                                                                *        
000700*         W O R K I N G   S T O R A G E   S E C T I O N          *        
000710*                                                                *        
000720******************************************************************        
000730 WORKING-STORAGE SECTION.                                                 
000740******************************************************************        
000750*                  AREA DE VARIABLES AUXILIARES                  *        
000760******************************************************************        
000770 01  WS-VARIABLES-AUXILIARES.                                             
000780     05  WS-ANO-CALC             PIC 9(04) COMP.                          
000790     05  WS-MES-CALC             PIC 9(02) COMP.                          
000800     05  WS-DIA-CALC             PIC 9(02) COMP.                          
000810     05  WS-ULTIMO-DIA           PIC 9(02) COMP.                          
000820     05  WS-ANO-EMITERE          PIC 9(04) COMP.                          
000830     05  WS-MES-EMITERE          PIC 9(02) COMP.                          
000840     05  WS-ANO-SCADENTA         PIC 9(04) COMP.                          
000850     05  WS-MES-SCADENTA         PIC 9(02) COMP.                          
000860     05  WS-DIV-RESULTADO        PIC 9(04) COMP.                          
000870     05  WS-REM-4                PIC 9(04) COMP.                          
000880     05  WS-REM-100              PIC 9(04) COMP.                          
000890     05  WS-REM-400              PIC 9(04) COMP.                          
000900     05  FILLER                  PIC X(05).                               
000910*                                                                         
000920*    PERIODO ANTERIOR RECIBIDO EN GB7-AN-ANTERIOR/LUNA-ANTERIOR,          
000930*    DESGLOSADO AQUI PARA EL CALCULO DEL PERIODO SIGUIENTE.               
000940     05  WS-PERIODO-ANTERIOR     PIC 9(06).                               
000950     05  WS-PERIODO-ANTERIOR-R REDEFINES WS-PERIODO-ANTERIOR.             
000960         10  WS-PA-ANO           PIC 9(04).                               
000970         10  WS-PA-MES           PIC 9(02).                               
000980*                                                                         
000990*    UNA FECHA DE TRABAJO SE ARMA CAMPO A CAMPO Y SE COPIA AL             
001000*    AREA LINKAGE QUE CORRESPONDA (START/SFARSIT/EMITERE/SCAD.).          
001010     05  WS-FECHA-TRABAJO        PIC X(10) VALUE SPACES.                  
001020     05  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.                   
001030         10  WS-FT-ANO           PIC 9(04).                               
001040         10  WS-FT-GUION-1       PIC X(01).                               
001050         10  WS-FT-MES           PIC 9(02).                               
001060         10  WS-FT-GUION-2       PIC X(01).                               
001070         10  WS-FT-DIA           PIC 9(02).                               
001080*                                                                         
001090*    TABLA DE DIAS POR MES (FEBRERO SE CORRIGE EN 2200- SEGUN             
001100*    REGLA DE ANO BISIESTO).                                              
001110 01  TB-DIAS-POR-MES-VALORES.                                             
001120     05  FILLER                  PIC 9(02) VALUE 31.                      
001130     05  FILLER                  PIC 9(02) VALUE 28.                      
001140     05  FILLER                  PIC 9(02) VALUE 31.                      
001150     05  FILLER                  PIC 9(02) VALUE 30.                      
001160     05  FILLER                  PIC 9(02) VALUE 31.                      
001170     05  FILLER                  PIC 9(02) VALUE 30.                      
001180     05  FILLER                  PIC 9(02) VALUE 31.                      
001190     05  FILLER                  PIC 9(02) VALUE 31.                      
001200     05  FILLER                  PIC 9(02) VALUE 30.                      
001210     05  FILLER                  PIC 9(02) VALUE 31.                      
001220     05  FILLER                  PIC 9(02) VALUE 30.                      
001230     05  FILLER                  PIC 9(02) VALUE 31.                      
001240 01  TB-DIAS-POR-MES REDEFINES TB-DIAS-POR-MES-VALORES.                   
001250     05  TB-DIAS-MES             PIC 9(02) OCCURS 12 TIMES                
001260                                  INDEXED BY IX-MES.                      
001270******************************************************************        
001280*                    AREA  DE  SWITCHES                          *        
001290******************************************************************        
001300 01  SW-SWITCHES.                                                         
001310     05  SW-BISIESTO             PIC X(01) VALUE 'N'.                     
001320         88  ANO-BISIESTO                  VALUE 'S'.                     
001330         88  ANO-NO-BISIESTO               VALUE 'N'.                     
001340     05  FILLER                  PIC X(10).                               
001350******************************************************************        
001360*                    AREA  DE  CONTADORES                        *        
001370******************************************************************        
001380 01  CN-CONTADORES.                                                       
001390     05  CN-LLAMADAS             PIC S9(07) COMP VALUE ZEROS.             
001400     05  FILLER                  PIC X(10).                               
001410******************************************************************        
001420*                                                                *        
001430*        L I N K A G E          S E C T I O N                    *        
001440*                                                                *        
001450******************************************************************        
001460 LINKAGE SECTION.                                                         
001470     COPY GB0C007.                                                        
001480******************************************************************        
001490*                                                                *        
001500*      P R O C E D U R E         D I V I S I O N                 *        
001510*                                                                *        
001520******************************************************************        
001530 PROCEDURE DIVISION USING GB7-PARM-PERIOADA.                              
001540*                                                                         
001550 MAINLINE.                                                                
001560     PERFORM 1000-INICIO                                                  
001570        THRU 1000-INICIO-EXIT                                             
001580     PERFORM 2000-PROCESO                                                 
001590        THRU 2000-PROCESO-EXIT                                            
001600     PERFORM 6000-FIN                                                     
001610        THRU 6000-FIN-EXIT                                                
001620     GOBACK                                                               
001630     .                                                                    
001640******************************************************************        
001650*              1000 - INICIALIZACION DEL SUBPROGRAMA             *        
001660******************************************************************        
001670 1000-INICIO.                                                             
001680     ADD 1                       TO CN-LLAMADAS                           
001690     .                                                                    
001700 1000-INICIO-EXIT.                                                        
001710     EXIT.                                                                
001720******************************************************************        
001730*              2000 - CALCULO DEL PERIODO DE FACTURARE           *        
001740******************************************************************        
001750 2000-PROCESO.                                                            
001760     PERFORM 2100-DETERMINA-PERIODO                                       
001770        THRU 2100-DETERMINA-PERIODO-EXIT                                  
001780     PERFORM 2200-VALIDA-ULTIMO-DIA                                       
001790        THRU 2200-VALIDA-ULTIMO-DIA-EXIT                                  
001800     PERFORM 2300-CALCULA-FECHA-START                                     
001810        THRU 2300-CALCULA-FECHA-START-EXIT                                
001820     PERFORM 2400-CALCULA-FECHA-SFARSIT                                   
001830        THRU 2400-CALCULA-FECHA-SFARSIT-EXIT                              
001840     PERFORM 2500-CALCULA-FECHA-EMITERE                                   
001850        THRU 2500-CALCULA-FECHA-EMITERE-EXIT                              
001860     PERFORM 2600-CALCULA-FECHA-SCADENTA                                  
001870        THRU 2600-CALCULA-FECHA-SCADENTA-EXIT                             
001880     .                                                                    
001890 2000-PROCESO-EXIT.                                                       
001900     EXIT.                                                                
001910*                                                                         
001920*    SI ES PRIMERA FACTURA DEL CLIENTE, EL PERIODO SE FIJA EN             
001930*    ENERO 2020 (TCK-0630). EN CASO CONTRARIO, EL PERIODO                 
001940*    SIGUIENTE ES EL MES POSTERIOR AL ANTERIOR, CON PASE DE ANO           
001950*    CUANDO EL MES ANTERIOR ES DICIEMBRE.                                 
001960 2100-DETERMINA-PERIODO.                                                  
001970     IF  GB7-ES-PRIMERA-FACTURA                                           
001980         MOVE 2020               TO WS-ANO-CALC                           
001990         MOVE 01                 TO WS-MES-CALC                           
002000     ELSE                                                                 
002010         MOVE GB7-AN-ANTERIOR    TO WS-PA-ANO                             
002020         MOVE GB7-LUNA-ANTERIOR  TO WS-PA-MES                             
002030         IF  WS-PA-MES = 12                                               
002040             COMPUTE WS-ANO-CALC = WS-PA-ANO + 1                          
002050             MOVE 01             TO WS-MES-CALC                           
002060         ELSE                                                             
002070             MOVE WS-PA-ANO      TO WS-ANO-CALC                           
002080             COMPUTE WS-MES-CALC = WS-PA-MES + 1                          
002090         END-IF                                                           
002100     END-IF                                                               
002110     MOVE WS-ANO-CALC            TO GB7-AN-FACTURARE                      
002120     MOVE WS-MES-CALC            TO GB7-LUNA-FACTURARE                    
002130     .                                                                    
002140 2100-DETERMINA-PERIODO-EXIT.                                             
002150     EXIT.                                                                
002160*                                                                         
002170*    ULTIMO DIA DEL MES DE FACTURARE, CON CORRECCION DE FEBRERO           
002180*    EN ANOS BISIESTOS (DIVISIBLE POR 4 Y NO POR 100, O POR 400).         
002190 2200-VALIDA-ULTIMO-DIA.                                                  
002200     SET IX-MES                  TO WS-MES-CALC                           
002210     MOVE TB-DIAS-MES (IX-MES)   TO WS-ULTIMO-DIA                         
002220     MOVE 'N'                    TO SW-BISIESTO                           
002230     IF  WS-MES-CALC = 02                                                 
002240         DIVIDE WS-ANO-CALC BY 4                                          
002250             GIVING WS-DIV-RESULTADO                                      
002260             REMAINDER WS-REM-4                                           
002270         DIVIDE WS-ANO-CALC BY 100                                        
002280             GIVING WS-DIV-RESULTADO                                      
002290             REMAINDER WS-REM-100                                         
002300         DIVIDE WS-ANO-CALC BY 400                                        
002310             GIVING WS-DIV-RESULTADO                                      
002320             REMAINDER WS-REM-400                                         
002330         IF  (WS-REM-4 = 0 AND WS-REM-100 NOT = 0)                        
002340         OR   WS-REM-400 = 0                                              
002350             MOVE 'S'            TO SW-BISIESTO                           
002360         END-IF                                                           
002370     END-IF                                                               
002380     IF  ANO-BISIESTO                                                     
002390         MOVE 29                 TO WS-ULTIMO-DIA                         
002400     END-IF                                                               
002410     .                                                                    
002420 2200-VALIDA-ULTIMO-DIA-EXIT.                                             
002430     EXIT.                                                                
002440*                                                                         
002450 2300-CALCULA-FECHA-START.                                                
002460     MOVE WS-ANO-CALC            TO WS-FT-ANO                             
002470     MOVE WS-MES-CALC            TO WS-FT-MES                             
002480     MOVE 01                     TO WS-FT-DIA                             
002490     MOVE '-'                    TO WS-FT-GUION-1                         
002500     MOVE '-'                    TO WS-FT-GUION-2                         
002510     MOVE WS-FECHA-TRABAJO       TO GB7-DATA-START                        
002520     .                                                                    
002530 2300-CALCULA-FECHA-START-EXIT.                                           
002540     EXIT.                                                                
002550*                                                                         
002560 2400-CALCULA-FECHA-SFARSIT.                                              
002570     MOVE WS-ANO-CALC            TO WS-FT-ANO                             
002580     MOVE WS-MES-CALC            TO WS-FT-MES                             
002590     MOVE WS-ULTIMO-DIA          TO WS-FT-DIA                             
002600     MOVE '-'                    TO WS-FT-GUION-1                         
002610     MOVE '-'                    TO WS-FT-GUION-2                         
002620     MOVE WS-FECHA-TRABAJO       TO GB7-DATA-SFARSIT                      
002630     .                                                                    
002640 2400-CALCULA-FECHA-SFARSIT-EXIT.                                         
002650     EXIT.                                                                
002660*                                                                         
002670*    FECHA DE EMITERE = DIA 1 DEL MES POSTERIOR AL DE FACTURARE.          
002680 2500-CALCULA-FECHA-EMITERE.                                              
002690     IF  WS-MES-CALC = 12                                                 
002700         COMPUTE WS-ANO-EMITERE = WS-ANO-CALC + 1                         
002710         MOVE 01                 TO WS-MES-EMITERE                        
002720     ELSE                                                                 
002730         MOVE WS-ANO-CALC        TO WS-ANO-EMITERE                        
002740         COMPUTE WS-MES-EMITERE = WS-MES-CALC + 1                         
002750     END-IF                                                               
002760     MOVE WS-ANO-EMITERE         TO WS-FT-ANO                             
002770     MOVE WS-MES-EMITERE         TO WS-FT-MES                             
002780     MOVE 01                     TO WS-FT-DIA                             
002790     MOVE '-'                    TO WS-FT-GUION-1                         
002800     MOVE '-'                    TO WS-FT-GUION-2                         
002810     MOVE WS-FECHA-TRABAJO       TO GB7-DATA-EMITERE                      
002820     .                                                                    
002830 2500-CALCULA-FECHA-EMITERE-EXIT.                                         
002840     EXIT.                                                                
002850*                                                                         
002860*    FECHA DE SCADENTA = DIA 1 DEL MES POSTERIOR AL DE EMITERE.           
002870 2600-CALCULA-FECHA-SCADENTA.                                             
002880     IF  WS-MES-EMITERE = 12                                              
002890         COMPUTE WS-ANO-SCADENTA = WS-ANO-EMITERE + 1                     
002900         MOVE 01                 TO WS-MES-SCADENTA                       
002910     ELSE                                                                 
002920         MOVE WS-ANO-EMITERE     TO WS-ANO-SCADENTA                       
002930         COMPUTE WS-MES-SCADENTA = WS-MES-EMITERE + 1                     
002940     END-IF                                                               
002950     MOVE WS-ANO-SCADENTA        TO WS-FT-ANO                             
002960     MOVE WS-MES-SCADENTA        TO WS-FT-MES                             
002970     MOVE 01                     TO WS-FT-DIA                             
002980     MOVE '-'                    TO WS-FT-GUION-1                         
002990     MOVE '-'                    TO WS-FT-GUION-2                         
003000     MOVE WS-FECHA-TRABAJO       TO GB7-DATA-SCADENTA                     
003010     .                                                                    
003020 2600-CALCULA-FECHA-SCADENTA-EXIT.                                        
003030     EXIT.                                                                
003040******************************************************************        
003050*              6000 - FIN DEL SUBPROGRAMA                        *        
003060******************************************************************        
003070 6000-FIN.                                                                
003080     CONTINUE                                                             
003090     .                                                                    
003100 6000-FIN-EXIT.                                                           
003110     EXIT.                                                                
