000100******************************************************************        
000110*                                                                *        
000120*  PROGRAMA: GB2C01A                                             *        
000130*                                                                *        
000140*  FECHA CREACION: 20/02/1987                                    *        
000150*                                                                *        
000160*  AUTOR: R. CONSTANTINESCU                                      *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *        
000190*                                                                *        
000200*  DESCRIPCION: EMITEREA FACTURILOR LUNARE. LEE UN INDEX NOU     *        
000210*               POR CLIENTE DESDE IDXTXN, HALLA LA ULTIMA        *        
000220*               FACTURA (SI EXISTE), LLAMA A GB2C03A PARA EL     *        
000230*               PERIODO Y A GB2C02A PARA LA TARIFICACION, Y      *        
000240*               ESCRIBE LA NUEVA FACTURA EN BILLSNEW             *        
000250*                                                                *        
000260******************************************************************        
000270* MODIFICACIONES.                                                *        
000280* ------------------                                             *        
000290* 20/02/1987 RCM TCK-0013  VERSION INICIAL                       *GB2C01A1
000300* 08/11/1990 RCM TCK-0102  SE VALIDA CLIENTE INEXISTENTE ANTES   *GB2C01A2
000310* 08/11/1990 RCM TCK-0102  DE BUSCAR LA ULTIMA FACTURA           *GB2C01A3
000320* 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, SOLO      *GB2C01A4
000330* 30/09/1998 PDN TCK-0201  DOCUMENTA LA PRUEBA DE CORTE DE SIGLO *GB2C01A5
000340* 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB TRAS   *GB2C01A6
000350* 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *GB2C01A7
000360* 17/07/2020 JLV TCK-0630  PRIMERA FACTURA FIJA EN IANUARIE 2020 *GB2C01A8
000370* 30/08/2023 JLV TCK-1240  SE ARMEAZA SERIE/NUMAR DE FACTURA     *GB2C01A9
000380* 30/08/2023 JLV TCK-1240  CONFORM TABLEI DE JUDETE DIN GB0C005  *GB2C0B0 
000390* 09/05/2025 JLV TCK-1250  SI BILLS NO ABRE, 1000-INICIO CORTA   *GB2C01D1
000400* 09/05/2025 JLV TCK-1250  CON GO TO Y LA CORRIDA NO PROCESA     *GB2C01D2
000410* 09/05/2025 JLV TCK-1250  IDXTXN (CORTE DE FIN DE CORRIDA)      *GB2C01D3
000420******************************************************************        
000430*                                                                *        
000440*         I D E N T I F I C A T I O N   D I V I S I O N          *        
000450*                                                                *        
000460******************************************************************        
000470 IDENTIFICATION DIVISION.                                                 
000480*                                                                         
000490 PROGRAM-ID.   GB2C01A.                                                   
000500 AUTHOR.       R. CONSTANTINESCU.                                         
000510 INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.             
000520 DATE-WRITTEN. 20/02/1987.                                                
000530 DATE-COMPILED.                                                           
000540 SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.          
000550******************************************************************        
000560*                                                                *        
000570*        E N V I R O N M E N T         D I V I S I O N           *        
000580*                                                                *        
000590******************************************************************        
000600 ENVIRONMENT DIVISION.                                                    
000610*                                                                         
000620 CONFIGURATION SECTION.                                                   
000630*                                                                         
000640 SPECIAL-NAMES.                                                           
000650     C01 IS TOP-OF-FORM.                                                  
000660*                                                                         
000670 INPUT-OUTPUT SECTION.                                                    
000680 FILE-CONTROL.                                                            
000690*                                                                         
000700     SELECT F-USERS     ASSIGN TO USERS                                   
000710            ORGANIZATION IS LINE SEQUENTIAL                               
000720            FILE STATUS IS WS-FS-USERS.                                   
000730*                                                                         
000740     SELECT F-BILLS-IN  ASSIGN TO BILLS                                   
000750            ORGANIZATION IS LINE SEQUENTIAL                               
000760            FILE STATUS IS WS-FS-BILLS-IN.                                
000770*                                                                         
000780     SELECT F-BILLS-OUT ASSIGN TO BILLSNEW                                
000790            ORGANIZATION IS LINE SEQUENTIAL                               
000800            FILE STATUS IS WS-FS-BILLS-OUT.                               
000810*                                                                         
000820     SELECT F-IDXTXN    ASSIGN TO IDXTXN                                  
000830            ORGANIZATION IS LINE SEQUENTIAL                               
000840            FILE STATUS IS WS-FS-IDXTXN.                                  
000850*                                                                         
000860     SELECT F-PSTRPT    ASSIGN TO PSTRPT                                  
000870            ORGANIZATION IS LINE SEQUENTIAL                               
000880            FILE STATUS IS WS-FS-PSTRPT.                                  
000890******************************************************************        
000900*                                                                *        
000910*                D A T A            D I V I S I O N              *        
000920*                                                                *        
000930******************************************************************        
000940 DATA DIVISION.                                                           
000950 FILE SECTION.                                                            
000960*                                                                         
000970 FD  F-USERS                                                              
000980     LABEL RECORDS ARE STANDARD.                                          
000990 01  FD-REG-CLIENTE.                                                      
001000     COPY GB0C001.                                                        
001010*                                                                         
001020 FD  F-BILLS-IN                                                           
001030     LABEL RECORDS ARE STANDARD.                                          
001040 01  FD-REG-FACTURA-IN.                                                   
001050     COPY GB0C002.                                                        
001060*                                                                         
001070 FD  F-BILLS-OUT                                                          
001080     LABEL RECORDS ARE STANDARD.                                          
001090 01  FD-REG-FACTURA-OUT.                                                  
001100     COPY GB0C002.                                                        
001110*                                                                         
001120 FD  F-IDXTXN                                                             
001130     LABEL RECORDS ARE STANDARD.                                          
001140 01  FD-REG-IDXTXN.                                                       
001150     05  IX-USUARIO              PIC X(30).                               
001160     05  IX-INDEX-CURENT         PIC S9(07)V9(02).                        
001170     05  FILLER                  PIC X(10).                               
001180*                                                                         
001190 FD  F-PSTRPT                                                             
001200     LABEL RECORDS ARE STANDARD                                           
001210     RECORD CONTAINS 100 CHARACTERS.                                      
001220 01  FD-LIN-PSTRPT               PIC X(100).                              
001230******************************************************************        
001240*                                                                *        
001250*         W O R K I N G   S T O R A G E   S E C T I O N          *        
001260*                                                                *        
001270******************************************************************        
001280 WORKING-STORAGE SECTION.                                                 
001290******************************************************************        
001300*                  AREA DE TABLA DE JUDETE (SERIE FACTURA)       *        
001310******************************************************************        
001320     COPY GB0C005.                                                        
001330******************************************************************        
001340*                  AREA DE VARIABLES AUXILIARES                  *        
001350******************************************************************        
001360 01  WS-VARIABLES-AUXILIARES.                                             
001370     05  WS-FS-USERS             PIC X(02) VALUE '00'.                    
001380     05  WS-FS-BILLS-IN          PIC X(02) VALUE '00'.                    
001390     05  WS-FS-BILLS-OUT         PIC X(02) VALUE '00'.                    
001400     05  WS-FS-IDXTXN            PIC X(02) VALUE '00'.                    
001410     05  WS-FS-PSTRPT            PIC X(02) VALUE '00'.                    
001420*                                                                         
001430     05  WS-ID-MAX-FACTURA       PIC S9(06) COMP VALUE ZEROS.             
001440     05  WS-ID-CLIENTE           PIC 9(06) VALUE ZEROS.                   
001450     05  WS-NOMBRE-CLIENTE       PIC X(40) VALUE SPACES.                  
001460     05  WS-JUDET-CLIENTE        PIC X(20) VALUE SPACES.                  
001470*                                                                         
001480*    DATOS DE LA ULTIMA FACTURA HALLADA PARA EL CLIENTE.                  
001490     05  WS-AN-ULTIMA            PIC 9(04) VALUE ZEROS.                   
001500     05  WS-LUNA-ULTIMA          PIC 9(02) VALUE ZEROS.                   
001510     05  WS-INDEX-ANT-HALLADO    PIC S9(07)V9(02) VALUE ZEROS.            
001520     05  WS-PERIODO-LEIDO        PIC S9(06) COMP VALUE ZEROS.             
001530     05  WS-PERIODO-MAX          PIC S9(06) COMP VALUE ZEROS.             
001540*                                                                         
001550*    SERIE DE FACTURA: ABREVIATURA DEL JUDET DEL CLIENTE.                 
001560     05  WS-JUDET-ABREV          PIC X(02) VALUE SPACES.                  
001570*                                                                         
001580*    NUMARUL FACTURII SE ARMEAZA COMO DDMMAA (DATA EMITERE) MAS           
001590*    ID DE CLIENTE, USANDO UNA COPIA DE TRABAJO DE LA FECHA               
001600*    PARTIDA EN AN/LUNA/ZI, IGUAL QUE GB2-FILDT1 EN GB0C002.              
001610     05  WS-DATA-EMITERE-COPIA   PIC X(10) VALUE SPACES.                  
001620     05  WS-DEC-R REDEFINES WS-DATA-EMITERE-COPIA.                        
001630         10  WS-DEC-AN           PIC 9(04).                               
001640         10  FILLER              PIC X(01).                               
001650         10  WS-DEC-LUNA         PIC 9(02).                               
001660         10  FILLER              PIC X(01).                               
001670         10  WS-DEC-ZI           PIC 9(02).                               
001680     05  WS-AN-DIV-RESULTADO     PIC S9(04) COMP VALUE ZEROS.             
001690     05  WS-AN-2DIG              PIC 9(02) VALUE ZEROS.                   
001700*                                                                         
001710*    VALIDA EL SIGNO DEL INDEX RECIBIDO EN LA TRANSACCION ANTES           
001720*    DE BUSCAR AL CLIENTE, IGUAL TECNICA QUE EN GB2C02A.                  
001730     05  WS-INDEX-TXN-CHK        PIC S9(07)V9(02)                         
001740                                  SIGN IS LEADING SEPARATE.               
001750     05  WS-INDEX-TXN-CHK-R REDEFINES WS-INDEX-TXN-CHK.                   
001760         10  WS-ITC-SIGNO        PIC X(01).                               
001770         10  WS-ITC-VALOR        PIC 9(09).                               
001780     05  FILLER                  PIC X(05).                               
001790*                                                                         
001800*    ESTOS DOS CAMPOS SOBREVIVEN AL MOVE SPACES DE 2900 PORQUE            
001810*    NO FORMAN PARTE DEL REDEFINES DE LA LINEA DE SALIDA.                 
001820     05  WS-MSG-RESULTADO        PIC X(35) VALUE SPACES.                  
001830     05  WS-ID-FACTURA-EMITIDA   PIC 9(06) VALUE ZEROS.                   
001840*                                                                         
001850     05  WS-LIN-SALIDA           PIC X(100) VALUE SPACES.                 
001860     05  WS-LIN-SALIDA-R REDEFINES WS-LIN-SALIDA.                         
001870         10  WS-LS-USUARIO       PIC X(30).                               
001880         10  FILLER              PIC X(02).                               
001890         10  WS-LS-RESULTADO     PIC X(35).                               
001900         10  FILLER              PIC X(02).                               
001910         10  WS-LS-ID-FACTURA    PIC 9(06).                               
001920         10  FILLER              PIC X(23).                               
001930******************************************************************        
001940*                     AREA  DE  SWITCHES                         *        
001950******************************************************************        
001960 01  SW-SWITCHES.                                                         
001970     05  SW-FIN-BILLS-IN         PIC X(01) VALUE 'N'.                     
001980         88  FIN-BILLS-IN                  VALUE 'S'.                     
001990         88  NO-FIN-BILLS-IN                VALUE 'N'.                    
002000     05  SW-FIN-USERS            PIC X(01) VALUE 'N'.                     
002010         88  FIN-USERS                     VALUE 'S'.                     
002020         88  NO-FIN-USERS                   VALUE 'N'.                    
002030     05  SW-FIN-IDXTXN           PIC X(01) VALUE 'N'.                     
002040         88  FIN-IDXTXN                    VALUE 'S'.                     
002050         88  NO-FIN-IDXTXN                  VALUE 'N'.                    
002060     05  SW-CLIENTE-HALLADO      PIC X(01) VALUE 'N'.                     
002070         88  CLIENTE-HALLADO                VALUE 'S'.                    
002080         88  CLIENTE-NO-HALLADO             VALUE 'N'.                    
002090     05  SW-FACTURA-HALLADA      PIC X(01) VALUE 'N'.                     
002100         88  FACTURA-HALLADA                VALUE 'S'.                    
002110         88  FACTURA-NO-HALLADA             VALUE 'N'.                    
002120     05  SW-JUDET-HALLADO        PIC X(01) VALUE 'N'.                     
002130         88  JUDET-HALLADO                  VALUE 'S'.                    
002140         88  JUDET-NO-HALLADO                VALUE 'N'.                   
002150     05  SW-INDEX-TXN-INVALIDO   PIC X(01) VALUE 'N'.                     
002160         88  INDEX-TXN-INVALIDO             VALUE 'S'.                    
002170         88  INDEX-TXN-VALIDO                VALUE 'N'.                   
002180     05  FILLER                  PIC X(10).                               
002190******************************************************************        
002200*                        AREA DE CONTANTES                       *        
002210******************************************************************        
002220 01  CT-CONTANTES.                                                        
002230     05  CT-PROGRAMA             PIC X(08) VALUE 'GB2C01A'.               
002240     05  CT-SUBP-PERIODO         PIC X(08) VALUE 'GB2C03A'.               
002250     05  CT-SUBP-TARIFA          PIC X(08) VALUE 'GB2C02A'.               
002260     05  FILLER                  PIC X(10).                               
002270******************************************************************        
002280*                      AREA DE CONTADORES                        *        
002290******************************************************************        
002300 01  CN-CONTADORES.                                                       
002310     05  CN-TRANSACC-LEIDAS      PIC S9(07) COMP VALUE ZEROS.             
002320     05  CN-FACTURAS-OK          PIC S9(07) COMP VALUE ZEROS.             
002330     05  CN-RECHAZADAS           PIC S9(07) COMP VALUE ZEROS.             
002340     05  FILLER                  PIC X(10).                               
002350******************************************************************        
002360*                  AREA LINKAGE DE LOS SUBPROGRAMAS              *        
002370******************************************************************        
002380     COPY GB0C007.                                                        
002390     COPY GB0C006.                                                        
002400******************************************************************        
002410*                                                                *        
002420*                     PROCEDURE DIVISION                         *        
002430*                                                                *        
002440******************************************************************        
002450 PROCEDURE DIVISION.                                                      
002460*                                                                         
002470 MAINLINE.                                                                
002480*                                                                         
002490     PERFORM 1000-INICIO                                                  
002500        THRU 1000-INICIO-EXIT                                             
002510*                                                                         
002520     PERFORM 2000-PROCESO                                                 
002530        THRU 2000-PROCESO-EXIT                                            
002540           UNTIL FIN-IDXTXN                                               
002550*                                                                         
002560     PERFORM 6000-FIN                                                     
002570        THRU 6000-FIN-EXIT                                                
002580*                                                                         
002590     STOP RUN                                                             
002600     .                                                                    
002610******************************************************************        
002620*                         1000-INICIO                            *        
002630*   PASA EL FICHERO BILLS ACTUAL A BILLSNEW Y HALLA EL MAYOR     *        
002640*   ID DE FACTURA PARA NUMERAR LAS FACTURAS NUEVAS. SI BILLS NO  *        
002650*   ABRE, EL RESTO DE LA INICIALIZACION SE SALTEA CON UN GO TO   *        
002660*   Y LA CORRIDA TERMINA SIN PROCESAR IDXTXN (TCK-1250)          *        
002670******************************************************************        
002680 1000-INICIO.                                                             
002690*                                                                         
002700     OPEN INPUT  F-BILLS-IN                                               
002710     OPEN OUTPUT F-BILLS-OUT                                              
002720*                                                                         
002730     IF  WS-FS-BILLS-IN NOT = '00'                                        
002740         DISPLAY 'GB2C01A - ERROR ABRIENDO BILLS ' WS-FS-BILLS-IN         
002750         MOVE 'S'                TO SW-FIN-IDXTXN                         
002760         GO TO 1000-INICIO-EXIT                                           
002770     END-IF                                                               
002780*                                                                         
002790     PERFORM 1100-COPIA-BILLS                                             
002800        THRU 1100-COPIA-BILLS-EXIT                                        
002810           UNTIL FIN-BILLS-IN                                             
002820*                                                                         
002830     CLOSE F-BILLS-IN                                                     
002840*                                                                         
002850     OPEN INPUT  F-IDXTXN                                                 
002860     OPEN OUTPUT F-PSTRPT                                                 
002870*                                                                         
002880     PERFORM 1200-LEE-IDXTXN                                              
002890        THRU 1200-LEE-IDXTXN-EXIT                                         
002900*                                                                         
002910     .                                                                    
002920 1000-INICIO-EXIT.                                                        
002930     EXIT.                                                                
002940******************************************************************        
002950*                    1100-COPIA-BILLS                            *        
002960******************************************************************        
002970 1100-COPIA-BILLS.                                                        
002980*                                                                         
002990     READ F-BILLS-IN INTO FD-REG-FACTURA-OUT                              
003000         AT END                                                           
003010             MOVE 'S'            TO SW-FIN-BILLS-IN                       
003020         NOT AT END                                                       
003030             IF  GB2-ID-FACTURA > WS-ID-MAX-FACTURA                       
003040                 MOVE GB2-ID-FACTURA TO WS-ID-MAX-FACTURA                 
003050             END-IF                                                       
003060             WRITE FD-REG-FACTURA-OUT                                     
003070     END-READ                                                             
003080*                                                                         
003090     .                                                                    
003100 1100-COPIA-BILLS-EXIT.                                                   
003110     EXIT.                                                                
003120******************************************************************        
003130*                    1200-LEE-IDXTXN                             *        
003140******************************************************************        
003150 1200-LEE-IDXTXN.                                                         
003160*                                                                         
003170     READ F-IDXTXN                                                        
003180         AT END                                                           
003190             MOVE 'S'            TO SW-FIN-IDXTXN                         
003200     END-READ                                                             
003210*                                                                         
003220     .                                                                    
003230 1200-LEE-IDXTXN-EXIT.                                                    
003240     EXIT.                                                                
003250******************************************************************        
003260*                        2000-PROCESO                            *        
003270******************************************************************        
003280 2000-PROCESO.                                                            
003290*                                                                         
003300     ADD 1                       TO CN-TRANSACC-LEIDAS                    
003310*                                                                         
003320     PERFORM 2050-VALIDA-INDEX-TXN                                        
003330        THRU 2050-VALIDA-INDEX-TXN-EXIT                                   
003340*                                                                         
003350     IF  INDEX-TXN-VALIDO                                                 
003360         PERFORM 2100-BUSCA-CLIENTE                                       
003370            THRU 2100-BUSCA-CLIENTE-EXIT                                  
003380*                                                                         
003390         IF  CLIENTE-HALLADO                                              
003400             PERFORM 2200-BUSCA-ULTIMA-FACTURA                            
003410                THRU 2200-BUSCA-ULTIMA-FACTURA-EXIT                       
003420*                                                                         
003430             PERFORM 2300-ARMA-PERIODO                                    
003440                THRU 2300-ARMA-PERIODO-EXIT                               
003450*                                                                         
003460             PERFORM 2400-ARMA-TARIFA                                     
003470                THRU 2400-ARMA-TARIFA-EXIT                                
003480*                                                                         
003490             IF  GB6-OK                                                   
003500                 PERFORM 2500-ARMA-IDENTIFICACION                         
003510                    THRU 2500-ARMA-IDENTIFICACION-EXIT                    
003520                 PERFORM 2600-ESCRIBE-FACTURA                             
003530                    THRU 2600-ESCRIBE-FACTURA-EXIT                        
003540                 ADD 1           TO CN-FACTURAS-OK                        
003550                 MOVE GB2-ID-FACTURA TO WS-ID-FACTURA-EMITIDA             
003560                 MOVE 'FACTURA EMISA' TO WS-MSG-RESULTADO                 
003570             ELSE                                                         
003580                 ADD 1           TO CN-RECHAZADAS                         
003590                 MOVE ZEROS      TO WS-ID-FACTURA-EMITIDA                 
003600                 MOVE 'CONSUM NEGATIV - INDEX RESPINS'                    
003610                                 TO WS-MSG-RESULTADO                      
003620             END-IF                                                       
003630         ELSE                                                             
003640             ADD 1               TO CN-RECHAZADAS                         
003650             MOVE ZEROS          TO WS-ID-FACTURA-EMITIDA                 
003660             MOVE 'CLIENT INEXISTENT IN USERS'                            
003670                                 TO WS-MSG-RESULTADO                      
003680         END-IF                                                           
003690     ELSE                                                                 
003700         ADD 1                   TO CN-RECHAZADAS                         
003710         MOVE ZEROS              TO WS-ID-FACTURA-EMITIDA                 
003720         MOVE 'INDEX TRANSMIS NEGATIV - RESPINS'                          
003730                                 TO WS-MSG-RESULTADO                      
003740     END-IF                                                               
003750*                                                                         
003760     PERFORM 2900-ESCRIBE-RESULTADO                                       
003770        THRU 2900-ESCRIBE-RESULTADO-EXIT                                  
003780*                                                                         
003790     PERFORM 1200-LEE-IDXTXN                                              
003800        THRU 1200-LEE-IDXTXN-EXIT                                         
003810*                                                                         
003820     .                                                                    
003830 2000-PROCESO-EXIT.                                                       
003840     EXIT.                                                                
003850*                                                                         
003860 2050-VALIDA-INDEX-TXN.                                                   
003870*                                                                         
003880     MOVE 'N'                    TO SW-INDEX-TXN-INVALIDO                 
003890     MOVE IX-INDEX-CURENT        TO WS-INDEX-TXN-CHK                      
003900*                                                                         
003910     IF  WS-ITC-SIGNO = '-'                                               
003920         MOVE 'S'                TO SW-INDEX-TXN-INVALIDO                 
003930     END-IF                                                               
003940*                                                                         
003950     .                                                                    
003960 2050-VALIDA-INDEX-TXN-EXIT.                                              
003970     EXIT.                                                                
003980******************************************************************        
003990*   2100-BUSCA-CLIENTE : LOCALIZA AL CLIENTE EN USERS POR        *        
004000*   USUARIO (BUSQUEDA SECUENCIAL, FICHERO SE ABRE Y CIERRA       *        
004010*   EN CADA TRANSACCION)                                         *        
004020******************************************************************        
004030 2100-BUSCA-CLIENTE.                                                      
004040*                                                                         
004050     MOVE 'N'                    TO SW-CLIENTE-HALLADO                    
004060     MOVE 'N'                    TO SW-FIN-USERS                          
004070*                                                                         
004080     OPEN INPUT F-USERS                                                   
004090*                                                                         
004100     PERFORM 2110-LEE-USERS                                               
004110        THRU 2110-LEE-USERS-EXIT                                          
004120*                                                                         
004130     PERFORM 2120-COMPARA-USERS                                           
004140        THRU 2120-COMPARA-USERS-EXIT                                      
004150           UNTIL FIN-USERS OR CLIENTE-HALLADO                             
004160*                                                                         
004170     CLOSE F-USERS                                                        
004180*                                                                         
004190     .                                                                    
004200 2100-BUSCA-CLIENTE-EXIT.                                                 
004210     EXIT.                                                                
004220******************************************************************        
004230*                    2110-LEE-USERS                              *        
004240******************************************************************        
004250 2110-LEE-USERS.                                                          
004260*                                                                         
004270     READ F-USERS                                                         
004280         AT END                                                           
004290             MOVE 'S'            TO SW-FIN-USERS                          
004300     END-READ                                                             
004310*                                                                         
004320     .                                                                    
004330 2110-LEE-USERS-EXIT.                                                     
004340     EXIT.                                                                
004350******************************************************************        
004360*                    2120-COMPARA-USERS                          *        
004370******************************************************************        
004380 2120-COMPARA-USERS.                                                      
004390*                                                                         
004400     IF  GB1-USUARIO = IX-USUARIO                                         
004410         MOVE 'S'                TO SW-CLIENTE-HALLADO                    
004420         MOVE GB1-ID-CLIENTE     TO WS-ID-CLIENTE                         
004430         MOVE GB1-NOMBRE-CLIENTE TO WS-NOMBRE-CLIENTE                     
004440         MOVE GB1-JUDET          TO WS-JUDET-CLIENTE                      
004450     END-IF                                                               
004460*                                                                         
004470     IF  NOT CLIENTE-HALLADO                                              
004480         PERFORM 2110-LEE-USERS                                           
004490            THRU 2110-LEE-USERS-EXIT                                      
004500     END-IF                                                               
004510*                                                                         
004520     .                                                                    
004530 2120-COMPARA-USERS-EXIT.                                                 
004540     EXIT.                                                                
004550******************************************************************        
004560*   2200-BUSCA-ULTIMA-FACTURA : RECORRE TODO BILLS BUSCANDO LA   *        
004570*   FACTURA CON EL MAYOR AN/LUNA DE FACTURARE PARA ESTE CLIENTE  *        
004580******************************************************************        
004590 2200-BUSCA-ULTIMA-FACTURA.                                               
004600*                                                                         
004610     MOVE 'N'                    TO SW-FACTURA-HALLADA                    
004620     MOVE 'N'                    TO SW-FIN-BILLS-IN                       
004630     MOVE ZEROS                  TO WS-PERIODO-MAX                        
004640*                                                                         
004650     OPEN INPUT F-BILLS-IN                                                
004660*                                                                         
004670     PERFORM 2210-LEE-BILLS                                               
004680        THRU 2210-LEE-BILLS-EXIT                                          
004690*                                                                         
004700     PERFORM 2220-COMPARA-BILLS                                           
004710        THRU 2220-COMPARA-BILLS-EXIT                                      
004720           UNTIL FIN-BILLS-IN                                             
004730*                                                                         
004740     CLOSE F-BILLS-IN                                                     
004750*                                                                         
004760     .                                                                    
004770 2200-BUSCA-ULTIMA-FACTURA-EXIT.                                          
004780     EXIT.                                                                
004790******************************************************************        
004800*                    2210-LEE-BILLS                              *        
004810******************************************************************        
004820 2210-LEE-BILLS.                                                          
004830*                                                                         
004840     READ F-BILLS-IN                                                      
004850         AT END                                                           
004860             MOVE 'S'            TO SW-FIN-BILLS-IN                       
004870     END-READ                                                             
004880*                                                                         
004890     .                                                                    
004900 2210-LEE-BILLS-EXIT.                                                     
004910     EXIT.                                                                
004920******************************************************************        
004930*   2220-COMPARA-BILLS : GUARDA EL PERIODO/INDEX MAS RECIENTE    *        
004940*   HALLADO HASTA AHORA PARA EL CLIENTE Y AVANZA LA LECTURA      *        
004950******************************************************************        
004960 2220-COMPARA-BILLS.                                                      
004970*                                                                         
004980     IF  GB2-ID-CLIENTE = WS-ID-CLIENTE                                   
004990         COMPUTE WS-PERIODO-LEIDO =                                       
005000                 GB2-AN-FACTURARE * 100 + GB2-LUNA-FACTURARE              
005010         IF  WS-PERIODO-LEIDO > WS-PERIODO-MAX                            
005020             MOVE WS-PERIODO-LEIDO   TO WS-PERIODO-MAX                    
005030             MOVE GB2-AN-FACTURARE   TO WS-AN-ULTIMA                      
005040             MOVE GB2-LUNA-FACTURARE TO WS-LUNA-ULTIMA                    
005050             MOVE GB2-INDEX-CURENT   TO WS-INDEX-ANT-HALLADO              
005060             MOVE 'S'                TO SW-FACTURA-HALLADA                
005070         END-IF                                                           
005080     END-IF                                                               
005090*                                                                         
005100     PERFORM 2210-LEE-BILLS                                               
005110        THRU 2210-LEE-BILLS-EXIT                                          
005120*                                                                         
005130     .                                                                    
005140 2220-COMPARA-BILLS-EXIT.                                                 
005150     EXIT.                                                                
005160******************************************************************        
005170*   2300-ARMA-PERIODO : ARMEAZA PARAMETRII SI CHEAMA GB2C03A     *        
005180*   PENTRU A CALCULA PERIOADA DE FACTURARE                       *        
005190******************************************************************        
005200 2300-ARMA-PERIODO.                                                       
005210*                                                                         
005220     IF  FACTURA-HALLADA                                                  
005230         MOVE 'N'                TO GB7-SW-PRIMERA-FACTURA                
005240         MOVE WS-AN-ULTIMA       TO GB7-AN-ANTERIOR                       
005250         MOVE WS-LUNA-ULTIMA     TO GB7-LUNA-ANTERIOR                     
005260     ELSE                                                                 
005270         MOVE 'S'                TO GB7-SW-PRIMERA-FACTURA                
005280         MOVE ZEROS              TO GB7-AN-ANTERIOR                       
005290         MOVE ZEROS              TO GB7-LUNA-ANTERIOR                     
005300     END-IF                                                               
005310*                                                                         
005320     CALL CT-SUBP-PERIODO USING GB7-PARM-PERIOADA                         
005330*                                                                         
005340     .                                                                    
005350 2300-ARMA-PERIODO-EXIT.                                                  
005360     EXIT.                                                                
005370******************************************************************        
005380*   2400-ARMA-TARIFA : ARMEAZA PARAMETRII SI CHEAMA GB2C02A      *        
005390*   PENTRU A CALCULA CONSUMUL SI TARIFAREA                       *        
005400******************************************************************        
005410 2400-ARMA-TARIFA.                                                        
005420*                                                                         
005430     IF  FACTURA-HALLADA                                                  
005440         MOVE WS-INDEX-ANT-HALLADO  TO GB6-INDEX-ANTERIOR                 
005450     ELSE                                                                 
005460         MOVE ZEROS                 TO GB6-INDEX-ANTERIOR                 
005470     END-IF                                                               
005480*                                                                         
005490     MOVE IX-INDEX-CURENT           TO GB6-INDEX-CURENT                   
005500*                                                                         
005510     CALL CT-SUBP-TARIFA USING GB6-PARM-TARIFARE                          
005520*                                                                         
005530     .                                                                    
005540 2400-ARMA-TARIFA-EXIT.                                                   
005550     EXIT.                                                                
005560******************************************************************        
005570*   2500-ARMA-IDENTIFICACION : ID DE FACTURA, SERIE (JUDET)      *        
005580*   SI NUMAR (DATA EMITERE + ID CLIENTE)                         *        
005590******************************************************************        
005600 2500-ARMA-IDENTIFICACION.                                                
005610*                                                                         
005620     ADD 1                       TO WS-ID-MAX-FACTURA                     
005630     MOVE WS-ID-MAX-FACTURA      TO GB2-ID-FACTURA                        
005640     MOVE WS-ID-CLIENTE          TO GB2-ID-CLIENTE                        
005650     MOVE IX-USUARIO             TO GB2-USUARIO                           
005660     MOVE GB7-AN-FACTURARE       TO GB2-AN-FACTURARE                      
005670     MOVE GB7-LUNA-FACTURARE     TO GB2-LUNA-FACTURARE                    
005680     MOVE GB7-DATA-EMITERE       TO GB2-DATA-EMITERE                      
005690     MOVE GB7-DATA-SCADENTA      TO GB2-DATA-SCADENTA                     
005700     MOVE GB7-DATA-START         TO GB2-DATA-START                        
005710     MOVE GB7-DATA-SFARSIT       TO GB2-DATA-SFARSIT                      
005720     MOVE IX-INDEX-CURENT        TO GB2-INDEX-CURENT                      
005730*                                                                         
005740     PERFORM 2510-BUSCA-JUDET                                             
005750        THRU 2510-BUSCA-JUDET-EXIT                                        
005760*                                                                         
005770     MOVE WS-JUDET-ABREV         TO GB2-SERIE                             
005780*                                                                         
005790     MOVE GB7-DATA-EMITERE       TO WS-DATA-EMITERE-COPIA                 
005800     DIVIDE WS-DEC-AN BY 100     GIVING WS-AN-DIV-RESULTADO               
005810                                 REMAINDER WS-AN-2DIG                     
005820     COMPUTE GB2-NR-DDMMAA = WS-DEC-ZI  * 10000                           
005830                           + WS-DEC-LUNA * 100                            
005840                           + WS-AN-2DIG                                   
005850     MOVE WS-ID-CLIENTE          TO GB2-NR-ID-CLIENTE                     
005860*                                                                         
005870     .                                                                    
005880 2500-ARMA-IDENTIFICACION-EXIT.                                           
005890     EXIT.                                                                
005900******************************************************************        
005910*   2510-BUSCA-JUDET : BUSCA EL JUDET DEL CLIENTE EN LA TABLA    *        
005920*   DE 41 JUDETE PARA OBTENER SU ABREVIATURA DE 2 LETRAS         *        
005930******************************************************************        
005940 2510-BUSCA-JUDET.                                                        
005950*                                                                         
005960     MOVE 'N'                    TO SW-JUDET-HALLADO                      
005970     MOVE SPACES                 TO WS-JUDET-ABREV                        
005980*                                                                         
005990     PERFORM 2511-COMPARA-JUDET                                           
006000        THRU 2511-COMPARA-JUDET-EXIT                                      
006010           VARYING GB5-IX-JUDET FROM 1 BY 1                               
006020              UNTIL GB5-IX-JUDET > 41 OR JUDET-HALLADO                    
006030*                                                                         
006040     .                                                                    
006050 2510-BUSCA-JUDET-EXIT.                                                   
006060     EXIT.                                                                
006070******************************************************************        
006080*                    2511-COMPARA-JUDET                          *        
006090******************************************************************        
006100 2511-COMPARA-JUDET.                                                      
006110*                                                                         
006120     IF  GB5-JUDET-NUME(GB5-IX-JUDET) = WS-JUDET-CLIENTE                  
006130         MOVE GB5-JUDET-ABREV(GB5-IX-JUDET) TO WS-JUDET-ABREV             
006140         MOVE 'S'                TO SW-JUDET-HALLADO                      
006150     END-IF                                                               
006160*                                                                         
006170     .                                                                    
006180 2511-COMPARA-JUDET-EXIT.                                                 
006190     EXIT.                                                                
006200******************************************************************        
006210*   2600-ESCRIBE-FACTURA : COPIA LOS RESULTADOS DE GB2C02A A LA  *        
006220*   FACTURA SI O ESCRIBE EL REGISTRO EN BILLSNEW                 *        
006230******************************************************************        
006240 2600-ESCRIBE-FACTURA.                                                    
006250*                                                                         
006260     MOVE GB6-CANT-ENERG-CONS    TO GB2-CANT-ENERG-CONS                   
006270     MOVE GB6-PRET-ENERG-CONS    TO GB2-PRET-ENERG-CONS                   
006280     MOVE GB6-VAL-ENERG-CONS     TO GB2-VAL-ENERG-CONS                    
006290     MOVE GB6-TVA-ENERG-CONS     TO GB2-TVA-ENERG-CONS                    
006300*                                                                         
006310     MOVE GB6-CANT-ACCIZA        TO GB2-CANT-ACCIZA                       
006320     MOVE GB6-PRET-ACCIZA        TO GB2-PRET-ACCIZA                       
006330     MOVE GB6-VAL-ACCIZA         TO GB2-VAL-ACCIZA                        
006340     MOVE GB6-TVA-ACCIZA         TO GB2-TVA-ACCIZA                        
006350*                                                                         
006360     MOVE GB6-CANT-CERTIF        TO GB2-CANT-CERTIF                       
006370     MOVE GB6-PRET-CERTIF        TO GB2-PRET-CERTIF                       
006380     MOVE GB6-VAL-CERTIF         TO GB2-VAL-CERTIF                        
006390     MOVE GB6-TVA-CERTIF         TO GB2-TVA-CERTIF                        
006400*                                                                         
006410     MOVE GB6-CANT-OUG           TO GB2-CANT-OUG                          
006420     MOVE GB6-PRET-OUG           TO GB2-PRET-OUG                          
006430     MOVE GB6-VAL-OUG            TO GB2-VAL-OUG                           
006440     MOVE GB6-TVA-OUG            TO GB2-TVA-OUG                           
006450*                                                                         
006460     MOVE GB6-TOTAL-FARA-TVA     TO GB2-TOTAL-FARA-TVA                    
006470     MOVE GB6-TOTAL-TVA          TO GB2-TOTAL-TVA                         
006480     MOVE GB6-TOTAL-FACTURA      TO GB2-TOTAL-FACTURA                     
006490*                                                                         
006500     WRITE FD-REG-FACTURA-OUT                                             
006510*                                                                         
006520     .                                                                    
006530 2600-ESCRIBE-FACTURA-EXIT.                                               
006540     EXIT.                                                                
006550******************************************************************        
006560*                 2900-ESCRIBE-RESULTADO                         *        
006570******************************************************************        
006580 2900-ESCRIBE-RESULTADO.                                                  
006590*                                                                         
006600     MOVE SPACES                 TO WS-LIN-SALIDA                         
006610     MOVE IX-USUARIO             TO WS-LS-USUARIO                         
006620     MOVE WS-MSG-RESULTADO       TO WS-LS-RESULTADO                       
006630     MOVE WS-ID-FACTURA-EMITIDA  TO WS-LS-ID-FACTURA                      
006640*                                                                         
006650     WRITE FD-LIN-PSTRPT         FROM WS-LIN-SALIDA                       
006660*                                                                         
006670     .                                                                    
006680 2900-ESCRIBE-RESULTADO-EXIT.                                             
006690     EXIT.                                                                
006700******************************************************************        
006710*                            6000-FIN                            *        
006720******************************************************************        
006730 6000-FIN.                                                                
006740*                                                                         
006750     CLOSE F-BILLS-OUT                                                    
006760     CLOSE F-IDXTXN                                                       
006770     CLOSE F-PSTRPT                                                       
006780*                                                                         
006790     DISPLAY 'GB2C01A - TRANSACCIONES LEIDAS : '                          
006800              CN-TRANSACC-LEIDAS                                          
006810     DISPLAY 'GB2C01A - FACTURI EMISE        : ' CN-FACTURAS-OK           
006820     DISPLAY 'GB2C01A - TRANSACC. RECHAZADAS : ' CN-RECHAZADAS            
006830*                                                                         
006840     .                                                                    
006850 6000-FIN-EXIT.                                                           
006860     EXIT.                                                                
