000100******************************************************************        
000110*                                                                *        
000120*  COPY   : GB0C003                                              *        
000130*                                                                *        
000140*  FECHA CREACION: 14/01/1987                                    *        
000150*                                                                *        
000160*  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *        
000190*                                                                *        
000200*  DESCRIPCION: LAYOUT DEL FICHERO DE LOCALIDADES (LOCALIT)      *        
000210*                                                                *        
000220******************************************************************        
000230* MODIFICACIONES.                                                *        
000240* ------------------                                             *        
000250* 14/01/1987 RCM TCK-0003  VERSION INICIAL                       *GB003001
000260******************************************************************        
000270 01  GB3-REG-LOCALITATE.                                                  
000280     05  GB3-LOCALITATE          PIC X(30).                               
000290     05  GB3-JUDET               PIC X(20).                               
000300     05  FILLER                  PIC X(20).                               
000310     05  GB3-COD-POSTAL          PIC X(06).                               
000320     05  FILLER                  PIC X(10).                               
