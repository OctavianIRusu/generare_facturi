000100******************************************************************        
000110*                                                                *        
000120*  COPY   : GB0C001                                              *        
000130*                                                                *        
000140*  FECHA CREACION: 14/01/1987                                    *        
000150*                                                                *        
000160*  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *        
000190*                                                                *        
000200*  DESCRIPCION: LAYOUT DEL MAESTRO DE CLIENTES (FICHERO USERS)   *        
000210*                                                                *        
000220******************************************************************        
000230* MODIFICACIONES.                                                *        
000240* ------------------                                             *        
000250* 14/01/1987 RCM TCK-0001  VERSION INICIAL                       *GB001001
000260* 03/06/1988 RCM TCK-0032  SE AGREGA 88-NIVEL PARA GB1-ROL      * GB001002
000270******************************************************************        
000280 01  GB1-REG-CLIENTE.                                                     
000290     05  GB1-ID-CLIENTE          PIC 9(06).                               
000300     05  GB1-NOMBRE-CLIENTE      PIC X(40).                               
000310     05  GB1-DIRECCION-CALLE     PIC X(40).                               
000320     05  GB1-COD-POSTAL          PIC X(06).                               
000330     05  GB1-LOCALITATE          PIC X(30).                               
000340     05  GB1-JUDET               PIC X(20).                               
000350     05  GB1-USUARIO             PIC X(30).                               
000360     05  GB1-CLAVE               PIC X(30).                               
000370     05  GB1-ROL                 PIC X(05).                               
000380         88  GB1-ROL-USUARIO             VALUE 'user '.                   
000390         88  GB1-ROL-ADMIN               VALUE 'admin'.                   
000400     05  FILLER                  PIC X(10).                               
