000100******************************************************************        
000110*                                                                *        
000120*  PROGRAMA: GB2C02A                                             *        
000130*                                                                *        
000140*  FECHA CREACION: 18/02/1987                                    *        
000150*                                                                *        
000160*  AUTOR: R. CONSTANTINESCU                                      *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *        
000190*                                                                *        
000200*  DESCRIPCION: SUBPROGRAMA MOTOR DE TARIFICARE. RECIBE INDEX    *        
000210*               ANTERIOR SI CURENT, CALCULEAZA CONSUMUL SI       *        
000220*               VALORILE PE CELE 4 LINII DE TARIF (ENERGIE       *        
000230*               CONSUMATA, ACCIZA, CERTIFICATE VERZI, OUG-27)    *        
000240*                                                                *        
000250******************************************************************        
000260* MODIFICACIONES.                                                *        
000270* ------------------                                             *        
000280* 18/02/1987 RCM TCK-0012  VERSION INICIAL                       *GB2C02A1
000290* 12/04/1988 RCM TCK-0028  SE AGREGA VALIDACION DE CONSUMO       *GB2C02A2
000300* 12/04/1988 RCM TCK-0028  NEGATIVO (INDEX CURENT MENOR)         *GB2C02A3
000310* 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, SOLO      *GB2C02A4
000320* 30/09/1998 PDN TCK-0201  DOCUMENTA LA PRUEBA DE CORTE DE SIGLO *GB2C02A5
000330* 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB        *GB2C02A6
000340* 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *GB2C02A7
000350* 09/09/2011 RCM TCK-0688  SE INCORPORA CREDITO OUG-27 COMO      *GB2C02A8
000360* 09/09/2011 RCM TCK-0688  LINIE DE TARIF NEGATIVA               *GB2C02A9
000370* 22/04/2025 JLV TCK-1247  LOS VALORES DE LINIE SE ACUMULABAN    *GB2C2A10
000380* 22/04/2025 JLV TCK-1247  YA REDONDEADOS A 2 DECIMALES Y LOS    *GB2C2A11
000390* 22/04/2025 JLV TCK-1247  TOTALURI SUMABAN ESE REDONDEO, CON    *GB2C2A12
000400* 22/04/2025 JLV TCK-1247  DESVIO DE HASTA 1 BAN EN LA FACTURA.  *GB2C2A13
000410* 22/04/2025 JLV TCK-1247  SE ACUMULA AHORA A 5 DECIMALES EN     *GB2C2A14
000420* 22/04/2025 JLV TCK-1247  WS-VALORES-PRECISOS Y SE REDONDEA     *GB2C2A15
000430* 22/04/2025 JLV TCK-1247  UNA SOLA VEZ AL FIJAR CADA LINIE Y    *GB2C2A16
000440* 22/04/2025 JLV TCK-1247  CADA TOTAL DE GB6-PARM-TARIFARE.      *GB2C2A17
000450******************************************************************        
000460*                                                                *        
000470*         I D E N T I F I C A T I O N   D I V I S I O N          *        
000480*                                                                *        
000490******************************************************************        
000500 IDENTIFICATION DIVISION.                                                 
000510*                                                                         
000520 PROGRAM-ID.   GB2C02A.                                                   
000530 AUTHOR.       R. CONSTANTINESCU.                                         
000540 INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.             
000550 DATE-WRITTEN. 18/02/1987.                                                
000560 DATE-COMPILED.                                                           
000570 SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.          
000580******************************************************************        
000590*                                                                *        
000600*        E N V I R O N M E N T         D I V I S I O N           *        
000610*                                                                *        
000620******************************************************************        
000630 ENVIRONMENT DIVISION.                                                    
000640*                                                                         
000650 CONFIGURATION SECTION.                                                   
000660*                                                                         
000670 SPECIAL-NAMES.                                                           
000680     C01 IS TOP-OF-FORM.                                                  
000690*                                                                         
000700 INPUT-OUTPUT SECTION.                                                    
000710******************************************************************        
000720*                                                                *        
000730*                D A T A            D I V I S I O N              *        
000740*                                                                *        
000750******************************************************************        
000760 DATA DIVISION.                                                           
000770******************************************************************        
000780*                                                                *        
000790*         W O R K I N G   S T O R A G E   S E C T I O N          *        
000800*                                                                *        
000810******************************************************************        
000820 WORKING-STORAGE SECTION.                                                 
000830******************************************************************        
000840*                  AREA DE CONSTANTES DE TARIFA                  *        
000850******************************************************************        
000860     COPY GB0C005.                                                        
000870******************************************************************        
000880*                  AREA DE VARIABLES AUXILIARES                  *        
000890******************************************************************        
000900 01  WS-VARIABLES-AUXILIARES.                                             
000910     05  WS-CONSUM               PIC S9(07)V9(02) COMP-3.                 
000920*                                                                         
000930*    EL CONSUMO SE EXPRESA TAMBIEN EN MWH (DIVIDIDO ENTRE 1000)           
000940*    PARA LAS LINEAS DE ACCIZA Y CERTIFICATE VERZI.                       
000950     05  WS-CONSUM-MWH           PIC S9(07)V9(05) COMP-3.                 
000960*                                                                         
000970*    LOS INDEX RECIBIDOS Y EL CONSUMO CALCULADO SE VALIDAN CON            
000980*    EL SIGNO EN BYTE SEPARADO, SIN RECURRIR A UNA FUNCION                
000990*    INTRINSECA PARA PROBAR SI SON NEGATIVOS.                             
001000     05  WS-INDEX-ANT-CHK        PIC S9(07)V9(02)                         
001010                                  SIGN IS LEADING SEPARATE.               
001020     05  WS-INDEX-ANT-CHK-R REDEFINES WS-INDEX-ANT-CHK.                   
001030         10  WS-IAC-SIGNO        PIC X(01).                               
001040         10  WS-IAC-VALOR        PIC 9(09).                               
001050*                                                                         
001060     05  WS-INDEX-CUR-CHK        PIC S9(07)V9(02)                         
001070                                  SIGN IS LEADING SEPARATE.               
001080     05  WS-INDEX-CUR-CHK-R REDEFINES WS-INDEX-CUR-CHK.                   
001090         10  WS-ICC-SIGNO        PIC X(01).                               
001100         10  WS-ICC-VALOR        PIC 9(09).                               
001110*                                                                         
001120     05  WS-INDEX-TRABAJO        PIC S9(07)V9(02)                         
001130                                  SIGN IS LEADING SEPARATE.               
001140     05  WS-INDEX-TRABAJO-R REDEFINES WS-INDEX-TRABAJO.                   
001150         10  WS-IT-SIGNO         PIC X(01).                               
001160         10  WS-IT-VALOR         PIC 9(09).                               
001170     05  FILLER                  PIC X(05).                               
001180******************************************************************        
001190*    AREA DE ACUMULACION DE VALORES CON PRECISION EXTENDIDA.     *        
001200*    LAS LINIE DE TARIF Y LOS TOTALURI SE ACUMULAN AQUI A 5      *        
001210*    DECIMALES (TCK-1247) Y SOLO SE REDONDEAN A LOS 2 DECIMALES  *        
001220*    DE GB6-PARM-TARIFARE EN EL MOMENTO DE FIJAR CADA CAMPO.     *        
001230******************************************************************        
001240 01  WS-VALORES-PRECISOS.                                                 
001250     05  WS-VAL-ENERG-CONS-P     PIC S9(09)V9(05).                        
001260     05  WS-TVA-ENERG-CONS-P     PIC S9(09)V9(05).                        
001270     05  WS-VAL-ACCIZA-P         PIC S9(09)V9(05).                        
001280     05  WS-TVA-ACCIZA-P         PIC S9(09)V9(05).                        
001290     05  WS-VAL-CERTIF-P         PIC S9(09)V9(05).                        
001300     05  WS-TVA-CERTIF-P         PIC S9(09)V9(05).                        
001310     05  WS-VAL-OUG-P            PIC S9(09)V9(05).                        
001320     05  WS-TVA-OUG-P            PIC S9(09)V9(05).                        
001330     05  WS-TOTAL-FARA-TVA-P     PIC S9(09)V9(05).                        
001340     05  WS-TOTAL-TVA-P          PIC S9(09)V9(05).                        
001350     05  FILLER                  PIC X(10).                               
001360******************************************************************        
001370*                    AREA  DE  CONTADORES                        *        
001380******************************************************************        
001390 01  CN-CONTADORES.                                                       
001400     05  CN-LLAMADAS             PIC S9(07) COMP VALUE ZEROS.             
001410     05  FILLER                  PIC X(10).                               
001420******************************************************************        
001430*                                                                *        
001440*        L I N K A G E          S E C T I O N                    *        
001450*                                                                *        
001460******************************************************************        
001470 LINKAGE SECTION.                                                         
001480     COPY GB0C006.                                                        
001490******************************************************************        
001500*                                                                *        
001510*      P R O C E D U R E         D I V I S I O N                 *        
001520*                                                                *        
001530******************************************************************        
001540 PROCEDURE DIVISION USING GB6-PARM-TARIFARE.                              
001550*                                                                         
001560 MAINLINE.                                                                
001570     PERFORM 1000-INICIO                                                  
001580        THRU 1000-INICIO-EXIT                                             
001590     PERFORM 2000-PROCESO                                                 
001600        THRU 2000-PROCESO-EXIT                                            
001610     PERFORM 6000-FIN                                                     
001620        THRU 6000-FIN-EXIT                                                
001630     GOBACK                                                               
001640     .                                                                    
001650******************************************************************        
001660*              1000 - INICIALIZACION DEL SUBPROGRAMA             *        
001670******************************************************************        
001680 1000-INICIO.                                                             
001690     ADD 1                       TO CN-LLAMADAS                           
001700     MOVE '0'                    TO GB6-SW-RETORNO                        
001710     .                                                                    
001720 1000-INICIO-EXIT.                                                        
001730     EXIT.                                                                
001740******************************************************************        
001750*              2000 - MOTOR DE TARIFICARE                        *        
001760******************************************************************        
001770 2000-PROCESO.                                                            
001780     PERFORM 2100-CALCULA-CONSUM                                          
001790        THRU 2100-CALCULA-CONSUM-EXIT                                     
001800     IF  GB6-OK                                                           
001810         PERFORM 2200-CALCULA-CANTITATI                                   
001820            THRU 2200-CALCULA-CANTITATI-EXIT                              
001830         PERFORM 2300-CALCULA-VALORI                                      
001840            THRU 2300-CALCULA-VALORI-EXIT                                 
001850         PERFORM 2400-CALCULA-TOTALURI                                    
001860            THRU 2400-CALCULA-TOTALURI-EXIT                               
001870     END-IF                                                               
001880     .                                                                    
001890 2000-PROCESO-EXIT.                                                       
001900     EXIT.                                                                
001910*                                                                         
001920*    SE VALIDA PRIMERO QUE NINGUNO DE LOS DOS INDEX RECIBIDOS             
001930*    SEA NEGATIVO Y LUEGO QUE EL CONSUMO (CURENT MENOS ANTERIOR)          
001940*    NO LO SEA (INDEX CURENT MENOR QUE EL ANTERIOR).                      
001950 2100-CALCULA-CONSUM.                                                     
001960     MOVE GB6-INDEX-ANTERIOR     TO WS-INDEX-ANT-CHK                      
001970     MOVE GB6-INDEX-CURENT       TO WS-INDEX-CUR-CHK                      
001980     IF  WS-IAC-SIGNO = '-' OR WS-ICC-SIGNO = '-'                         
001990         MOVE '1'                TO GB6-SW-RETORNO                        
002000     ELSE                                                                 
002010         COMPUTE WS-INDEX-TRABAJO ROUNDED =                               
002020                 GB6-INDEX-CURENT - GB6-INDEX-ANTERIOR                    
002030         IF  WS-IT-SIGNO = '-'                                            
002040             MOVE '1'            TO GB6-SW-RETORNO                        
002050         ELSE                                                             
002060             MOVE WS-INDEX-TRABAJO                                        
002070                                 TO WS-CONSUM                             
002080         END-IF                                                           
002090     END-IF                                                               
002100     .                                                                    
002110 2100-CALCULA-CONSUM-EXIT.                                                
002120     EXIT.                                                                
002130*                                                                         
002140 2200-CALCULA-CANTITATI.                                                  
002150     MOVE WS-CONSUM              TO GB6-CANT-ENERG-CONS                   
002160     COMPUTE WS-CONSUM-MWH ROUNDED = WS-CONSUM / 1000                     
002170     MOVE WS-CONSUM-MWH          TO GB6-CANT-ACCIZA                       
002180     MOVE WS-CONSUM-MWH          TO GB6-CANT-CERTIF                       
002190     COMPUTE GB6-CANT-OUG ROUNDED = ZERO - WS-CONSUM                      
002200     .                                                                    
002210 2200-CALCULA-CANTITATI-EXIT.                                             
002220     EXIT.                                                                
002230*                                                                         
002240*    VALOR = CANTIDAD * PRECIO UNITARIO. TVA = 19% DEL VALOR.             
002250*    TCK-1247: SE ACUMULA CADA LINIE A 5 DECIMALES EN                     
002260*    WS-VALORES-PRECISOS Y RECIEN SE REDONDEA UNA SOLA VEZ AL             
002270*    FIJAR EL CAMPO DE 2 DECIMALES DE GB6-PARM-TARIFARE, PARA             
002280*    QUE LOS TOTALURI DEL PARRAFO SIGUIENTE SUMEN VALORES SIN             
002290*    REDONDEAR EN LUGAR DE SUMAR REDONDEOS YA APLICADOS.                  
002300 2300-CALCULA-VALORI.                                                     
002310     MOVE GB5-PRET-ENERG-CONS    TO GB6-PRET-ENERG-CONS                   
002320     COMPUTE WS-VAL-ENERG-CONS-P =                                        
002330             GB6-CANT-ENERG-CONS * GB6-PRET-ENERG-CONS                    
002340     COMPUTE GB6-VAL-ENERG-CONS ROUNDED = WS-VAL-ENERG-CONS-P             
002350     COMPUTE WS-TVA-ENERG-CONS-P =                                        
002360             WS-VAL-ENERG-CONS-P * GB5-COTA-TVA                           
002370     COMPUTE GB6-TVA-ENERG-CONS ROUNDED = WS-TVA-ENERG-CONS-P             
002380*                                                                         
002390     MOVE GB5-PRET-ACCIZA        TO GB6-PRET-ACCIZA                       
002400     COMPUTE WS-VAL-ACCIZA-P =                                            
002410             GB6-CANT-ACCIZA * GB6-PRET-ACCIZA                            
002420     COMPUTE GB6-VAL-ACCIZA ROUNDED = WS-VAL-ACCIZA-P                     
002430     COMPUTE WS-TVA-ACCIZA-P =                                            
002440             WS-VAL-ACCIZA-P * GB5-COTA-TVA                               
002450     COMPUTE GB6-TVA-ACCIZA ROUNDED = WS-TVA-ACCIZA-P                     
002460*                                                                         
002470     MOVE GB5-PRET-CERTIF        TO GB6-PRET-CERTIF                       
002480     COMPUTE WS-VAL-CERTIF-P =                                            
002490             GB6-CANT-CERTIF * GB6-PRET-CERTIF                            
002500     COMPUTE GB6-VAL-CERTIF ROUNDED = WS-VAL-CERTIF-P                     
002510     COMPUTE WS-TVA-CERTIF-P =                                            
002520             WS-VAL-CERTIF-P * GB5-COTA-TVA                               
002530     COMPUTE GB6-TVA-CERTIF ROUNDED = WS-TVA-CERTIF-P                     
002540*                                                                         
002550     MOVE GB5-PRET-OUG           TO GB6-PRET-OUG                          
002560     COMPUTE WS-VAL-OUG-P =                                               
002570             GB6-CANT-OUG * GB6-PRET-OUG                                  
002580     COMPUTE GB6-VAL-OUG ROUNDED = WS-VAL-OUG-P                           
002590     COMPUTE WS-TVA-OUG-P =                                               
002600             WS-VAL-OUG-P * GB5-COTA-TVA                                  
002610     COMPUTE GB6-TVA-OUG ROUNDED = WS-TVA-OUG-P                           
002620     .                                                                    
002630 2300-CALCULA-VALORI-EXIT.                                                
002640     EXIT.                                                                
002650*                                                                         
002660*    TCK-1247: LOS TOTALURI SUMAN LOS VALORES SIN REDONDEAR DE            
002670*    WS-VALORES-PRECISOS Y SOLO SE REDONDEA EL RESULTADO FINAL.           
002680 2400-CALCULA-TOTALURI.                                                   
002690     COMPUTE WS-TOTAL-FARA-TVA-P =                                        
002700             WS-VAL-ENERG-CONS-P + WS-VAL-ACCIZA-P                        
002710           + WS-VAL-CERTIF-P     + WS-VAL-OUG-P                           
002720     COMPUTE GB6-TOTAL-FARA-TVA ROUNDED = WS-TOTAL-FARA-TVA-P             
002730     COMPUTE WS-TOTAL-TVA-P =                                             
002740             WS-TVA-ENERG-CONS-P + WS-TVA-ACCIZA-P                        
002750           + WS-TVA-CERTIF-P     + WS-TVA-OUG-P                           
002760     COMPUTE GB6-TOTAL-TVA ROUNDED = WS-TOTAL-TVA-P                       
002770     COMPUTE GB6-TOTAL-FACTURA ROUNDED =                                  
002780             WS-TOTAL-FARA-TVA-P + WS-TOTAL-TVA-P                         
002790     .                                                                    
002800 2400-CALCULA-TOTALURI-EXIT.                                              
002810     EXIT.                                                                
002820******************************************************************        
002830*              6000 - FIN DEL SUBPROGRAMA                        *        
002840******************************************************************        
002850 6000-FIN.                                                                
002860     CONTINUE                                                             
002870     .                                                                    
002880 6000-FIN-EXIT.                                                           
002890     EXIT.                                                                
