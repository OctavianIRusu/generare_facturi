000100******************************************************************        
000110*                                                                *        
000120*  PROGRAMA: GB1C01A                                             *        
000130*                                                                *        
000140*  FECHA CREACION: 14/01/1987                                    *        
000150*                                                                *        
000160*  AUTOR: R. CONSTANTINESCU                                      *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *        
000190*                                                                *        
000200*  DESCRIPCION: VERIFICA USUARIO/CLAVE CONTRA EL MAESTRO DE      *        
000210*               CLIENTES Y DEVUELVE EL INDICADOR DE ROL ADMIN    *        
000220*                                                                *        
000230******************************************************************        
000240* MODIFICACIONES.                                                *        
000250* ------------------                                             *        
000260* 14/01/1987 RCM TCK-0010  VERSION INICIAL                       *GB1C01A1
000270* 03/06/1988 RCM TCK-0032  SE AGREGA CAMPO ROL AL MAESTRO USERS  *GB1C01A2
000280* 22/11/1990 PDN TCK-0077  VALIDACION DE CLAVE EN BLANCO         *GB1C01A3
000290* 09/04/1993 RCM TCK-0111  SE ESTANDARIZA REPORTE LOGRPT A 80    *GB1C01A4
000300* 09/04/1993 RCM TCK-0111  POSICIONES SEGUN NORMA DE SISTEMAS    *GB1C01A5
000310* 17/02/1995 JLV TCK-0140  MIGRACION A CENTRAL ELECTRONICA S.A.  *GB1C01A6
000320* 30/09/1998 PDN TCK-0201  REVISION Y2K - CAMPOS DE FECHA A 4    *GB1C01A7
000330* 30/09/1998 PDN TCK-0201  DIGITOS DE ANO EN TODO EL PROGRAMA    *GB1C01A8
000340* 12/01/1999 PDN TCK-0201  PRUEBAS DE CORTE DE SIGLO OK          *GB1C01A9
000350* 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB TRAS   *GB1C01B0
000360* 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *GB1C01B1
000370* 19/07/2011 RCM TCK-0688  SE AGREGA SW-ES-ADMIN AL REPORTE      *GB1C01B2
000380* 03/05/2016 MPD TCK-0930  SE ESTANDARIZA MENSAJE DE SALIDA      *GB1C01B3
000390* 08/10/2022 JLV TCK-1204  REVISION ANUAL - SIN CAMBIOS DE       *GB1C01B4
000400* 08/10/2022 JLV TCK-1204  LOGICA, SOLO RECOMPILACION            *GB1C01B5
000410* 14/03/2024 RCM TCK-1311  SE AGREGA FECHA DE PROCESO AL LOGRPT  *GB1C01B6
000420* 14/03/2024 RCM TCK-1311  Y SE DESGLOSA BUSCA-CLIENTE EN PARRA- *GB1C01B7
000430* 14/03/2024 RCM TCK-1311  FOS SEPARADOS SEGUN NORMA DE LECTURA  *GB1C01B8
000440* 09/05/2025 JLV TCK-1249  LA VALIDACION DE CLAVE EN BLANCO DE   *GB1C01B9
000450* 09/05/2025 JLV TCK-1249  TCK-0077 NUNCA QUEDO CABLEADA EN      *GB1C01C0
000460* 09/05/2025 JLV TCK-1249  2100-BUSCA-CLIENTE. SE AGREGA EL      *GB1C01C1
000470* 09/05/2025 JLV TCK-1249  CORTE POR WS-CL-PRIMER-CAR EN BLANCO  *GB1C01C2
000480******************************************************************        
000490*                                                                *        
000500*         I D E N T I F I C A T I O N   D I V I S I O N          *        
000510*                                                                *        
000520******************************************************************        
000530 IDENTIFICATION DIVISION.                                                 
000540*                                                                         
000550 PROGRAM-ID.   GB1C01A.                                                   
000560 AUTHOR.       R. CONSTANTINESCU.                                         
000570 INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.             
000580 DATE-WRITTEN. 14/01/1987.                                                
000590 DATE-COMPILED.                                                           
000600 SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.          
000610******************************************************************        
000620*                                                                *        
000630*        E N V I R O N M E N T         D I V I S I O N           *        
000640*                                                                *        
000650******************************************************************        
000660 ENVIRONMENT DIVISION.                                                    
000670*                                                                         
000680 CONFIGURATION SECTION.                                                   
000690*                                                                         
000700 SPECIAL-NAMES.                                                           
000710     C01 IS TOP-OF-FORM.                                                  
000720*                                                                         
000730 INPUT-OUTPUT SECTION.                                                    
000740 FILE-CONTROL.                                                            
000750*                                                                         
000760     SELECT F-USERS  ASSIGN TO USERS                                      
000770            ORGANIZATION IS LINE SEQUENTIAL                               
000780            FILE STATUS IS WS-FS-USERS.                                   
000790*                                                                         
000800     SELECT F-LOGTXN ASSIGN TO LOGTXN                                     
000810            ORGANIZATION IS LINE SEQUENTIAL                               
000820            FILE STATUS IS WS-FS-LOGTXN.                                  
000830*                                                                         
000840     SELECT F-LOGRPT ASSIGN TO LOGRPT                                     
000850            ORGANIZATION IS LINE SEQUENTIAL                               
000860            FILE STATUS IS WS-FS-LOGRPT.                                  
000870******************************************************************        
000880*                                                                *        
000890*                D A T A            D I V I S I O N              *        
000900*                                                                *        
000910******************************************************************        
000920 DATA DIVISION.                                                           
000930 FILE SECTION.                                                            
000940*                                                                         
000950 FD  F-USERS                                                              
000960     LABEL RECORDS ARE STANDARD.                                          
000970 01  FD-REG-CLIENTE.                                                      
000980     COPY GB0C001.                                                        
000990*                                                                         
001000 FD  F-LOGTXN                                                             
001010     LABEL RECORDS ARE STANDARD.                                          
001020 01  FD-REG-LOGTXN.                                                       
001030     05  LT-USUARIO              PIC X(30).                               
001040     05  LT-CLAVE                PIC X(30).                               
001050     05  FILLER                  PIC X(20).                               
001060*                                                                         
001070 FD  F-LOGRPT                                                             
001080     LABEL RECORDS ARE STANDARD                                           
001090     RECORD CONTAINS 80 CHARACTERS.                                       
001100 01  FD-LIN-LOGRPT               PIC X(80).                               
001110******************************************************************        
001120*                                                                *        
001130*         W O R K I N G   S T O R A G E   S E C T I O N          *        
001140*                                                                *        
001150******************************************************************        
001160 WORKING-STORAGE SECTION.                                                 
001170******************************************************************        
001180*                  AREA DE VARIABLES AUXILIARES                  *        
001190******************************************************************        
001200 01  WS-VARIABLES-AUXILIARES.                                             
001210     05  WS-FS-USERS             PIC X(02) VALUE '00'.                    
001220     05  WS-FS-LOGTXN            PIC X(02) VALUE '00'.                    
001230     05  WS-FS-LOGRPT            PIC X(02) VALUE '00'.                    
001240     05  WS-CLAVE-LEIDA          PIC X(30) VALUE SPACES.                  
001250     05  WS-CLAVE-LEIDA-R REDEFINES WS-CLAVE-LEIDA.                       
001260         10  WS-CL-PRIMER-CAR    PIC X(01).                               
001270         10  FILLER              PIC X(29).                               
001280     05  WS-LIN-SALIDA           PIC X(80) VALUE SPACES.                  
001290     05  WS-LIN-SALIDA-R REDEFINES WS-LIN-SALIDA.                         
001300         10  WS-LS-USUARIO       PIC X(30).                               
001310         10  FILLER              PIC X(02).                               
001320         10  WS-LS-RESULTADO     PIC X(15).                               
001330         10  FILLER              PIC X(02).                               
001340         10  WS-LS-ROL           PIC X(05).                               
001350         10  FILLER              PIC X(26).                               
001360     05  WS-FECHA-SISTEMA        PIC 9(06) VALUE ZEROS.                   
001370     05  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.                   
001380         10  WS-FS-ANO           PIC 9(02).                               
001390         10  WS-FS-MES           PIC 9(02).                               
001400         10  WS-FS-DIA           PIC 9(02).                               
001410     05  WS-LIN-BANNER           PIC X(80) VALUE SPACES.                  
001420     05  WS-LIN-BANNER-R REDEFINES WS-LIN-BANNER.                         
001430         10  FILLER              PIC X(10).                               
001440         10  WS-LB-DIA           PIC 9(02).                               
001450         10  FILLER              PIC X(01) VALUE '/'.                     
001460         10  WS-LB-MES           PIC 9(02).                               
001470         10  FILLER              PIC X(01) VALUE '/'.                     
001480         10  WS-LB-ANO           PIC 9(02).                               
001490         10  FILLER              PIC X(62).                               
001500******************************************************************        
001510*                     AREA  DE  SWITCHES                         *        
001520******************************************************************        
001530 01  SW-SWITCHES.                                                         
001540     05  SW-FIN-USERS            PIC X(01) VALUE 'N'.                     
001550         88  FIN-USERS                     VALUE 'S'.                     
001560         88  NO-FIN-USERS                  VALUE 'N'.                     
001570     05  SW-FIN-LOGTXN           PIC X(01) VALUE 'N'.                     
001580         88  FIN-LOGTXN                    VALUE 'S'.                     
001590         88  NO-FIN-LOGTXN                 VALUE 'N'.                     
001600     05  SW-AUTENTICADO          PIC X(01) VALUE 'N'.                     
001610         88  AUTENTICADO                   VALUE 'S'.                     
001620         88  NO-AUTENTICADO                VALUE 'N'.                     
001630     05  SW-ES-ADMIN             PIC X(01) VALUE 'N'.                     
001640         88  ES-ADMIN                      VALUE 'S'.                     
001650         88  NO-ES-ADMIN                   VALUE 'N'.                     
001660     05  FILLER                  PIC X(10).                               
001670******************************************************************        
001680*                        AREA DE CONTANTES                       *        
001690******************************************************************        
001700 01  CT-CONTANTES.                                                        
001710     05  CT-PROGRAMA             PIC X(08) VALUE 'GB1C01A'.               
001720     05  CT-RESULTADO-OK         PIC X(15) VALUE 'AUTENTICADO'.           
001730     05  CT-RESULTADO-NO         PIC X(15) VALUE 'NO AUTENTICADO'.        
001740     05  FILLER                  PIC X(10).                               
001750******************************************************************        
001760*                      AREA DE CONTADORES                        *        
001770******************************************************************        
001780 01  CN-CONTADORES.                                                       
001790     05  CN-TRANSACC-LEIDAS      PIC S9(07) COMP VALUE ZEROS.             
001800     05  CN-TRANSACC-OK          PIC S9(07) COMP VALUE ZEROS.             
001810     05  FILLER                  PIC X(10).                               
001820******************************************************************        
001830*                            PROCEDURE DIVISION                  *        
001840******************************************************************        
001850 PROCEDURE DIVISION.                                                      
001860*                                                                         
001870 MAINLINE.                                                                
001880*                                                                         
001890     PERFORM 1000-INICIO                                                  
001900        THRU 1000-INICIO-EXIT                                             
001910*                                                                         
001920     PERFORM 2000-PROCESO                                                 
001930        THRU 2000-PROCESO-EXIT                                            
001940           UNTIL FIN-LOGTXN                                               
001950*                                                                         
001960     PERFORM 3000-FIN                                                     
001970        THRU 3000-FIN-EXIT                                                
001980*                                                                         
001990     STOP RUN                                                             
002000     .                                                                    
002010******************************************************************        
002020*                         1000-INICIO                            *        
002030******************************************************************        
002040 1000-INICIO.                                                             
002050*                                                                         
002060     OPEN INPUT  F-LOGTXN                                                 
002070     OPEN OUTPUT F-LOGRPT                                                 
002080*                                                                         
002090     IF  WS-FS-LOGTXN NOT = '00'                                          
002100         DISPLAY 'GB1C01A - ERROR ABRIENDO LOGTXN ' WS-FS-LOGTXN          
002110         MOVE 'S'                TO SW-FIN-LOGTXN                         
002120     END-IF                                                               
002130*                                                                         
002140     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
002150     MOVE SPACES                 TO WS-LIN-BANNER                         
002160     MOVE WS-FS-DIA              TO WS-LB-DIA                             
002170     MOVE WS-FS-MES              TO WS-LB-MES                             
002180     MOVE WS-FS-ANO              TO WS-LB-ANO                             
002190     WRITE FD-LIN-LOGRPT         FROM WS-LIN-BANNER                       
002200*                                                                         
002210     PERFORM 1100-LEE-LOGTXN                                              
002220        THRU 1100-LEE-LOGTXN-EXIT                                         
002230*                                                                         
002240     .                                                                    
002250 1000-INICIO-EXIT.                                                        
002260     EXIT.                                                                
002270******************************************************************        
002280*                    1100-LEE-LOGTXN                             *        
002290******************************************************************        
002300 1100-LEE-LOGTXN.                                                         
002310*                                                                         
002320     READ F-LOGTXN                                                        
002330         AT END                                                           
002340             MOVE 'S'            TO SW-FIN-LOGTXN                         
002350     END-READ                                                             
002360*                                                                         
002370     .                                                                    
002380 1100-LEE-LOGTXN-EXIT.                                                    
002390     EXIT.                                                                
002400******************************************************************        
002410*                        2000-PROCESO                            *        
002420******************************************************************        
002430 2000-PROCESO.                                                            
002440*                                                                         
002450     ADD 1                       TO CN-TRANSACC-LEIDAS                    
002460*                                                                         
002470     MOVE 'N'                    TO SW-AUTENTICADO                        
002480     MOVE 'N'                    TO SW-ES-ADMIN                           
002490*                                                                         
002500     PERFORM 2100-BUSCA-CLIENTE                                           
002510        THRU 2100-BUSCA-CLIENTE-EXIT                                      
002520*                                                                         
002530     PERFORM 2200-ESCRIBE-RESULTADO                                       
002540        THRU 2200-ESCRIBE-RESULTADO-EXIT                                  
002550*                                                                         
002560     PERFORM 1100-LEE-LOGTXN                                              
002570        THRU 1100-LEE-LOGTXN-EXIT                                         
002580*                                                                         
002590     .                                                                    
002600 2000-PROCESO-EXIT.                                                       
002610     EXIT.                                                                
002620******************************************************************        
002630*   2100-BUSCA-CLIENTE : RECORRE SECUENCIALMENTE EL MAESTRO      *        
002640*   USERS Y COMPARA USUARIO Y CLAVE CON LA TRANSACCION LEIDA.    *        
002650*   CLAVE EN BLANCO (PRIMER CARACTER = ESPACIO) SE RECHAZA SIN   *        
002660*   RECORRER EL MAESTRO (TCK-0077 / TCK-1249)                    *        
002670******************************************************************        
002680 2100-BUSCA-CLIENTE.                                                      
002690*                                                                         
002700     MOVE LT-CLAVE                TO WS-CLAVE-LEIDA                       
002710*                                                                         
002720     IF  WS-CL-PRIMER-CAR NOT = SPACE                                     
002730         MOVE 'N'                TO SW-FIN-USERS                          
002740*                                                                         
002750         OPEN INPUT F-USERS                                               
002760*                                                                         
002770         PERFORM 2110-LEE-USERS                                           
002780            THRU 2110-LEE-USERS-EXIT                                      
002790*                                                                         
002800         PERFORM 2120-COMPARA-CLIENTE                                     
002810            THRU 2120-COMPARA-CLIENTE-EXIT                                
002820               UNTIL FIN-USERS OR AUTENTICADO                             
002830*                                                                         
002840         CLOSE F-USERS                                                    
002850     END-IF                                                               
002860*                                                                         
002870     .                                                                    
002880 2100-BUSCA-CLIENTE-EXIT.                                                 
002890     EXIT.                                                                
002900******************************************************************        
002910*                    2110-LEE-USERS                              *        
002920******************************************************************        
002930 2110-LEE-USERS.                                                          
002940*                                                                         
002950     READ F-USERS INTO FD-REG-CLIENTE                                     
002960         AT END                                                           
002970             MOVE 'S'            TO SW-FIN-USERS                          
002980     END-READ                                                             
002990*                                                                         
003000     .                                                                    
003010 2110-LEE-USERS-EXIT.                                                     
003020     EXIT.                                                                
003030******************************************************************        
003040*   2120-COMPARA-CLIENTE : COMPARA USUARIO/CLAVE DEL CLIENTE     *        
003050*   LEIDO CONTRA LA TRANSACCION Y AVANZA LA LECTURA DE USERS     *        
003060******************************************************************        
003070 2120-COMPARA-CLIENTE.                                                    
003080*                                                                         
003090     IF  GB1-USUARIO = LT-USUARIO                                         
003100     AND GB1-CLAVE   = LT-CLAVE                                           
003110         MOVE 'S'                TO SW-AUTENTICADO                        
003120         IF  GB1-ROL-ADMIN                                                
003130             MOVE 'S'            TO SW-ES-ADMIN                           
003140         END-IF                                                           
003150     END-IF                                                               
003160*                                                                         
003170     IF  NOT AUTENTICADO                                                  
003180         PERFORM 2110-LEE-USERS                                           
003190            THRU 2110-LEE-USERS-EXIT                                      
003200     END-IF                                                               
003210*                                                                         
003220     .                                                                    
003230 2120-COMPARA-CLIENTE-EXIT.                                               
003240     EXIT.                                                                
003250******************************************************************        
003260*                 2200-ESCRIBE-RESULTADO                         *        
003270******************************************************************        
003280 2200-ESCRIBE-RESULTADO.                                                  
003290*                                                                         
003300     MOVE SPACES                 TO WS-LIN-SALIDA                         
003310     MOVE LT-USUARIO             TO WS-LS-USUARIO                         
003320*                                                                         
003330     IF  AUTENTICADO                                                      
003340         MOVE CT-RESULTADO-OK    TO WS-LS-RESULTADO                       
003350         ADD 1                   TO CN-TRANSACC-OK                        
003360     ELSE                                                                 
003370         MOVE CT-RESULTADO-NO    TO WS-LS-RESULTADO                       
003380     END-IF                                                               
003390*                                                                         
003400     IF  ES-ADMIN                                                         
003410         MOVE 'ADMIN'            TO WS-LS-ROL                             
003420     ELSE                                                                 
003430         MOVE 'USER'             TO WS-LS-ROL                             
003440     END-IF                                                               
003450*                                                                         
003460     WRITE FD-LIN-LOGRPT         FROM WS-LIN-SALIDA                       
003470*                                                                         
003480     .                                                                    
003490 2200-ESCRIBE-RESULTADO-EXIT.                                             
003500     EXIT.                                                                
003510******************************************************************        
003520*                            3000-FIN                            *        
003530******************************************************************        
003540 3000-FIN.                                                                
003550*                                                                         
003560     CLOSE F-LOGTXN                                                       
003570     CLOSE F-LOGRPT                                                       
003580*                                                                         
003590     DISPLAY 'GB1C01A - TRANSACCIONES LEIDAS: '                           
003600              CN-TRANSACC-LEIDAS                                          
003610     DISPLAY 'GB1C01A - AUTENTICACIONES OK   : '                          
003620              CN-TRANSACC-OK                                              
003630*                                                                         
003640     .                                                                    
003650 3000-FIN-EXIT.                                                           
003660     EXIT.                                                                
