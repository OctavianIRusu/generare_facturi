000100******************************************************************        
000110*                                                                *        
000120*  PROGRAMA: GB4C01A                                             *        
000130*                                                                *        
000140*  FECHA CREACION: 14/01/1987                                    *        
000150*                                                                *        
000160*  AUTOR: R. CONSTANTINESCU                                      *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *        
000190*                                                                *        
000200*  DESCRIPCION: REPORTUL ANUAL DE CONSUM PENTRU UN CLIENT.       *        
000210*               VALIDEAZA ANUL CERUT CONTRA FACTURILE           *         
000220*               EXISTENTE, EXTRAGE FACTURILE ANULUI IN ORDINEA   *        
000230*               LUNII SI LE SCRIE IN ANNUAL CU UN RAND DE        *        
000240*               CABECERA CU DENUMIRILE COLOANELOR                *        
000250*                                                                *        
000260******************************************************************        
000270* MODIFICACIONES.                                                *        
000280* ------------------                                             *        
000290* 14/01/1987 RCM TCK-0016  VERSION INICIAL                       *GB4C01A1
000300* 03/05/1990 RCM TCK-0125  SE VALIDEAZA CA CLIENTUL SA AIBA CEL  *GB4C01A2
000310* 03/05/1990 RCM TCK-0125  PUTIN O FACTURA IN ANUL SOLICITAT     *GB4C01A3
000320* 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, SOLO      *GB4C01A4
000330* 30/09/1998 PDN TCK-0201  DOCUMENTA LA PRUEBA DE CORTE DE SIGLO *GB4C01A5
000340* 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB TRAS   *GB4C01A6
000350* 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *GB4C01A7
000360* 19/02/2014 JLV TCK-0760  SE ORDONEAZA FACTURILE PE LUNA PRIN   *GB4C01A8
000370* 19/02/2014 JLV TCK-0760  TABELA DE 12 POZITII, NU PE ORDINEA   *GB4C01A9
000380* 19/02/2014 JLV TCK-0760  DE CITIRE DIN BILLS                   *GB4C0B0 
000390* 30/08/2023 JLV TCK-1240  SE ADAUGA RANDUL DE CABECERA CU CELE  *GB4C0B1 
000400* 30/08/2023 JLV TCK-1240  25 DE DENUMIRI DE COLOANE             *GB4C0B2 
000410******************************************************************        
000420*                                                                *        
000430*         I D E N T I F I C A T I O N   D I V I S I O N          *        
000440*                                                                *        
000450******************************************************************        
000460 IDENTIFICATION DIVISION.                                                 
000470*                                                                         
000480 PROGRAM-ID.   GB4C01A.                                                   
000490 AUTHOR.       R. CONSTANTINESCU.                                         
000500 INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.             
000510 DATE-WRITTEN. 14/01/1987.                                                
000520 DATE-COMPILED.                                                           
000530 SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.          
000540******************************************************************        
000550*                                                                *        
000560*        E N V I R O N M E N T         D I V I S I O N           *        
000570*                                                                *        
000580******************************************************************        
000590 ENVIRONMENT DIVISION.                                                    
000600*                                                                         
000610 CONFIGURATION SECTION.                                                   
000620*                                                                         
000630 SPECIAL-NAMES.                                                           
000640     C01 IS TOP-OF-FORM.                                                  
000650*                                                                         
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680*                                                                         
000690     SELECT F-USERS     ASSIGN TO USERS                                   
000700            ORGANIZATION IS LINE SEQUENTIAL                               
000710            FILE STATUS IS WS-FS-USERS.                                   
000720*                                                                         
000730     SELECT F-BILLS-IN  ASSIGN TO BILLS                                   
000740            ORGANIZATION IS LINE SEQUENTIAL                               
000750            FILE STATUS IS WS-FS-BILLS-IN.                                
000760*                                                                         
000770     SELECT F-REQTXN    ASSIGN TO REQTXN                                  
000780            ORGANIZATION IS LINE SEQUENTIAL                               
000790            FILE STATUS IS WS-FS-REQTXN.                                  
000800*                                                                         
000810     SELECT F-ANNUAL    ASSIGN TO ANNUAL                                  
000820            ORGANIZATION IS LINE SEQUENTIAL                               
000830            FILE STATUS IS WS-FS-ANNUAL.                                  
000840******************************************************************        
000850*                                                                *        
000860*                D A T A            D I V I S I O N              *        
000870*                                                                *        
000880******************************************************************        
000890 DATA DIVISION.                                                           
000900*                                                                         
000910 FILE SECTION.                                                            
000920*                                                                         
000930 FD  F-USERS                                                              
000940     LABEL RECORDS ARE STANDARD.                                          
000950*                                                                         
000960 01  FD-REG-CLIENTE.                                                      
000970     COPY GB0C001.                                                        
000980*                                                                         
000990 FD  F-BILLS-IN                                                           
001000     LABEL RECORDS ARE STANDARD.                                          
001010*                                                                         
001020 01  FD-REG-FACTURA-IN.                                                   
001030     COPY GB0C002.                                                        
001040*                                                                         
001050 FD  F-REQTXN                                                             
001060     LABEL RECORDS ARE STANDARD.                                          
001070*                                                                         
001080 01  FD-REG-REQTXN.                                                       
001090     05  RQ2-USUARIO             PIC X(30).                               
001100     05  RQ2-AN                  PIC 9(04).                               
001110     05  FILLER                  PIC X(12).                               
001120*                                                                         
001130 FD  F-ANNUAL                                                             
001140     LABEL RECORDS ARE STANDARD.                                          
001150*                                                                         
001160 01  FD-LIN-ANNUAL               PIC X(350).                              
001170******************************************************************        
001180*                                                                *        
001190*         W O R K I N G   S T O R A G E   S E C T I O N          *        
001200*                                                                *        
001210******************************************************************        
001220 WORKING-STORAGE SECTION.                                                 
001230******************************************************************        
001240*                AREA DE VARIABLES AUXILIARES                    *        
001250******************************************************************        
001260 01  WS-VARIABLES-AUXILIARES.                                             
001270     05  WS-FS-USERS             PIC X(02) VALUE '00'.                    
001280     05  WS-FS-BILLS-IN          PIC X(02) VALUE '00'.                    
001290     05  WS-FS-REQTXN            PIC X(02) VALUE '00'.                    
001300     05  WS-FS-ANNUAL            PIC X(02) VALUE '00'.                    
001310     05  WS-ID-CLIENTE           PIC 9(06) VALUE ZEROS.                   
001320     05  WS-AN-SOLICITADO        PIC 9(04) VALUE ZEROS.                   
001330     05  WS-NR-FACTURI-AN        PIC 9(02) COMP VALUE ZEROS.              
001340     05  FILLER                  PIC X(05).                               
001350******************************************************************        
001360*   TABLA DE 12 POZITII - O FACTURA PE LUNA A ANULUI SOLICITAT   *        
001370*   (TCK-0760) - PERMITE SCRIEREA IN ORDINEA LUNII INDIFERENT    *        
001380*   DE ORDINEA IN CARE FACTURILE APAR IN BILLS                   *        
001390******************************************************************        
001400 01  WS-TB-LUNI.                                                          
001410     05  WS-LUNA-ENTRY OCCURS 12 TIMES INDEXED BY WS-IX-LUNA.             
001420         10  WS-LUNA-HALLADA     PIC X(01) VALUE 'N'.                     
001430             88  LUNA-HALLADA             VALUE 'S'.                      
001440             88  LUNA-NO-HALLADA          VALUE 'N'.                      
001450         10  WS-LUNA-SERIE       PIC X(02).                               
001460         10  WS-LUNA-NUMAR       PIC X(12).                               
001470         10  WS-LUNA-INDEX       PIC S9(07)V9(02).                        
001480         10  WS-LUNA-CANT-ENERG  PIC S9(07)V9(02).                        
001490         10  WS-LUNA-PRET-ENERG  PIC S9(03)V9(05).                        
001500         10  WS-LUNA-VAL-ENERG   PIC S9(09)V9(02).                        
001510         10  WS-LUNA-TVA-ENERG   PIC S9(09)V9(02).                        
001520         10  WS-LUNA-CANT-ACC    PIC S9(07)V9(05).                        
001530         10  WS-LUNA-PRET-ACC    PIC S9(03)V9(05).                        
001540         10  WS-LUNA-VAL-ACC     PIC S9(09)V9(02).                        
001550         10  WS-LUNA-TVA-ACC     PIC S9(09)V9(02).                        
001560         10  WS-LUNA-CANT-CERT   PIC S9(07)V9(05).                        
001570         10  WS-LUNA-PRET-CERT   PIC S9(03)V9(05).                        
001580         10  WS-LUNA-VAL-CERT    PIC S9(09)V9(02).                        
001590         10  WS-LUNA-TVA-CERT    PIC S9(09)V9(02).                        
001600         10  WS-LUNA-CANT-OUG    PIC S9(07)V9(02).                        
001610         10  WS-LUNA-PRET-OUG    PIC S9(03)V9(05).                        
001620         10  WS-LUNA-VAL-OUG     PIC S9(09)V9(02).                        
001630         10  WS-LUNA-TVA-OUG     PIC S9(09)V9(02).                        
001640         10  WS-LUNA-TOT-FTVA    PIC S9(09)V9(02).                        
001650         10  WS-LUNA-TOT-TVA     PIC S9(09)V9(02).                        
001660         10  WS-LUNA-TOT-FACT    PIC S9(09)V9(02).                        
001670         10  FILLER              PIC X(05).                               
001680******************************************************************        
001690*   BUFFER DE IMPRESION COMPARTIT SI VISTELE REDEFINES ALE       *        
001700*   RANDULUI DE CABECERA SI DE DETALIU ALE REPORTULUI ANUAL      *        
001710******************************************************************        
001720 01  WS-LIN-ANUAL                PIC X(350) VALUE SPACES.                 
001730*                                                                         
001740 01  WS-LIN-CAB-ANUAL REDEFINES WS-LIN-ANUAL.                             
001750     05  WS-CAB-01               PIC X(30).                               
001760     05  FILLER                  PIC X(02).                               
001770     05  WS-CAB-02               PIC X(04).                               
001780     05  FILLER                  PIC X(02).                               
001790     05  WS-CAB-03               PIC X(02).                               
001800     05  FILLER                  PIC X(02).                               
001810     05  WS-CAB-04               PIC X(02).                               
001820     05  FILLER                  PIC X(02).                               
001830     05  WS-CAB-05               PIC X(12).                               
001840     05  FILLER                  PIC X(02).                               
001850     05  WS-CAB-06               PIC X(11).                               
001860     05  FILLER                  PIC X(02).                               
001870     05  WS-CAB-07               PIC X(11).                               
001880     05  FILLER                  PIC X(02).                               
001890     05  WS-CAB-08               PIC X(10).                               
001900     05  FILLER                  PIC X(02).                               
001910     05  WS-CAB-09               PIC X(13).                               
001920     05  FILLER                  PIC X(02).                               
001930     05  WS-CAB-10               PIC X(13).                               
001940     05  FILLER                  PIC X(02).                               
001950     05  WS-CAB-11               PIC X(14).                               
001960     05  FILLER                  PIC X(02).                               
001970     05  WS-CAB-12               PIC X(10).                               
001980     05  FILLER                  PIC X(02).                               
001990     05  WS-CAB-13               PIC X(13).                               
002000     05  FILLER                  PIC X(02).                               
002010     05  WS-CAB-14               PIC X(13).                               
002020     05  FILLER                  PIC X(02).                               
002030     05  WS-CAB-15               PIC X(14).                               
002040     05  FILLER                  PIC X(02).                               
002050     05  WS-CAB-16               PIC X(10).                               
002060     05  FILLER                  PIC X(02).                               
002070     05  WS-CAB-17               PIC X(13).                               
002080     05  FILLER                  PIC X(02).                               
002090     05  WS-CAB-18               PIC X(13).                               
002100     05  FILLER                  PIC X(02).                               
002110     05  WS-CAB-19               PIC X(11).                               
002120     05  FILLER                  PIC X(02).                               
002130     05  WS-CAB-20               PIC X(10).                               
002140     05  FILLER                  PIC X(02).                               
002150     05  WS-CAB-21               PIC X(13).                               
002160     05  FILLER                  PIC X(02).                               
002170     05  WS-CAB-22               PIC X(13).                               
002180     05  FILLER                  PIC X(02).                               
002190     05  WS-CAB-23               PIC X(13).                               
002200     05  FILLER                  PIC X(02).                               
002210     05  WS-CAB-24               PIC X(13).                               
002220     05  FILLER                  PIC X(02).                               
002230     05  WS-CAB-25               PIC X(13).                               
002240     05  FILLER                  PIC X(08).                               
002250*                                                                         
002260 01  WS-LIN-DET-ANUAL REDEFINES WS-LIN-ANUAL.                             
002270     05  WS-DET-USUARIO          PIC X(30).                               
002280     05  FILLER                  PIC X(02).                               
002290     05  WS-DET-AN               PIC 9(04).                               
002300     05  FILLER                  PIC X(02).                               
002310     05  WS-DET-LUNA             PIC 9(02).                               
002320     05  FILLER                  PIC X(02).                               
002330     05  WS-DET-SERIE            PIC X(02).                               
002340     05  FILLER                  PIC X(02).                               
002350     05  WS-DET-NUMAR            PIC X(12).                               
002360     05  FILLER                  PIC X(02).                               
002370     05  WS-DET-INDEX            PIC -(7)9.99.                            
002380     05  FILLER                  PIC X(02).                               
002390     05  WS-DET-CANT-ENERG       PIC -(7)9.99.                            
002400     05  FILLER                  PIC X(02).                               
002410     05  WS-DET-PRET-ENERG       PIC -(3)9.99999.                         
002420     05  FILLER                  PIC X(02).                               
002430     05  WS-DET-VAL-ENERG        PIC -(9)9.99.                            
002440     05  FILLER                  PIC X(02).                               
002450     05  WS-DET-TVA-ENERG        PIC -(9)9.99.                            
002460     05  FILLER                  PIC X(02).                               
002470     05  WS-DET-CANT-ACC         PIC -(7)9.99999.                         
002480     05  FILLER                  PIC X(02).                               
002490     05  WS-DET-PRET-ACC         PIC -(3)9.99999.                         
002500     05  FILLER                  PIC X(02).                               
002510     05  WS-DET-VAL-ACC          PIC -(9)9.99.                            
002520     05  FILLER                  PIC X(02).                               
002530     05  WS-DET-TVA-ACC          PIC -(9)9.99.                            
002540     05  FILLER                  PIC X(02).                               
002550     05  WS-DET-CANT-CERT        PIC -(7)9.99999.                         
002560     05  FILLER                  PIC X(02).                               
002570     05  WS-DET-PRET-CERT        PIC -(3)9.99999.                         
002580     05  FILLER                  PIC X(02).                               
002590     05  WS-DET-VAL-CERT         PIC -(9)9.99.                            
002600     05  FILLER                  PIC X(02).                               
002610     05  WS-DET-TVA-CERT         PIC -(9)9.99.                            
002620     05  FILLER                  PIC X(02).                               
002630     05  WS-DET-CANT-OUG         PIC -(7)9.99.                            
002640     05  FILLER                  PIC X(02).                               
002650     05  WS-DET-PRET-OUG         PIC -(3)9.99999.                         
002660     05  FILLER                  PIC X(02).                               
002670     05  WS-DET-VAL-OUG          PIC -(9)9.99.                            
002680     05  FILLER                  PIC X(02).                               
002690     05  WS-DET-TVA-OUG          PIC -(9)9.99.                            
002700     05  FILLER                  PIC X(02).                               
002710     05  WS-DET-TOT-FTVA         PIC -(9)9.99.                            
002720     05  FILLER                  PIC X(02).                               
002730     05  WS-DET-TOT-TVA          PIC -(9)9.99.                            
002740     05  FILLER                  PIC X(02).                               
002750     05  WS-DET-TOT-FACT         PIC -(9)9.99.                            
002760     05  FILLER                  PIC X(08).                               
002770 01  WS-LIN-ERR-ANUAL REDEFINES WS-LIN-ANUAL.                             
002780     05  WS-ERR-USUARIO          PIC X(30).                               
002790     05  FILLER                  PIC X(02).                               
002800     05  WS-ERR-MENSAJE          PIC X(45).                               
002810     05  FILLER                  PIC X(273).                              
002820******************************************************************        
002830*                    MENSAJE DE ERROR/RECHAZO                    *        
002840*   (FUERA DE WS-LIN-ANUAL Y SUS VISTAS REDEFINES PARA QUE NO    *        
002850*   SE PIERDA CON UN MOVE SPACES AL BUFFER DE IMPRESION)         *        
002860******************************************************************        
002870 01  WS-MSG-ERROR                PIC X(45) VALUE SPACES.                  
002880******************************************************************        
002890*                AREA DE SWITCHES                                *        
002900******************************************************************        
002910 01  SW-SWITCHES.                                                         
002920     05  SW-FIN-REQTXN           PIC X(01) VALUE 'N'.                     
002930         88  FIN-REQTXN                    VALUE 'S'.                     
002940         88  NO-FIN-REQTXN                 VALUE 'N'.                     
002950     05  SW-FIN-USERS            PIC X(01) VALUE 'N'.                     
002960         88  FIN-USERS                     VALUE 'S'.                     
002970         88  NO-FIN-USERS                  VALUE 'N'.                     
002980     05  SW-FIN-BILLS-IN         PIC X(01) VALUE 'N'.                     
002990         88  FIN-BILLS-IN                  VALUE 'S'.                     
003000         88  NO-FIN-BILLS-IN               VALUE 'N'.                     
003010     05  SW-CLIENTE-HALLADO      PIC X(01) VALUE 'N'.                     
003020         88  CLIENTE-HALLADO                VALUE 'S'.                    
003030         88  CLIENTE-NO-HALLADO              VALUE 'N'.                   
003040     05  SW-AN-HALLADO           PIC X(01) VALUE 'N'.                     
003050         88  AN-HALLADO                     VALUE 'S'.                    
003060         88  AN-NO-HALLADO                  VALUE 'N'.                    
003070     05  FILLER                  PIC X(05).                               
003080******************************************************************        
003090*                        AREA DE CONTANTES                       *        
003100******************************************************************        
003110 01  CT-CONTANTES.                                                        
003120     05  CT-PROGRAMA             PIC X(07) VALUE 'GB4C01A'.               
003130     05  FILLER                  PIC X(05).                               
003140******************************************************************        
003150*                       AREA DE CONTADORES                       *        
003160******************************************************************        
003170 01  CN-CONTADORES.                                                       
003180     05  CN-TRANSACC-LEIDAS      PIC 9(05) COMP VALUE ZEROS.              
003190     05  CN-REPORTES-OK          PIC 9(05) COMP VALUE ZEROS.              
003200     05  CN-RECHAZADAS           PIC 9(05) COMP VALUE ZEROS.              
003210     05  FILLER                  PIC X(05).                               
003220******************************************************************        
003230*                                                                *        
003240*           P R O C E D U R E      D I V I S I O N               *        
003250*                                                                *        
003260******************************************************************        
003270 PROCEDURE DIVISION.                                                      
003280*                                                                         
003290 MAINLINE.                                                                
003300*                                                                         
003310     PERFORM 1000-INICIO                                                  
003320        THRU 1000-INICIO-EXIT                                             
003330*                                                                         
003340     PERFORM 2000-PROCESO-TXN                                             
003350        THRU 2000-PROCESO-TXN-EXIT                                        
003360        UNTIL FIN-REQTXN                                                  
003370*                                                                         
003380     PERFORM 6000-FIN                                                     
003390        THRU 6000-FIN-EXIT                                                
003400*                                                                         
003410     STOP RUN.                                                            
003420******************************************************************        
003430* 1000-INICIO                                                    *        
003440******************************************************************        
003450 1000-INICIO.                                                             
003460*                                                                         
003470     OPEN INPUT  F-REQTXN                                                 
003480     OPEN OUTPUT F-ANNUAL                                                 
003490*                                                                         
003500     PERFORM 1100-LEE-REQTXN                                              
003510        THRU 1100-LEE-REQTXN-EXIT                                         
003520*                                                                         
003530     .                                                                    
003540 1000-INICIO-EXIT.                                                        
003550     EXIT.                                                                
003560******************************************************************        
003570* 1100-LEE-REQTXN                                                *        
003580******************************************************************        
003590 1100-LEE-REQTXN.                                                         
003600*                                                                         
003610     READ F-REQTXN                                                        
003620         AT END                                                           
003630             SET FIN-REQTXN TO TRUE                                       
003640         NOT AT END                                                       
003650             ADD 1 TO CN-TRANSACC-LEIDAS                                  
003660     END-READ                                                             
003670*                                                                         
003680     .                                                                    
003690 1100-LEE-REQTXN-EXIT.                                                    
003700     EXIT.                                                                
003710******************************************************************        
003720* 2000-PROCESO-TXN                                               *        
003730******************************************************************        
003740 2000-PROCESO-TXN.                                                        
003750*                                                                         
003760     MOVE RQ2-AN               TO WS-AN-SOLICITADO                        
003770*                                                                         
003780     PERFORM 2100-BUSCA-CLIENTE                                           
003790        THRU 2100-BUSCA-CLIENTE-EXIT                                      
003800*                                                                         
003810     IF  CLIENTE-HALLADO                                                  
003820         PERFORM 2200-BUSCA-FACTURI-AN                                    
003830            THRU 2200-BUSCA-FACTURI-AN-EXIT                               
003840         IF  AN-HALLADO                                                   
003850             PERFORM 3000-ESCRIBE-REPORTE                                 
003860                THRU 3000-ESCRIBE-REPORTE-EXIT                            
003870             ADD 1 TO CN-REPORTES-OK                                      
003880         ELSE                                                             
003890             ADD 1 TO CN-RECHAZADAS                                       
003900             MOVE 'CLIENTUL NU ARE FACTURI IN ANUL CERUT'                 
003910                                      TO WS-MSG-ERROR                     
003920             PERFORM 3900-IMPRIME-EROARE                                  
003930                THRU 3900-IMPRIME-EROARE-EXIT                             
003940         END-IF                                                           
003950     ELSE                                                                 
003960         ADD 1 TO CN-RECHAZADAS                                           
003970         MOVE 'CLIENT INEXISTENT IN USERS'                                
003980                                      TO WS-MSG-ERROR                     
003990         PERFORM 3900-IMPRIME-EROARE                                      
004000            THRU 3900-IMPRIME-EROARE-EXIT                                 
004010     END-IF                                                               
004020*                                                                         
004030     PERFORM 1100-LEE-REQTXN                                              
004040        THRU 1100-LEE-REQTXN-EXIT                                         
004050*                                                                         
004060     .                                                                    
004070 2000-PROCESO-TXN-EXIT.                                                   
004080     EXIT.                                                                
004090******************************************************************        
004100* 2100-BUSCA-CLIENTE                                             *        
004110******************************************************************        
004120 2100-BUSCA-CLIENTE.                                                      
004130*                                                                         
004140     SET CLIENTE-NO-HALLADO TO TRUE                                       
004150     SET NO-FIN-USERS       TO TRUE                                       
004160*                                                                         
004170     OPEN INPUT F-USERS                                                   
004180*                                                                         
004190     PERFORM 2110-LEE-USERS                                               
004200        THRU 2110-LEE-USERS-EXIT                                          
004210*                                                                         
004220     PERFORM 2120-COMPARA-USERS                                           
004230        THRU 2120-COMPARA-USERS-EXIT                                      
004240        UNTIL FIN-USERS OR CLIENTE-HALLADO                                
004250*                                                                         
004260     CLOSE F-USERS                                                        
004270*                                                                         
004280     .                                                                    
004290 2100-BUSCA-CLIENTE-EXIT.                                                 
004300     EXIT.                                                                
004310******************************************************************        
004320* 2110-LEE-USERS                                                 *        
004330******************************************************************        
004340 2110-LEE-USERS.                                                          
004350*                                                                         
004360     READ F-USERS                                                         
004370         AT END                                                           
004380             SET FIN-USERS TO TRUE                                        
004390     END-READ                                                             
004400*                                                                         
004410     .                                                                    
004420 2110-LEE-USERS-EXIT.                                                     
004430     EXIT.                                                                
004440******************************************************************        
004450* 2120-COMPARA-USERS                                             *        
004460******************************************************************        
004470 2120-COMPARA-USERS.                                                      
004480*                                                                         
004490     IF  GB1-USUARIO = RQ2-USUARIO                                        
004500         SET CLIENTE-HALLADO TO TRUE                                      
004510         MOVE GB1-ID-CLIENTE TO WS-ID-CLIENTE                             
004520     ELSE                                                                 
004530         PERFORM 2110-LEE-USERS                                           
004540            THRU 2110-LEE-USERS-EXIT                                      
004550     END-IF                                                               
004560*                                                                         
004570     .                                                                    
004580 2120-COMPARA-USERS-EXIT.                                                 
004590     EXIT.                                                                
004600******************************************************************        
004610* 2200-BUSCA-FACTURI-AN                                          *        
004620******************************************************************        
004630 2200-BUSCA-FACTURI-AN.                                                   
004640*                                                                         
004650     SET AN-NO-HALLADO   TO TRUE                                          
004660     SET NO-FIN-BILLS-IN TO TRUE                                          
004670*                                                                         
004680     INITIALIZE WS-TB-LUNI                                                
004690     MOVE ZEROS TO WS-NR-FACTURI-AN                                       
004700*                                                                         
004710     OPEN INPUT F-BILLS-IN                                                
004720*                                                                         
004730     PERFORM 2210-LEE-BILLS                                               
004740        THRU 2210-LEE-BILLS-EXIT                                          
004750*                                                                         
004760     PERFORM 2220-COMPARA-BILLS                                           
004770        THRU 2220-COMPARA-BILLS-EXIT                                      
004780        UNTIL FIN-BILLS-IN                                                
004790*                                                                         
004800     CLOSE F-BILLS-IN                                                     
004810*                                                                         
004820     .                                                                    
004830 2200-BUSCA-FACTURI-AN-EXIT.                                              
004840     EXIT.                                                                
004850******************************************************************        
004860* 2210-LEE-BILLS                                                 *        
004870******************************************************************        
004880 2210-LEE-BILLS.                                                          
004890*                                                                         
004900     READ F-BILLS-IN                                                      
004910         AT END                                                           
004920             SET FIN-BILLS-IN TO TRUE                                     
004930     END-READ                                                             
004940*                                                                         
004950     .                                                                    
004960 2210-LEE-BILLS-EXIT.                                                     
004970     EXIT.                                                                
004980******************************************************************        
004990* 2220-COMPARA-BILLS                                             *        
005000******************************************************************        
005010 2220-COMPARA-BILLS.                                                      
005020*                                                                         
005030     IF  GB2-ID-CLIENTE   = WS-ID-CLIENTE                                 
005040     AND GB2-AN-FACTURARE = WS-AN-SOLICITADO                              
005050         SET AN-HALLADO TO TRUE                                           
005060         ADD 1 TO WS-NR-FACTURI-AN                                        
005070         SET WS-IX-LUNA TO GB2-LUNA-FACTURARE                             
005080         SET LUNA-HALLADA(WS-IX-LUNA)   TO TRUE                           
005090         MOVE GB2-SERIE            TO WS-LUNA-SERIE(WS-IX-LUNA)           
005100         MOVE GB2-NUMAR            TO WS-LUNA-NUMAR(WS-IX-LUNA)           
005110         MOVE GB2-INDEX-CURENT     TO WS-LUNA-INDEX(WS-IX-LUNA)           
005120         MOVE GB2-CANT-ENERG-CONS  TO                                     
005130                              WS-LUNA-CANT-ENERG(WS-IX-LUNA)              
005140         MOVE GB2-PRET-ENERG-CONS  TO                                     
005150                              WS-LUNA-PRET-ENERG(WS-IX-LUNA)              
005160         MOVE GB2-VAL-ENERG-CONS   TO                                     
005170                              WS-LUNA-VAL-ENERG(WS-IX-LUNA)               
005180         MOVE GB2-TVA-ENERG-CONS   TO                                     
005190                              WS-LUNA-TVA-ENERG(WS-IX-LUNA)               
005200         MOVE GB2-CANT-ACCIZA      TO                                     
005210                              WS-LUNA-CANT-ACC(WS-IX-LUNA)                
005220         MOVE GB2-PRET-ACCIZA      TO                                     
005230                              WS-LUNA-PRET-ACC(WS-IX-LUNA)                
005240         MOVE GB2-VAL-ACCIZA       TO                                     
005250                              WS-LUNA-VAL-ACC(WS-IX-LUNA)                 
005260         MOVE GB2-TVA-ACCIZA       TO                                     
005270                              WS-LUNA-TVA-ACC(WS-IX-LUNA)                 
005280         MOVE GB2-CANT-CERTIF      TO                                     
005290                              WS-LUNA-CANT-CERT(WS-IX-LUNA)               
005300         MOVE GB2-PRET-CERTIF      TO                                     
005310                              WS-LUNA-PRET-CERT(WS-IX-LUNA)               
005320         MOVE GB2-VAL-CERTIF       TO                                     
005330                              WS-LUNA-VAL-CERT(WS-IX-LUNA)                
005340         MOVE GB2-TVA-CERTIF       TO                                     
005350                              WS-LUNA-TVA-CERT(WS-IX-LUNA)                
005360         MOVE GB2-CANT-OUG         TO                                     
005370                              WS-LUNA-CANT-OUG(WS-IX-LUNA)                
005380         MOVE GB2-PRET-OUG         TO                                     
005390                              WS-LUNA-PRET-OUG(WS-IX-LUNA)                
005400         MOVE GB2-VAL-OUG          TO                                     
005410                              WS-LUNA-VAL-OUG(WS-IX-LUNA)                 
005420         MOVE GB2-TVA-OUG          TO                                     
005430                              WS-LUNA-TVA-OUG(WS-IX-LUNA)                 
005440         MOVE GB2-TOTAL-FARA-TVA   TO                                     
005450                              WS-LUNA-TOT-FTVA(WS-IX-LUNA)                
005460         MOVE GB2-TOTAL-TVA        TO                                     
005470                              WS-LUNA-TOT-TVA(WS-IX-LUNA)                 
005480         MOVE GB2-TOTAL-FACTURA    TO                                     
005490                              WS-LUNA-TOT-FACT(WS-IX-LUNA)                
005500     END-IF                                                               
005510*                                                                         
005520     PERFORM 2210-LEE-BILLS                                               
005530        THRU 2210-LEE-BILLS-EXIT                                          
005540*                                                                         
005550     .                                                                    
005560 2220-COMPARA-BILLS-EXIT.                                                 
005570     EXIT.                                                                
005580******************************************************************        
005590* 3000-ESCRIBE-REPORTE                                           *        
005600******************************************************************        
005610 3000-ESCRIBE-REPORTE.                                                    
005620*                                                                         
005630     PERFORM 3100-ESCRIBE-CABECERA                                        
005640        THRU 3100-ESCRIBE-CABECERA-EXIT                                   
005650*                                                                         
005660     PERFORM 3200-ESCRIBE-DETALLE                                         
005670        THRU 3200-ESCRIBE-DETALLE-EXIT                                    
005680        VARYING WS-IX-LUNA FROM 1 BY 1                                    
005690        UNTIL WS-IX-LUNA > 12                                             
005700*                                                                         
005710     .                                                                    
005720 3000-ESCRIBE-REPORTE-EXIT.                                               
005730     EXIT.                                                                
005740******************************************************************        
005750* 3100-ESCRIBE-CABECERA                                          *        
005760******************************************************************        
005770 3100-ESCRIBE-CABECERA.                                                   
005780*                                                                         
005790     MOVE SPACES        TO WS-LIN-ANUAL                                   
005800*                                                                         
005810     MOVE 'USUARIO'          TO WS-CAB-01                                 
005820     MOVE 'AN_FACTURARE'     TO WS-CAB-02                                 
005830     MOVE 'LUNA_FACTURA'     TO WS-CAB-03                                 
005840     MOVE 'SERIE'            TO WS-CAB-04                                 
005850     MOVE 'NUMAR'            TO WS-CAB-05                                 
005860     MOVE 'INDEX_CURENT'     TO WS-CAB-06                                 
005870     MOVE 'CANT_ENERG_CONS'  TO WS-CAB-07                                 
005880     MOVE 'PRET_ENERG_CONS'  TO WS-CAB-08                                 
005890     MOVE 'VAL_ENERG_CONS'   TO WS-CAB-09                                 
005900     MOVE 'TVA_ENERG_CONS'   TO WS-CAB-10                                 
005910     MOVE 'CANT_ACCIZA'      TO WS-CAB-11                                 
005920     MOVE 'PRET_ACCIZA'      TO WS-CAB-12                                 
005930     MOVE 'VAL_ACCIZA'       TO WS-CAB-13                                 
005940     MOVE 'TVA_ACCIZA'       TO WS-CAB-14                                 
005950     MOVE 'CANT_CERTIF'      TO WS-CAB-15                                 
005960     MOVE 'PRET_CERTIF'      TO WS-CAB-16                                 
005970     MOVE 'VAL_CERTIF'       TO WS-CAB-17                                 
005980     MOVE 'TVA_CERTIF'       TO WS-CAB-18                                 
005990     MOVE 'CANT_OUG'         TO WS-CAB-19                                 
006000     MOVE 'PRET_OUG'         TO WS-CAB-20                                 
006010     MOVE 'VAL_OUG'          TO WS-CAB-21                                 
006020     MOVE 'TVA_OUG'          TO WS-CAB-22                                 
006030     MOVE 'TOTAL_FARA_TVA'   TO WS-CAB-23                                 
006040     MOVE 'TOTAL_TVA'        TO WS-CAB-24                                 
006050     MOVE 'TOTAL_FACTURA'    TO WS-CAB-25                                 
006060*                                                                         
006070     WRITE FD-LIN-ANNUAL FROM WS-LIN-ANUAL                                
006080*                                                                         
006090     .                                                                    
006100 3100-ESCRIBE-CABECERA-EXIT.                                              
006110     EXIT.                                                                
006120******************************************************************        
006130* 3200-ESCRIBE-DETALLE                                           *        
006140******************************************************************        
006150 3200-ESCRIBE-DETALLE.                                                    
006160*                                                                         
006170     IF  LUNA-HALLADA(WS-IX-LUNA)                                         
006180         MOVE SPACES              TO WS-LIN-ANUAL                         
006190         MOVE RQ2-USUARIO         TO WS-DET-USUARIO                       
006200         MOVE WS-AN-SOLICITADO    TO WS-DET-AN                            
006210         SET  WS-DET-LUNA         TO WS-IX-LUNA                           
006220         MOVE WS-LUNA-SERIE(WS-IX-LUNA)      TO WS-DET-SERIE              
006230         MOVE WS-LUNA-NUMAR(WS-IX-LUNA)      TO WS-DET-NUMAR              
006240         MOVE WS-LUNA-INDEX(WS-IX-LUNA)      TO WS-DET-INDEX              
006250         MOVE WS-LUNA-CANT-ENERG(WS-IX-LUNA) TO                           
006260                                        WS-DET-CANT-ENERG                 
006270         MOVE WS-LUNA-PRET-ENERG(WS-IX-LUNA) TO                           
006280                                        WS-DET-PRET-ENERG                 
006290         MOVE WS-LUNA-VAL-ENERG(WS-IX-LUNA)  TO                           
006300                                        WS-DET-VAL-ENERG                  
006310         MOVE WS-LUNA-TVA-ENERG(WS-IX-LUNA)  TO                           
006320                                        WS-DET-TVA-ENERG                  
006330         MOVE WS-LUNA-CANT-ACC(WS-IX-LUNA)   TO                           
006340                                        WS-DET-CANT-ACC                   
006350         MOVE WS-LUNA-PRET-ACC(WS-IX-LUNA)   TO                           
006360                                        WS-DET-PRET-ACC                   
006370         MOVE WS-LUNA-VAL-ACC(WS-IX-LUNA)    TO                           
006380                                        WS-DET-VAL-ACC                    
006390         MOVE WS-LUNA-TVA-ACC(WS-IX-LUNA)    TO                           
006400                                        WS-DET-TVA-ACC                    
006410         MOVE WS-LUNA-CANT-CERT(WS-IX-LUNA)  TO                           
006420                                        WS-DET-CANT-CERT                  
006430         MOVE WS-LUNA-PRET-CERT(WS-IX-LUNA)  TO                           
006440                                        WS-DET-PRET-CERT                  
006450         MOVE WS-LUNA-VAL-CERT(WS-IX-LUNA)   TO                           
006460                                        WS-DET-VAL-CERT                   
006470         MOVE WS-LUNA-TVA-CERT(WS-IX-LUNA)   TO                           
006480                                        WS-DET-TVA-CERT                   
006490         MOVE WS-LUNA-CANT-OUG(WS-IX-LUNA)   TO                           
006500                                        WS-DET-CANT-OUG                   
006510         MOVE WS-LUNA-PRET-OUG(WS-IX-LUNA)   TO                           
006520                                        WS-DET-PRET-OUG                   
006530         MOVE WS-LUNA-VAL-OUG(WS-IX-LUNA)    TO                           
006540                                        WS-DET-VAL-OUG                    
006550         MOVE WS-LUNA-TVA-OUG(WS-IX-LUNA)    TO                           
006560                                        WS-DET-TVA-OUG                    
006570         MOVE WS-LUNA-TOT-FTVA(WS-IX-LUNA)   TO                           
006580                                        WS-DET-TOT-FTVA                   
006590         MOVE WS-LUNA-TOT-TVA(WS-IX-LUNA)    TO                           
006600                                        WS-DET-TOT-TVA                    
006610         MOVE WS-LUNA-TOT-FACT(WS-IX-LUNA)   TO                           
006620                                        WS-DET-TOT-FACT                   
006630         WRITE FD-LIN-ANNUAL FROM WS-LIN-ANUAL                            
006640     END-IF                                                               
006650*                                                                         
006660     .                                                                    
006670 3200-ESCRIBE-DETALLE-EXIT.                                               
006680     EXIT.                                                                
006690******************************************************************        
006700* 3900-IMPRIME-EROARE                                            *        
006710******************************************************************        
006720 3900-IMPRIME-EROARE.                                                     
006730*                                                                         
006740     MOVE SPACES        TO WS-LIN-ANUAL                                   
006750     MOVE RQ2-USUARIO   TO WS-ERR-USUARIO                                 
006760     MOVE WS-MSG-ERROR  TO WS-ERR-MENSAJE                                 
006770*                                                                         
006780     WRITE FD-LIN-ANNUAL FROM WS-LIN-ANUAL                                
006790*                                                                         
006800     .                                                                    
006810 3900-IMPRIME-EROARE-EXIT.                                                
006820     EXIT.                                                                
006830******************************************************************        
006840* 6000-FIN                                                       *        
006850******************************************************************        
006860 6000-FIN.                                                                
006870*                                                                         
006880     CLOSE F-REQTXN                                                       
006890     CLOSE F-ANNUAL                                                       
006900*                                                                         
006910     DISPLAY 'GB4C01A - TRANZACTII CITITE : ' CN-TRANSACC-LEIDAS          
006920     DISPLAY 'GB4C01A - REPORTURI EMISE   : ' CN-REPORTES-OK              
006930     DISPLAY 'GB4C01A - TRANZACTII RESPINSE: ' CN-RECHAZADAS              
006940*                                                                         
006950     .                                                                    
006960 6000-FIN-EXIT.                                                           
006970     EXIT.                                                                
