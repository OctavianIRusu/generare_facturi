000100******************************************************************        
000110*                                                                *        
000120*  COPY   : GB0C004                                              *        
000130*                                                                *        
000140*  FECHA CREACION: 14/01/1987                                    *        
000150*                                                                *        
000160*  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *        
000190*                                                                *        
000200*  DESCRIPCION: LINEA DE LA TABLA DE CONSUMO DE LA FACTURA Y     *        
000210*               LINEA DEL REPORTE ANUAL DE CONSUMO               *        
000220*                                                                *        
000230******************************************************************        
000240* MODIFICACIONES.                                                *        
000250* ------------------                                             *        
000260* 14/01/1987 RCM TCK-0004  VERSION INICIAL                       *GB004001
000270******************************************************************        
000280 01  GB4-LINIE-CONSUM.                                                    
000290     05  GB4-DENUMIRE-PRODUS     PIC X(22).                               
000300     05  GB4-CANTITATE           PIC -(7)9.99.                            
000310     05  GB4-UM                  PIC X(03).                               
000320     05  GB4-PRET-UNITAR         PIC -(3)9.99.                            
000330     05  GB4-VALOARE-FTVA        PIC -(7)9.99.                            
000340     05  GB4-VALOARE-TVA         PIC -(7)9.99.                            
000350     05  FILLER                  PIC X(05).                               
000360******************************************************************        
000370*          LINEA DE DETALLE DEL REPORTE ANUAL (GB4C01A)          *        
000380******************************************************************        
000390 01  GB4-LINIE-ANUAL.                                                     
000400     05  GB4A-USUARIO            PIC X(30).                               
000410     05  GB4A-AN-FACTURARE       PIC 9(04).                               
000420     05  GB4A-LUNA-FACTURARE     PIC 9(02).                               
000430     05  GB4A-SERIE              PIC X(02).                               
000440     05  GB4A-NUMAR              PIC X(12).                               
000450     05  GB4A-INDEX-CURENT       PIC S9(07)V9(02).                        
000460     05  GB4A-CANT-ENERG-CONS    PIC S9(07)V9(02).                        
000470     05  GB4A-PRET-ENERG-CONS    PIC S9(03)V9(05).                        
000480     05  GB4A-VAL-ENERG-CONS     PIC S9(09)V9(02).                        
000490     05  GB4A-TVA-ENERG-CONS     PIC S9(09)V9(02).                        
000500     05  GB4A-CANT-ACCIZA        PIC S9(07)V9(05).                        
000510     05  GB4A-PRET-ACCIZA        PIC S9(03)V9(05).                        
000520     05  GB4A-VAL-ACCIZA         PIC S9(09)V9(02).                        
000530     05  GB4A-TVA-ACCIZA         PIC S9(09)V9(02).                        
000540     05  GB4A-CANT-CERTIF        PIC S9(07)V9(05).                        
000550     05  GB4A-PRET-CERTIF        PIC S9(03)V9(05).                        
000560     05  GB4A-VAL-CERTIF         PIC S9(09)V9(02).                        
000570     05  GB4A-TVA-CERTIF         PIC S9(09)V9(02).                        
000580     05  GB4A-CANT-OUG           PIC S9(07)V9(02).                        
000590     05  GB4A-PRET-OUG           PIC S9(03)V9(05).                        
000600     05  GB4A-VAL-OUG            PIC S9(09)V9(02).                        
000610     05  GB4A-TVA-OUG            PIC S9(09)V9(02).                        
000620     05  GB4A-TOTAL-FARA-TVA     PIC S9(09)V9(02).                        
000630     05  GB4A-TOTAL-TVA          PIC S9(09)V9(02).                        
000640     05  GB4A-TOTAL-FACTURA      PIC S9(09)V9(02).                        
000650     05  FILLER                  PIC X(10).                               
