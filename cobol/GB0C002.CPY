000100******************************************************************        
000110*                                                                *        
000120*  COPY   : GB0C002                                              *        
000130*                                                                *        
000140*  FECHA CREACION: 14/01/1987                                    *        
000150*                                                                *        
000160*  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *        
000190*                                                                *        
000200*  DESCRIPCION: LAYOUT DE LA FACTURA (FICHERO BILLS)             *        
000210*                                                                *        
000220******************************************************************        
000230* MODIFICACIONES.                                                *        
000240* ------------------                                             *        
000250* 14/01/1987 RCM TCK-0002  VERSION INICIAL                       *GB002001
000260* 17/06/2022 JLV TCK-1180  SE AGREGA REDEFINES GB2-NUMAR         *GB002002
000270* 17/06/2022 JLV TCK-1180  PARA SEPARAR FECHA E ID DE CLIENTE    *GB002003
000280******************************************************************        
000290 01  GB2-REG-FACTURA.                                                     
000300     05  GB2-ID-FACTURA          PIC 9(06).                               
000310     05  GB2-ID-CLIENTE          PIC 9(06).                               
000320     05  GB2-USUARIO             PIC X(30).                               
000330     05  GB2-AN-FACTURARE        PIC 9(04).                               
000340     05  GB2-LUNA-FACTURARE      PIC 9(02).                               
000350     05  GB2-DATA-EMITERE        PIC X(10).                               
000360     05  GB2-FILDT1 REDEFINES GB2-DATA-EMITERE.                           
000370         10  GB2-DE-AN           PIC 9(04).                               
000380         10  FILLER              PIC X(01).                               
000390         10  GB2-DE-LUNA         PIC 9(02).                               
000400         10  FILLER              PIC X(01).                               
000410         10  GB2-DE-ZI           PIC 9(02).                               
000420     05  GB2-SERIE               PIC X(02).                               
000430     05  GB2-NUMAR               PIC X(12).                               
000440     05  GB2-FILNR1 REDEFINES GB2-NUMAR.                                  
000450         10  GB2-NR-DDMMAA       PIC 9(06).                               
000460         10  GB2-NR-ID-CLIENTE   PIC 9(06).                               
000470     05  GB2-DATA-SCADENTA       PIC X(10).                               
000480     05  GB2-DATA-START          PIC X(10).                               
000490     05  GB2-DATA-SFARSIT        PIC X(10).                               
000500     05  GB2-INDEX-CURENT        PIC S9(07)V9(02).                        
000510     05  GB2-CANT-ENERG-CONS     PIC S9(07)V9(02).                        
000520     05  GB2-PRET-ENERG-CONS     PIC S9(03)V9(05).                        
000530     05  GB2-VAL-ENERG-CONS      PIC S9(09)V9(02).                        
000540     05  GB2-TVA-ENERG-CONS      PIC S9(09)V9(02).                        
000550     05  GB2-CANT-ACCIZA         PIC S9(07)V9(05).                        
000560     05  GB2-PRET-ACCIZA         PIC S9(03)V9(05).                        
000570     05  GB2-VAL-ACCIZA          PIC S9(09)V9(02).                        
000580     05  GB2-TVA-ACCIZA          PIC S9(09)V9(02).                        
000590     05  GB2-CANT-CERTIF         PIC S9(07)V9(05).                        
000600     05  GB2-PRET-CERTIF         PIC S9(03)V9(05).                        
000610     05  GB2-VAL-CERTIF          PIC S9(09)V9(02).                        
000620     05  GB2-TVA-CERTIF          PIC S9(09)V9(02).                        
000630     05  GB2-CANT-OUG            PIC S9(07)V9(02).                        
000640     05  GB2-PRET-OUG            PIC S9(03)V9(05).                        
000650     05  GB2-VAL-OUG             PIC S9(09)V9(02).                        
000660     05  GB2-TVA-OUG             PIC S9(09)V9(02).                        
000670     05  GB2-TOTAL-FARA-TVA      PIC S9(09)V9(02).                        
000680     05  GB2-TOTAL-TVA           PIC S9(09)V9(02).                        
000690     05  GB2-TOTAL-FACTURA       PIC S9(09)V9(02).                        
000700     05  FILLER                  PIC X(15).                               
