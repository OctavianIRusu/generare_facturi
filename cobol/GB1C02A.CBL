000100******************************************************************        
000110*                                                                *        
000120*  PROGRAMA: GB1C02A                                             *        
000130*                                                                *        
000140*  FECHA CREACION: 02/02/1987                                    *        
000150*                                                                *        
000160*  AUTOR: R. CONSTANTINESCU                                      *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *        
000190*                                                                *        
000200*  DESCRIPCION: MANTENIMIENTO DEL MAESTRO DE CLIENTES (ALTA,     *        
000210*               MODIFICACION DE DOMICILIO, BAJA, LISTADO Y       *        
000220*               CONSULTA POR USUARIO)                            *        
000230*                                                                *        
000240******************************************************************        
000250* MODIFICACIONES.                                                *        
000260* ------------------                                             *        
000270* 02/02/1987 RCM TCK-0011  VERSION INICIAL - SOLO ALTA Y BAJA    *GB1C02A1
000280* 19/08/1987 RCM TCK-0021  SE AGREGA MODIFICACION DE DOMICILIO   *GB1C02A2
000290* 25/01/1989 PDN TCK-0044  VALIDACION DE JUDET/LOCALIDAD CONTRA  *GB1C02A3
000300* 25/01/1989 PDN TCK-0044  EL FICHERO DE REFERENCIA LOCALIT      *GB1C02A4
000310* 14/05/1991 RCM TCK-0089  SE AGREGA LISTADO GENERAL DE CLIENTES *GB1C02A5
000320* 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, SOLO SE   *GB1C02A6
000330* 30/09/1998 PDN TCK-0201  DOCUMENTA LA PRUEBA DE CORTE DE SIGLO *GB1C02A7
000340* 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB TRAS   *GB1C02A8
000350* 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *GB1C02A9
000360* 11/06/2013 RCM TCK-0755  VALIDACION DE NOMBRE A 2 O 3 PARTES   *GB1C02B0
000370* 11/06/2013 RCM TCK-0755  CADA PARTE CAPITALIZADA               *GB1C02B1
000380* 27/02/2019 MPD TCK-0995  SE AGREGA VALIDACION DE ROL (USER O   *GB1C02B2
000390* 27/02/2019 MPD TCK-0995  ADMIN)                                *GB1C02B3
000400* 14/03/2024 JLV TCK-1245  MNTRPT SALIA CON LA COLUMNA DE        *GB1C02B4
000410* 14/03/2024 JLV TCK-1245  RESULTADO EN BLANCO - EL MOVE SPACES  *GB1C02B5
000420* 14/03/2024 JLV TCK-1245  DEL BUFFER BORRABA WS-LS-RESULTADO    *GB1C02B6
000430* 14/03/2024 JLV TCK-1245  ANTES DE ESCRIBIR EL RENGLON          *GB1C02B7
000440* 22/04/2025 JLV TCK-1246  LA BAJA Y LA MODIFICACION QUEDABAN    *GB1C02B8
000450* 22/04/2025 JLV TCK-1246  SOLO EN EL RENGLON DE MNTRPT Y NUNCA  *GB1C02B9
000460* 22/04/2025 JLV TCK-1246  SE APLICABAN A USERSNEW. SE CARGA EL  *GB1C02C0
000470* 22/04/2025 JLV TCK-1246  MAESTRO EN TABLA (WS-TB-CLIENTES), SE *GB1C02C1
000480* 22/04/2025 JLV TCK-1246  ACTUALIZA/BORRA AHI Y RECIEN SE       *GB1C02C2
000490* 22/04/2025 JLV TCK-1246  VUELCA A USERSNEW EN 6000-FIN. EL     *GB1C02C3
000500* 22/04/2025 JLV TCK-1246  LISTADO AHORA IMPRIME CADA CLIENTE    *GB1C02C4
000510* 22/04/2025 JLV TCK-1246  VIGENTE Y SE AGREGA LA ACCION C DE    *GB1C02C5
000520* 22/04/2025 JLV TCK-1246  CONSULTA (BUSCA UN CLIENTE PUNTUAL)   *GB1C02C6
000530* 09/05/2025 JLV TCK-1248  EL JUDET SE VALIDABA POR IGUALDAD     *GB1C02C7
000540* 09/05/2025 JLV TCK-1248  EXACTA CONTRA LOCALIT EN VEZ DE POR   *GB1C02C8
000550* 09/05/2025 JLV TCK-1248  SUBCADENA COMO DOCUMENTABA EL PROPIO  *GB1C02C9
000560* 09/05/2025 JLV TCK-1248  PARRAFO. SE AGREGA 3125-COMPARA-JUDET *GB1C02D0
000570******************************************************************        
000580*                                                                *        
000590*         I D E N T I F I C A T I O N   D I V I S I O N          *        
000600*                                                                *        
000610******************************************************************        
000620 IDENTIFICATION DIVISION.                                                 
000630*                                                                         
000640 PROGRAM-ID.   GB1C02A.                                                   
000650 AUTHOR.       R. CONSTANTINESCU.                                         
000660 INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.             
000670 DATE-WRITTEN. 02/02/1987.                                                
000680 DATE-COMPILED.                                                           
000690 SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.          
000700******************************************************************        
000710*                                                                *        
000720*        E N V I R O N M E N T         D I V I S I O N           *        
000730*                                                                *        
000740******************************************************************        
000750 ENVIRONMENT DIVISION.                                                    
000760*                                                                         
000770 CONFIGURATION SECTION.                                                   
000780*                                                                         
000790 SPECIAL-NAMES.                                                           
000800     C01 IS TOP-OF-FORM.                                                  
000810*                                                                         
000820 INPUT-OUTPUT SECTION.                                                    
000830 FILE-CONTROL.                                                            
000840*                                                                         
000850     SELECT F-USERS-IN  ASSIGN TO USERS                                   
000860            ORGANIZATION IS LINE SEQUENTIAL                               
000870            FILE STATUS IS WS-FS-USERS-IN.                                
000880*                                                                         
000890     SELECT F-USERS-OUT ASSIGN TO USERSNEW                                
000900            ORGANIZATION IS LINE SEQUENTIAL                               
000910            FILE STATUS IS WS-FS-USERS-OUT.                               
000920*                                                                         
000930     SELECT F-LOCALIT   ASSIGN TO LOCALIT                                 
000940            ORGANIZATION IS LINE SEQUENTIAL                               
000950            FILE STATUS IS WS-FS-LOCALIT.                                 
000960*                                                                         
000970     SELECT F-MAINTXN   ASSIGN TO MAINTXN                                 
000980            ORGANIZATION IS LINE SEQUENTIAL                               
000990            FILE STATUS IS WS-FS-MAINTXN.                                 
001000*                                                                         
001010     SELECT F-MNTRPT    ASSIGN TO MNTRPT                                  
001020            ORGANIZATION IS LINE SEQUENTIAL                               
001030            FILE STATUS IS WS-FS-MNTRPT.                                  
001040******************************************************************        
001050*                                                                *        
001060*                D A T A            D I V I S I O N              *        
001070*                                                                *        
001080******************************************************************        
001090 DATA DIVISION.                                                           
001100 FILE SECTION.                                                            
001110*                                                                         
001120 FD  F-USERS-IN                                                           
001130     LABEL RECORDS ARE STANDARD.                                          
001140 01  FD-REG-CLIENTE-IN.                                                   
001150     COPY GB0C001.                                                        
001160*                                                                         
001170 FD  F-USERS-OUT                                                          
001180     LABEL RECORDS ARE STANDARD.                                          
001190 01  FD-REG-CLIENTE-OUT.                                                  
001200     COPY GB0C001.                                                        
001210*                                                                         
001220 FD  F-LOCALIT                                                            
001230     LABEL RECORDS ARE STANDARD.                                          
001240 01  FD-REG-LOCALITATE.                                                   
001250     COPY GB0C003.                                                        
001260*                                                                         
001270 FD  F-MAINTXN                                                            
001280     LABEL RECORDS ARE STANDARD.                                          
001290 01  FD-REG-MAINTXN.                                                      
001300     05  MT-ACCION               PIC X(01).                               
001310         88  MT-ES-ALTA                  VALUE 'A'.                       
001320         88  MT-ES-MODIFICA              VALUE 'M'.                       
001330         88  MT-ES-BAJA                  VALUE 'B'.                       
001340         88  MT-ES-LISTADO               VALUE 'L'.                       
001350         88  MT-ES-CONSULTA              VALUE 'C'.                       
001360     05  MT-USUARIO              PIC X(30).                               
001370     05  MT-NOMBRE               PIC X(40).                               
001380     05  MT-CALLE                PIC X(40).                               
001390     05  MT-LOCALITATE           PIC X(30).                               
001400     05  MT-JUDET                PIC X(20).                               
001410     05  MT-ROL                  PIC X(05).                               
001420     05  FILLER                  PIC X(10).                               
001430*                                                                         
001440 FD  F-MNTRPT                                                             
001450     LABEL RECORDS ARE STANDARD                                           
001460     RECORD CONTAINS 100 CHARACTERS.                                      
001470 01  FD-LIN-MNTRPT               PIC X(100).                              
001480******************************************************************        
001490*                                                                *        
001500*         W O R K I N G   S T O R A G E   S E C T I O N          *        
001510*                                                                *        
001520******************************************************************        
001530 WORKING-STORAGE SECTION.                                                 
001540******************************************************************        
001550*   LONGITUDES Y PUNTERO DE LA SUBCADENA DE JUDET (TCK-1248)     *        
001560******************************************************************        
001570 77  WS-LEN-JUDET-TXN            PIC S9(02) COMP VALUE ZERO.              
001580 77  WS-LEN-JUDET-REF            PIC S9(02) COMP VALUE ZERO.              
001590 77  WS-LIM-JUDET                PIC S9(02) COMP VALUE ZERO.              
001600 77  WS-IX-JUDET                 PIC S9(02) COMP VALUE ZERO.              
001610******************************************************************        
001620*                  AREA DE VARIABLES AUXILIARES                  *        
001630******************************************************************        
001640 01  WS-VARIABLES-AUXILIARES.                                             
001650     05  WS-FS-USERS-IN          PIC X(02) VALUE '00'.                    
001660     05  WS-FS-USERS-OUT         PIC X(02) VALUE '00'.                    
001670     05  WS-FS-LOCALIT           PIC X(02) VALUE '00'.                    
001680     05  WS-FS-MAINTXN           PIC X(02) VALUE '00'.                    
001690     05  WS-FS-MNTRPT            PIC X(02) VALUE '00'.                    
001700*                                                                         
001710     05  WS-ID-MAX-CLIENTE       PIC S9(06) COMP VALUE ZEROS.             
001720     05  WS-NR-CLIENTES          PIC S9(05) COMP VALUE ZEROS.             
001730     05  WS-NOMBRE-TRABAJO       PIC X(40) VALUE SPACES.                  
001740     05  WS-NOMBRE-PARTES        PIC X(03) COMP VALUE ZEROS.              
001750     05  WS-NOMBRE-TABLA.                                                 
001760         10  WS-NOM-PARTE OCCURS 3 TIMES                                  
001770                          INDEXED BY WS-IX-PARTE                          
001780                          PIC X(15).                                      
001790     05  WS-LEN-PARTE OCCURS 3 TIMES PIC S9(02) COMP.                     
001800*    REDEFINES PARA CAPITALIZAR CARACTER A CARACTER                       
001810     05  WS-PARTE-ACTUAL         PIC X(15) VALUE SPACES.                  
001820     05  WS-PARTE-ACTUAL-R REDEFINES WS-PARTE-ACTUAL.                     
001830         10  WS-PA-PRIMER-CAR    PIC X(01).                               
001840         10  WS-PA-RESTO         PIC X(14).                               
001850     05  WS-PARTE-MINUSC         PIC X(15) VALUE SPACES.                  
001860     05  WS-PTR-USUARIO          PIC S9(04) COMP VALUE 1.                 
001870     05  WS-PTR-NOMBRE           PIC S9(04) COMP VALUE 1.                 
001880*                                                                         
001890     05  WS-USUARIO-ARMADO       PIC X(30) VALUE SPACES.                  
001900     05  WS-JUDET-VALIDADO       PIC X(01) VALUE 'N'.                     
001910     05  WS-COD-POSTAL-HALLADO   PIC X(06) VALUE SPACES.                  
001920     05  WS-CP-HALLADO-R REDEFINES WS-COD-POSTAL-HALLADO.                 
001930         10  WS-CP-PREFIJO       PIC X(03).                               
001940         10  WS-CP-SUFIJO        PIC X(03).                               
001950     05  WS-LOCALITATE-HALLADA   PIC X(01) VALUE 'N'.                     
001960*    MENSAJE DE RESULTADO: FUERA DE WS-LIN-SALIDA Y SU REDEFINES          
001970*    PARA QUE NO SE PIERDA CON EL MOVE SPACES DEL BUFFER (TCK-1245        
001980     05  WS-MSG-RESULTADO        PIC X(35) VALUE SPACES.                  
001990*                                                                         
002000     05  WS-LIN-SALIDA           PIC X(100) VALUE SPACES.                 
002010     05  WS-LIN-SALIDA-R REDEFINES WS-LIN-SALIDA.                         
002020         10  WS-LS-ACCION        PIC X(01).                               
002030         10  FILLER              PIC X(02).                               
002040         10  WS-LS-USUARIO       PIC X(30).                               
002050         10  FILLER              PIC X(02).                               
002060         10  WS-LS-RESULTADO     PIC X(35).                               
002070         10  FILLER              PIC X(02).                               
002080         10  WS-LS-CP-PREFIJO    PIC X(03).                               
002090         10  FILLER              PIC X(25).                               
002100     05  WS-LIN-LISTADO REDEFINES WS-LIN-SALIDA.                          
002110         10  WS-LL-USUARIO       PIC X(30).                               
002120         10  FILLER              PIC X(02).                               
002130         10  WS-LL-NOMBRE        PIC X(40).                               
002140         10  FILLER              PIC X(02).                               
002150         10  WS-LL-LOCALITATE    PIC X(20).                               
002160         10  FILLER              PIC X(01).                               
002170         10  WS-LL-ROL           PIC X(05).                               
002180******************************************************************        
002190*              AREA  DE  TABLA  DE  CLIENTES  (TCK-1246)         *        
002200*   MAESTRO CARGADO EN MEMORIA PARA PODER MODIFICAR/BORRAR       *        
002210*   REGISTROS YA COPIADOS ANTES DE VOLCARLO A USERSNEW EN        *        
002220*   6000-FIN. WS-NR-CLIENTES ES LA CANTIDAD DE ENTRADAS VIVAS.   *        
002230******************************************************************        
002240 01  WS-TB-CLIENTES.                                                      
002250     05  FILLER                  PIC X(04) VALUE SPACES.                  
002260     05  WS-TB-CLI-ENTRY OCCURS 1000 TIMES                                
002270                          INDEXED BY WS-IX-CLI                            
002280                                     WS-IX-CLI-HALLADO.                   
002290         10  TC-ID-CLIENTE       PIC 9(06).                               
002300         10  TC-NOMBRE-CLIENTE   PIC X(40).                               
002310         10  TC-DIRECCION-CALLE  PIC X(40).                               
002320         10  TC-COD-POSTAL       PIC X(06).                               
002330         10  TC-LOCALITATE       PIC X(30).                               
002340         10  TC-JUDET            PIC X(20).                               
002350         10  TC-USUARIO          PIC X(30).                               
002360         10  TC-CLAVE            PIC X(30).                               
002370         10  TC-ROL              PIC X(05).                               
002380         10  TC-BORRADO          PIC X(01) VALUE 'N'.                     
002390             88  TC-ESTA-BORRADO         VALUE 'S'.                       
002400             88  TC-NO-BORRADO           VALUE 'N'.                       
002410         10  FILLER              PIC X(12).                               
002420******************************************************************        
002430*                     AREA  DE  SWITCHES                         *        
002440******************************************************************        
002450 01  SW-SWITCHES.                                                         
002460     05  SW-FIN-USERS-IN         PIC X(01) VALUE 'N'.                     
002470         88  FIN-USERS-IN                  VALUE 'S'.                     
002480         88  NO-FIN-USERS-IN                VALUE 'N'.                    
002490     05  SW-FIN-MAINTXN          PIC X(01) VALUE 'N'.                     
002500         88  FIN-MAINTXN                   VALUE 'S'.                     
002510         88  NO-FIN-MAINTXN                VALUE 'N'.                     
002520     05  SW-FIN-LOCALIT          PIC X(01) VALUE 'N'.                     
002530         88  FIN-LOCALIT                   VALUE 'S'.                     
002540         88  NO-FIN-LOCALIT                VALUE 'N'.                     
002550     05  SW-CLIENTE-HALLADO      PIC X(01) VALUE 'N'.                     
002560         88  CLIENTE-HALLADO                VALUE 'S'.                    
002570     05  SW-JUDET-SUBCADENA      PIC X(01) VALUE 'N'.                     
002580         88  JUDET-ES-SUBCADENA             VALUE 'S'.                    
002590         88  CLIENTE-NO-HALLADO             VALUE 'N'.                    
002600     05  SW-DATOS-VALIDOS        PIC X(01) VALUE 'S'.                     
002610         88  DATOS-VALIDOS                  VALUE 'S'.                    
002620         88  DATOS-INVALIDOS                VALUE 'N'.                    
002630     05  FILLER                  PIC X(10).                               
002640******************************************************************        
002650*                        AREA DE CONTANTES                       *        
002660******************************************************************        
002670 01  CT-CONTANTES.                                                        
002680     05  CT-PROGRAMA             PIC X(08) VALUE 'GB1C02A'.               
002690     05  CT-ROL-USER             PIC X(05) VALUE 'user '.                 
002700     05  CT-ROL-ADMIN            PIC X(05) VALUE 'admin'.                 
002710     05  CT-MAX-CLIENTES         PIC S9(05) COMP VALUE 1000.              
002720     05  FILLER                  PIC X(10).                               
002730******************************************************************        
002740*                      AREA DE CONTADORES                        *        
002750******************************************************************        
002760 01  CN-CONTADORES.                                                       
002770     05  CN-TRANSACC-LEIDAS      PIC S9(07) COMP VALUE ZEROS.             
002780     05  CN-ALTAS-OK             PIC S9(07) COMP VALUE ZEROS.             
002790     05  CN-MODIF-OK             PIC S9(07) COMP VALUE ZEROS.             
002800     05  CN-BAJAS-OK             PIC S9(07) COMP VALUE ZEROS.             
002810     05  CN-CONSULTAS-OK         PIC S9(07) COMP VALUE ZEROS.             
002820     05  CN-CLIENTES-FINALES     PIC S9(07) COMP VALUE ZEROS.             
002830     05  CN-RECHAZADAS           PIC S9(07) COMP VALUE ZEROS.             
002840     05  FILLER                  PIC X(10).                               
002850******************************************************************        
002860*                            PROCEDURE DIVISION                  *        
002870******************************************************************        
002880 PROCEDURE DIVISION.                                                      
002890*                                                                         
002900 MAINLINE.                                                                
002910*                                                                         
002920     PERFORM 1000-INICIO                                                  
002930        THRU 1000-INICIO-EXIT                                             
002940*                                                                         
002950     PERFORM 2000-PROCESO                                                 
002960        THRU 2000-PROCESO-EXIT                                            
002970           UNTIL FIN-MAINTXN                                              
002980*                                                                         
002990     PERFORM 6000-FIN                                                     
003000        THRU 6000-FIN-EXIT                                                
003010*                                                                         
003020     STOP RUN                                                             
003030     .                                                                    
003040******************************************************************        
003050*                         1000-INICIO                            *        
003060*   ABRE FICHEROS, CARGA EL MAESTRO ACTUAL EN WS-TB-CLIENTES Y   *        
003070*   HALLA EL MAYOR ID DE CLIENTE PARA NUMERAR LAS ALTAS. F-USERS-*        
003080*   OUT SE ABRE RECIEN EN 6000-FIN, CUANDO LA TABLA YA REFLEJA   *        
003090*   TODAS LAS ALTAS/MODIFICACIONES/BAJAS DE ESTA CORRIDA         *        
003100*   (TCK-1246)                                                   *        
003110******************************************************************        
003120 1000-INICIO.                                                             
003130*                                                                         
003140     OPEN INPUT  F-USERS-IN                                               
003150     OPEN INPUT  F-MAINTXN                                                
003160     OPEN OUTPUT F-MNTRPT                                                 
003170*                                                                         
003180     PERFORM 1100-CARGA-MAESTRO                                           
003190        THRU 1100-CARGA-MAESTRO-EXIT                                      
003200           UNTIL FIN-USERS-IN                                             
003210*                                                                         
003220     CLOSE F-USERS-IN                                                     
003230*                                                                         
003240     PERFORM 1200-LEE-MAINTXN                                             
003250        THRU 1200-LEE-MAINTXN-EXIT                                        
003260*                                                                         
003270     .                                                                    
003280 1000-INICIO-EXIT.                                                        
003290     EXIT.                                                                
003300******************************************************************        
003310*                    1100-CARGA-MAESTRO                          *        
003320*   LEE USERS Y APILA CADA CLIENTE EN WS-TB-CLIENTES; SI EL      *        
003330*   MAESTRO DE ENTRADA EXCEDIERA CT-MAX-CLIENTES EL EXCEDENTE    *        
003340*   SE DESCARTA Y SE AVISA POR CONSOLA (TCK-1246)                *        
003350******************************************************************        
003360 1100-CARGA-MAESTRO.                                                      
003370*                                                                         
003380     READ F-USERS-IN                                                      
003390         AT END                                                           
003400             MOVE 'S'            TO SW-FIN-USERS-IN                       
003410         NOT AT END                                                       
003420             IF  GB1-ID-CLIENTE > WS-ID-MAX-CLIENTE                       
003430                 MOVE GB1-ID-CLIENTE TO WS-ID-MAX-CLIENTE                 
003440             END-IF                                                       
003450             IF  WS-NR-CLIENTES < CT-MAX-CLIENTES                         
003460                 ADD 1               TO WS-NR-CLIENTES                    
003470                 SET WS-IX-CLI       TO WS-NR-CLIENTES                    
003480                 MOVE GB1-ID-CLIENTE      TO                              
003490                                    TC-ID-CLIENTE(WS-IX-CLI)              
003500                 MOVE GB1-NOMBRE-CLIENTE  TO                              
003510                                    TC-NOMBRE-CLIENTE(WS-IX-CLI)          
003520                 MOVE GB1-DIRECCION-CALLE TO                              
003530                                    TC-DIRECCION-CALLE(WS-IX-CLI)         
003540                 MOVE GB1-COD-POSTAL      TO                              
003550                                    TC-COD-POSTAL(WS-IX-CLI)              
003560                 MOVE GB1-LOCALITATE      TO                              
003570                                    TC-LOCALITATE(WS-IX-CLI)              
003580                 MOVE GB1-JUDET           TO TC-JUDET(WS-IX-CLI)          
003590                 MOVE GB1-USUARIO         TO TC-USUARIO(WS-IX-CLI)        
003600                 MOVE GB1-CLAVE           TO TC-CLAVE(WS-IX-CLI)          
003610                 MOVE GB1-ROL             TO TC-ROL(WS-IX-CLI)            
003620                 SET TC-NO-BORRADO(WS-IX-CLI) TO TRUE                     
003630             ELSE                                                         
003640                 DISPLAY 'GB1C02A - EXCEDE CT-MAX-CLIENTES,'              
003650                 DISPLAY '   CLIENTE DESCARTADO: ' MT-USUARIO             
003660             END-IF                                                       
003670     END-READ                                                             
003680*                                                                         
003690     .                                                                    
003700 1100-CARGA-MAESTRO-EXIT.                                                 
003710     EXIT.                                                                
003720******************************************************************        
003730*                    1200-LEE-MAINTXN                            *        
003740******************************************************************        
003750 1200-LEE-MAINTXN.                                                        
003760*                                                                         
003770     READ F-MAINTXN                                                       
003780         AT END                                                           
003790             MOVE 'S'            TO SW-FIN-MAINTXN                        
003800     END-READ                                                             
003810*                                                                         
003820     .                                                                    
003830 1200-LEE-MAINTXN-EXIT.                                                   
003840     EXIT.                                                                
003850******************************************************************        
003860*                        2000-PROCESO                            *        
003870******************************************************************        
003880 2000-PROCESO.                                                            
003890*                                                                         
003900     ADD 1                       TO CN-TRANSACC-LEIDAS                    
003910     MOVE 'S'                    TO SW-DATOS-VALIDOS                      
003920*                                                                         
003930     EVALUATE TRUE                                                        
003940         WHEN MT-ES-ALTA                                                  
003950             PERFORM 2100-PROCESA-ALTA                                    
003960                THRU 2100-PROCESA-ALTA-EXIT                               
003970         WHEN MT-ES-MODIFICA                                              
003980             PERFORM 2200-PROCESA-MODIFICA                                
003990                THRU 2200-PROCESA-MODIFICA-EXIT                           
004000         WHEN MT-ES-BAJA                                                  
004010             PERFORM 2300-PROCESA-BAJA                                    
004020                THRU 2300-PROCESA-BAJA-EXIT                               
004030         WHEN MT-ES-LISTADO                                               
004040             PERFORM 2400-PROCESA-LISTADO                                 
004050                THRU 2400-PROCESA-LISTADO-EXIT                            
004060         WHEN MT-ES-CONSULTA                                              
004070             PERFORM 2500-PROCESA-CONSULTA                                
004080                THRU 2500-PROCESA-CONSULTA-EXIT                           
004090         WHEN OTHER                                                       
004100             MOVE 'N'            TO SW-DATOS-VALIDOS                      
004110             MOVE 'ACCION DESCONOCIDA' TO WS-MSG-RESULTADO                
004120             PERFORM 2900-ESCRIBE-RESULTADO                               
004130                THRU 2900-ESCRIBE-RESULTADO-EXIT                          
004140     END-EVALUATE                                                         
004150*                                                                         
004160     PERFORM 1200-LEE-MAINTXN                                             
004170        THRU 1200-LEE-MAINTXN-EXIT                                        
004180*                                                                         
004190     .                                                                    
004200 2000-PROCESO-EXIT.                                                       
004210     EXIT.                                                                
004220******************************************************************        
004230*   2100-PROCESA-ALTA : VALIDA NOMBRE, JUDET/LOCALIDAD, ROL,     *        
004240*   DERIVA USUARIO/CLAVE/COD-POSTAL Y ESCRIBE EL NUEVO CLIENTE   *        
004250******************************************************************        
004260 2100-PROCESA-ALTA.                                                       
004270*                                                                         
004280     PERFORM 3000-VALIDA-NOMBRE                                           
004290        THRU 3000-VALIDA-NOMBRE-EXIT                                      
004300*                                                                         
004310     IF  DATOS-VALIDOS                                                    
004320         PERFORM 3100-VALIDA-JUDET-LOCALITATE                             
004330            THRU 3100-VALIDA-JUDET-LOCALITATE-EXIT                        
004340     END-IF                                                               
004350*                                                                         
004360     IF  DATOS-VALIDOS                                                    
004370         IF  MT-ROL NOT = CT-ROL-USER                                     
004380         AND MT-ROL NOT = CT-ROL-ADMIN                                    
004390             MOVE 'N'            TO SW-DATOS-VALIDOS                      
004400             MOVE 'ROL INVALIDO' TO WS-MSG-RESULTADO                      
004410         END-IF                                                           
004420     END-IF                                                               
004430*                                                                         
004440     IF  DATOS-VALIDOS                                                    
004450     AND WS-NR-CLIENTES NOT < CT-MAX-CLIENTES                             
004460         MOVE 'N'                TO SW-DATOS-VALIDOS                      
004470         MOVE 'TABLA DE CLIENTES LLENA' TO WS-MSG-RESULTADO               
004480     END-IF                                                               
004490*                                                                         
004500*    EL ALTA SE APILA EN WS-TB-CLIENTES; EL VOLCADO A USERSNEW            
004510*    OCURRE RECIEN EN 6000-FIN (TCK-1246)                                 
004520     IF  DATOS-VALIDOS                                                    
004530         ADD 1                   TO WS-ID-MAX-CLIENTE                     
004540         ADD 1                   TO WS-NR-CLIENTES                        
004550         SET WS-IX-CLI           TO WS-NR-CLIENTES                        
004560         MOVE WS-ID-MAX-CLIENTE  TO TC-ID-CLIENTE(WS-IX-CLI)              
004570         MOVE WS-NOMBRE-TRABAJO  TO TC-NOMBRE-CLIENTE(WS-IX-CLI)          
004580         MOVE MT-CALLE           TO TC-DIRECCION-CALLE(WS-IX-CLI)         
004590         MOVE WS-COD-POSTAL-HALLADO                                       
004600                                 TO TC-COD-POSTAL(WS-IX-CLI)              
004610         MOVE MT-LOCALITATE      TO TC-LOCALITATE(WS-IX-CLI)              
004620         MOVE MT-JUDET           TO TC-JUDET(WS-IX-CLI)                   
004630         MOVE WS-USUARIO-ARMADO  TO TC-USUARIO(WS-IX-CLI)                 
004640                                    TC-CLAVE(WS-IX-CLI)                   
004650         MOVE MT-ROL             TO TC-ROL(WS-IX-CLI)                     
004660         SET TC-NO-BORRADO(WS-IX-CLI) TO TRUE                             
004670         ADD 1                   TO CN-ALTAS-OK                           
004680         MOVE 'ALTA REALIZADA'   TO WS-MSG-RESULTADO                      
004690     ELSE                                                                 
004700         ADD 1                   TO CN-RECHAZADAS                         
004710     END-IF                                                               
004720*                                                                         
004730     PERFORM 2900-ESCRIBE-RESULTADO                                       
004740        THRU 2900-ESCRIBE-RESULTADO-EXIT                                  
004750*                                                                         
004760     .                                                                    
004770 2100-PROCESA-ALTA-EXIT.                                                  
004780     EXIT.                                                                
004790******************************************************************        
004800*   2200-PROCESA-MODIFICA : LOCALIZA POR USUARIO EN LA TABLA,    *        
004810*   REVALIDA JUDET/LOCALIDAD/COD-POSTAL Y ACTUALIZA CALLE,       *        
004820*   COD-POSTAL, LOCALITATE Y JUDET EN WS-TB-CLIENTES (TCK-1246)  *        
004830******************************************************************        
004840 2200-PROCESA-MODIFICA.                                                   
004850*                                                                         
004860     PERFORM 3100-VALIDA-JUDET-LOCALITATE                                 
004870        THRU 3100-VALIDA-JUDET-LOCALITATE-EXIT                            
004880*                                                                         
004890     IF  DATOS-VALIDOS                                                    
004900         PERFORM 3200-BUSCA-CLIENTE-POR-USUARIO                           
004910            THRU 3200-BUSCA-CLIENTE-POR-USUARIO-EXIT                      
004920         IF  CLIENTE-HALLADO                                              
004930             MOVE MT-CALLE       TO                                       
004940                      TC-DIRECCION-CALLE(WS-IX-CLI-HALLADO)               
004950             MOVE WS-COD-POSTAL-HALLADO TO                                
004960                      TC-COD-POSTAL(WS-IX-CLI-HALLADO)                    
004970             MOVE MT-LOCALITATE  TO                                       
004980                      TC-LOCALITATE(WS-IX-CLI-HALLADO)                    
004990             MOVE MT-JUDET       TO                                       
005000                      TC-JUDET(WS-IX-CLI-HALLADO)                         
005010             MOVE 'MODIFICACION REALIZADA' TO WS-MSG-RESULTADO            
005020             ADD 1               TO CN-MODIF-OK                           
005030         ELSE                                                             
005040             MOVE 'CLIENTE NO ENCONTRADO'  TO WS-MSG-RESULTADO            
005050             ADD 1               TO CN-RECHAZADAS                         
005060         END-IF                                                           
005070     ELSE                                                                 
005080         ADD 1                   TO CN-RECHAZADAS                         
005090     END-IF                                                               
005100*                                                                         
005110     PERFORM 2900-ESCRIBE-RESULTADO                                       
005120        THRU 2900-ESCRIBE-RESULTADO-EXIT                                  
005130*                                                                         
005140     .                                                                    
005150 2200-PROCESA-MODIFICA-EXIT.                                              
005160     EXIT.                                                                
005170******************************************************************        
005180*   2300-PROCESA-BAJA : LOCALIZA POR USUARIO Y MARCA LA ENTRADA  *        
005190*   DE WS-TB-CLIENTES COMO BORRADA, POR LO QUE NO SE VUELCA A    *        
005200*   USERSNEW EN 6000-FIN. LA CONFIRMACION DE LA BAJA SE OBTUVO   *        
005210*   EN EL ORIGEN DE LA TRANSACCION (PANTALLA EN LINEA); ESTE     *        
005220*   LOTE SOLO APLICA UNA BAJA YA CONFIRMADA (TCK-1246)           *        
005230******************************************************************        
005240 2300-PROCESA-BAJA.                                                       
005250*                                                                         
005260     PERFORM 3200-BUSCA-CLIENTE-POR-USUARIO                               
005270        THRU 3200-BUSCA-CLIENTE-POR-USUARIO-EXIT                          
005280*                                                                         
005290     IF  CLIENTE-HALLADO                                                  
005300         SET TC-ESTA-BORRADO(WS-IX-CLI-HALLADO) TO TRUE                   
005310         MOVE 'BAJA REALIZADA'   TO WS-MSG-RESULTADO                      
005320         ADD 1                   TO CN-BAJAS-OK                           
005330     ELSE                                                                 
005340         MOVE 'CLIENTE NO ENCONTRADO' TO WS-MSG-RESULTADO                 
005350         ADD 1                   TO CN-RECHAZADAS                         
005360     END-IF                                                               
005370*                                                                         
005380     PERFORM 2900-ESCRIBE-RESULTADO                                       
005390        THRU 2900-ESCRIBE-RESULTADO-EXIT                                  
005400*                                                                         
005410     .                                                                    
005420 2300-PROCESA-BAJA-EXIT.                                                  
005430     EXIT.                                                                
005440******************************************************************        
005450*   2400-PROCESA-LISTADO : IMPRIME UN RENGLON POR CADA CLIENTE   *        
005460*   VIGENTE (NO BORRADO) DE WS-TB-CLIENTES, INCLUYENDO LAS       *        
005470*   ALTAS YA PROCESADAS EN ESTA MISMA CORRIDA (TCK-1246)         *        
005480******************************************************************        
005490 2400-PROCESA-LISTADO.                                                    
005500*                                                                         
005510     PERFORM 2410-LISTA-UN-CLIENTE                                        
005520        THRU 2410-LISTA-UN-CLIENTE-EXIT                                   
005530           VARYING WS-IX-CLI FROM 1 BY 1                                  
005540              UNTIL WS-IX-CLI > WS-NR-CLIENTES                            
005550*                                                                         
005560     .                                                                    
005570 2400-PROCESA-LISTADO-EXIT.                                               
005580     EXIT.                                                                
005590******************************************************************        
005600*                  2410-LISTA-UN-CLIENTE                         *        
005610******************************************************************        
005620 2410-LISTA-UN-CLIENTE.                                                   
005630*                                                                         
005640     IF  TC-NO-BORRADO(WS-IX-CLI)                                         
005650         PERFORM 2600-ESCRIBE-LINEA-CLIENTE                               
005660            THRU 2600-ESCRIBE-LINEA-CLIENTE-EXIT                          
005670     END-IF                                                               
005680*                                                                         
005690     .                                                                    
005700 2410-LISTA-UN-CLIENTE-EXIT.                                              
005710     EXIT.                                                                
005720******************************************************************        
005730*   2500-PROCESA-CONSULTA : LOCALIZA UN UNICO CLIENTE POR        *        
005740*   USUARIO E IMPRIME SU RENGLON EN MNTRPT (TCK-1246)            *        
005750******************************************************************        
005760 2500-PROCESA-CONSULTA.                                                   
005770*                                                                         
005780     PERFORM 3200-BUSCA-CLIENTE-POR-USUARIO                               
005790        THRU 3200-BUSCA-CLIENTE-POR-USUARIO-EXIT                          
005800*                                                                         
005810     IF  CLIENTE-HALLADO                                                  
005820         SET WS-IX-CLI           TO WS-IX-CLI-HALLADO                     
005830         PERFORM 2600-ESCRIBE-LINEA-CLIENTE                               
005840            THRU 2600-ESCRIBE-LINEA-CLIENTE-EXIT                          
005850         ADD 1                   TO CN-CONSULTAS-OK                       
005860     ELSE                                                                 
005870         MOVE 'CLIENTE NO ENCONTRADO' TO WS-MSG-RESULTADO                 
005880         ADD 1                   TO CN-RECHAZADAS                         
005890         PERFORM 2900-ESCRIBE-RESULTADO                                   
005900            THRU 2900-ESCRIBE-RESULTADO-EXIT                              
005910     END-IF                                                               
005920*                                                                         
005930     .                                                                    
005940 2500-PROCESA-CONSULTA-EXIT.                                              
005950     EXIT.                                                                
005960******************************************************************        
005970*   2600-ESCRIBE-LINEA-CLIENTE : ESCRIBE EL RENGLON DE USUARIO,  *        
005980*   NOMBRE, LOCALITATE Y ROL DEL CLIENTE POSICIONADO EN          *        
005990*   WS-IX-CLI. USADO POR EL LISTADO Y POR LA CONSULTA (TCK-1246)*         
006000******************************************************************        
006010 2600-ESCRIBE-LINEA-CLIENTE.                                              
006020*                                                                         
006030     MOVE SPACES                 TO WS-LIN-SALIDA                         
006040     MOVE TC-USUARIO(WS-IX-CLI)      TO WS-LL-USUARIO                     
006050     MOVE TC-NOMBRE-CLIENTE(WS-IX-CLI) TO WS-LL-NOMBRE                    
006060     MOVE TC-LOCALITATE(WS-IX-CLI)   TO WS-LL-LOCALITATE                  
006070     MOVE TC-ROL(WS-IX-CLI)          TO WS-LL-ROL                         
006080*                                                                         
006090     WRITE FD-LIN-MNTRPT         FROM WS-LIN-SALIDA                       
006100*                                                                         
006110     .                                                                    
006120 2600-ESCRIBE-LINEA-CLIENTE-EXIT.                                         
006130     EXIT.                                                                
006140******************************************************************        
006150*                 2900-ESCRIBE-RESULTADO                         *        
006160******************************************************************        
006170 2900-ESCRIBE-RESULTADO.                                                  
006180*                                                                         
006190     MOVE SPACES                 TO WS-LIN-SALIDA                         
006200     MOVE MT-ACCION              TO WS-LS-ACCION                          
006210     MOVE MT-USUARIO             TO WS-LS-USUARIO                         
006220     MOVE WS-MSG-RESULTADO       TO WS-LS-RESULTADO                       
006230     MOVE WS-CP-PREFIJO          TO WS-LS-CP-PREFIJO                      
006240*                                                                         
006250     WRITE FD-LIN-MNTRPT         FROM WS-LIN-SALIDA                       
006260*                                                                         
006270     .                                                                    
006280 2900-ESCRIBE-RESULTADO-EXIT.                                             
006290     EXIT.                                                                
006300******************************************************************        
006310*   3000-VALIDA-NOMBRE : 2 O 3 PARTES SEPARADAS POR ESPACIO,     *        
006320*   CADA PARTE SE CAPITALIZA (1RA MAYUSCULA, RESTO MINUSCULA)    *        
006330*   Y SE ARMA EL USUARIO EN MINUSCULAS SIN ESPACIOS              *        
006340******************************************************************        
006350 3000-VALIDA-NOMBRE.                                                      
006360*                                                                         
006370     MOVE SPACES                 TO WS-NOMBRE-TABLA                       
006380     MOVE SPACES                 TO WS-NOMBRE-TRABAJO                     
006390     MOVE SPACES                 TO WS-USUARIO-ARMADO                     
006400     MOVE ZEROS                  TO WS-NOMBRE-PARTES                      
006410     MOVE 1                      TO WS-PTR-USUARIO                        
006420     MOVE 1                      TO WS-PTR-NOMBRE                         
006430*                                                                         
006440     UNSTRING MT-NOMBRE DELIMITED BY ALL SPACES                           
006450         INTO WS-NOM-PARTE(1) COUNT IN WS-LEN-PARTE(1)                    
006460              WS-NOM-PARTE(2) COUNT IN WS-LEN-PARTE(2)                    
006470              WS-NOM-PARTE(3) COUNT IN WS-LEN-PARTE(3)                    
006480         TALLYING IN WS-NOMBRE-PARTES                                     
006490     END-UNSTRING                                                         
006500*                                                                         
006510     IF  WS-NOMBRE-PARTES < 2 OR WS-NOMBRE-PARTES > 3                     
006520         MOVE 'N'                TO SW-DATOS-VALIDOS                      
006530         MOVE 'NOMBRE DEBE TENER 2 O 3 PARTES' TO WS-MSG-RESULTADO        
006540     END-IF                                                               
006550*                                                                         
006560     IF  DATOS-VALIDOS                                                    
006570         PERFORM 3010-CAPITALIZA-PARTE                                    
006580            THRU 3010-CAPITALIZA-PARTE-EXIT                               
006590               VARYING WS-IX-PARTE FROM 1 BY 1                            
006600                  UNTIL WS-IX-PARTE > WS-NOMBRE-PARTES                    
006610     END-IF                                                               
006620*                                                                         
006630     .                                                                    
006640 3000-VALIDA-NOMBRE-EXIT.                                                 
006650     EXIT.                                                                
006660******************************************************************        
006670*              3010-CAPITALIZA-PARTE                             *        
006680******************************************************************        
006690 3010-CAPITALIZA-PARTE.                                                   
006700*                                                                         
006710*    PASA LA PARTE A MINUSCULA, GUARDA COPIA PARA EL USUARIO,             
006720*    LUEGO CAPITALIZA EL PRIMER CARACTER PARA EL NOMBRE                   
006730     MOVE WS-NOM-PARTE(WS-IX-PARTE) TO WS-PARTE-ACTUAL                    
006740     INSPECT WS-PARTE-ACTUAL CONVERTING                                   
006750             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
006760          TO 'abcdefghijklmnopqrstuvwxyz'                                 
006770     MOVE WS-PARTE-ACTUAL        TO WS-PARTE-MINUSC                       
006780     INSPECT WS-PA-PRIMER-CAR CONVERTING                                  
006790             'abcdefghijklmnopqrstuvwxyz'                                 
006800          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                 
006810     MOVE WS-PARTE-ACTUAL        TO WS-NOM-PARTE(WS-IX-PARTE)             
006820*                                                                         
006830     IF  WS-IX-PARTE > 1                                                  
006840         STRING ' '              DELIMITED BY SIZE                        
006850           INTO WS-NOMBRE-TRABAJO                                         
006860           WITH POINTER WS-PTR-NOMBRE                                     
006870         END-STRING                                                       
006880     END-IF                                                               
006890*                                                                         
006900     STRING WS-PARTE-ACTUAL(1:WS-LEN-PARTE(WS-IX-PARTE))                  
006910                                 DELIMITED BY SIZE                        
006920       INTO WS-NOMBRE-TRABAJO                                             
006930       WITH POINTER WS-PTR-NOMBRE                                         
006940     END-STRING                                                           
006950*                                                                         
006960     STRING WS-PARTE-MINUSC(1:WS-LEN-PARTE(WS-IX-PARTE))                  
006970                                 DELIMITED BY SIZE                        
006980       INTO WS-USUARIO-ARMADO                                             
006990       WITH POINTER WS-PTR-USUARIO                                        
007000     END-STRING                                                           
007010*                                                                         
007020     .                                                                    
007030 3010-CAPITALIZA-PARTE-EXIT.                                              
007040     EXIT.                                                                
007050******************************************************************        
007060*   3100-VALIDA-JUDET-LOCALITATE : JUDET POR SUBCADENA CONTRA    *        
007070*   EL MAESTRO LOCALIT (SIN DISTINGUIR MAYUS/MINUS), LOCALIDAD   *        
007080*   POR IGUALDAD EXACTA DE LOCALIDAD Y JUDET; DERIVA COD POSTAL  *        
007090******************************************************************        
007100 3100-VALIDA-JUDET-LOCALITATE.                                            
007110*                                                                         
007120*    LOS CAMPOS DE JUDET/LOCALIDAD SE RECIBEN EN MAYUSCULAS               
007130*    DESDE EL FICHERO MAINTXN, IGUAL QUE EN EL MAESTRO LOCALIT            
007140     MOVE 'N'                    TO WS-JUDET-VALIDADO                     
007150     MOVE 'N'                    TO WS-LOCALITATE-HALLADA                 
007160     MOVE SPACES                 TO WS-COD-POSTAL-HALLADO                 
007170     MOVE 'N'                    TO SW-FIN-LOCALIT                        
007180*                                                                         
007190     OPEN INPUT F-LOCALIT                                                 
007200*                                                                         
007210     PERFORM 3110-LEE-LOCALIT                                             
007220        THRU 3110-LEE-LOCALIT-EXIT                                        
007230*                                                                         
007240     PERFORM 3120-COMPARA-LOCALIT                                         
007250        THRU 3120-COMPARA-LOCALIT-EXIT                                    
007260           UNTIL FIN-LOCALIT OR WS-LOCALITATE-HALLADA = 'S'               
007270*                                                                         
007280     CLOSE F-LOCALIT                                                      
007290*                                                                         
007300     IF  WS-JUDET-VALIDADO NOT = 'S'                                      
007310         MOVE 'N'                TO SW-DATOS-VALIDOS                      
007320         MOVE 'JUDET NO EXISTE EN LOCALIT'  TO WS-MSG-RESULTADO           
007330     ELSE                                                                 
007340         IF  WS-LOCALITATE-HALLADA NOT = 'S'                              
007350             MOVE 'N'            TO SW-DATOS-VALIDOS                      
007360             MOVE 'LOCALIDAD NO PERTENECE AL JUDET'                       
007370                                 TO WS-MSG-RESULTADO                      
007380         END-IF                                                           
007390     END-IF                                                               
007400*                                                                         
007410     .                                                                    
007420 3100-VALIDA-JUDET-LOCALITATE-EXIT.                                       
007430     EXIT.                                                                
007440******************************************************************        
007450*                    3110-LEE-LOCALIT                            *        
007460******************************************************************        
007470 3110-LEE-LOCALIT.                                                        
007480*                                                                         
007490     READ F-LOCALIT INTO FD-REG-LOCALITATE                                
007500         AT END                                                           
007510             MOVE 'S'            TO SW-FIN-LOCALIT                        
007520     END-READ                                                             
007530*                                                                         
007540     .                                                                    
007550 3110-LEE-LOCALIT-EXIT.                                                   
007560     EXIT.                                                                
007570******************************************************************        
007580*   3120-COMPARA-LOCALIT : COMPARA JUDET (POR SUBCADENA, VIA     *        
007590*   3125-COMPARA-JUDET)/LOCALIDAD LEIDOS Y AVANZA LA LECTURA     *        
007600*   DE LOCALIT                                                  *         
007610******************************************************************        
007620 3120-COMPARA-LOCALIT.                                                    
007630*                                                                         
007640     PERFORM 3125-COMPARA-JUDET                                           
007650        THRU 3125-COMPARA-JUDET-EXIT                                      
007660*                                                                         
007670     IF  JUDET-ES-SUBCADENA                                               
007680         MOVE 'S'                TO WS-JUDET-VALIDADO                     
007690     END-IF                                                               
007700*                                                                         
007710     IF  GB3-LOCALITATE = MT-LOCALITATE                                   
007720     AND JUDET-ES-SUBCADENA                                               
007730         MOVE 'S'                TO WS-LOCALITATE-HALLADA                 
007740         MOVE GB3-COD-POSTAL     TO WS-COD-POSTAL-HALLADO                 
007750     END-IF                                                               
007760*                                                                         
007770     IF  WS-LOCALITATE-HALLADA NOT = 'S'                                  
007780         PERFORM 3110-LEE-LOCALIT                                         
007790            THRU 3110-LEE-LOCALIT-EXIT                                    
007800     END-IF                                                               
007810*                                                                         
007820     .                                                                    
007830 3120-COMPARA-LOCALIT-EXIT.                                               
007840     EXIT.                                                                
007850******************************************************************        
007860*   3125-COMPARA-JUDET : JUDET POR SUBCADENA (TCK-1248). MT-JUDET*        
007870*   Y GB3-JUDET LLEGAN YA EN MAYUSCULAS (VER 3100), POR LO QUE   *        
007880*   LA COMPARACION POR SUBCADENA RESULTA YA INSENSIBLE A         *        
007890*   MAYUS/MINUS. SE MIDE LA PARTE SIGNIFICATIVA DE CADA CAMPO    *        
007900*   (ANTES DEL PRIMER ESPACIO) SIN RECURRIR A UNA FUNCION        *        
007910*   INTRINSECA, Y SE BUSCA MT-JUDET COMO SUBCADENA DE GB3-JUDET  *        
007920******************************************************************        
007930 3125-COMPARA-JUDET.                                                      
007940*                                                                         
007950     MOVE 'N'                    TO SW-JUDET-SUBCADENA                    
007960     MOVE ZERO                   TO WS-LEN-JUDET-TXN                      
007970     MOVE ZERO                   TO WS-LEN-JUDET-REF                      
007980*                                                                         
007990     INSPECT MT-JUDET TALLYING WS-LEN-JUDET-TXN                           
008000             FOR CHARACTERS BEFORE INITIAL SPACE                          
008010     INSPECT GB3-JUDET TALLYING WS-LEN-JUDET-REF                          
008020             FOR CHARACTERS BEFORE INITIAL SPACE                          
008030*                                                                         
008040     IF  WS-LEN-JUDET-TXN > ZERO                                          
008050     AND WS-LEN-JUDET-TXN NOT > WS-LEN-JUDET-REF                          
008060         COMPUTE WS-LIM-JUDET =                                           
008070                 WS-LEN-JUDET-REF - WS-LEN-JUDET-TXN + 1                  
008080         PERFORM 3126-BUSCA-JUDET                                         
008090            THRU 3126-BUSCA-JUDET-EXIT                                    
008100               VARYING WS-IX-JUDET FROM 1 BY 1                            
008110                  UNTIL WS-IX-JUDET > WS-LIM-JUDET                        
008120                     OR JUDET-ES-SUBCADENA                                
008130     END-IF                                                               
008140*                                                                         
008150     .                                                                    
008160 3125-COMPARA-JUDET-EXIT.                                                 
008170     EXIT.                                                                
008180******************************************************************        
008190*                    3126-BUSCA-JUDET                            *        
008200******************************************************************        
008210 3126-BUSCA-JUDET.                                                        
008220*                                                                         
008230     IF  GB3-JUDET(WS-IX-JUDET : WS-LEN-JUDET-TXN)                        
008240                             = MT-JUDET(1 : WS-LEN-JUDET-TXN)             
008250         SET JUDET-ES-SUBCADENA TO TRUE                                   
008260     END-IF                                                               
008270*                                                                         
008280     .                                                                    
008290 3126-BUSCA-JUDET-EXIT.                                                   
008300     EXIT.                                                                
008310******************************************************************        
008320*   3200-BUSCA-CLIENTE-POR-USUARIO : RECORRE WS-TB-CLIENTES      *        
008330*   BUSCANDO MT-USUARIO ENTRE LAS ENTRADAS VIGENTES (NO          *        
008340*   BORRADAS). DEJA EL RESULTADO EN SW-CLIENTE-HALLADO Y, SI SE  *        
008350*   HALLA, EL INDICE EN WS-IX-CLI-HALLADO (TCK-1246)             *        
008360******************************************************************        
008370 3200-BUSCA-CLIENTE-POR-USUARIO.                                          
008380*                                                                         
008390     MOVE 'N'                    TO SW-CLIENTE-HALLADO                    
008400*                                                                         
008410     PERFORM 3210-COMPARA-CLIENTE                                         
008420        THRU 3210-COMPARA-CLIENTE-EXIT                                    
008430           VARYING WS-IX-CLI FROM 1 BY 1                                  
008440              UNTIL WS-IX-CLI > WS-NR-CLIENTES                            
008450                 OR CLIENTE-HALLADO                                       
008460*                                                                         
008470     .                                                                    
008480 3200-BUSCA-CLIENTE-POR-USUARIO-EXIT.                                     
008490     EXIT.                                                                
008500******************************************************************        
008510*                  3210-COMPARA-CLIENTE                          *        
008520******************************************************************        
008530 3210-COMPARA-CLIENTE.                                                    
008540*                                                                         
008550     IF  TC-USUARIO(WS-IX-CLI) = MT-USUARIO                               
008560     AND TC-NO-BORRADO(WS-IX-CLI)                                         
008570         SET CLIENTE-HALLADO     TO TRUE                                  
008580         SET WS-IX-CLI-HALLADO   TO WS-IX-CLI                             
008590     END-IF                                                               
008600*                                                                         
008610     .                                                                    
008620 3210-COMPARA-CLIENTE-EXIT.                                               
008630     EXIT.                                                                
008640******************************************************************        
008650*   6000-FIN : VUELCA WS-TB-CLIENTES A USERSNEW (SALTEANDO LAS   *        
008660*   ENTRADAS BORRADAS) Y CIERRA FICHEROS. ESTE ES EL UNICO       *        
008670*   MOMENTO EN QUE SE ESCRIBE F-USERS-OUT (TCK-1246)             *        
008680******************************************************************        
008690 6000-FIN.                                                                
008700*                                                                         
008710     OPEN OUTPUT F-USERS-OUT                                              
008720*                                                                         
008730     PERFORM 6050-VUELCA-MAESTRO                                          
008740        THRU 6050-VUELCA-MAESTRO-EXIT                                     
008750           VARYING WS-IX-CLI FROM 1 BY 1                                  
008760              UNTIL WS-IX-CLI > WS-NR-CLIENTES                            
008770*                                                                         
008780     CLOSE F-USERS-OUT                                                    
008790     CLOSE F-MAINTXN                                                      
008800     CLOSE F-MNTRPT                                                       
008810*                                                                         
008820     DISPLAY 'GB1C02A - TRANSACCIONES LEIDAS : '                          
008830              CN-TRANSACC-LEIDAS                                          
008840     DISPLAY 'GB1C02A - ALTAS REALIZADAS     : ' CN-ALTAS-OK              
008850     DISPLAY 'GB1C02A - MODIFICACIONES OK    : ' CN-MODIF-OK              
008860     DISPLAY 'GB1C02A - BAJAS REALIZADAS     : ' CN-BAJAS-OK              
008870     DISPLAY 'GB1C02A - CONSULTAS RESUELTAS  : ' CN-CONSULTAS-OK          
008880     DISPLAY 'GB1C02A - TRANSACC. RECHAZADAS : ' CN-RECHAZADAS            
008890     DISPLAY 'GB1C02A - CLIENTES EN USERSNEW : '                          
008900              CN-CLIENTES-FINALES                                         
008910*                                                                         
008920     .                                                                    
008930 6000-FIN-EXIT.                                                           
008940     EXIT.                                                                
008950******************************************************************        
008960*                  6050-VUELCA-MAESTRO                           *        
008970******************************************************************        
008980 6050-VUELCA-MAESTRO.                                                     
008990*                                                                         
009000     IF  TC-NO-BORRADO(WS-IX-CLI)                                         
009010         MOVE TC-ID-CLIENTE(WS-IX-CLI)      TO GB1-ID-CLIENTE             
009020         MOVE TC-NOMBRE-CLIENTE(WS-IX-CLI)  TO GB1-NOMBRE-CLIENTE         
009030         MOVE TC-DIRECCION-CALLE(WS-IX-CLI) TO GB1-DIRECCION-CALLE        
009040         MOVE TC-COD-POSTAL(WS-IX-CLI)      TO GB1-COD-POSTAL             
009050         MOVE TC-LOCALITATE(WS-IX-CLI)      TO GB1-LOCALITATE             
009060         MOVE TC-JUDET(WS-IX-CLI)           TO GB1-JUDET                  
009070         MOVE TC-USUARIO(WS-IX-CLI)         TO GB1-USUARIO                
009080         MOVE TC-CLAVE(WS-IX-CLI)           TO GB1-CLAVE                  
009090         MOVE TC-ROL(WS-IX-CLI)             TO GB1-ROL                    
009100         WRITE FD-REG-CLIENTE-OUT FROM GB1-REG-CLIENTE                    
009110         ADD 1                   TO CN-CLIENTES-FINALES                   
009120     END-IF                                                               
009130*                                                                         
009140     .                                                                    
009150 6050-VUELCA-MAESTRO-EXIT.                                                
009160     EXIT.                                                                
