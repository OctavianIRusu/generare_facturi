000100******************************************************************        
000110*                                                                *        
000120*  COPY   : GB0C006                                              *        
000130*                                                                *        
000140*  FECHA CREACION: 14/01/1987                                    *        
000150*                                                                *        
000160*  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *        
000190*                                                                *        
000200*  DESCRIPCION: AREA DE PARAMETROS LINKAGE DEL SUBPROGRAMA       *        
000210*               GB2C02A (MOTOR DE TARIFICACION)                 *         
000220*                                                                *        
000230******************************************************************        
000240* MODIFICACIONES.                                                *        
000250* ------------------                                             *        
000260* 14/01/1987 RCM TCK-0006  VERSION INICIAL                       *GB006001
000270******************************************************************        
000280 01  GB6-PARM-TARIFARE.                                                   
000290     05  GB6-INDEX-ANTERIOR      PIC S9(07)V9(02).                        
000300     05  GB6-INDEX-CURENT        PIC S9(07)V9(02).                        
000310     05  GB6-SW-RETORNO          PIC X(01).                               
000320         88  GB6-OK                      VALUE '0'.                       
000330         88  GB6-CONSUM-NEGATIV          VALUE '1'.                       
000340     05  GB6-CANT-ENERG-CONS     PIC S9(07)V9(02).                        
000350     05  GB6-PRET-ENERG-CONS     PIC S9(03)V9(05).                        
000360     05  GB6-VAL-ENERG-CONS      PIC S9(09)V9(02).                        
000370     05  GB6-TVA-ENERG-CONS      PIC S9(09)V9(02).                        
000380     05  GB6-CANT-ACCIZA         PIC S9(07)V9(05).                        
000390     05  GB6-PRET-ACCIZA         PIC S9(03)V9(05).                        
000400     05  GB6-VAL-ACCIZA          PIC S9(09)V9(02).                        
000410     05  GB6-TVA-ACCIZA          PIC S9(09)V9(02).                        
000420     05  GB6-CANT-CERTIF         PIC S9(07)V9(05).                        
000430     05  GB6-PRET-CERTIF         PIC S9(03)V9(05).                        
000440     05  GB6-VAL-CERTIF          PIC S9(09)V9(02).                        
000450     05  GB6-TVA-CERTIF          PIC S9(09)V9(02).                        
000460     05  GB6-CANT-OUG            PIC S9(07)V9(02).                        
000470     05  GB6-PRET-OUG            PIC S9(03)V9(05).                        
000480     05  GB6-VAL-OUG             PIC S9(09)V9(02).                        
000490     05  GB6-TVA-OUG             PIC S9(09)V9(02).                        
000500     05  GB6-TOTAL-FARA-TVA      PIC S9(09)V9(02).                        
000510     05  GB6-TOTAL-TVA           PIC S9(09)V9(02).                        
000520     05  GB6-TOTAL-FACTURA       PIC S9(09)V9(02).                        
000530     05  FILLER                  PIC X(10).                               
