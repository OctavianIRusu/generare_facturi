000100******************************************************************        
000110*                                                                *        
000120*  COPY   : GB0C007                                              *        
000130*                                                                *        
000140*  FECHA CREACION: 14/01/1987                                    *        
000150*                                                                *        
000160*  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *        
000190*                                                                *        
000200*  DESCRIPCION: AREA DE PARAMETROS LINKAGE DEL SUBPROGRAMA       *        
000210*               GB2C03A (CALCULO PERIODO DE FACTURACION)        *         
000220*                                                                *        
000230******************************************************************        
000240* MODIFICACIONES.                                                *        
000250* ------------------                                             *        
000260* 14/01/1987 RCM TCK-0007  VERSION INICIAL                       *GB007001
000270******************************************************************        
000280 01  GB7-PARM-PERIOADA.                                                   
000290     05  GB7-AN-ANTERIOR         PIC 9(04).                               
000300     05  GB7-LUNA-ANTERIOR       PIC 9(02).                               
000310     05  GB7-SW-PRIMERA-FACTURA  PIC X(01).                               
000320         88  GB7-ES-PRIMERA-FACTURA      VALUE 'S'.                       
000330         88  GB7-NU-ES-PRIMERA-FACTURA   VALUE 'N'.                       
000340     05  GB7-AN-FACTURARE        PIC 9(04).                               
000350     05  GB7-LUNA-FACTURARE      PIC 9(02).                               
000360     05  GB7-DATA-START          PIC X(10).                               
000370     05  GB7-DATA-SFARSIT        PIC X(10).                               
000380     05  GB7-DATA-EMITERE        PIC X(10).                               
000390     05  GB7-DATA-SCADENTA       PIC X(10).                               
000400     05  FILLER                  PIC X(10).                               
