000100******************************************************************        
000110*                                                                *        
000120*  PROGRAMA: GB3C01A                                             *        
000130*                                                                *        
000140*  FECHA CREACION: 14/01/1987                                    *        
000150*                                                                *        
000160*  AUTOR: R. CONSTANTINESCU                                      *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *        
000190*                                                                *        
000200*  DESCRIPCION: ARMADO DE LOS DATOS Y EMISION DEL DOCUMENTO DE   *        
000210*               FACTURA (INVOICE) PARA UN CLIENTE / PERIODO      *        
000220*               SOLICITADO POR TRANSACCION                      *         
000230*                                                                *        
000240******************************************************************        
000250* MODIFICACIONES.                                                *        
000260* ------------------                                             *        
000270* 14/01/1987 RCM TCK-0015  VERSION INICIAL                       *GB3C01A1
000280* 22/08/1991 RCM TCK-0140  SE AGREGA LINEA DE COD CLIENTE EN EL  *GB3C01A2
000290* 22/08/1991 RCM TCK-0140  BLOQUE DEL CLIENTE                    *GB3C01A3
000300* 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, FECHAS SE *GB3C01A4
000310* 30/09/1998 PDN TCK-0201  TRASLADAN YA FORMATEADAS DESDE BILLS  *GB3C01A5
000320* 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB TRAS   *GB3C01A6
000330* 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *GB3C01A7
000340* 11/05/2012 JLV TCK-0710  SE AGREGA LINEA DE CODIGO DE BARRAS   *GB3C01A8
000350* 11/05/2012 JLV TCK-0710  AL PIE DE LA FACTURA IMPRESA          *GB3C01A9
000360* 30/08/2023 JLV TCK-1240  NOMBRE DEL CLIENTE SE IMPRIME EN      *GB3C0B0 
000370* 30/08/2023 JLV TCK-1240  MAYUSCULAS EN EL BLOQUE DEL CLIENTE   *GB3C0B1 
000380******************************************************************        
000390*                                                                *        
000400*         I D E N T I F I C A T I O N   D I V I S I O N          *        
000410*                                                                *        
000420******************************************************************        
000430 IDENTIFICATION DIVISION.                                                 
000440*                                                                         
000450 PROGRAM-ID.   GB3C01A.                                                   
000460 AUTHOR.       R. CONSTANTINESCU.                                         
000470 INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.             
000480 DATE-WRITTEN. 14/01/1987.                                                
000490 DATE-COMPILED.                                                           
000500 SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.          
000510******************************************************************        
000520*                                                                *        
000530*        E N V I R O N M E N T         D I V I S I O N           *        
000540*                                                                *        
000550******************************************************************        
000560 ENVIRONMENT DIVISION.                                                    
000570*                                                                         
000580 CONFIGURATION SECTION.                                                   
000590*                                                                         
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM.                                                  
000620*                                                                         
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650*                                                                         
000660     SELECT F-USERS     ASSIGN TO USERS                                   
000670            ORGANIZATION IS LINE SEQUENTIAL                               
000680            FILE STATUS IS WS-FS-USERS.                                   
000690*                                                                         
000700     SELECT F-BILLS-IN  ASSIGN TO BILLS                                   
000710            ORGANIZATION IS LINE SEQUENTIAL                               
000720            FILE STATUS IS WS-FS-BILLS-IN.                                
000730*                                                                         
000740     SELECT F-REQTXN    ASSIGN TO REQTXN                                  
000750            ORGANIZATION IS LINE SEQUENTIAL                               
000760            FILE STATUS IS WS-FS-REQTXN.                                  
000770*                                                                         
000780     SELECT F-INVOICE   ASSIGN TO INVOICE                                 
000790            ORGANIZATION IS LINE SEQUENTIAL                               
000800            FILE STATUS IS WS-FS-INVOICE.                                 
000810******************************************************************        
000820*                                                                *        
000830*                D A T A            D I V I S I O N              *        
000840*                                                                *        
000850******************************************************************        
000860 DATA DIVISION.                                                           
000870 FILE SECTION.                                                            
000880*                                                                         
000890 FD  F-USERS                                                              
000900     LABEL RECORDS ARE STANDARD.                                          
000910 01  FD-REG-CLIENTE.                                                      
000920     COPY GB0C001.                                                        
000930*                                                                         
000940 FD  F-BILLS-IN                                                           
000950     LABEL RECORDS ARE STANDARD.                                          
000960 01  FD-REG-FACTURA-IN.                                                   
000970     COPY GB0C002.                                                        
000980*                                                                         
000990 FD  F-REQTXN                                                             
001000     LABEL RECORDS ARE STANDARD.                                          
001010 01  FD-REG-REQTXN.                                                       
001020     05  RQ-USUARIO              PIC X(30).                               
001030     05  RQ-AN-FACTURARE         PIC 9(04).                               
001040     05  RQ-LUNA-FACTURARE       PIC 9(02).                               
001050     05  FILLER                  PIC X(10).                               
001060*                                                                         
001070 FD  F-INVOICE                                                            
001080     LABEL RECORDS ARE STANDARD                                           
001090     RECORD CONTAINS 132 CHARACTERS.                                      
001100 01  FD-LIN-INVOICE              PIC X(132).                              
001110******************************************************************        
001120*                                                                *        
001130*         W O R K I N G   S T O R A G E   S E C T I O N          *        
001140*                                                                *        
001150******************************************************************        
001160 WORKING-STORAGE SECTION.                                                 
001170******************************************************************        
001180*                  AREA DE VARIABLES AUXILIARES                  *        
001190******************************************************************        
001200 01  WS-VARIABLES-AUXILIARES.                                             
001210     05  WS-FS-USERS             PIC X(02) VALUE '00'.                    
001220     05  WS-FS-BILLS-IN          PIC X(02) VALUE '00'.                    
001230     05  WS-FS-REQTXN            PIC X(02) VALUE '00'.                    
001240     05  WS-FS-INVOICE           PIC X(02) VALUE '00'.                    
001250*                                                                         
001260     05  WS-ID-CLIENTE           PIC 9(06) VALUE ZEROS.                   
001270     05  WS-NOMBRE-CLIENTE       PIC X(40) VALUE SPACES.                  
001280     05  WS-NOMBRE-MAYUS         PIC X(40) VALUE SPACES.                  
001290     05  WS-DIRECCION-CALLE      PIC X(40) VALUE SPACES.                  
001300     05  WS-COD-POSTAL           PIC X(06) VALUE SPACES.                  
001310     05  WS-LOCALITATE           PIC X(30) VALUE SPACES.                  
001320     05  WS-JUDET                PIC X(20) VALUE SPACES.                  
001330*                                                                         
001340*    MENSAJE DE ERROR: SE GUARDA FUERA DE WS-LIN-INVOICE Y SUS            
001350*    VISTAS REDEFINES PARA QUE NO SE PIERDA CON UN MOVE SPACES            
001360*    AL BUFFER DE IMPRESION (VER 3900-IMPRIME-ERROR).                     
001370     05  WS-MSG-ERROR            PIC X(45) VALUE SPACES.                  
001380     05  FILLER                  PIC X(05).                               
001390******************************************************************        
001400*   AREA DE LINEAS DE IMPRESION - UN UNICO BUFFER FISICO CON     *        
001410*   VARIAS VISTAS REDEFINES, UNA POR CADA TIPO DE LINEA DE LA    *        
001420*   FACTURA (SE LLENA UNA VISTA A LA VEZ Y SE ESCRIBE ANTES DE   *        
001430*   PASAR A LA SIGUIENTE LINEA)                                  *        
001440******************************************************************        
001450 01  WS-LIN-INVOICE              PIC X(132) VALUE SPACES.                 
001460*                                                                         
001470 01  WS-LIN-DIRECCION REDEFINES WS-LIN-INVOICE.                           
001480     05  WS-LD-COD-POSTAL        PIC X(06).                               
001490     05  WS-LD-SEP1              PIC X(02).                               
001500     05  WS-LD-CIUDAD            PIC X(30).                               
001510     05  WS-LD-SEP2              PIC X(02).                               
001520     05  WS-LD-JUDET-LIT         PIC X(08).                               
001530     05  WS-LD-JUDET             PIC X(20).                               
001540     05  FILLER                  PIC X(64).                               
001550*                                                                         
001560 01  WS-LIN-CODCLIENTE REDEFINES WS-LIN-INVOICE.                          
001570     05  WS-CC-LIT               PIC X(12).                               
001580     05  WS-CC-VALOR             PIC ZZZZZ9.                              
001590     05  FILLER                  PIC X(114).                              
001600*                                                                         
001610 01  WS-LIN-SERIE-NR REDEFINES WS-LIN-INVOICE.                            
001620     05  WS-SN-LIT1              PIC X(06).                               
001630     05  WS-SN-SERIE             PIC X(02).                               
001640     05  WS-SN-LIT2              PIC X(05).                               
001650     05  WS-SN-NUMERO            PIC X(12).                               
001660     05  FILLER                  PIC X(107).                              
001670*                                                                         
001680 01  WS-LIN-FECHA REDEFINES WS-LIN-INVOICE.                               
001690     05  WS-LF-LIT               PIC X(22).                               
001700     05  WS-LF-VALOR             PIC X(10).                               
001710     05  FILLER                  PIC X(100).                              
001720*                                                                         
001730 01  WS-LIN-PERIODO REDEFINES WS-LIN-INVOICE.                             
001740     05  WS-LP-LIT               PIC X(22).                               
001750     05  WS-LP-SEP0              PIC X(01).                               
001760     05  WS-LP-START             PIC X(10).                               
001770     05  WS-LP-SEP1              PIC X(03).                               
001780     05  WS-LP-END               PIC X(10).                               
001790     05  FILLER                  PIC X(86).                               
001800*                                                                         
001810 01  WS-LIN-CAB-TABLA REDEFINES WS-LIN-INVOICE.                           
001820     05  WS-CT-PRODUS            PIC X(22).                               
001830     05  FILLER                  PIC X(02).                               
001840     05  WS-CT-CANTIDAD          PIC X(11).                               
001850     05  FILLER                  PIC X(02).                               
001860     05  WS-CT-UM                PIC X(03).                               
001870     05  FILLER                  PIC X(02).                               
001880     05  WS-CT-PRET              PIC X(07).                               
001890     05  FILLER                  PIC X(02).                               
001900     05  WS-CT-VALOR             PIC X(11).                               
001910     05  FILLER                  PIC X(02).                               
001920     05  WS-CT-TVA               PIC X(11).                               
001930     05  FILLER                  PIC X(57).                               
001940*                                                                         
001950 01  WS-LIN-DETALLE REDEFINES WS-LIN-INVOICE.                             
001960     05  WS-DET-PRODUS           PIC X(22).                               
001970     05  FILLER                  PIC X(02).                               
001980     05  WS-DET-CANTIDAD         PIC -(7)9.99.                            
001990     05  FILLER                  PIC X(02).                               
002000     05  WS-DET-UM               PIC X(03).                               
002010     05  FILLER                  PIC X(02).                               
002020     05  WS-DET-PRET             PIC -(3)9.99.                            
002030     05  FILLER                  PIC X(02).                               
002040     05  WS-DET-VALOR            PIC -(7)9.99.                            
002050     05  FILLER                  PIC X(02).                               
002060     05  WS-DET-TVA              PIC -(7)9.99.                            
002070     05  FILLER                  PIC X(57).                               
002080*                                                                         
002090 01  WS-LIN-TOTALES REDEFINES WS-LIN-INVOICE.                             
002100     05  WS-TOT-LIT              PIC X(35).                               
002110     05  WS-TOT-VALOR            PIC -(9)9.99.                            
002120     05  FILLER                  PIC X(84).                               
002130*                                                                         
002140 01  WS-LIN-BARCODE REDEFINES WS-LIN-INVOICE.                             
002150     05  WS-BC-NUMERO            PIC X(12).                               
002160     05  WS-BC-TOTAL             PIC 9(09).99.                            
002170     05  FILLER                  PIC X(108).                              
002180******************************************************************        
002190*                     AREA  DE  SWITCHES                         *        
002200******************************************************************        
002210 01  SW-SWITCHES.                                                         
002220     05  SW-FIN-REQTXN           PIC X(01) VALUE 'N'.                     
002230         88  FIN-REQTXN                    VALUE 'S'.                     
002240         88  NO-FIN-REQTXN                  VALUE 'N'.                    
002250     05  SW-FIN-USERS            PIC X(01) VALUE 'N'.                     
002260         88  FIN-USERS                     VALUE 'S'.                     
002270         88  NO-FIN-USERS                   VALUE 'N'.                    
002280     05  SW-FIN-BILLS-IN         PIC X(01) VALUE 'N'.                     
002290         88  FIN-BILLS-IN                  VALUE 'S'.                     
002300         88  NO-FIN-BILLS-IN                VALUE 'N'.                    
002310     05  SW-CLIENTE-HALLADO      PIC X(01) VALUE 'N'.                     
002320         88  CLIENTE-HALLADO                VALUE 'S'.                    
002330         88  CLIENTE-NO-HALLADO             VALUE 'N'.                    
002340     05  SW-FACTURA-HALLADA      PIC X(01) VALUE 'N'.                     
002350         88  FACTURA-HALLADA                VALUE 'S'.                    
002360         88  FACTURA-NO-HALLADA             VALUE 'N'.                    
002370     05  FILLER                  PIC X(10).                               
002380******************************************************************        
002390*                        AREA DE CONTANTES                       *        
002400******************************************************************        
002410 01  CT-CONTANTES.                                                        
002420     05  CT-PROGRAMA             PIC X(08) VALUE 'GB3C01A'.               
002430     05  CT-SUPPLIER-NOMBRE      PIC X(30) VALUE 'Greenergy'.             
002440     05  CT-SUPPLIER-CALLE       PIC X(40)                                
002450         VALUE 'Bulevardul Ion C. Bratianu nr. 44'.                       
002460     05  CT-SUPPLIER-CIUDAD      PIC X(20) VALUE 'Bucuresti'.             
002470     05  CT-SUPPLIER-PAIS        PIC X(20) VALUE 'Romania'.               
002480     05  CT-SUPPLIER-TELEFONO    PIC X(20) VALUE '021-336 5503'.          
002490     05  CT-SUPPLIER-EMAIL       PIC X(30)                                
002500         VALUE 'contact@greenergy.ro'.                                    
002510     05  FILLER                  PIC X(10).                               
002520******************************************************************        
002530*                      AREA DE CONTADORES                        *        
002540******************************************************************        
002550 01  CN-CONTADORES.                                                       
002560     05  CN-TRANSACC-LEIDAS      PIC S9(07) COMP VALUE ZEROS.             
002570     05  CN-FACTURAS-OK          PIC S9(07) COMP VALUE ZEROS.             
002580     05  CN-RECHAZADAS           PIC S9(07) COMP VALUE ZEROS.             
002590     05  FILLER                  PIC X(10).                               
002600******************************************************************        
002610*                                                                *        
002620*                     PROCEDURE DIVISION                         *        
002630*                                                                *        
002640******************************************************************        
002650 PROCEDURE DIVISION.                                                      
002660*                                                                         
002670 MAINLINE.                                                                
002680*                                                                         
002690     PERFORM 1000-INICIO                                                  
002700        THRU 1000-INICIO-EXIT                                             
002710*                                                                         
002720     PERFORM 2000-PROCESO-TXN                                             
002730        THRU 2000-PROCESO-TXN-EXIT                                        
002740           UNTIL FIN-REQTXN                                               
002750*                                                                         
002760     PERFORM 6000-FIN                                                     
002770        THRU 6000-FIN-EXIT                                                
002780*                                                                         
002790     STOP RUN                                                             
002800     .                                                                    
002810******************************************************************        
002820*                         1000-INICIO                            *        
002830******************************************************************        
002840 1000-INICIO.                                                             
002850*                                                                         
002860     OPEN INPUT  F-REQTXN                                                 
002870     OPEN OUTPUT F-INVOICE                                                
002880*                                                                         
002890     PERFORM 1100-LEE-REQTXN                                              
002900        THRU 1100-LEE-REQTXN-EXIT                                         
002910*                                                                         
002920     .                                                                    
002930 1000-INICIO-EXIT.                                                        
002940     EXIT.                                                                
002950*                                                                         
002960 1100-LEE-REQTXN.                                                         
002970*                                                                         
002980     READ F-REQTXN                                                        
002990         AT END                                                           
003000             MOVE 'S'            TO SW-FIN-REQTXN                         
003010     END-READ                                                             
003020*                                                                         
003030     .                                                                    
003040 1100-LEE-REQTXN-EXIT.                                                    
003050     EXIT.                                                                
003060******************************************************************        
003070*   2000-PROCESO-TXN : ARMA Y EMITE LA FACTURA PARA EL USUARIO   *        
003080*   Y PERIODO PEDIDOS EN LA TRANSACCION                          *        
003090******************************************************************        
003100 2000-PROCESO-TXN.                                                        
003110*                                                                         
003120     ADD 1                       TO CN-TRANSACC-LEIDAS                    
003130*                                                                         
003140     PERFORM 2100-BUSCA-CLIENTE                                           
003150        THRU 2100-BUSCA-CLIENTE-EXIT                                      
003160*                                                                         
003170     IF  CLIENTE-HALLADO                                                  
003180         PERFORM 2200-BUSCA-FACTURA                                       
003190            THRU 2200-BUSCA-FACTURA-EXIT                                  
003200         IF  FACTURA-HALLADA                                              
003210             PERFORM 3000-IMPRIME-FACTURA                                 
003220                THRU 3000-IMPRIME-FACTURA-EXIT                            
003230             ADD 1               TO CN-FACTURAS-OK                        
003240         ELSE                                                             
003250             ADD 1               TO CN-RECHAZADAS                         
003260             MOVE 'FACTURA INEXISTENTA PENTRU PERIOADA CERUTA'            
003270                                 TO WS-MSG-ERROR                          
003280             PERFORM 3900-IMPRIME-ERROR                                   
003290                THRU 3900-IMPRIME-ERROR-EXIT                              
003300         END-IF                                                           
003310     ELSE                                                                 
003320         ADD 1                   TO CN-RECHAZADAS                         
003330         MOVE 'CLIENT INEXISTENT IN USERS'                                
003340                                 TO WS-MSG-ERROR                          
003350         PERFORM 3900-IMPRIME-ERROR                                       
003360            THRU 3900-IMPRIME-ERROR-EXIT                                  
003370     END-IF                                                               
003380*                                                                         
003390     PERFORM 1100-LEE-REQTXN                                              
003400        THRU 1100-LEE-REQTXN-EXIT                                         
003410*                                                                         
003420     .                                                                    
003430 2000-PROCESO-TXN-EXIT.                                                   
003440     EXIT.                                                                
003450******************************************************************        
003460*                    2100-BUSCA-CLIENTE                          *        
003470******************************************************************        
003480 2100-BUSCA-CLIENTE.                                                      
003490*                                                                         
003500     MOVE 'N'                    TO SW-CLIENTE-HALLADO                    
003510     MOVE 'N'                    TO SW-FIN-USERS                          
003520*                                                                         
003530     OPEN INPUT F-USERS                                                   
003540*                                                                         
003550     PERFORM 2110-LEE-USERS                                               
003560        THRU 2110-LEE-USERS-EXIT                                          
003570*                                                                         
003580     PERFORM 2120-COMPARA-USERS                                           
003590        THRU 2120-COMPARA-USERS-EXIT                                      
003600           UNTIL FIN-USERS OR CLIENTE-HALLADO                             
003610*                                                                         
003620     CLOSE F-USERS                                                        
003630*                                                                         
003640     .                                                                    
003650 2100-BUSCA-CLIENTE-EXIT.                                                 
003660     EXIT.                                                                
003670*                                                                         
003680 2110-LEE-USERS.                                                          
003690*                                                                         
003700     READ F-USERS                                                         
003710         AT END                                                           
003720             MOVE 'S'            TO SW-FIN-USERS                          
003730     END-READ                                                             
003740*                                                                         
003750     .                                                                    
003760 2110-LEE-USERS-EXIT.                                                     
003770     EXIT.                                                                
003780*                                                                         
003790 2120-COMPARA-USERS.                                                      
003800*                                                                         
003810     IF  GB1-USUARIO = RQ-USUARIO                                         
003820         MOVE 'S'                TO SW-CLIENTE-HALLADO                    
003830         MOVE GB1-ID-CLIENTE     TO WS-ID-CLIENTE                         
003840         MOVE GB1-NOMBRE-CLIENTE TO WS-NOMBRE-CLIENTE                     
003850         MOVE GB1-DIRECCION-CALLE                                         
003860                                 TO WS-DIRECCION-CALLE                    
003870         MOVE GB1-COD-POSTAL    TO WS-COD-POSTAL                          
003880         MOVE GB1-LOCALITATE    TO WS-LOCALITATE                          
003890         MOVE GB1-JUDET         TO WS-JUDET                               
003900     END-IF                                                               
003910*                                                                         
003920     IF  NOT CLIENTE-HALLADO                                              
003930         PERFORM 2110-LEE-USERS                                           
003940            THRU 2110-LEE-USERS-EXIT                                      
003950     END-IF                                                               
003960*                                                                         
003970     .                                                                    
003980 2120-COMPARA-USERS-EXIT.                                                 
003990     EXIT.                                                                
004000******************************************************************        
004010*   2200-BUSCA-FACTURA : LOCALIZA LA FACTURA DEL CLIENTE PARA    *        
004020*   EL AN/LUNA PEDIDOS EN LA TRANSACCION                         *        
004030******************************************************************        
004040 2200-BUSCA-FACTURA.                                                      
004050*                                                                         
004060     MOVE 'N'                    TO SW-FACTURA-HALLADA                    
004070     MOVE 'N'                    TO SW-FIN-BILLS-IN                       
004080*                                                                         
004090     OPEN INPUT F-BILLS-IN                                                
004100*                                                                         
004110     PERFORM 2210-LEE-BILLS                                               
004120        THRU 2210-LEE-BILLS-EXIT                                          
004130*                                                                         
004140     PERFORM 2220-COMPARA-BILLS                                           
004150        THRU 2220-COMPARA-BILLS-EXIT                                      
004160           UNTIL FIN-BILLS-IN OR FACTURA-HALLADA                          
004170*                                                                         
004180     CLOSE F-BILLS-IN                                                     
004190*                                                                         
004200     .                                                                    
004210 2200-BUSCA-FACTURA-EXIT.                                                 
004220     EXIT.                                                                
004230*                                                                         
004240 2210-LEE-BILLS.                                                          
004250*                                                                         
004260     READ F-BILLS-IN                                                      
004270         AT END                                                           
004280             MOVE 'S'            TO SW-FIN-BILLS-IN                       
004290     END-READ                                                             
004300*                                                                         
004310     .                                                                    
004320 2210-LEE-BILLS-EXIT.                                                     
004330     EXIT.                                                                
004340*                                                                         
004350 2220-COMPARA-BILLS.                                                      
004360*                                                                         
004370     IF  GB2-ID-CLIENTE     = WS-ID-CLIENTE                               
004380     AND GB2-AN-FACTURARE   = RQ-AN-FACTURARE                             
004390     AND GB2-LUNA-FACTURARE = RQ-LUNA-FACTURARE                           
004400         MOVE 'S'                TO SW-FACTURA-HALLADA                    
004410     ELSE                                                                 
004420         PERFORM 2210-LEE-BILLS                                           
004430            THRU 2210-LEE-BILLS-EXIT                                      
004440     END-IF                                                               
004450*                                                                         
004460     .                                                                    
004470 2220-COMPARA-BILLS-EXIT.                                                 
004480     EXIT.                                                                
004490******************************************************************        
004500*   3000-IMPRIME-FACTURA : EMITE EL DOCUMENTO COMPLETO DE LA     *        
004510*   FACTURA (PROVEEDOR / CLIENTE / CABECERA / TABLA / TOTALES /  *        
004520*   CODIGO DE BARRAS)                                            *        
004530******************************************************************        
004540 3000-IMPRIME-FACTURA.                                                    
004550*                                                                         
004560     PERFORM 3100-IMPRIME-PROVEEDOR                                       
004570        THRU 3100-IMPRIME-PROVEEDOR-EXIT                                  
004580*                                                                         
004590     PERFORM 3200-IMPRIME-CLIENTE                                         
004600        THRU 3200-IMPRIME-CLIENTE-EXIT                                    
004610*                                                                         
004620     PERFORM 3300-IMPRIME-CAB-FACTURA                                     
004630        THRU 3300-IMPRIME-CAB-FACTURA-EXIT                                
004640*                                                                         
004650     PERFORM 3400-IMPRIME-TABLA-CONSUMO                                   
004660        THRU 3400-IMPRIME-TABLA-CONSUMO-EXIT                              
004670*                                                                         
004680     PERFORM 3500-IMPRIME-TOTALES                                         
004690        THRU 3500-IMPRIME-TOTALES-EXIT                                    
004700*                                                                         
004710     PERFORM 3600-IMPRIME-BARCODE                                         
004720        THRU 3600-IMPRIME-BARCODE-EXIT                                    
004730*                                                                         
004740     .                                                                    
004750 3000-IMPRIME-FACTURA-EXIT.                                               
004760     EXIT.                                                                
004770*                                                                         
004780 3100-IMPRIME-PROVEEDOR.                                                  
004790*                                                                         
004800     MOVE SPACES                 TO WS-LIN-INVOICE                        
004810     MOVE CT-SUPPLIER-NOMBRE     TO WS-LIN-INVOICE                        
004820     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
004830*                                                                         
004840     MOVE SPACES                 TO WS-LIN-INVOICE                        
004850     MOVE CT-SUPPLIER-CALLE      TO WS-LIN-INVOICE                        
004860     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
004870*                                                                         
004880     MOVE SPACES                 TO WS-LIN-INVOICE                        
004890     MOVE CT-SUPPLIER-CIUDAD     TO WS-LIN-INVOICE                        
004900     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
004910*                                                                         
004920     MOVE SPACES                 TO WS-LIN-INVOICE                        
004930     MOVE CT-SUPPLIER-PAIS       TO WS-LIN-INVOICE                        
004940     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
004950*                                                                         
004960     MOVE SPACES                 TO WS-LIN-INVOICE                        
004970     MOVE CT-SUPPLIER-TELEFONO   TO WS-LIN-INVOICE                        
004980     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
004990*                                                                         
005000     MOVE SPACES                 TO WS-LIN-INVOICE                        
005010     MOVE CT-SUPPLIER-EMAIL      TO WS-LIN-INVOICE                        
005020     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
005030*                                                                         
005040     .                                                                    
005050 3100-IMPRIME-PROVEEDOR-EXIT.                                             
005060     EXIT.                                                                
005070*                                                                         
005080 3200-IMPRIME-CLIENTE.                                                    
005090*                                                                         
005100     MOVE WS-NOMBRE-CLIENTE      TO WS-NOMBRE-MAYUS                       
005110     INSPECT WS-NOMBRE-MAYUS CONVERTING                                   
005120         'abcdefghijklmnopqrstuvwxyz'                                     
005130         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                  
005140*                                                                         
005150     MOVE SPACES                 TO WS-LIN-INVOICE                        
005160     MOVE WS-NOMBRE-MAYUS        TO WS-LIN-INVOICE                        
005170     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
005180*                                                                         
005190     MOVE SPACES                 TO WS-LIN-INVOICE                        
005200     MOVE WS-DIRECCION-CALLE     TO WS-LIN-INVOICE                        
005210     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
005220*                                                                         
005230     MOVE SPACES                 TO WS-LIN-INVOICE                        
005240     MOVE WS-COD-POSTAL          TO WS-LD-COD-POSTAL                      
005250     MOVE ', '                   TO WS-LD-SEP1                            
005260     MOVE WS-LOCALITATE          TO WS-LD-CIUDAD                          
005270     MOVE ', '                   TO WS-LD-SEP2                            
005280     MOVE 'Judetul '             TO WS-LD-JUDET-LIT                       
005290     MOVE WS-JUDET               TO WS-LD-JUDET                           
005300     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
005310*                                                                         
005320     MOVE SPACES                 TO WS-LIN-INVOICE                        
005330     MOVE 'Cod client: '         TO WS-CC-LIT                             
005340     MOVE WS-ID-CLIENTE          TO WS-CC-VALOR                           
005350     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
005360*                                                                         
005370     .                                                                    
005380 3200-IMPRIME-CLIENTE-EXIT.                                               
005390     EXIT.                                                                
005400*                                                                         
005410 3300-IMPRIME-CAB-FACTURA.                                                
005420*                                                                         
005430     MOVE SPACES                 TO WS-LIN-INVOICE                        
005440     MOVE 'Factura fiscala'      TO WS-LIN-INVOICE                        
005450     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
005460*                                                                         
005470     MOVE SPACES                 TO WS-LIN-INVOICE                        
005480     MOVE 'Seria '                TO WS-SN-LIT1                           
005490     MOVE GB2-SERIE               TO WS-SN-SERIE                          
005500     MOVE ' nr. '                 TO WS-SN-LIT2                           
005510     MOVE GB2-NUMAR               TO WS-SN-NUMERO                         
005520     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
005530*                                                                         
005540     MOVE SPACES                 TO WS-LIN-INVOICE                        
005550     MOVE 'Data facturii: '       TO WS-LF-LIT                            
005560     MOVE GB2-DATA-EMITERE        TO WS-LF-VALOR                          
005570     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
005580*                                                                         
005590     MOVE SPACES                 TO WS-LIN-INVOICE                        
005600     MOVE 'Data scadenta: '       TO WS-LF-LIT                            
005610     MOVE GB2-DATA-SCADENTA       TO WS-LF-VALOR                          
005620     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
005630*                                                                         
005640     MOVE SPACES                 TO WS-LIN-INVOICE                        
005650     MOVE 'Perioada de facturare:'                                        
005660                                 TO WS-LP-LIT                             
005670     MOVE ' '                     TO WS-LP-SEP0                           
005680     MOVE GB2-DATA-START          TO WS-LP-START                          
005690     MOVE ' - '                   TO WS-LP-SEP1                           
005700     MOVE GB2-DATA-SFARSIT        TO WS-LP-END                            
005710     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
005720*                                                                         
005730     .                                                                    
005740 3300-IMPRIME-CAB-FACTURA-EXIT.                                           
005750     EXIT.                                                                
005760******************************************************************        
005770*   3400-IMPRIME-TABLA-CONSUMO : CABECERA MAS LAS CUATRO LINEAS  *        
005780*   DE DETALLE DE CONSUMO DE LA FACTURA                          *        
005790******************************************************************        
005800 3400-IMPRIME-TABLA-CONSUMO.                                              
005810*                                                                         
005820     MOVE SPACES                 TO WS-LIN-INVOICE                        
005830     MOVE 'Produse si servicii'  TO WS-CT-PRODUS                          
005840     MOVE 'Cantitate'            TO WS-CT-CANTIDAD                        
005850     MOVE 'U.M.'                 TO WS-CT-UM                              
005860     MOVE 'Pret'                 TO WS-CT-PRET                            
005870     MOVE 'Valoare'              TO WS-CT-VALOR                           
005880     MOVE 'TVA (19%)'            TO WS-CT-TVA                             
005890     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
005900*                                                                         
005910     PERFORM 3410-IMPRIME-ENERGIE                                         
005920        THRU 3410-IMPRIME-ENERGIE-EXIT                                    
005930*                                                                         
005940     PERFORM 3420-IMPRIME-ACCIZA                                          
005950        THRU 3420-IMPRIME-ACCIZA-EXIT                                     
005960*                                                                         
005970     PERFORM 3430-IMPRIME-CERTIF                                          
005980        THRU 3430-IMPRIME-CERTIF-EXIT                                     
005990*                                                                         
006000     PERFORM 3440-IMPRIME-OUG                                             
006010        THRU 3440-IMPRIME-OUG-EXIT                                        
006020*                                                                         
006030     .                                                                    
006040 3400-IMPRIME-TABLA-CONSUMO-EXIT.                                         
006050     EXIT.                                                                
006060*                                                                         
006070 3410-IMPRIME-ENERGIE.                                                    
006080*                                                                         
006090     MOVE SPACES                 TO WS-LIN-INVOICE                        
006100     MOVE 'Energie consumata'    TO WS-DET-PRODUS                         
006110     COMPUTE WS-DET-CANTIDAD ROUNDED = GB2-CANT-ENERG-CONS                
006120     MOVE 'kWh'                  TO WS-DET-UM                             
006130     COMPUTE WS-DET-PRET ROUNDED = GB2-PRET-ENERG-CONS                    
006140     COMPUTE WS-DET-VALOR ROUNDED = GB2-VAL-ENERG-CONS                    
006150     COMPUTE WS-DET-TVA ROUNDED = GB2-TVA-ENERG-CONS                      
006160     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
006170*                                                                         
006180     .                                                                    
006190 3410-IMPRIME-ENERGIE-EXIT.                                               
006200     EXIT.                                                                
006210*                                                                         
006220 3420-IMPRIME-ACCIZA.                                                     
006230*                                                                         
006240     MOVE SPACES                 TO WS-LIN-INVOICE                        
006250     MOVE 'Acciza necomerciala'  TO WS-DET-PRODUS                         
006260     COMPUTE WS-DET-CANTIDAD ROUNDED = GB2-CANT-ACCIZA                    
006270     MOVE 'MWh'                  TO WS-DET-UM                             
006280     COMPUTE WS-DET-PRET ROUNDED = GB2-PRET-ACCIZA                        
006290     COMPUTE WS-DET-VALOR ROUNDED = GB2-VAL-ACCIZA                        
006300     COMPUTE WS-DET-TVA ROUNDED = GB2-TVA-ACCIZA                          
006310     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
006320*                                                                         
006330     .                                                                    
006340 3420-IMPRIME-ACCIZA-EXIT.                                                
006350     EXIT.                                                                
006360*                                                                         
006370 3430-IMPRIME-CERTIF.                                                     
006380*                                                                         
006390     MOVE SPACES                 TO WS-LIN-INVOICE                        
006400     MOVE 'Certificate verzi'    TO WS-DET-PRODUS                         
006410     COMPUTE WS-DET-CANTIDAD ROUNDED = GB2-CANT-CERTIF                    
006420     MOVE 'MWh'                  TO WS-DET-UM                             
006430     COMPUTE WS-DET-PRET ROUNDED = GB2-PRET-CERTIF                        
006440     COMPUTE WS-DET-VALOR ROUNDED = GB2-VAL-CERTIF                        
006450     COMPUTE WS-DET-TVA ROUNDED = GB2-TVA-CERTIF                          
006460     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
006470*                                                                         
006480     .                                                                    
006490 3430-IMPRIME-CERTIF-EXIT.                                                
006500     EXIT.                                                                
006510*                                                                         
006520 3440-IMPRIME-OUG.                                                        
006530*                                                                         
006540     MOVE SPACES                 TO WS-LIN-INVOICE                        
006550     MOVE 'OUG 27'               TO WS-DET-PRODUS                         
006560     COMPUTE WS-DET-CANTIDAD ROUNDED = GB2-CANT-OUG                       
006570     MOVE 'kWh'                  TO WS-DET-UM                             
006580     COMPUTE WS-DET-PRET ROUNDED = GB2-PRET-OUG                           
006590     COMPUTE WS-DET-VALOR ROUNDED = GB2-VAL-OUG                           
006600     COMPUTE WS-DET-TVA ROUNDED = GB2-TVA-OUG                             
006610     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
006620*                                                                         
006630     .                                                                    
006640 3440-IMPRIME-OUG-EXIT.                                                   
006650     EXIT.                                                                
006660******************************************************************        
006670*                     3500-IMPRIME-TOTALES                       *        
006680******************************************************************        
006690 3500-IMPRIME-TOTALES.                                                    
006700*                                                                         
006710     MOVE SPACES                 TO WS-LIN-INVOICE                        
006720     MOVE 'Total fara TVA [Lei]:'                                         
006730                                 TO WS-TOT-LIT                            
006740     MOVE GB2-TOTAL-FARA-TVA     TO WS-TOT-VALOR                          
006750     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
006760*                                                                         
006770     MOVE SPACES                 TO WS-LIN-INVOICE                        
006780     MOVE 'Total TVA (19%) [Lei]:'                                        
006790                                 TO WS-TOT-LIT                            
006800     MOVE GB2-TOTAL-TVA          TO WS-TOT-VALOR                          
006810     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
006820*                                                                         
006830     MOVE SPACES                 TO WS-LIN-INVOICE                        
006840     MOVE 'Total de plata, TVA inclus [Lei]:'                             
006850                                 TO WS-TOT-LIT                            
006860     MOVE GB2-TOTAL-FACTURA      TO WS-TOT-VALOR                          
006870     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
006880*                                                                         
006890     .                                                                    
006900 3500-IMPRIME-TOTALES-EXIT.                                               
006910     EXIT.                                                                
006920******************************************************************        
006930*   3600-IMPRIME-BARCODE : NUMAR DE FACTURA MAS EL TOTAL A       *        
006940*   PAGAR, SIN SIGNO, PARA USO DEL LECTOR DE CODIGO DE BARRAS    *        
006950******************************************************************        
006960 3600-IMPRIME-BARCODE.                                                    
006970*                                                                         
006980     MOVE SPACES                 TO WS-LIN-INVOICE                        
006990     MOVE GB2-NUMAR               TO WS-BC-NUMERO                         
007000     MOVE GB2-TOTAL-FACTURA       TO WS-BC-TOTAL                          
007010     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
007020*                                                                         
007030     .                                                                    
007040 3600-IMPRIME-BARCODE-EXIT.                                               
007050     EXIT.                                                                
007060*                                                                         
007070 3900-IMPRIME-ERROR.                                                      
007080*                                                                         
007090     MOVE SPACES                 TO WS-LIN-INVOICE                        
007100     MOVE RQ-USUARIO             TO WS-LIN-INVOICE                        
007110     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
007120*                                                                         
007130     MOVE SPACES                 TO WS-LIN-INVOICE                        
007140     MOVE WS-MSG-ERROR           TO WS-LIN-INVOICE                        
007150     WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE                      
007160*                                                                         
007170     .                                                                    
007180 3900-IMPRIME-ERROR-EXIT.                                                 
007190     EXIT.                                                                
007200******************************************************************        
007210*                            6000-FIN                            *        
007220******************************************************************        
007230 6000-FIN.                                                                
007240*                                                                         
007250     CLOSE F-REQTXN                                                       
007260     CLOSE F-INVOICE                                                      
007270*                                                                         
007280     DISPLAY 'GB3C01A - TRANSACCIONES LEIDAS : '                          
007290              CN-TRANSACC-LEIDAS                                          
007300     DISPLAY 'GB3C01A - FACTURI IMPRIMADAS   : ' CN-FACTURAS-OK           
007310     DISPLAY 'GB3C01A - TRANSACC. RECHAZADAS : ' CN-RECHAZADAS            
007320*                                                                         
007330     .                                                                    
007340 6000-FIN-EXIT.                                                           
007350     EXIT.                                                                
