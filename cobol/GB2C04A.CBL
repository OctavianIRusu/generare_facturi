000100******************************************************************        
000110*                                                                *        
000120*  PROGRAMA: GB2C04A                                             *        
000130*                                                                *        
000140*  FECHA CREACION: 25/02/1987                                    *        
000150*                                                                *        
000160*  AUTOR: R. CONSTANTINESCU                                      *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *        
000190*                                                                *        
000200*  DESCRIPCION: CORECTIA INDEXULUI ULTIMEI FACTURI A UNUI        *        
000210*               CLIENT. RECALCULEAZA CONSUMUL FATA DE ACELASI    *        
000220*               INDEX ANTERIOR SI REESCRIE FACTURA IN ACELASI    *        
000230*               LOC, FARA A SCHIMBA PERIOADA DE FACTURARE        *        
000240*                                                                *        
000250******************************************************************        
000260* MODIFICACIONES.                                                *        
000270* ------------------                                             *        
000280* 25/02/1987 RCM TCK-0014  VERSION INICIAL                       *GB2C04A1
000290* 14/07/1993 RCM TCK-0150  SE AGREGA VALIDACION DEFENSIVA DEL    *GB2C04A2
000300* 14/07/1993 RCM TCK-0150  INDEX ANTERIOR ALMACENADO (INCIDENTE  *GB2C04A3
000310* 14/07/1993 RCM TCK-0150  DE DATOS CORUPTE IN BILLS)            *GB2C04A4
000320* 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, SOLO      *GB2C04A5
000330* 30/09/1998 PDN TCK-0201  DOCUMENTA LA PRUEBA DE CORTE DE SIGLO *GB2C04A6
000340* 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB TRAS   *GB2C04A7
000350* 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *GB2C04A8
000360* 22/01/2016 RCM TCK-0870  NUMAI ULTIMA FACTURA A CLIENTULUI SE  *GB2C04A9
000370* 22/01/2016 RCM TCK-0870  POATE CORECTA - SE LIMITEAZA CAUTAREA *GB2C0B0 
000380******************************************************************        
000390*                                                                *        
000400*         I D E N T I F I C A T I O N   D I V I S I O N          *        
000410*                                                                *        
000420******************************************************************        
000430 IDENTIFICATION DIVISION.                                                 
000440*                                                                         
000450 PROGRAM-ID.   GB2C04A.                                                   
000460 AUTHOR.       R. CONSTANTINESCU.                                         
000470 INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.             
000480 DATE-WRITTEN. 25/02/1987.                                                
000490 DATE-COMPILED.                                                           
000500 SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.          
000510******************************************************************        
000520*                                                                *        
000530*        E N V I R O N M E N T         D I V I S I O N           *        
000540*                                                                *        
000550******************************************************************        
000560 ENVIRONMENT DIVISION.                                                    
000570*                                                                         
000580 CONFIGURATION SECTION.                                                   
000590*                                                                         
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM.                                                  
000620*                                                                         
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650*                                                                         
000660     SELECT F-USERS     ASSIGN TO USERS                                   
000670            ORGANIZATION IS LINE SEQUENTIAL                               
000680            FILE STATUS IS WS-FS-USERS.                                   
000690*                                                                         
000700     SELECT F-BILLS-IN  ASSIGN TO BILLS                                   
000710            ORGANIZATION IS LINE SEQUENTIAL                               
000720            FILE STATUS IS WS-FS-BILLS-IN.                                
000730*                                                                         
000740     SELECT F-BILLS-OUT ASSIGN TO BILLSNEW                                
000750            ORGANIZATION IS LINE SEQUENTIAL                               
000760            FILE STATUS IS WS-FS-BILLS-OUT.                               
000770*                                                                         
000780     SELECT F-IDXTXN    ASSIGN TO IDXTXN                                  
000790            ORGANIZATION IS LINE SEQUENTIAL                               
000800            FILE STATUS IS WS-FS-IDXTXN.                                  
000810*                                                                         
000820     SELECT F-CORRPT    ASSIGN TO CORRPT                                  
000830            ORGANIZATION IS LINE SEQUENTIAL                               
000840            FILE STATUS IS WS-FS-CORRPT.                                  
000850******************************************************************        
000860*                                                                *        
000870*                D A T A            D I V I S I O N              *        
000880*                                                                *        
000890******************************************************************        
000900 DATA DIVISION.                                                           
000910 FILE SECTION.                                                            
000920*                                                                         
000930 FD  F-USERS                                                              
000940     LABEL RECORDS ARE STANDARD.                                          
000950 01  FD-REG-CLIENTE.                                                      
000960     COPY GB0C001.                                                        
000970*                                                                         
000980 FD  F-BILLS-IN                                                           
000990     LABEL RECORDS ARE STANDARD.                                          
001000 01  FD-REG-FACTURA-IN.                                                   
001010     COPY GB0C002.                                                        
001020*                                                                         
001030 FD  F-BILLS-OUT                                                          
001040     LABEL RECORDS ARE STANDARD.                                          
001050 01  FD-REG-FACTURA-OUT.                                                  
001060     COPY GB0C002.                                                        
001070*                                                                         
001080 FD  F-IDXTXN                                                             
001090     LABEL RECORDS ARE STANDARD.                                          
001100 01  FD-REG-IDXTXN.                                                       
001110     05  IX-USUARIO              PIC X(30).                               
001120     05  IX-INDEX-CURENT         PIC S9(07)V9(02).                        
001130     05  FILLER                  PIC X(10).                               
001140*                                                                         
001150 FD  F-CORRPT                                                             
001160     LABEL RECORDS ARE STANDARD                                           
001170     RECORD CONTAINS 100 CHARACTERS.                                      
001180 01  FD-LIN-CORRPT               PIC X(100).                              
001190******************************************************************        
001200*                                                                *        
001210*         W O R K I N G   S T O R A G E   S E C T I O N          *        
001220*                                                                *        
001230******************************************************************        
001240 WORKING-STORAGE SECTION.                                                 
001250******************************************************************        
001260*                  AREA DE VARIABLES AUXILIARES                  *        
001270******************************************************************        
001280 01  WS-VARIABLES-AUXILIARES.                                             
001290     05  WS-FS-USERS             PIC X(02) VALUE '00'.                    
001300     05  WS-FS-BILLS-IN          PIC X(02) VALUE '00'.                    
001310     05  WS-FS-BILLS-OUT         PIC X(02) VALUE '00'.                    
001320     05  WS-FS-IDXTXN            PIC X(02) VALUE '00'.                    
001330     05  WS-FS-CORRPT            PIC X(02) VALUE '00'.                    
001340*                                                                         
001350     05  WS-ID-CLIENTE           PIC 9(06) VALUE ZEROS.                   
001360*                                                                         
001370*    DATOS DE LAS DOS ULTIMAS FACTURI ALE CLIENTULUI, HALLADAS            
001380*    PRIN RECORRIDO COMPLETO DE BILLS (VER PARRAFO 2200).                 
001390     05  WS-ID-FACT-LATEST       PIC 9(06) VALUE ZEROS.                   
001400     05  WS-INDEX-LATEST         PIC S9(07)V9(02) VALUE ZEROS.            
001410     05  WS-INDEX-PRIOR          PIC S9(07)V9(02) VALUE ZEROS.            
001420     05  WS-PERIODO-LEIDO        PIC S9(06) COMP VALUE ZEROS.             
001430     05  WS-PERIODO-MAX          PIC S9(06) COMP VALUE ZEROS.             
001440     05  WS-PERIODO-MAX2         PIC S9(06) COMP VALUE ZEROS.             
001450*                                                                         
001460     05  WS-NR-CORRECCIONES      PIC S9(04) COMP VALUE ZEROS.             
001470*                                                                         
001480*    VALIDA EL SIGNO DEL INDEX NOU RECIBIDO EN LA TRANSACCION.            
001490     05  WS-INDEX-NOU-CHK        PIC S9(07)V9(02)                         
001500                                  SIGN IS LEADING SEPARATE.               
001510     05  WS-INDEX-NOU-CHK-R REDEFINES WS-INDEX-NOU-CHK.                   
001520         10  WS-INC-SIGNO        PIC X(01).                               
001530         10  WS-INC-VALOR        PIC 9(09).                               
001540*                                                                         
001550*    VALIDA EL SIGNO DEL CONSUMO RECALCULADO (INDEX NOU MENOS             
001560*    INDEX ANTERIOR HALLADO).                                             
001570     05  WS-CONSUM-CHK           PIC S9(07)V9(02)                         
001580                                  SIGN IS LEADING SEPARATE.               
001590     05  WS-CONSUM-CHK-R REDEFINES WS-CONSUM-CHK.                         
001600         10  WS-CC-SIGNO         PIC X(01).                               
001610         10  WS-CC-VALOR         PIC 9(09).                               
001620*                                                                         
001630*    TCK-0150: VALIDA QUE EL INDEX ANTERIOR ALMACENADO EN BILLS           
001640*    NO HAYA QUEDADO NEGATIVO POR UN DEFECTO DE DATOS PREVIO.             
001650     05  WS-INDEX-ANT-STO-CHK    PIC S9(07)V9(02)                         
001660                                  SIGN IS LEADING SEPARATE.               
001670     05  WS-INDEX-ANT-STO-CHK-R REDEFINES WS-INDEX-ANT-STO-CHK.           
001680         10  WS-IAS-SIGNO        PIC X(01).                               
001690         10  WS-IAS-VALOR        PIC 9(09).                               
001700*                                                                         
001710     05  WS-MSG-RESULTADO        PIC X(35) VALUE SPACES.                  
001720     05  FILLER                  PIC X(05).                               
001730*                                                                         
001740     05  WS-LIN-SALIDA           PIC X(100) VALUE SPACES.                 
001750     05  WS-LIN-SALIDA-R REDEFINES WS-LIN-SALIDA.                         
001760         10  WS-LS-USUARIO       PIC X(30).                               
001770         10  FILLER              PIC X(02).                               
001780         10  WS-LS-RESULTADO     PIC X(35).                               
001790         10  FILLER              PIC X(33).                               
001800******************************************************************        
001810*   TABLA DE CORRECCIONES PENDIENTES (SE APLICA EN EL PARRAFO    *        
001820*   5000 AL COPIAR BILLS A BILLSNEW)                             *        
001830******************************************************************        
001840 01  WS-TB-CORRECCIONES.                                                  
001850     05  WS-COR-ENTRY OCCURS 200 TIMES                                    
001860                      INDEXED BY WS-IX-COR.                               
001870         10  WS-COR-ID-FACTURA   PIC 9(06).                               
001880         10  WS-COR-INDEX-ANT    PIC S9(07)V9(02).                        
001890         10  WS-COR-INDEX-NOU    PIC S9(07)V9(02).                        
001900         10  WS-COR-USUARIO      PIC X(30).                               
001910         10  WS-COR-APLICADA     PIC X(01).                               
001920             88  COR-APLICADA           VALUE 'S'.                        
001930             88  COR-PENDIENTE          VALUE 'N'.                        
001940         10  FILLER              PIC X(05).                               
001950******************************************************************        
001960*                     AREA  DE  SWITCHES                         *        
001970******************************************************************        
001980 01  SW-SWITCHES.                                                         
001990     05  SW-FIN-IDXTXN           PIC X(01) VALUE 'N'.                     
002000         88  FIN-IDXTXN                    VALUE 'S'.                     
002010         88  NO-FIN-IDXTXN                  VALUE 'N'.                    
002020     05  SW-FIN-USERS            PIC X(01) VALUE 'N'.                     
002030         88  FIN-USERS                     VALUE 'S'.                     
002040         88  NO-FIN-USERS                   VALUE 'N'.                    
002050     05  SW-FIN-BILLS-IN         PIC X(01) VALUE 'N'.                     
002060         88  FIN-BILLS-IN                  VALUE 'S'.                     
002070         88  NO-FIN-BILLS-IN                VALUE 'N'.                    
002080     05  SW-FIN-BILLS-COPIA      PIC X(01) VALUE 'N'.                     
002090         88  FIN-BILLS-COPIA               VALUE 'S'.                     
002100         88  NO-FIN-BILLS-COPIA              VALUE 'N'.                   
002110     05  SW-CLIENTE-HALLADO      PIC X(01) VALUE 'N'.                     
002120         88  CLIENTE-HALLADO                VALUE 'S'.                    
002130         88  CLIENTE-NO-HALLADO             VALUE 'N'.                    
002140     05  SW-FACTURA-HALLADA      PIC X(01) VALUE 'N'.                     
002150         88  FACTURA-HALLADA                VALUE 'S'.                    
002160         88  FACTURA-NO-HALLADA             VALUE 'N'.                    
002170     05  SW-INDEX-NOU-INVALIDO   PIC X(01) VALUE 'N'.                     
002180         88  INDEX-NOU-INVALIDO             VALUE 'S'.                    
002190         88  INDEX-NOU-VALIDO                VALUE 'N'.                   
002200     05  SW-CONSUM-INVALIDO      PIC X(01) VALUE 'N'.                     
002210         88  CONSUM-INVALIDO                VALUE 'S'.                    
002220         88  CONSUM-VALIDO                   VALUE 'N'.                   
002230     05  SW-INDEX-ANT-CORUPTO    PIC X(01) VALUE 'N'.                     
002240         88  INDEX-ANT-CORUPTO               VALUE 'S'.                   
002250         88  INDEX-ANT-OK                     VALUE 'N'.                  
002260     05  SW-CORRECCION-HALLADA   PIC X(01) VALUE 'N'.                     
002270         88  CORRECCION-HALLADA              VALUE 'S'.                   
002280         88  CORRECCION-NO-HALLADA           VALUE 'N'.                   
002290     05  FILLER                  PIC X(10).                               
002300******************************************************************        
002310*                        AREA DE CONTANTES                       *        
002320******************************************************************        
002330 01  CT-CONTANTES.                                                        
002340     05  CT-PROGRAMA             PIC X(08) VALUE 'GB2C04A'.               
002350     05  CT-SUBP-TARIFA          PIC X(08) VALUE 'GB2C02A'.               
002360     05  FILLER                  PIC X(10).                               
002370******************************************************************        
002380*                      AREA DE CONTADORES                        *        
002390******************************************************************        
002400 01  CN-CONTADORES.                                                       
002410     05  CN-TRANSACC-LEIDAS      PIC S9(07) COMP VALUE ZEROS.             
002420     05  CN-CORRECCII-OK         PIC S9(07) COMP VALUE ZEROS.             
002430     05  CN-RECHAZADAS           PIC S9(07) COMP VALUE ZEROS.             
002440     05  FILLER                  PIC X(10).                               
002450******************************************************************        
002460*                  AREA LINKAGE DEL SUBPROGRAMA                  *        
002470******************************************************************        
002480     COPY GB0C006.                                                        
002490******************************************************************        
002500*                                                                *        
002510*                     PROCEDURE DIVISION                         *        
002520*                                                                *        
002530******************************************************************        
002540 PROCEDURE DIVISION.                                                      
002550*                                                                         
002560 MAINLINE.                                                                
002570*                                                                         
002580     PERFORM 1000-INICIO                                                  
002590        THRU 1000-INICIO-EXIT                                             
002600*                                                                         
002610     PERFORM 2000-PROCESO-TXN                                             
002620        THRU 2000-PROCESO-TXN-EXIT                                        
002630           UNTIL FIN-IDXTXN                                               
002640*                                                                         
002650     PERFORM 5000-APLICA-CORRECCIONES                                     
002660        THRU 5000-APLICA-CORRECCIONES-EXIT                                
002670*                                                                         
002680     PERFORM 6000-FIN                                                     
002690        THRU 6000-FIN-EXIT                                                
002700*                                                                         
002710     STOP RUN                                                             
002720     .                                                                    
002730******************************************************************        
002740*                         1000-INICIO                            *        
002750******************************************************************        
002760 1000-INICIO.                                                             
002770*                                                                         
002780     OPEN INPUT  F-IDXTXN                                                 
002790     OPEN OUTPUT F-CORRPT                                                 
002800*                                                                         
002810     PERFORM 1100-LEE-IDXTXN                                              
002820        THRU 1100-LEE-IDXTXN-EXIT                                         
002830*                                                                         
002840     .                                                                    
002850 1000-INICIO-EXIT.                                                        
002860     EXIT.                                                                
002870******************************************************************        
002880*                    1100-LEE-IDXTXN                             *        
002890******************************************************************        
002900 1100-LEE-IDXTXN.                                                         
002910*                                                                         
002920     READ F-IDXTXN                                                        
002930         AT END                                                           
002940             MOVE 'S'            TO SW-FIN-IDXTXN                         
002950     END-READ                                                             
002960*                                                                         
002970     .                                                                    
002980 1100-LEE-IDXTXN-EXIT.                                                    
002990     EXIT.                                                                
003000******************************************************************        
003010*   2000-PROCESO-TXN : VALIDA CADA TRANSACCION DE CORRECTIE SI   *        
003020*   PROGRAMEAZA CORRECTIA IN TABELA WS-TB-CORRECCIONES           *        
003030******************************************************************        
003040 2000-PROCESO-TXN.                                                        
003050*                                                                         
003060     ADD 1                       TO CN-TRANSACC-LEIDAS                    
003070*                                                                         
003080     PERFORM 2050-VALIDA-INDEX-NOU                                        
003090        THRU 2050-VALIDA-INDEX-NOU-EXIT                                   
003100*                                                                         
003110     IF  INDEX-NOU-VALIDO                                                 
003120         PERFORM 2100-BUSCA-CLIENTE                                       
003130            THRU 2100-BUSCA-CLIENTE-EXIT                                  
003140         IF  CLIENTE-HALLADO                                              
003150             PERFORM 2200-BUSCA-ULTIMAS-FACTURI                           
003160                THRU 2200-BUSCA-ULTIMAS-FACTURI-EXIT                      
003170             IF  FACTURA-HALLADA AND INDEX-ANT-OK                         
003180                 PERFORM 2300-VALIDA-CONSUM                               
003190                    THRU 2300-VALIDA-CONSUM-EXIT                          
003200                 IF  CONSUM-VALIDO                                        
003210                     PERFORM 2400-REGISTRA-CORRECCION                     
003220                        THRU 2400-REGISTRA-CORRECCION-EXIT                
003230                 ELSE                                                     
003240                     ADD 1       TO CN-RECHAZADAS                         
003250                     MOVE 'CONSUM NEGATIV - CORECTIE RESPINSA'            
003260                                 TO WS-MSG-RESULTADO                      
003270                 END-IF                                                   
003280             ELSE                                                         
003290                 ADD 1           TO CN-RECHAZADAS                         
003300                 IF  INDEX-ANT-CORUPTO                                    
003310                     MOVE 'INDEX ANTERIOR STOCAT INVALID'                 
003320                                 TO WS-MSG-RESULTADO                      
003330                 ELSE                                                     
003340                     MOVE 'CLIENTUL NU ARE NICIO FACTURA'                 
003350                                 TO WS-MSG-RESULTADO                      
003360                 END-IF                                                   
003370             END-IF                                                       
003380         ELSE                                                             
003390             ADD 1               TO CN-RECHAZADAS                         
003400             MOVE 'CLIENT INEXISTENT IN USERS'                            
003410                                 TO WS-MSG-RESULTADO                      
003420         END-IF                                                           
003430     ELSE                                                                 
003440         ADD 1                   TO CN-RECHAZADAS                         
003450         MOVE 'INDEX NOU NEGATIV - RESPINS'                               
003460                                 TO WS-MSG-RESULTADO                      
003470     END-IF                                                               
003480*                                                                         
003490     PERFORM 2900-ESCRIBE-RESULTADO                                       
003500        THRU 2900-ESCRIBE-RESULTADO-EXIT                                  
003510*                                                                         
003520     PERFORM 1100-LEE-IDXTXN                                              
003530        THRU 1100-LEE-IDXTXN-EXIT                                         
003540*                                                                         
003550     .                                                                    
003560 2000-PROCESO-TXN-EXIT.                                                   
003570     EXIT.                                                                
003580*                                                                         
003590 2050-VALIDA-INDEX-NOU.                                                   
003600*                                                                         
003610     MOVE 'N'                    TO SW-INDEX-NOU-INVALIDO                 
003620     MOVE IX-INDEX-CURENT        TO WS-INDEX-NOU-CHK                      
003630*                                                                         
003640     IF  WS-INC-SIGNO = '-'                                               
003650         MOVE 'S'                TO SW-INDEX-NOU-INVALIDO                 
003660     END-IF                                                               
003670*                                                                         
003680     .                                                                    
003690 2050-VALIDA-INDEX-NOU-EXIT.                                              
003700     EXIT.                                                                
003710******************************************************************        
003720*                    2100-BUSCA-CLIENTE                          *        
003730******************************************************************        
003740 2100-BUSCA-CLIENTE.                                                      
003750*                                                                         
003760     MOVE 'N'                    TO SW-CLIENTE-HALLADO                    
003770     MOVE 'N'                    TO SW-FIN-USERS                          
003780*                                                                         
003790     OPEN INPUT F-USERS                                                   
003800*                                                                         
003810     PERFORM 2110-LEE-USERS                                               
003820        THRU 2110-LEE-USERS-EXIT                                          
003830*                                                                         
003840     PERFORM 2120-COMPARA-USERS                                           
003850        THRU 2120-COMPARA-USERS-EXIT                                      
003860           UNTIL FIN-USERS OR CLIENTE-HALLADO                             
003870*                                                                         
003880     CLOSE F-USERS                                                        
003890*                                                                         
003900     .                                                                    
003910 2100-BUSCA-CLIENTE-EXIT.                                                 
003920     EXIT.                                                                
003930*                                                                         
003940 2110-LEE-USERS.                                                          
003950*                                                                         
003960     READ F-USERS                                                         
003970         AT END                                                           
003980             MOVE 'S'            TO SW-FIN-USERS                          
003990     END-READ                                                             
004000*                                                                         
004010     .                                                                    
004020 2110-LEE-USERS-EXIT.                                                     
004030     EXIT.                                                                
004040*                                                                         
004050 2120-COMPARA-USERS.                                                      
004060*                                                                         
004070     IF  GB1-USUARIO = IX-USUARIO                                         
004080         MOVE 'S'                TO SW-CLIENTE-HALLADO                    
004090         MOVE GB1-ID-CLIENTE     TO WS-ID-CLIENTE                         
004100     END-IF                                                               
004110*                                                                         
004120     IF  NOT CLIENTE-HALLADO                                              
004130         PERFORM 2110-LEE-USERS                                           
004140            THRU 2110-LEE-USERS-EXIT                                      
004150     END-IF                                                               
004160*                                                                         
004170     .                                                                    
004180 2120-COMPARA-USERS-EXIT.                                                 
004190     EXIT.                                                                
004200******************************************************************        
004210*   2200-BUSCA-ULTIMAS-FACTURI : RECORRE TODO BILLS Y RETIENE    *        
004220*   LAS DOS FACTURI MAS RECIENTES DEL CLIENTE (LATEST/PRIOR)     *        
004230******************************************************************        
004240 2200-BUSCA-ULTIMAS-FACTURI.                                              
004250*                                                                         
004260     MOVE 'N'                    TO SW-FACTURA-HALLADA                    
004270     MOVE 'N'                    TO SW-FIN-BILLS-IN                       
004280     MOVE ZEROS                  TO WS-PERIODO-MAX                        
004290     MOVE ZEROS                  TO WS-PERIODO-MAX2                       
004300     MOVE ZEROS                  TO WS-INDEX-LATEST                       
004310     MOVE ZEROS                  TO WS-INDEX-PRIOR                        
004320*                                                                         
004330     OPEN INPUT F-BILLS-IN                                                
004340*                                                                         
004350     PERFORM 2210-LEE-BILLS                                               
004360        THRU 2210-LEE-BILLS-EXIT                                          
004370*                                                                         
004380     PERFORM 2220-COMPARA-BILLS                                           
004390        THRU 2220-COMPARA-BILLS-EXIT                                      
004400           UNTIL FIN-BILLS-IN                                             
004410*                                                                         
004420     CLOSE F-BILLS-IN                                                     
004430*                                                                         
004440     MOVE 'N'                    TO SW-INDEX-ANT-CORUPTO                  
004450     MOVE WS-INDEX-PRIOR         TO WS-INDEX-ANT-STO-CHK                  
004460     IF  WS-IAS-SIGNO = '-'                                               
004470         MOVE 'S'                TO SW-INDEX-ANT-CORUPTO                  
004480     END-IF                                                               
004490*                                                                         
004500     .                                                                    
004510 2200-BUSCA-ULTIMAS-FACTURI-EXIT.                                         
004520     EXIT.                                                                
004530*                                                                         
004540 2210-LEE-BILLS.                                                          
004550*                                                                         
004560     READ F-BILLS-IN                                                      
004570         AT END                                                           
004580             MOVE 'S'            TO SW-FIN-BILLS-IN                       
004590     END-READ                                                             
004600*                                                                         
004610     .                                                                    
004620 2210-LEE-BILLS-EXIT.                                                     
004630     EXIT.                                                                
004640*                                                                         
004650 2220-COMPARA-BILLS.                                                      
004660*                                                                         
004670     IF  GB2-ID-CLIENTE = WS-ID-CLIENTE                                   
004680         COMPUTE WS-PERIODO-LEIDO =                                       
004690                 GB2-AN-FACTURARE * 100 + GB2-LUNA-FACTURARE              
004700         IF  WS-PERIODO-LEIDO > WS-PERIODO-MAX                            
004710             MOVE WS-PERIODO-MAX     TO WS-PERIODO-MAX2                   
004720             MOVE WS-INDEX-LATEST    TO WS-INDEX-PRIOR                    
004730             MOVE WS-PERIODO-LEIDO   TO WS-PERIODO-MAX                    
004740             MOVE GB2-ID-FACTURA     TO WS-ID-FACT-LATEST                 
004750             MOVE GB2-INDEX-CURENT   TO WS-INDEX-LATEST                   
004760             MOVE 'S'                TO SW-FACTURA-HALLADA                
004770         ELSE                                                             
004780             IF  WS-PERIODO-LEIDO > WS-PERIODO-MAX2                       
004790                 MOVE WS-PERIODO-LEIDO TO WS-PERIODO-MAX2                 
004800                 MOVE GB2-INDEX-CURENT TO WS-INDEX-PRIOR                  
004810             END-IF                                                       
004820         END-IF                                                           
004830     END-IF                                                               
004840*                                                                         
004850     PERFORM 2210-LEE-BILLS                                               
004860        THRU 2210-LEE-BILLS-EXIT                                          
004870*                                                                         
004880     .                                                                    
004890 2220-COMPARA-BILLS-EXIT.                                                 
004900     EXIT.                                                                
004910*                                                                         
004920 2300-VALIDA-CONSUM.                                                      
004930*                                                                         
004940     MOVE 'N'                    TO SW-CONSUM-INVALIDO                    
004950     COMPUTE WS-CONSUM-CHK ROUNDED =                                      
004960             IX-INDEX-CURENT - WS-INDEX-PRIOR                             
004970*                                                                         
004980     IF  WS-CC-SIGNO = '-'                                                
004990         MOVE 'S'                TO SW-CONSUM-INVALIDO                    
005000     END-IF                                                               
005010*                                                                         
005020     .                                                                    
005030 2300-VALIDA-CONSUM-EXIT.                                                 
005040     EXIT.                                                                
005050*                                                                         
005060 2400-REGISTRA-CORRECCION.                                                
005070*                                                                         
005080     IF  WS-NR-CORRECCIONES < 200                                         
005090         ADD 1                   TO WS-NR-CORRECCIONES                    
005100         SET WS-IX-COR           TO WS-NR-CORRECCIONES                    
005110         MOVE WS-ID-FACT-LATEST  TO WS-COR-ID-FACTURA(WS-IX-COR)          
005120         MOVE WS-INDEX-PRIOR     TO WS-COR-INDEX-ANT(WS-IX-COR)           
005130         MOVE IX-INDEX-CURENT    TO WS-COR-INDEX-NOU(WS-IX-COR)           
005140         MOVE IX-USUARIO         TO WS-COR-USUARIO(WS-IX-COR)             
005150         MOVE 'N'                TO WS-COR-APLICADA(WS-IX-COR)            
005160         MOVE 'CORECTIE PROGRAMATA'                                       
005170                                 TO WS-MSG-RESULTADO                      
005180     ELSE                                                                 
005190         ADD 1                   TO CN-RECHAZADAS                         
005200         MOVE 'TABELA DE CORECTII PLINA IN ACEST LOT'                     
005210                                 TO WS-MSG-RESULTADO                      
005220     END-IF                                                               
005230*                                                                         
005240     .                                                                    
005250 2400-REGISTRA-CORRECCION-EXIT.                                           
005260     EXIT.                                                                
005270******************************************************************        
005280*                 2900-ESCRIBE-RESULTADO                         *        
005290******************************************************************        
005300 2900-ESCRIBE-RESULTADO.                                                  
005310*                                                                         
005320     MOVE SPACES                 TO WS-LIN-SALIDA                         
005330     MOVE IX-USUARIO             TO WS-LS-USUARIO                         
005340     MOVE WS-MSG-RESULTADO       TO WS-LS-RESULTADO                       
005350*                                                                         
005360     WRITE FD-LIN-CORRPT         FROM WS-LIN-SALIDA                       
005370*                                                                         
005380     .                                                                    
005390 2900-ESCRIBE-RESULTADO-EXIT.                                             
005400     EXIT.                                                                
005410******************************************************************        
005420*   5000-APLICA-CORRECCIONES : COPIA BILLS A BILLSNEW,           *        
005430*   REESCRIBIENDO EN EL MISMO LUGAR LAS FACTURI PROGRAMADAS      *        
005440******************************************************************        
005450 5000-APLICA-CORRECCIONES.                                                
005460*                                                                         
005470     OPEN INPUT  F-BILLS-IN                                               
005480     OPEN OUTPUT F-BILLS-OUT                                              
005490*                                                                         
005500     PERFORM 5100-LEE-BILLS-COPIA                                         
005510        THRU 5100-LEE-BILLS-COPIA-EXIT                                    
005520*                                                                         
005530     PERFORM 5200-PROCESA-COPIA                                           
005540        THRU 5200-PROCESA-COPIA-EXIT                                      
005550           UNTIL FIN-BILLS-COPIA                                          
005560*                                                                         
005570     CLOSE F-BILLS-IN                                                     
005580     CLOSE F-BILLS-OUT                                                    
005590*                                                                         
005600     .                                                                    
005610 5000-APLICA-CORRECCIONES-EXIT.                                           
005620     EXIT.                                                                
005630*                                                                         
005640 5100-LEE-BILLS-COPIA.                                                    
005650*                                                                         
005660     READ F-BILLS-IN INTO FD-REG-FACTURA-OUT                              
005670         AT END                                                           
005680             MOVE 'S'            TO SW-FIN-BILLS-COPIA                    
005690     END-READ                                                             
005700*                                                                         
005710     .                                                                    
005720 5100-LEE-BILLS-COPIA-EXIT.                                               
005730     EXIT.                                                                
005740*                                                                         
005750 5200-PROCESA-COPIA.                                                      
005760*                                                                         
005770     PERFORM 5210-BUSCA-CORRECCION                                        
005780        THRU 5210-BUSCA-CORRECCION-EXIT                                   
005790*                                                                         
005800     IF  CORRECCION-HALLADA                                               
005810         MOVE WS-COR-INDEX-NOU(WS-IX-COR) TO GB2-INDEX-CURENT             
005820         MOVE WS-COR-INDEX-ANT(WS-IX-COR) TO GB6-INDEX-ANTERIOR           
005830         MOVE WS-COR-INDEX-NOU(WS-IX-COR) TO GB6-INDEX-CURENT             
005840*                                                                         
005850         CALL CT-SUBP-TARIFA USING GB6-PARM-TARIFARE                      
005860*                                                                         
005870         IF  GB6-OK                                                       
005880             PERFORM 5300-APLICA-VALORES                                  
005890                THRU 5300-APLICA-VALORES-EXIT                             
005900             MOVE 'S'            TO WS-COR-APLICADA(WS-IX-COR)            
005910             ADD 1               TO CN-CORRECCII-OK                       
005920         END-IF                                                           
005930     END-IF                                                               
005940*                                                                         
005950     WRITE FD-REG-FACTURA-OUT                                             
005960*                                                                         
005970     PERFORM 5100-LEE-BILLS-COPIA                                         
005980        THRU 5100-LEE-BILLS-COPIA-EXIT                                    
005990*                                                                         
006000     .                                                                    
006010 5200-PROCESA-COPIA-EXIT.                                                 
006020     EXIT.                                                                
006030******************************************************************        
006040*   5210-BUSCA-CORRECCION : BUSCA EN LA TABLA DE CORRECCIONES    *        
006050*   UNA ENTRADA CON EL MISMO ID DE FACTURA DEL REGISTRO ACTUAL   *        
006060******************************************************************        
006070 5210-BUSCA-CORRECCION.                                                   
006080*                                                                         
006090     MOVE 'N'                    TO SW-CORRECCION-HALLADA                 
006100*                                                                         
006110     PERFORM 5211-COMPARA-CORRECCION                                      
006120        THRU 5211-COMPARA-CORRECCION-EXIT                                 
006130           VARYING WS-IX-COR FROM 1 BY 1                                  
006140              UNTIL WS-IX-COR > WS-NR-CORRECCIONES                        
006150                 OR CORRECCION-HALLADA                                    
006160*                                                                         
006170     .                                                                    
006180 5210-BUSCA-CORRECCION-EXIT.                                              
006190     EXIT.                                                                
006200*                                                                         
006210 5211-COMPARA-CORRECCION.                                                 
006220*                                                                         
006230     IF  WS-COR-ID-FACTURA(WS-IX-COR) = GB2-ID-FACTURA                    
006240         MOVE 'S'                TO SW-CORRECCION-HALLADA                 
006250     END-IF                                                               
006260*                                                                         
006270     .                                                                    
006280 5211-COMPARA-CORRECCION-EXIT.                                            
006290     EXIT.                                                                
006300******************************************************************        
006310*   5300-APLICA-VALORES : COPIA LOS RESULTADOS DE GB2C02A A LA   *        
006320*   FACTURA QUE SE ESTA REESCRIBIENDO                            *        
006330******************************************************************        
006340 5300-APLICA-VALORES.                                                     
006350*                                                                         
006360     MOVE GB6-CANT-ENERG-CONS    TO GB2-CANT-ENERG-CONS                   
006370     MOVE GB6-PRET-ENERG-CONS    TO GB2-PRET-ENERG-CONS                   
006380     MOVE GB6-VAL-ENERG-CONS     TO GB2-VAL-ENERG-CONS                    
006390     MOVE GB6-TVA-ENERG-CONS     TO GB2-TVA-ENERG-CONS                    
006400*                                                                         
006410     MOVE GB6-CANT-ACCIZA        TO GB2-CANT-ACCIZA                       
006420     MOVE GB6-PRET-ACCIZA        TO GB2-PRET-ACCIZA                       
006430     MOVE GB6-VAL-ACCIZA         TO GB2-VAL-ACCIZA                        
006440     MOVE GB6-TVA-ACCIZA         TO GB2-TVA-ACCIZA                        
006450*                                                                         
006460     MOVE GB6-CANT-CERTIF        TO GB2-CANT-CERTIF                       
006470     MOVE GB6-PRET-CERTIF        TO GB2-PRET-CERTIF                       
006480     MOVE GB6-VAL-CERTIF         TO GB2-VAL-CERTIF                        
006490     MOVE GB6-TVA-CERTIF         TO GB2-TVA-CERTIF                        
006500*                                                                         
006510     MOVE GB6-CANT-OUG           TO GB2-CANT-OUG                          
006520     MOVE GB6-PRET-OUG           TO GB2-PRET-OUG                          
006530     MOVE GB6-VAL-OUG            TO GB2-VAL-OUG                           
006540     MOVE GB6-TVA-OUG            TO GB2-TVA-OUG                           
006550*                                                                         
006560     MOVE GB6-TOTAL-FARA-TVA     TO GB2-TOTAL-FARA-TVA                    
006570     MOVE GB6-TOTAL-TVA          TO GB2-TOTAL-TVA                         
006580     MOVE GB6-TOTAL-FACTURA      TO GB2-TOTAL-FACTURA                     
006590*                                                                         
006600     .                                                                    
006610 5300-APLICA-VALORES-EXIT.                                                
006620     EXIT.                                                                
006630******************************************************************        
006640*                            6000-FIN                            *        
006650******************************************************************        
006660 6000-FIN.                                                                
006670*                                                                         
006680     CLOSE F-IDXTXN                                                       
006690     CLOSE F-CORRPT                                                       
006700*                                                                         
006710     DISPLAY 'GB2C04A - TRANSACCIONES LEIDAS : '                          
006720              CN-TRANSACC-LEIDAS                                          
006730     DISPLAY 'GB2C04A - CORECTII APLICATE    : ' CN-CORRECCII-OK          
006740     DISPLAY 'GB2C04A - TRANSACC. RECHAZADAS : ' CN-RECHAZADAS            
006750*                                                                         
006760     .                                                                    
006770 6000-FIN-EXIT.                                                           
006780     EXIT.                                                                
