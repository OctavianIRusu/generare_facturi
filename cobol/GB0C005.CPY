000100******************************************************************        
000110*                                                                *        
000120*  COPY   : GB0C005                                              *        
000130*                                                                *        
000140*  FECHA CREACION: 14/01/1987                                    *        
000150*                                                                *        
000160*  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *        
000170*                                                                *        
000180*  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *        
000190*                                                                *        
000200*  DESCRIPCION: CONSTANTES DE TARIFA/TVA, TABLA DE ABREVIATURAS  *        
000210*               DE JUDET Y TABLA DE NOMBRES DE LUNA              *        
000220*                                                                *        
000230******************************************************************        
000240* MODIFICACIONES.                                                *        
000250* ------------------                                             *        
000260* 14/01/1987 RCM TCK-0005  VERSION INICIAL                       *GB005001
000270* 03/06/1988 RCM TCK-0033  SE COMPLETA TABLA DE 41 JUDETE        *GB005002
000280******************************************************************        
000290 01  GB5-CONSTANTE-TARIFE.                                                
000300     05  GB5-PRET-ENERG-CONS     PIC 9(03)V9(05) VALUE 1.40182.           
000310     05  GB5-PRET-ACCIZA         PIC 9(03)V9(05) VALUE 6.05000.           
000320     05  GB5-PRET-CERTIF         PIC 9(03)V9(05) VALUE 71.68059.          
000330     05  GB5-PRET-OUG            PIC 9(03)V9(05) VALUE 0.90812.           
000340     05  GB5-COTA-TVA            PIC 9V9(02)     VALUE 0.19.              
000350     05  FILLER                  PIC X(10).                               
000360******************************************************************        
000370*  AREA DE VALORES INICIALES DE LA TABLA DE JUDETE (41 ENTRADAS) *        
000380******************************************************************        
000390 01  GB5-JUDETE-INIC.                                                     
000400     05  FILLER PIC X(22) VALUE 'ALBA                AB'.                 
000410     05  FILLER PIC X(22) VALUE 'ARAD                AR'.                 
000420     05  FILLER PIC X(22) VALUE 'ARGES               AG'.                 
000430     05  FILLER PIC X(22) VALUE 'BACAU               BC'.                 
000440     05  FILLER PIC X(22) VALUE 'BIHOR               BH'.                 
000450     05  FILLER PIC X(22) VALUE 'BISTRITA-NASAUD     BN'.                 
000460     05  FILLER PIC X(22) VALUE 'BOTOSANI            BT'.                 
000470     05  FILLER PIC X(22) VALUE 'BRASOV              BV'.                 
000480     05  FILLER PIC X(22) VALUE 'BRAILA              BR'.                 
000490     05  FILLER PIC X(22) VALUE 'BUZAU               BZ'.                 
000500     05  FILLER PIC X(22) VALUE 'CARAS-SEVERIN       CS'.                 
000510     05  FILLER PIC X(22) VALUE 'CALARASI            CL'.                 
000520     05  FILLER PIC X(22) VALUE 'CLUJ                CJ'.                 
000530     05  FILLER PIC X(22) VALUE 'CONSTANTA           CT'.                 
000540     05  FILLER PIC X(22) VALUE 'COVASNA             CV'.                 
000550     05  FILLER PIC X(22) VALUE 'DAMBOVITA           DB'.                 
000560     05  FILLER PIC X(22) VALUE 'DOLJ                DJ'.                 
000570     05  FILLER PIC X(22) VALUE 'GALATI              GL'.                 
000580     05  FILLER PIC X(22) VALUE 'GIURGIU             GR'.                 
000590     05  FILLER PIC X(22) VALUE 'GORJ                GJ'.                 
000600     05  FILLER PIC X(22) VALUE 'HARGHITA            HR'.                 
000610     05  FILLER PIC X(22) VALUE 'HUNEDOARA           HD'.                 
000620     05  FILLER PIC X(22) VALUE 'IALOMITA            IL'.                 
000630     05  FILLER PIC X(22) VALUE 'IASI                IS'.                 
000640     05  FILLER PIC X(22) VALUE 'ILFOV               IF'.                 
000650     05  FILLER PIC X(22) VALUE 'MARAMURES           MM'.                 
000660     05  FILLER PIC X(22) VALUE 'MEHEDINTI           MH'.                 
000670     05  FILLER PIC X(22) VALUE 'MURES               MS'.                 
000680     05  FILLER PIC X(22) VALUE 'NEAMT               NT'.                 
000690     05  FILLER PIC X(22) VALUE 'OLT                 OT'.                 
000700     05  FILLER PIC X(22) VALUE 'PRAHOVA             PH'.                 
000710     05  FILLER PIC X(22) VALUE 'SATU MARE           SM'.                 
000720     05  FILLER PIC X(22) VALUE 'SALAJ               SJ'.                 
000730     05  FILLER PIC X(22) VALUE 'SIBIU               SB'.                 
000740     05  FILLER PIC X(22) VALUE 'SUCEAVA             SV'.                 
000750     05  FILLER PIC X(22) VALUE 'TELEORMAN           TR'.                 
000760     05  FILLER PIC X(22) VALUE 'TIMIS               TM'.                 
000770     05  FILLER PIC X(22) VALUE 'TULCEA              TL'.                 
000780     05  FILLER PIC X(22) VALUE 'VASLUI              VS'.                 
000790     05  FILLER PIC X(22) VALUE 'VALCEA              VL'.                 
000800     05  FILLER PIC X(22) VALUE 'VRANCEA             VN'.                 
000810     05  FILLER PIC X(22) VALUE 'BUCURESTI           B '.                 
000820******************************************************************        
000830*   TABLA DE JUDETE, REDEFINE EL AREA DE VALORES DE ARRIBA       *        
000840******************************************************************        
000850 01  GB5-TB-JUDETE REDEFINES GB5-JUDETE-INIC.                             
000860     05  GB5-JUDET-ENTRY OCCURS 41 TIMES                                  
000870                         INDEXED BY GB5-IX-JUDET.                         
000880         10  GB5-JUDET-NUME      PIC X(20).                               
000890         10  GB5-JUDET-ABREV     PIC X(02).                               
000900******************************************************************        
000910*  AREA DE VALORES INICIALES DE LA TABLA DE LUNI (12 ENTRADAS)   *        
000920******************************************************************        
000930 01  GB5-LUNI-INIC.                                                       
000940     05  FILLER PIC X(10) VALUE 'IANUARIE  '.                             
000950     05  FILLER PIC X(10) VALUE 'FEBRUARIE '.                             
000960     05  FILLER PIC X(10) VALUE 'MARTIE    '.                             
000970     05  FILLER PIC X(10) VALUE 'APRILIE   '.                             
000980     05  FILLER PIC X(10) VALUE 'MAI       '.                             
000990     05  FILLER PIC X(10) VALUE 'IUNIE     '.                             
001000     05  FILLER PIC X(10) VALUE 'IULIE     '.                             
001010     05  FILLER PIC X(10) VALUE 'AUGUST    '.                             
001020     05  FILLER PIC X(10) VALUE 'SEPTEMBRIE'.                             
001030     05  FILLER PIC X(10) VALUE 'OCTOMBRIE '.                             
001040     05  FILLER PIC X(10) VALUE 'NOIEMBRIE '.                             
001050     05  FILLER PIC X(10) VALUE 'DECEMBRIE '.                             
001060******************************************************************        
001070*   TABLA DE LUNI, REDEFINE EL AREA DE VALORES DE ARRIBA         *        
001080******************************************************************        
001090 01  GB5-TB-LUNI REDEFINES GB5-LUNI-INIC.                                 
001100     05  GB5-LUNA-NUME OCCURS 12 TIMES                                    
001110                       INDEXED BY GB5-IX-LUNA                             
001120                       PIC X(10).                                         
