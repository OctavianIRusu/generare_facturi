      ******************************************************************
      *                                                                *
      *  COPY   : GB0C005                                              *
      *                                                                *
      *  FECHA CREACION: 14/01/1987                                    *
      *                                                                *
      *  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *
      *                                                                *
      *  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *
      *                                                                *
      *  DESCRIPCION: CONSTANTES DE TARIFA/TVA, TABLA DE ABREVIATURAS  *
      *               DE JUDET Y TABLA DE NOMBRES DE LUNA              *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 14/01/1987 RCM TCK-0005  VERSION INICIAL                       *~TAG:GB005001
      * 03/06/1988 RCM TCK-0033  SE COMPLETA TABLA DE 41 JUDETE        *~TAG:GB005002
      ******************************************************************
       01  GB5-CONSTANTE-TARIFE.
           05  GB5-PRET-ENERG-CONS     PIC 9(03)V9(05) VALUE 1.40182.
           05  GB5-PRET-ACCIZA         PIC 9(03)V9(05) VALUE 6.05000.
           05  GB5-PRET-CERTIF         PIC 9(03)V9(05) VALUE 71.68059.
           05  GB5-PRET-OUG            PIC 9(03)V9(05) VALUE 0.90812.
           05  GB5-COTA-TVA            PIC 9V9(02)     VALUE 0.19.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *  AREA DE VALORES INICIALES DE LA TABLA DE JUDETE (41 ENTRADAS) *
      ******************************************************************
       01  GB5-JUDETE-INIC.
           05  FILLER PIC X(22) VALUE 'ALBA                AB'.
           05  FILLER PIC X(22) VALUE 'ARAD                AR'.
           05  FILLER PIC X(22) VALUE 'ARGES               AG'.
           05  FILLER PIC X(22) VALUE 'BACAU               BC'.
           05  FILLER PIC X(22) VALUE 'BIHOR               BH'.
           05  FILLER PIC X(22) VALUE 'BISTRITA-NASAUD     BN'.
           05  FILLER PIC X(22) VALUE 'BOTOSANI            BT'.
           05  FILLER PIC X(22) VALUE 'BRASOV              BV'.
           05  FILLER PIC X(22) VALUE 'BRAILA              BR'.
           05  FILLER PIC X(22) VALUE 'BUZAU               BZ'.
           05  FILLER PIC X(22) VALUE 'CARAS-SEVERIN       CS'.
           05  FILLER PIC X(22) VALUE 'CALARASI            CL'.
           05  FILLER PIC X(22) VALUE 'CLUJ                CJ'.
           05  FILLER PIC X(22) VALUE 'CONSTANTA           CT'.
           05  FILLER PIC X(22) VALUE 'COVASNA             CV'.
           05  FILLER PIC X(22) VALUE 'DAMBOVITA           DB'.
           05  FILLER PIC X(22) VALUE 'DOLJ                DJ'.
           05  FILLER PIC X(22) VALUE 'GALATI              GL'.
           05  FILLER PIC X(22) VALUE 'GIURGIU             GR'.
           05  FILLER PIC X(22) VALUE 'GORJ                GJ'.
           05  FILLER PIC X(22) VALUE 'HARGHITA            HR'.
           05  FILLER PIC X(22) VALUE 'HUNEDOARA           HD'.
           05  FILLER PIC X(22) VALUE 'IALOMITA            IL'.
           05  FILLER PIC X(22) VALUE 'IASI                IS'.
           05  FILLER PIC X(22) VALUE 'ILFOV               IF'.
           05  FILLER PIC X(22) VALUE 'MARAMURES           MM'.
           05  FILLER PIC X(22) VALUE 'MEHEDINTI           MH'.
           05  FILLER PIC X(22) VALUE 'MURES               MS'.
           05  FILLER PIC X(22) VALUE 'NEAMT               NT'.
           05  FILLER PIC X(22) VALUE 'OLT                 OT'.
           05  FILLER PIC X(22) VALUE 'PRAHOVA             PH'.
           05  FILLER PIC X(22) VALUE 'SATU MARE           SM'.
           05  FILLER PIC X(22) VALUE 'SALAJ               SJ'.
           05  FILLER PIC X(22) VALUE 'SIBIU               SB'.
           05  FILLER PIC X(22) VALUE 'SUCEAVA             SV'.
           05  FILLER PIC X(22) VALUE 'TELEORMAN           TR'.
           05  FILLER PIC X(22) VALUE 'TIMIS               TM'.
           05  FILLER PIC X(22) VALUE 'TULCEA              TL'.
           05  FILLER PIC X(22) VALUE 'VASLUI              VS'.
           05  FILLER PIC X(22) VALUE 'VALCEA              VL'.
           05  FILLER PIC X(22) VALUE 'VRANCEA             VN'.
           05  FILLER PIC X(22) VALUE 'BUCURESTI           B '.
      ******************************************************************
      *   TABLA DE JUDETE, REDEFINE EL AREA DE VALORES DE ARRIBA       *
      ******************************************************************
       01  GB5-TB-JUDETE REDEFINES GB5-JUDETE-INIC.
           05  GB5-JUDET-ENTRY OCCURS 41 TIMES
                               INDEXED BY GB5-IX-JUDET.
               10  GB5-JUDET-NUME      PIC X(20).
               10  GB5-JUDET-ABREV     PIC X(02).
      ******************************************************************
      *  AREA DE VALORES INICIALES DE LA TABLA DE LUNI (12 ENTRADAS)   *
      ******************************************************************
       01  GB5-LUNI-INIC.
           05  FILLER PIC X(10) VALUE 'IANUARIE  '.
           05  FILLER PIC X(10) VALUE 'FEBRUARIE '.
           05  FILLER PIC X(10) VALUE 'MARTIE    '.
           05  FILLER PIC X(10) VALUE 'APRILIE   '.
           05  FILLER PIC X(10) VALUE 'MAI       '.
           05  FILLER PIC X(10) VALUE 'IUNIE     '.
           05  FILLER PIC X(10) VALUE 'IULIE     '.
           05  FILLER PIC X(10) VALUE 'AUGUST    '.
           05  FILLER PIC X(10) VALUE 'SEPTEMBRIE'.
           05  FILLER PIC X(10) VALUE 'OCTOMBRIE '.
           05  FILLER PIC X(10) VALUE 'NOIEMBRIE '.
           05  FILLER PIC X(10) VALUE 'DECEMBRIE '.
      ******************************************************************
      *   TABLA DE LUNI, REDEFINE EL AREA DE VALORES DE ARRIBA         *
      ******************************************************************
       01  GB5-TB-LUNI REDEFINES GB5-LUNI-INIC.
           05  GB5-LUNA-NUME OCCURS 12 TIMES
                             INDEXED BY GB5-IX-LUNA
                             PIC X(10).
