      ******************************************************************
      *                                                                *
      *  PROGRAMA: GB2C04A                                             *
      *                                                                *
      *  FECHA CREACION: 25/02/1987                                    *
      *                                                                *
      *  AUTOR: R. CONSTANTINESCU                                      *
      *                                                                *
      *  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *
      *                                                                *
      *  DESCRIPCION: CORECTIA INDEXULUI ULTIMEI FACTURI A UNUI        *
      *               CLIENT. RECALCULEAZA CONSUMUL FATA DE ACELASI    *
      *               INDEX ANTERIOR SI REESCRIE FACTURA IN ACELASI    *
      *               LOC, FARA A SCHIMBA PERIOADA DE FACTURARE        *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 25/02/1987 RCM TCK-0014  VERSION INICIAL                       *~TAG:GB2C04A1
      * 14/07/1993 RCM TCK-0150  SE AGREGA VALIDACION DEFENSIVA DEL    *~TAG:GB2C04A2
      * 14/07/1993 RCM TCK-0150  INDEX ANTERIOR ALMACENADO (INCIDENTE  *~TAG:GB2C04A3
      * 14/07/1993 RCM TCK-0150  DE DATOS CORUPTE IN BILLS)            *~TAG:GB2C04A4
      * 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, SOLO      *~TAG:GB2C04A5
      * 30/09/1998 PDN TCK-0201  DOCUMENTA LA PRUEBA DE CORTE DE SIGLO *~TAG:GB2C04A6
      * 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB TRAS   *~TAG:GB2C04A7
      * 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *~TAG:GB2C04A8
      * 22/01/2016 RCM TCK-0870  NUMAI ULTIMA FACTURA A CLIENTULUI SE  *~TAG:GB2C04A9
      * 22/01/2016 RCM TCK-0870  POATE CORECTA - SE LIMITEAZA CAUTAREA *~TAG:GB2C0B0
      ******************************************************************
      *                                                                *
      *         I D E N T I F I C A T I O N   D I V I S I O N          *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.   GB2C04A.
       AUTHOR.       R. CONSTANTINESCU.
       INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.
       DATE-WRITTEN. 25/02/1987.
       DATE-COMPILED.
       SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.
      ******************************************************************
      *                                                                *
      *        E N V I R O N M E N T         D I V I S I O N           *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           SELECT F-USERS     ASSIGN TO USERS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-USERS.
      *
           SELECT F-BILLS-IN  ASSIGN TO BILLS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-BILLS-IN.
      *
           SELECT F-BILLS-OUT ASSIGN TO BILLSNEW
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-BILLS-OUT.
      *
           SELECT F-IDXTXN    ASSIGN TO IDXTXN
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-IDXTXN.
      *
           SELECT F-CORRPT    ASSIGN TO CORRPT
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-CORRPT.
      ******************************************************************
      *                                                                *
      *                D A T A            D I V I S I O N              *
      *                                                                *
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *
       FD  F-USERS
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-CLIENTE.
           COPY GB0C001.
      *
       FD  F-BILLS-IN
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-FACTURA-IN.
           COPY GB0C002.
      *
       FD  F-BILLS-OUT
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-FACTURA-OUT.
           COPY GB0C002.
      *
       FD  F-IDXTXN
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-IDXTXN.
           05  IX-USUARIO              PIC X(30).
           05  IX-INDEX-CURENT         PIC S9(07)V9(02).
           05  FILLER                  PIC X(10).
      *
       FD  F-CORRPT
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100 CHARACTERS.
       01  FD-LIN-CORRPT               PIC X(100).
      ******************************************************************
      *                                                                *
      *         W O R K I N G   S T O R A G E   S E C T I O N          *
      *                                                                *
      ******************************************************************
       WORKING-STORAGE SECTION.
      ******************************************************************
      *                  AREA DE VARIABLES AUXILIARES                  *
      ******************************************************************
       01  WS-VARIABLES-AUXILIARES.
           05  WS-FS-USERS             PIC X(02) VALUE '00'.
           05  WS-FS-BILLS-IN          PIC X(02) VALUE '00'.
           05  WS-FS-BILLS-OUT         PIC X(02) VALUE '00'.
           05  WS-FS-IDXTXN            PIC X(02) VALUE '00'.
           05  WS-FS-CORRPT            PIC X(02) VALUE '00'.
      *
           05  WS-ID-CLIENTE           PIC 9(06) VALUE ZEROS.
      *
      *    DATOS DE LAS DOS ULTIMAS FACTURI ALE CLIENTULUI, HALLADAS
      *    PRIN RECORRIDO COMPLETO DE BILLS (VER PARRAFO 2200).
           05  WS-ID-FACT-LATEST       PIC 9(06) VALUE ZEROS.
           05  WS-INDEX-LATEST         PIC S9(07)V9(02) VALUE ZEROS.
           05  WS-INDEX-PRIOR          PIC S9(07)V9(02) VALUE ZEROS.
           05  WS-PERIODO-LEIDO        PIC S9(06) COMP VALUE ZEROS.
           05  WS-PERIODO-MAX          PIC S9(06) COMP VALUE ZEROS.
           05  WS-PERIODO-MAX2         PIC S9(06) COMP VALUE ZEROS.
      *
           05  WS-NR-CORRECCIONES      PIC S9(04) COMP VALUE ZEROS.
      *
      *    VALIDA EL SIGNO DEL INDEX NOU RECIBIDO EN LA TRANSACCION.
           05  WS-INDEX-NOU-CHK        PIC S9(07)V9(02)
                                        SIGN IS LEADING SEPARATE.
           05  WS-INDEX-NOU-CHK-R REDEFINES WS-INDEX-NOU-CHK.
               10  WS-INC-SIGNO        PIC X(01).
               10  WS-INC-VALOR        PIC 9(09).
      *
      *    VALIDA EL SIGNO DEL CONSUMO RECALCULADO (INDEX NOU MENOS
      *    INDEX ANTERIOR HALLADO).
           05  WS-CONSUM-CHK           PIC S9(07)V9(02)
                                        SIGN IS LEADING SEPARATE.
           05  WS-CONSUM-CHK-R REDEFINES WS-CONSUM-CHK.
               10  WS-CC-SIGNO         PIC X(01).
               10  WS-CC-VALOR         PIC 9(09).
      *
      *    TCK-0150: VALIDA QUE EL INDEX ANTERIOR ALMACENADO EN BILLS
      *    NO HAYA QUEDADO NEGATIVO POR UN DEFECTO DE DATOS PREVIO.
           05  WS-INDEX-ANT-STO-CHK    PIC S9(07)V9(02)
                                        SIGN IS LEADING SEPARATE.
           05  WS-INDEX-ANT-STO-CHK-R REDEFINES WS-INDEX-ANT-STO-CHK.
               10  WS-IAS-SIGNO        PIC X(01).
               10  WS-IAS-VALOR        PIC 9(09).
      *
           05  WS-MSG-RESULTADO        PIC X(35) VALUE SPACES.
           05  FILLER                  PIC X(05).
      *
           05  WS-LIN-SALIDA           PIC X(100) VALUE SPACES.
           05  WS-LIN-SALIDA-R REDEFINES WS-LIN-SALIDA.
               10  WS-LS-USUARIO       PIC X(30).
               10  FILLER              PIC X(02).
               10  WS-LS-RESULTADO     PIC X(35).
               10  FILLER              PIC X(33).
      ******************************************************************
      *   TABLA DE CORRECCIONES PENDIENTES (SE APLICA EN EL PARRAFO    *
      *   5000 AL COPIAR BILLS A BILLSNEW)                             *
      ******************************************************************
       01  WS-TB-CORRECCIONES.
           05  WS-COR-ENTRY OCCURS 200 TIMES
                            INDEXED BY WS-IX-COR.
               10  WS-COR-ID-FACTURA   PIC 9(06).
               10  WS-COR-INDEX-ANT    PIC S9(07)V9(02).
               10  WS-COR-INDEX-NOU    PIC S9(07)V9(02).
               10  WS-COR-USUARIO      PIC X(30).
               10  WS-COR-APLICADA     PIC X(01).
                   88  COR-APLICADA           VALUE 'S'.
                   88  COR-PENDIENTE          VALUE 'N'.
               10  FILLER              PIC X(05).
      ******************************************************************
      *                     AREA  DE  SWITCHES                         *
      ******************************************************************
       01  SW-SWITCHES.
           05  SW-FIN-IDXTXN           PIC X(01) VALUE 'N'.
               88  FIN-IDXTXN                    VALUE 'S'.
               88  NO-FIN-IDXTXN                  VALUE 'N'.
           05  SW-FIN-USERS            PIC X(01) VALUE 'N'.
               88  FIN-USERS                     VALUE 'S'.
               88  NO-FIN-USERS                   VALUE 'N'.
           05  SW-FIN-BILLS-IN         PIC X(01) VALUE 'N'.
               88  FIN-BILLS-IN                  VALUE 'S'.
               88  NO-FIN-BILLS-IN                VALUE 'N'.
           05  SW-FIN-BILLS-COPIA      PIC X(01) VALUE 'N'.
               88  FIN-BILLS-COPIA               VALUE 'S'.
               88  NO-FIN-BILLS-COPIA              VALUE 'N'.
           05  SW-CLIENTE-HALLADO      PIC X(01) VALUE 'N'.
               88  CLIENTE-HALLADO                VALUE 'S'.
               88  CLIENTE-NO-HALLADO             VALUE 'N'.
           05  SW-FACTURA-HALLADA      PIC X(01) VALUE 'N'.
               88  FACTURA-HALLADA                VALUE 'S'.
               88  FACTURA-NO-HALLADA             VALUE 'N'.
           05  SW-INDEX-NOU-INVALIDO   PIC X(01) VALUE 'N'.
               88  INDEX-NOU-INVALIDO             VALUE 'S'.
               88  INDEX-NOU-VALIDO                VALUE 'N'.
           05  SW-CONSUM-INVALIDO      PIC X(01) VALUE 'N'.
               88  CONSUM-INVALIDO                VALUE 'S'.
               88  CONSUM-VALIDO                   VALUE 'N'.
           05  SW-INDEX-ANT-CORUPTO    PIC X(01) VALUE 'N'.
               88  INDEX-ANT-CORUPTO               VALUE 'S'.
               88  INDEX-ANT-OK                     VALUE 'N'.
           05  SW-CORRECCION-HALLADA   PIC X(01) VALUE 'N'.
               88  CORRECCION-HALLADA              VALUE 'S'.
               88  CORRECCION-NO-HALLADA           VALUE 'N'.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                        AREA DE CONTANTES                       *
      ******************************************************************
       01  CT-CONTANTES.
           05  CT-PROGRAMA             PIC X(08) VALUE 'GB2C04A'.
           05  CT-SUBP-TARIFA          PIC X(08) VALUE 'GB2C02A'.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                      AREA DE CONTADORES                        *
      ******************************************************************
       01  CN-CONTADORES.
           05  CN-TRANSACC-LEIDAS      PIC S9(07) COMP VALUE ZEROS.
           05  CN-CORRECCII-OK         PIC S9(07) COMP VALUE ZEROS.
           05  CN-RECHAZADAS           PIC S9(07) COMP VALUE ZEROS.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                  AREA LINKAGE DEL SUBPROGRAMA                  *
      ******************************************************************
           COPY GB0C006.
      ******************************************************************
      *                                                                *
      *                     PROCEDURE DIVISION                         *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION.
      *
       MAINLINE.
      *
           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT
      *
           PERFORM 2000-PROCESO-TXN
              THRU 2000-PROCESO-TXN-EXIT
                 UNTIL FIN-IDXTXN
      *
           PERFORM 5000-APLICA-CORRECCIONES
              THRU 5000-APLICA-CORRECCIONES-EXIT
      *
           PERFORM 6000-FIN
              THRU 6000-FIN-EXIT
      *
           STOP RUN
           .
      ******************************************************************
      *                         1000-INICIO                            *
      ******************************************************************
       1000-INICIO.
      *
           OPEN INPUT  F-IDXTXN
           OPEN OUTPUT F-CORRPT
      *
           PERFORM 1100-LEE-IDXTXN
              THRU 1100-LEE-IDXTXN-EXIT
      *
           .
       1000-INICIO-EXIT.
           EXIT.
      ******************************************************************
      *                    1100-LEE-IDXTXN                             *
      ******************************************************************
       1100-LEE-IDXTXN.
      *
           READ F-IDXTXN
               AT END
                   MOVE 'S'            TO SW-FIN-IDXTXN
           END-READ
      *
           .
       1100-LEE-IDXTXN-EXIT.
           EXIT.
      ******************************************************************
      *   2000-PROCESO-TXN : VALIDA CADA TRANSACCION DE CORRECTIE SI   *
      *   PROGRAMEAZA CORRECTIA IN TABELA WS-TB-CORRECCIONES           *
      ******************************************************************
       2000-PROCESO-TXN.
      *
           ADD 1                       TO CN-TRANSACC-LEIDAS
      *
           PERFORM 2050-VALIDA-INDEX-NOU
              THRU 2050-VALIDA-INDEX-NOU-EXIT
      *
           IF  INDEX-NOU-VALIDO
               PERFORM 2100-BUSCA-CLIENTE
                  THRU 2100-BUSCA-CLIENTE-EXIT
               IF  CLIENTE-HALLADO
                   PERFORM 2200-BUSCA-ULTIMAS-FACTURI
                      THRU 2200-BUSCA-ULTIMAS-FACTURI-EXIT
                   IF  FACTURA-HALLADA AND INDEX-ANT-OK
                       PERFORM 2300-VALIDA-CONSUM
                          THRU 2300-VALIDA-CONSUM-EXIT
                       IF  CONSUM-VALIDO
                           PERFORM 2400-REGISTRA-CORRECCION
                              THRU 2400-REGISTRA-CORRECCION-EXIT
                       ELSE
                           ADD 1       TO CN-RECHAZADAS
                           MOVE 'CONSUM NEGATIV - CORECTIE RESPINSA'
                                       TO WS-MSG-RESULTADO
                       END-IF
                   ELSE
                       ADD 1           TO CN-RECHAZADAS
                       IF  INDEX-ANT-CORUPTO
                           MOVE 'INDEX ANTERIOR STOCAT INVALID'
                                       TO WS-MSG-RESULTADO
                       ELSE
                           MOVE 'CLIENTUL NU ARE NICIO FACTURA'
                                       TO WS-MSG-RESULTADO
                       END-IF
                   END-IF
               ELSE
                   ADD 1               TO CN-RECHAZADAS
                   MOVE 'CLIENT INEXISTENT IN USERS'
                                       TO WS-MSG-RESULTADO
               END-IF
           ELSE
               ADD 1                   TO CN-RECHAZADAS
               MOVE 'INDEX NOU NEGATIV - RESPINS'
                                       TO WS-MSG-RESULTADO
           END-IF
      *
           PERFORM 2900-ESCRIBE-RESULTADO
              THRU 2900-ESCRIBE-RESULTADO-EXIT
      *
           PERFORM 1100-LEE-IDXTXN
              THRU 1100-LEE-IDXTXN-EXIT
      *
           .
       2000-PROCESO-TXN-EXIT.
           EXIT.
      *
       2050-VALIDA-INDEX-NOU.
      *
           MOVE 'N'                    TO SW-INDEX-NOU-INVALIDO
           MOVE IX-INDEX-CURENT        TO WS-INDEX-NOU-CHK
      *
           IF  WS-INC-SIGNO = '-'
               MOVE 'S'                TO SW-INDEX-NOU-INVALIDO
           END-IF
      *
           .
       2050-VALIDA-INDEX-NOU-EXIT.
           EXIT.
      ******************************************************************
      *                    2100-BUSCA-CLIENTE                          *
      ******************************************************************
       2100-BUSCA-CLIENTE.
      *
           MOVE 'N'                    TO SW-CLIENTE-HALLADO
           MOVE 'N'                    TO SW-FIN-USERS
      *
           OPEN INPUT F-USERS
      *
           PERFORM 2110-LEE-USERS
              THRU 2110-LEE-USERS-EXIT
      *
           PERFORM 2120-COMPARA-USERS
              THRU 2120-COMPARA-USERS-EXIT
                 UNTIL FIN-USERS OR CLIENTE-HALLADO
      *
           CLOSE F-USERS
      *
           .
       2100-BUSCA-CLIENTE-EXIT.
           EXIT.
      *
       2110-LEE-USERS.
      *
           READ F-USERS
               AT END
                   MOVE 'S'            TO SW-FIN-USERS
           END-READ
      *
           .
       2110-LEE-USERS-EXIT.
           EXIT.
      *
       2120-COMPARA-USERS.
      *
           IF  GB1-USUARIO = IX-USUARIO
               MOVE 'S'                TO SW-CLIENTE-HALLADO
               MOVE GB1-ID-CLIENTE     TO WS-ID-CLIENTE
           END-IF
      *
           IF  NOT CLIENTE-HALLADO
               PERFORM 2110-LEE-USERS
                  THRU 2110-LEE-USERS-EXIT
           END-IF
      *
           .
       2120-COMPARA-USERS-EXIT.
           EXIT.
      ******************************************************************
      *   2200-BUSCA-ULTIMAS-FACTURI : RECORRE TODO BILLS Y RETIENE    *
      *   LAS DOS FACTURI MAS RECIENTES DEL CLIENTE (LATEST/PRIOR)     *
      ******************************************************************
       2200-BUSCA-ULTIMAS-FACTURI.
      *
           MOVE 'N'                    TO SW-FACTURA-HALLADA
           MOVE 'N'                    TO SW-FIN-BILLS-IN
           MOVE ZEROS                  TO WS-PERIODO-MAX
           MOVE ZEROS                  TO WS-PERIODO-MAX2
           MOVE ZEROS                  TO WS-INDEX-LATEST
           MOVE ZEROS                  TO WS-INDEX-PRIOR
      *
           OPEN INPUT F-BILLS-IN
      *
           PERFORM 2210-LEE-BILLS
              THRU 2210-LEE-BILLS-EXIT
      *
           PERFORM 2220-COMPARA-BILLS
              THRU 2220-COMPARA-BILLS-EXIT
                 UNTIL FIN-BILLS-IN
      *
           CLOSE F-BILLS-IN
      *
           MOVE 'N'                    TO SW-INDEX-ANT-CORUPTO
           MOVE WS-INDEX-PRIOR         TO WS-INDEX-ANT-STO-CHK
           IF  WS-IAS-SIGNO = '-'
               MOVE 'S'                TO SW-INDEX-ANT-CORUPTO
           END-IF
      *
           .
       2200-BUSCA-ULTIMAS-FACTURI-EXIT.
           EXIT.
      *
       2210-LEE-BILLS.
      *
           READ F-BILLS-IN
               AT END
                   MOVE 'S'            TO SW-FIN-BILLS-IN
           END-READ
      *
           .
       2210-LEE-BILLS-EXIT.
           EXIT.
      *
       2220-COMPARA-BILLS.
      *
           IF  GB2-ID-CLIENTE = WS-ID-CLIENTE
               COMPUTE WS-PERIODO-LEIDO =
                       GB2-AN-FACTURARE * 100 + GB2-LUNA-FACTURARE
               IF  WS-PERIODO-LEIDO > WS-PERIODO-MAX
                   MOVE WS-PERIODO-MAX     TO WS-PERIODO-MAX2
                   MOVE WS-INDEX-LATEST    TO WS-INDEX-PRIOR
                   MOVE WS-PERIODO-LEIDO   TO WS-PERIODO-MAX
                   MOVE GB2-ID-FACTURA     TO WS-ID-FACT-LATEST
                   MOVE GB2-INDEX-CURENT   TO WS-INDEX-LATEST
                   MOVE 'S'                TO SW-FACTURA-HALLADA
               ELSE
                   IF  WS-PERIODO-LEIDO > WS-PERIODO-MAX2
                       MOVE WS-PERIODO-LEIDO TO WS-PERIODO-MAX2
                       MOVE GB2-INDEX-CURENT TO WS-INDEX-PRIOR
                   END-IF
               END-IF
           END-IF
      *
           PERFORM 2210-LEE-BILLS
              THRU 2210-LEE-BILLS-EXIT
      *
           .
       2220-COMPARA-BILLS-EXIT.
           EXIT.
      *
       2300-VALIDA-CONSUM.
      *
           MOVE 'N'                    TO SW-CONSUM-INVALIDO
           COMPUTE WS-CONSUM-CHK ROUNDED =
                   IX-INDEX-CURENT - WS-INDEX-PRIOR
      *
           IF  WS-CC-SIGNO = '-'
               MOVE 'S'                TO SW-CONSUM-INVALIDO
           END-IF
      *
           .
       2300-VALIDA-CONSUM-EXIT.
           EXIT.
      *
       2400-REGISTRA-CORRECCION.
      *
           IF  WS-NR-CORRECCIONES < 200
               ADD 1                   TO WS-NR-CORRECCIONES
               SET WS-IX-COR           TO WS-NR-CORRECCIONES
               MOVE WS-ID-FACT-LATEST  TO WS-COR-ID-FACTURA(WS-IX-COR)
               MOVE WS-INDEX-PRIOR     TO WS-COR-INDEX-ANT(WS-IX-COR)
               MOVE IX-INDEX-CURENT    TO WS-COR-INDEX-NOU(WS-IX-COR)
               MOVE IX-USUARIO         TO WS-COR-USUARIO(WS-IX-COR)
               MOVE 'N'                TO WS-COR-APLICADA(WS-IX-COR)
               MOVE 'CORECTIE PROGRAMATA'
                                       TO WS-MSG-RESULTADO
           ELSE
               ADD 1                   TO CN-RECHAZADAS
               MOVE 'TABELA DE CORECTII PLINA IN ACEST LOT'
                                       TO WS-MSG-RESULTADO
           END-IF
      *
           .
       2400-REGISTRA-CORRECCION-EXIT.
           EXIT.
      ******************************************************************
      *                 2900-ESCRIBE-RESULTADO                         *
      ******************************************************************
       2900-ESCRIBE-RESULTADO.
      *
           MOVE SPACES                 TO WS-LIN-SALIDA
           MOVE IX-USUARIO             TO WS-LS-USUARIO
           MOVE WS-MSG-RESULTADO       TO WS-LS-RESULTADO
      *
           WRITE FD-LIN-CORRPT         FROM WS-LIN-SALIDA
      *
           .
       2900-ESCRIBE-RESULTADO-EXIT.
           EXIT.
      ******************************************************************
      *   5000-APLICA-CORRECCIONES : COPIA BILLS A BILLSNEW,           *
      *   REESCRIBIENDO EN EL MISMO LUGAR LAS FACTURI PROGRAMADAS      *
      ******************************************************************
       5000-APLICA-CORRECCIONES.
      *
           OPEN INPUT  F-BILLS-IN
           OPEN OUTPUT F-BILLS-OUT
      *
           PERFORM 5100-LEE-BILLS-COPIA
              THRU 5100-LEE-BILLS-COPIA-EXIT
      *
           PERFORM 5200-PROCESA-COPIA
              THRU 5200-PROCESA-COPIA-EXIT
                 UNTIL FIN-BILLS-COPIA
      *
           CLOSE F-BILLS-IN
           CLOSE F-BILLS-OUT
      *
           .
       5000-APLICA-CORRECCIONES-EXIT.
           EXIT.
      *
       5100-LEE-BILLS-COPIA.
      *
           READ F-BILLS-IN INTO FD-REG-FACTURA-OUT
               AT END
                   MOVE 'S'            TO SW-FIN-BILLS-COPIA
           END-READ
      *
           .
       5100-LEE-BILLS-COPIA-EXIT.
           EXIT.
      *
       5200-PROCESA-COPIA.
      *
           PERFORM 5210-BUSCA-CORRECCION
              THRU 5210-BUSCA-CORRECCION-EXIT
      *
           IF  CORRECCION-HALLADA
               MOVE WS-COR-INDEX-NOU(WS-IX-COR) TO GB2-INDEX-CURENT
               MOVE WS-COR-INDEX-ANT(WS-IX-COR) TO GB6-INDEX-ANTERIOR
               MOVE WS-COR-INDEX-NOU(WS-IX-COR) TO GB6-INDEX-CURENT
      *
               CALL CT-SUBP-TARIFA USING GB6-PARM-TARIFARE
      *
               IF  GB6-OK
                   PERFORM 5300-APLICA-VALORES
                      THRU 5300-APLICA-VALORES-EXIT
                   MOVE 'S'            TO WS-COR-APLICADA(WS-IX-COR)
                   ADD 1               TO CN-CORRECCII-OK
               END-IF
           END-IF
      *
           WRITE FD-REG-FACTURA-OUT
      *
           PERFORM 5100-LEE-BILLS-COPIA
              THRU 5100-LEE-BILLS-COPIA-EXIT
      *
           .
       5200-PROCESA-COPIA-EXIT.
           EXIT.
      ******************************************************************
      *   5210-BUSCA-CORRECCION : BUSCA EN LA TABLA DE CORRECCIONES    *
      *   UNA ENTRADA CON EL MISMO ID DE FACTURA DEL REGISTRO ACTUAL   *
      ******************************************************************
       5210-BUSCA-CORRECCION.
      *
           MOVE 'N'                    TO SW-CORRECCION-HALLADA
      *
           PERFORM 5211-COMPARA-CORRECCION
              THRU 5211-COMPARA-CORRECCION-EXIT
                 VARYING WS-IX-COR FROM 1 BY 1
                    UNTIL WS-IX-COR > WS-NR-CORRECCIONES
                       OR CORRECCION-HALLADA
      *
           .
       5210-BUSCA-CORRECCION-EXIT.
           EXIT.
      *
       5211-COMPARA-CORRECCION.
      *
           IF  WS-COR-ID-FACTURA(WS-IX-COR) = GB2-ID-FACTURA
               MOVE 'S'                TO SW-CORRECCION-HALLADA
           END-IF
      *
           .
       5211-COMPARA-CORRECCION-EXIT.
           EXIT.
      ******************************************************************
      *   5300-APLICA-VALORES : COPIA LOS RESULTADOS DE GB2C02A A LA   *
      *   FACTURA QUE SE ESTA REESCRIBIENDO                            *
      ******************************************************************
       5300-APLICA-VALORES.
      *
           MOVE GB6-CANT-ENERG-CONS    TO GB2-CANT-ENERG-CONS
           MOVE GB6-PRET-ENERG-CONS    TO GB2-PRET-ENERG-CONS
           MOVE GB6-VAL-ENERG-CONS     TO GB2-VAL-ENERG-CONS
           MOVE GB6-TVA-ENERG-CONS     TO GB2-TVA-ENERG-CONS
      *
           MOVE GB6-CANT-ACCIZA        TO GB2-CANT-ACCIZA
           MOVE GB6-PRET-ACCIZA        TO GB2-PRET-ACCIZA
           MOVE GB6-VAL-ACCIZA         TO GB2-VAL-ACCIZA
           MOVE GB6-TVA-ACCIZA         TO GB2-TVA-ACCIZA
      *
           MOVE GB6-CANT-CERTIF        TO GB2-CANT-CERTIF
           MOVE GB6-PRET-CERTIF        TO GB2-PRET-CERTIF
           MOVE GB6-VAL-CERTIF         TO GB2-VAL-CERTIF
           MOVE GB6-TVA-CERTIF         TO GB2-TVA-CERTIF
      *
           MOVE GB6-CANT-OUG           TO GB2-CANT-OUG
           MOVE GB6-PRET-OUG           TO GB2-PRET-OUG
           MOVE GB6-VAL-OUG            TO GB2-VAL-OUG
           MOVE GB6-TVA-OUG            TO GB2-TVA-OUG
      *
           MOVE GB6-TOTAL-FARA-TVA     TO GB2-TOTAL-FARA-TVA
           MOVE GB6-TOTAL-TVA          TO GB2-TOTAL-TVA
           MOVE GB6-TOTAL-FACTURA      TO GB2-TOTAL-FACTURA
      *
           .
       5300-APLICA-VALORES-EXIT.
           EXIT.
      ******************************************************************
      *                            6000-FIN                            *
      ******************************************************************
       6000-FIN.
      *
           CLOSE F-IDXTXN
           CLOSE F-CORRPT
      *
           DISPLAY 'GB2C04A - TRANSACCIONES LEIDAS : '
                    CN-TRANSACC-LEIDAS
           DISPLAY 'GB2C04A - CORECTII APLICATE    : ' CN-CORRECCII-OK
           DISPLAY 'GB2C04A - TRANSACC. RECHAZADAS : ' CN-RECHAZADAS
      *
           .
       6000-FIN-EXIT.
           EXIT.
