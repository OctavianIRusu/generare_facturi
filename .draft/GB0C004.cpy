      ******************************************************************
      *                                                                *
      *  COPY   : GB0C004                                              *
      *                                                                *
      *  FECHA CREACION: 14/01/1987                                    *
      *                                                                *
      *  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *
      *                                                                *
      *  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *
      *                                                                *
      *  DESCRIPCION: LINEA DE LA TABLA DE CONSUMO DE LA FACTURA Y     *
      *               LINEA DEL REPORTE ANUAL DE CONSUMO               *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 14/01/1987 RCM TCK-0004  VERSION INICIAL                       *~TAG:GB004001
      ******************************************************************
       01  GB4-LINIE-CONSUM.
           05  GB4-DENUMIRE-PRODUS     PIC X(22).
           05  GB4-CANTITATE           PIC -(7)9.99.
           05  GB4-UM                  PIC X(03).
           05  GB4-PRET-UNITAR         PIC -(3)9.99.
           05  GB4-VALOARE-FTVA        PIC -(7)9.99.
           05  GB4-VALOARE-TVA         PIC -(7)9.99.
           05  FILLER                  PIC X(05).
      ******************************************************************
      *          LINEA DE DETALLE DEL REPORTE ANUAL (GB4C01A)          *
      ******************************************************************
       01  GB4-LINIE-ANUAL.
           05  GB4A-USUARIO            PIC X(30).
           05  GB4A-AN-FACTURARE       PIC 9(04).
           05  GB4A-LUNA-FACTURARE     PIC 9(02).
           05  GB4A-SERIE              PIC X(02).
           05  GB4A-NUMAR              PIC X(12).
           05  GB4A-INDEX-CURENT       PIC S9(07)V9(02).
           05  GB4A-CANT-ENERG-CONS    PIC S9(07)V9(02).
           05  GB4A-PRET-ENERG-CONS    PIC S9(03)V9(05).
           05  GB4A-VAL-ENERG-CONS     PIC S9(09)V9(02).
           05  GB4A-TVA-ENERG-CONS     PIC S9(09)V9(02).
           05  GB4A-CANT-ACCIZA        PIC S9(07)V9(05).
           05  GB4A-PRET-ACCIZA        PIC S9(03)V9(05).
           05  GB4A-VAL-ACCIZA         PIC S9(09)V9(02).
           05  GB4A-TVA-ACCIZA         PIC S9(09)V9(02).
           05  GB4A-CANT-CERTIF        PIC S9(07)V9(05).
           05  GB4A-PRET-CERTIF        PIC S9(03)V9(05).
           05  GB4A-VAL-CERTIF         PIC S9(09)V9(02).
           05  GB4A-TVA-CERTIF         PIC S9(09)V9(02).
           05  GB4A-CANT-OUG           PIC S9(07)V9(02).
           05  GB4A-PRET-OUG           PIC S9(03)V9(05).
           05  GB4A-VAL-OUG            PIC S9(09)V9(02).
           05  GB4A-TVA-OUG            PIC S9(09)V9(02).
           05  GB4A-TOTAL-FARA-TVA     PIC S9(09)V9(02).
           05  GB4A-TOTAL-TVA          PIC S9(09)V9(02).
           05  GB4A-TOTAL-FACTURA      PIC S9(09)V9(02).
           05  FILLER                  PIC X(10).
