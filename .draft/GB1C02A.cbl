      ******************************************************************
      *                                                                *
      *  PROGRAMA: GB1C02A                                             *
      *                                                                *
      *  FECHA CREACION: 02/02/1987                                    *
      *                                                                *
      *  AUTOR: R. CONSTANTINESCU                                      *
      *                                                                *
      *  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *
      *                                                                *
      *  DESCRIPCION: MANTENIMIENTO DEL MAESTRO DE CLIENTES (ALTA,     *
      *               MODIFICACION DE DOMICILIO, BAJA, LISTADO Y       *
      *               CONSULTA POR USUARIO)                            *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 02/02/1987 RCM TCK-0011  VERSION INICIAL - SOLO ALTA Y BAJA    *~TAG:GB1C02A1
      * 19/08/1987 RCM TCK-0021  SE AGREGA MODIFICACION DE DOMICILIO   *~TAG:GB1C02A2
      * 25/01/1989 PDN TCK-0044  VALIDACION DE JUDET/LOCALIDAD CONTRA  *~TAG:GB1C02A3
      * 25/01/1989 PDN TCK-0044  EL FICHERO DE REFERENCIA LOCALIT      *~TAG:GB1C02A4
      * 14/05/1991 RCM TCK-0089  SE AGREGA LISTADO GENERAL DE CLIENTES *~TAG:GB1C02A5
      * 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, SOLO SE   *~TAG:GB1C02A6
      * 30/09/1998 PDN TCK-0201  DOCUMENTA LA PRUEBA DE CORTE DE SIGLO *~TAG:GB1C02A7
      * 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB TRAS   *~TAG:GB1C02A8
      * 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *~TAG:GB1C02A9
      * 11/06/2013 RCM TCK-0755  VALIDACION DE NOMBRE A 2 O 3 PARTES   *~TAG:GB1C02B0
      * 11/06/2013 RCM TCK-0755  CADA PARTE CAPITALIZADA               *~TAG:GB1C02B1
      * 27/02/2019 MPD TCK-0995  SE AGREGA VALIDACION DE ROL (USER O   *~TAG:GB1C02B2
      * 27/02/2019 MPD TCK-0995  ADMIN)                                *~TAG:GB1C02B3
      * 14/03/2024 JLV TCK-1245  MNTRPT SALIA CON LA COLUMNA DE        *~TAG:GB1C02B4
      * 14/03/2024 JLV TCK-1245  RESULTADO EN BLANCO - EL MOVE SPACES  *~TAG:GB1C02B5
      * 14/03/2024 JLV TCK-1245  DEL BUFFER BORRABA WS-LS-RESULTADO    *~TAG:GB1C02B6
      * 14/03/2024 JLV TCK-1245  ANTES DE ESCRIBIR EL RENGLON          *~TAG:GB1C02B7
      * 22/04/2025 JLV TCK-1246  LA BAJA Y LA MODIFICACION QUEDABAN    *~TAG:GB1C02B8
      * 22/04/2025 JLV TCK-1246  SOLO EN EL RENGLON DE MNTRPT Y NUNCA  *~TAG:GB1C02B9
      * 22/04/2025 JLV TCK-1246  SE APLICABAN A USERSNEW. SE CARGA EL  *~TAG:GB1C02C0
      * 22/04/2025 JLV TCK-1246  MAESTRO EN TABLA (WS-TB-CLIENTES), SE *~TAG:GB1C02C1
      * 22/04/2025 JLV TCK-1246  ACTUALIZA/BORRA AHI Y RECIEN SE       *~TAG:GB1C02C2
      * 22/04/2025 JLV TCK-1246  VUELCA A USERSNEW EN 6000-FIN. EL     *~TAG:GB1C02C3
      * 22/04/2025 JLV TCK-1246  LISTADO AHORA IMPRIME CADA CLIENTE    *~TAG:GB1C02C4
      * 22/04/2025 JLV TCK-1246  VIGENTE Y SE AGREGA LA ACCION C DE    *~TAG:GB1C02C5
      * 22/04/2025 JLV TCK-1246  CONSULTA (BUSCA UN CLIENTE PUNTUAL)   *~TAG:GB1C02C6
      * 09/05/2025 JLV TCK-1248  EL JUDET SE VALIDABA POR IGUALDAD     *~TAG:GB1C02C7
      * 09/05/2025 JLV TCK-1248  EXACTA CONTRA LOCALIT EN VEZ DE POR   *~TAG:GB1C02C8
      * 09/05/2025 JLV TCK-1248  SUBCADENA COMO DOCUMENTABA EL PROPIO  *~TAG:GB1C02C9
      * 09/05/2025 JLV TCK-1248  PARRAFO. SE AGREGA 3125-COMPARA-JUDET *~TAG:GB1C02D0
      ******************************************************************
      *                                                                *
      *         I D E N T I F I C A T I O N   D I V I S I O N          *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.   GB1C02A.
       AUTHOR.       R. CONSTANTINESCU.
       INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.
       DATE-WRITTEN. 02/02/1987.
       DATE-COMPILED.
       SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.
      ******************************************************************
      *                                                                *
      *        E N V I R O N M E N T         D I V I S I O N           *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           SELECT F-USERS-IN  ASSIGN TO USERS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-USERS-IN.
      *
           SELECT F-USERS-OUT ASSIGN TO USERSNEW
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-USERS-OUT.
      *
           SELECT F-LOCALIT   ASSIGN TO LOCALIT
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-LOCALIT.
      *
           SELECT F-MAINTXN   ASSIGN TO MAINTXN
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-MAINTXN.
      *
           SELECT F-MNTRPT    ASSIGN TO MNTRPT
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-MNTRPT.
      ******************************************************************
      *                                                                *
      *                D A T A            D I V I S I O N              *
      *                                                                *
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *
       FD  F-USERS-IN
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-CLIENTE-IN.
           COPY GB0C001.
      *
       FD  F-USERS-OUT
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-CLIENTE-OUT.
           COPY GB0C001.
      *
       FD  F-LOCALIT
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-LOCALITATE.
           COPY GB0C003.
      *
       FD  F-MAINTXN
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-MAINTXN.
           05  MT-ACCION               PIC X(01).
               88  MT-ES-ALTA                  VALUE 'A'.
               88  MT-ES-MODIFICA              VALUE 'M'.
               88  MT-ES-BAJA                  VALUE 'B'.
               88  MT-ES-LISTADO               VALUE 'L'.
               88  MT-ES-CONSULTA              VALUE 'C'.
           05  MT-USUARIO              PIC X(30).
           05  MT-NOMBRE               PIC X(40).
           05  MT-CALLE                PIC X(40).
           05  MT-LOCALITATE           PIC X(30).
           05  MT-JUDET                PIC X(20).
           05  MT-ROL                  PIC X(05).
           05  FILLER                  PIC X(10).
      *
       FD  F-MNTRPT
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100 CHARACTERS.
       01  FD-LIN-MNTRPT               PIC X(100).
      ******************************************************************
      *                                                                *
      *         W O R K I N G   S T O R A G E   S E C T I O N          *
      *                                                                *
      ******************************************************************
       WORKING-STORAGE SECTION.
      ******************************************************************
      *   LONGITUDES Y PUNTERO DE LA SUBCADENA DE JUDET (TCK-1248)     *
      ******************************************************************
       77  WS-LEN-JUDET-TXN            PIC S9(02) COMP VALUE ZERO.
       77  WS-LEN-JUDET-REF            PIC S9(02) COMP VALUE ZERO.
       77  WS-LIM-JUDET                PIC S9(02) COMP VALUE ZERO.
       77  WS-IX-JUDET                 PIC S9(02) COMP VALUE ZERO.
      ******************************************************************
      *                  AREA DE VARIABLES AUXILIARES                  *
      ******************************************************************
       01  WS-VARIABLES-AUXILIARES.
           05  WS-FS-USERS-IN          PIC X(02) VALUE '00'.
           05  WS-FS-USERS-OUT         PIC X(02) VALUE '00'.
           05  WS-FS-LOCALIT           PIC X(02) VALUE '00'.
           05  WS-FS-MAINTXN           PIC X(02) VALUE '00'.
           05  WS-FS-MNTRPT            PIC X(02) VALUE '00'.
      *
           05  WS-ID-MAX-CLIENTE       PIC S9(06) COMP VALUE ZEROS.
           05  WS-NR-CLIENTES          PIC S9(05) COMP VALUE ZEROS.
           05  WS-NOMBRE-TRABAJO       PIC X(40) VALUE SPACES.
           05  WS-NOMBRE-PARTES        PIC X(03) COMP VALUE ZEROS.
           05  WS-NOMBRE-TABLA.
               10  WS-NOM-PARTE OCCURS 3 TIMES
                                INDEXED BY WS-IX-PARTE
                                PIC X(15).
           05  WS-LEN-PARTE OCCURS 3 TIMES PIC S9(02) COMP.
      *    REDEFINES PARA CAPITALIZAR CARACTER A CARACTER
           05  WS-PARTE-ACTUAL         PIC X(15) VALUE SPACES.
           05  WS-PARTE-ACTUAL-R REDEFINES WS-PARTE-ACTUAL.
               10  WS-PA-PRIMER-CAR    PIC X(01).
               10  WS-PA-RESTO         PIC X(14).
           05  WS-PARTE-MINUSC         PIC X(15) VALUE SPACES.
           05  WS-PTR-USUARIO          PIC S9(04) COMP VALUE 1.
           05  WS-PTR-NOMBRE           PIC S9(04) COMP VALUE 1.
      *
           05  WS-USUARIO-ARMADO       PIC X(30) VALUE SPACES.
           05  WS-JUDET-VALIDADO       PIC X(01) VALUE 'N'.
           05  WS-COD-POSTAL-HALLADO   PIC X(06) VALUE SPACES.
           05  WS-CP-HALLADO-R REDEFINES WS-COD-POSTAL-HALLADO.
               10  WS-CP-PREFIJO       PIC X(03).
               10  WS-CP-SUFIJO        PIC X(03).
           05  WS-LOCALITATE-HALLADA   PIC X(01) VALUE 'N'.
      *    MENSAJE DE RESULTADO: FUERA DE WS-LIN-SALIDA Y SU REDEFINES
      *    PARA QUE NO SE PIERDA CON EL MOVE SPACES DEL BUFFER (TCK-1245
           05  WS-MSG-RESULTADO        PIC X(35) VALUE SPACES.
      *
           05  WS-LIN-SALIDA           PIC X(100) VALUE SPACES.
           05  WS-LIN-SALIDA-R REDEFINES WS-LIN-SALIDA.
               10  WS-LS-ACCION        PIC X(01).
               10  FILLER              PIC X(02).
               10  WS-LS-USUARIO       PIC X(30).
               10  FILLER              PIC X(02).
               10  WS-LS-RESULTADO     PIC X(35).
               10  FILLER              PIC X(02).
               10  WS-LS-CP-PREFIJO    PIC X(03).
               10  FILLER              PIC X(25).
           05  WS-LIN-LISTADO REDEFINES WS-LIN-SALIDA.
               10  WS-LL-USUARIO       PIC X(30).
               10  FILLER              PIC X(02).
               10  WS-LL-NOMBRE        PIC X(40).
               10  FILLER              PIC X(02).
               10  WS-LL-LOCALITATE    PIC X(20).
               10  FILLER              PIC X(01).
               10  WS-LL-ROL           PIC X(05).
      ******************************************************************
      *              AREA  DE  TABLA  DE  CLIENTES  (TCK-1246)         *
      *   MAESTRO CARGADO EN MEMORIA PARA PODER MODIFICAR/BORRAR       *
      *   REGISTROS YA COPIADOS ANTES DE VOLCARLO A USERSNEW EN        *
      *   6000-FIN. WS-NR-CLIENTES ES LA CANTIDAD DE ENTRADAS VIVAS.   *
      ******************************************************************
       01  WS-TB-CLIENTES.
           05  FILLER                  PIC X(04) VALUE SPACES.
           05  WS-TB-CLI-ENTRY OCCURS 1000 TIMES
                                INDEXED BY WS-IX-CLI
                                           WS-IX-CLI-HALLADO.
               10  TC-ID-CLIENTE       PIC 9(06).
               10  TC-NOMBRE-CLIENTE   PIC X(40).
               10  TC-DIRECCION-CALLE  PIC X(40).
               10  TC-COD-POSTAL       PIC X(06).
               10  TC-LOCALITATE       PIC X(30).
               10  TC-JUDET            PIC X(20).
               10  TC-USUARIO          PIC X(30).
               10  TC-CLAVE            PIC X(30).
               10  TC-ROL              PIC X(05).
               10  TC-BORRADO          PIC X(01) VALUE 'N'.
                   88  TC-ESTA-BORRADO         VALUE 'S'.
                   88  TC-NO-BORRADO           VALUE 'N'.
               10  FILLER              PIC X(12).
      ******************************************************************
      *                     AREA  DE  SWITCHES                         *
      ******************************************************************
       01  SW-SWITCHES.
           05  SW-FIN-USERS-IN         PIC X(01) VALUE 'N'.
               88  FIN-USERS-IN                  VALUE 'S'.
               88  NO-FIN-USERS-IN                VALUE 'N'.
           05  SW-FIN-MAINTXN          PIC X(01) VALUE 'N'.
               88  FIN-MAINTXN                   VALUE 'S'.
               88  NO-FIN-MAINTXN                VALUE 'N'.
           05  SW-FIN-LOCALIT          PIC X(01) VALUE 'N'.
               88  FIN-LOCALIT                   VALUE 'S'.
               88  NO-FIN-LOCALIT                VALUE 'N'.
           05  SW-CLIENTE-HALLADO      PIC X(01) VALUE 'N'.
               88  CLIENTE-HALLADO                VALUE 'S'.
           05  SW-JUDET-SUBCADENA      PIC X(01) VALUE 'N'.
               88  JUDET-ES-SUBCADENA             VALUE 'S'.
               88  CLIENTE-NO-HALLADO             VALUE 'N'.
           05  SW-DATOS-VALIDOS        PIC X(01) VALUE 'S'.
               88  DATOS-VALIDOS                  VALUE 'S'.
               88  DATOS-INVALIDOS                VALUE 'N'.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                        AREA DE CONTANTES                       *
      ******************************************************************
       01  CT-CONTANTES.
           05  CT-PROGRAMA             PIC X(08) VALUE 'GB1C02A'.
           05  CT-ROL-USER             PIC X(05) VALUE 'user '.
           05  CT-ROL-ADMIN            PIC X(05) VALUE 'admin'.
           05  CT-MAX-CLIENTES         PIC S9(05) COMP VALUE 1000.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                      AREA DE CONTADORES                        *
      ******************************************************************
       01  CN-CONTADORES.
           05  CN-TRANSACC-LEIDAS      PIC S9(07) COMP VALUE ZEROS.
           05  CN-ALTAS-OK             PIC S9(07) COMP VALUE ZEROS.
           05  CN-MODIF-OK             PIC S9(07) COMP VALUE ZEROS.
           05  CN-BAJAS-OK             PIC S9(07) COMP VALUE ZEROS.
           05  CN-CONSULTAS-OK         PIC S9(07) COMP VALUE ZEROS.
           05  CN-CLIENTES-FINALES     PIC S9(07) COMP VALUE ZEROS.
           05  CN-RECHAZADAS           PIC S9(07) COMP VALUE ZEROS.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                            PROCEDURE DIVISION                  *
      ******************************************************************
       PROCEDURE DIVISION.
      *
       MAINLINE.
      *
           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT
      *
           PERFORM 2000-PROCESO
              THRU 2000-PROCESO-EXIT
                 UNTIL FIN-MAINTXN
      *
           PERFORM 6000-FIN
              THRU 6000-FIN-EXIT
      *
           STOP RUN
           .
      ******************************************************************
      *                         1000-INICIO                            *
      *   ABRE FICHEROS, CARGA EL MAESTRO ACTUAL EN WS-TB-CLIENTES Y   *
      *   HALLA EL MAYOR ID DE CLIENTE PARA NUMERAR LAS ALTAS. F-USERS-*
      *   OUT SE ABRE RECIEN EN 6000-FIN, CUANDO LA TABLA YA REFLEJA   *
      *   TODAS LAS ALTAS/MODIFICACIONES/BAJAS DE ESTA CORRIDA         *
      *   (TCK-1246)                                                   *
      ******************************************************************
       1000-INICIO.
      *
           OPEN INPUT  F-USERS-IN
           OPEN INPUT  F-MAINTXN
           OPEN OUTPUT F-MNTRPT
      *
           PERFORM 1100-CARGA-MAESTRO
              THRU 1100-CARGA-MAESTRO-EXIT
                 UNTIL FIN-USERS-IN
      *
           CLOSE F-USERS-IN
      *
           PERFORM 1200-LEE-MAINTXN
              THRU 1200-LEE-MAINTXN-EXIT
      *
           .
       1000-INICIO-EXIT.
           EXIT.
      ******************************************************************
      *                    1100-CARGA-MAESTRO                          *
      *   LEE USERS Y APILA CADA CLIENTE EN WS-TB-CLIENTES; SI EL      *
      *   MAESTRO DE ENTRADA EXCEDIERA CT-MAX-CLIENTES EL EXCEDENTE    *
      *   SE DESCARTA Y SE AVISA POR CONSOLA (TCK-1246)                *
      ******************************************************************
       1100-CARGA-MAESTRO.
      *
           READ F-USERS-IN
               AT END
                   MOVE 'S'            TO SW-FIN-USERS-IN
               NOT AT END
                   IF  GB1-ID-CLIENTE > WS-ID-MAX-CLIENTE
                       MOVE GB1-ID-CLIENTE TO WS-ID-MAX-CLIENTE
                   END-IF
                   IF  WS-NR-CLIENTES < CT-MAX-CLIENTES
                       ADD 1               TO WS-NR-CLIENTES
                       SET WS-IX-CLI       TO WS-NR-CLIENTES
                       MOVE GB1-ID-CLIENTE      TO
                                          TC-ID-CLIENTE(WS-IX-CLI)
                       MOVE GB1-NOMBRE-CLIENTE  TO
                                          TC-NOMBRE-CLIENTE(WS-IX-CLI)
                       MOVE GB1-DIRECCION-CALLE TO
                                          TC-DIRECCION-CALLE(WS-IX-CLI)
                       MOVE GB1-COD-POSTAL      TO
                                          TC-COD-POSTAL(WS-IX-CLI)
                       MOVE GB1-LOCALITATE      TO
                                          TC-LOCALITATE(WS-IX-CLI)
                       MOVE GB1-JUDET           TO TC-JUDET(WS-IX-CLI)
                       MOVE GB1-USUARIO         TO TC-USUARIO(WS-IX-CLI)
                       MOVE GB1-CLAVE           TO TC-CLAVE(WS-IX-CLI)
                       MOVE GB1-ROL             TO TC-ROL(WS-IX-CLI)
                       SET TC-NO-BORRADO(WS-IX-CLI) TO TRUE
                   ELSE
                       DISPLAY 'GB1C02A - EXCEDE CT-MAX-CLIENTES,'
                       DISPLAY '   CLIENTE DESCARTADO: ' MT-USUARIO
                   END-IF
           END-READ
      *
           .
       1100-CARGA-MAESTRO-EXIT.
           EXIT.
      ******************************************************************
      *                    1200-LEE-MAINTXN                            *
      ******************************************************************
       1200-LEE-MAINTXN.
      *
           READ F-MAINTXN
               AT END
                   MOVE 'S'            TO SW-FIN-MAINTXN
           END-READ
      *
           .
       1200-LEE-MAINTXN-EXIT.
           EXIT.
      ******************************************************************
      *                        2000-PROCESO                            *
      ******************************************************************
       2000-PROCESO.
      *
           ADD 1                       TO CN-TRANSACC-LEIDAS
           MOVE 'S'                    TO SW-DATOS-VALIDOS
      *
           EVALUATE TRUE
               WHEN MT-ES-ALTA
                   PERFORM 2100-PROCESA-ALTA
                      THRU 2100-PROCESA-ALTA-EXIT
               WHEN MT-ES-MODIFICA
                   PERFORM 2200-PROCESA-MODIFICA
                      THRU 2200-PROCESA-MODIFICA-EXIT
               WHEN MT-ES-BAJA
                   PERFORM 2300-PROCESA-BAJA
                      THRU 2300-PROCESA-BAJA-EXIT
               WHEN MT-ES-LISTADO
                   PERFORM 2400-PROCESA-LISTADO
                      THRU 2400-PROCESA-LISTADO-EXIT
               WHEN MT-ES-CONSULTA
                   PERFORM 2500-PROCESA-CONSULTA
                      THRU 2500-PROCESA-CONSULTA-EXIT
               WHEN OTHER
                   MOVE 'N'            TO SW-DATOS-VALIDOS
                   MOVE 'ACCION DESCONOCIDA' TO WS-MSG-RESULTADO
                   PERFORM 2900-ESCRIBE-RESULTADO
                      THRU 2900-ESCRIBE-RESULTADO-EXIT
           END-EVALUATE
      *
           PERFORM 1200-LEE-MAINTXN
              THRU 1200-LEE-MAINTXN-EXIT
      *
           .
       2000-PROCESO-EXIT.
           EXIT.
      ******************************************************************
      *   2100-PROCESA-ALTA : VALIDA NOMBRE, JUDET/LOCALIDAD, ROL,     *
      *   DERIVA USUARIO/CLAVE/COD-POSTAL Y ESCRIBE EL NUEVO CLIENTE   *
      ******************************************************************
       2100-PROCESA-ALTA.
      *
           PERFORM 3000-VALIDA-NOMBRE
              THRU 3000-VALIDA-NOMBRE-EXIT
      *
           IF  DATOS-VALIDOS
               PERFORM 3100-VALIDA-JUDET-LOCALITATE
                  THRU 3100-VALIDA-JUDET-LOCALITATE-EXIT
           END-IF
      *
           IF  DATOS-VALIDOS
               IF  MT-ROL NOT = CT-ROL-USER
               AND MT-ROL NOT = CT-ROL-ADMIN
                   MOVE 'N'            TO SW-DATOS-VALIDOS
                   MOVE 'ROL INVALIDO' TO WS-MSG-RESULTADO
               END-IF
           END-IF
      *
           IF  DATOS-VALIDOS
           AND WS-NR-CLIENTES NOT < CT-MAX-CLIENTES
               MOVE 'N'                TO SW-DATOS-VALIDOS
               MOVE 'TABLA DE CLIENTES LLENA' TO WS-MSG-RESULTADO
           END-IF
      *
      *    EL ALTA SE APILA EN WS-TB-CLIENTES; EL VOLCADO A USERSNEW
      *    OCURRE RECIEN EN 6000-FIN (TCK-1246)
           IF  DATOS-VALIDOS
               ADD 1                   TO WS-ID-MAX-CLIENTE
               ADD 1                   TO WS-NR-CLIENTES
               SET WS-IX-CLI           TO WS-NR-CLIENTES
               MOVE WS-ID-MAX-CLIENTE  TO TC-ID-CLIENTE(WS-IX-CLI)
               MOVE WS-NOMBRE-TRABAJO  TO TC-NOMBRE-CLIENTE(WS-IX-CLI)
               MOVE MT-CALLE           TO TC-DIRECCION-CALLE(WS-IX-CLI)
               MOVE WS-COD-POSTAL-HALLADO
                                       TO TC-COD-POSTAL(WS-IX-CLI)
               MOVE MT-LOCALITATE      TO TC-LOCALITATE(WS-IX-CLI)
               MOVE MT-JUDET           TO TC-JUDET(WS-IX-CLI)
               MOVE WS-USUARIO-ARMADO  TO TC-USUARIO(WS-IX-CLI)
                                          TC-CLAVE(WS-IX-CLI)
               MOVE MT-ROL             TO TC-ROL(WS-IX-CLI)
               SET TC-NO-BORRADO(WS-IX-CLI) TO TRUE
               ADD 1                   TO CN-ALTAS-OK
               MOVE 'ALTA REALIZADA'   TO WS-MSG-RESULTADO
           ELSE
               ADD 1                   TO CN-RECHAZADAS
           END-IF
      *
           PERFORM 2900-ESCRIBE-RESULTADO
              THRU 2900-ESCRIBE-RESULTADO-EXIT
      *
           .
       2100-PROCESA-ALTA-EXIT.
           EXIT.
      ******************************************************************
      *   2200-PROCESA-MODIFICA : LOCALIZA POR USUARIO EN LA TABLA,    *
      *   REVALIDA JUDET/LOCALIDAD/COD-POSTAL Y ACTUALIZA CALLE,       *
      *   COD-POSTAL, LOCALITATE Y JUDET EN WS-TB-CLIENTES (TCK-1246)  *
      ******************************************************************
       2200-PROCESA-MODIFICA.
      *
           PERFORM 3100-VALIDA-JUDET-LOCALITATE
              THRU 3100-VALIDA-JUDET-LOCALITATE-EXIT
      *
           IF  DATOS-VALIDOS
               PERFORM 3200-BUSCA-CLIENTE-POR-USUARIO
                  THRU 3200-BUSCA-CLIENTE-POR-USUARIO-EXIT
               IF  CLIENTE-HALLADO
                   MOVE MT-CALLE       TO
                            TC-DIRECCION-CALLE(WS-IX-CLI-HALLADO)
                   MOVE WS-COD-POSTAL-HALLADO TO
                            TC-COD-POSTAL(WS-IX-CLI-HALLADO)
                   MOVE MT-LOCALITATE  TO
                            TC-LOCALITATE(WS-IX-CLI-HALLADO)
                   MOVE MT-JUDET       TO
                            TC-JUDET(WS-IX-CLI-HALLADO)
                   MOVE 'MODIFICACION REALIZADA' TO WS-MSG-RESULTADO
                   ADD 1               TO CN-MODIF-OK
               ELSE
                   MOVE 'CLIENTE NO ENCONTRADO'  TO WS-MSG-RESULTADO
                   ADD 1               TO CN-RECHAZADAS
               END-IF
           ELSE
               ADD 1                   TO CN-RECHAZADAS
           END-IF
      *
           PERFORM 2900-ESCRIBE-RESULTADO
              THRU 2900-ESCRIBE-RESULTADO-EXIT
      *
           .
       2200-PROCESA-MODIFICA-EXIT.
           EXIT.
      ******************************************************************
      *   2300-PROCESA-BAJA : LOCALIZA POR USUARIO Y MARCA LA ENTRADA  *
      *   DE WS-TB-CLIENTES COMO BORRADA, POR LO QUE NO SE VUELCA A    *
      *   USERSNEW EN 6000-FIN. LA CONFIRMACION DE LA BAJA SE OBTUVO   *
      *   EN EL ORIGEN DE LA TRANSACCION (PANTALLA EN LINEA); ESTE     *
      *   LOTE SOLO APLICA UNA BAJA YA CONFIRMADA (TCK-1246)           *
      ******************************************************************
       2300-PROCESA-BAJA.
      *
           PERFORM 3200-BUSCA-CLIENTE-POR-USUARIO
              THRU 3200-BUSCA-CLIENTE-POR-USUARIO-EXIT
      *
           IF  CLIENTE-HALLADO
               SET TC-ESTA-BORRADO(WS-IX-CLI-HALLADO) TO TRUE
               MOVE 'BAJA REALIZADA'   TO WS-MSG-RESULTADO
               ADD 1                   TO CN-BAJAS-OK
           ELSE
               MOVE 'CLIENTE NO ENCONTRADO' TO WS-MSG-RESULTADO
               ADD 1                   TO CN-RECHAZADAS
           END-IF
      *
           PERFORM 2900-ESCRIBE-RESULTADO
              THRU 2900-ESCRIBE-RESULTADO-EXIT
      *
           .
       2300-PROCESA-BAJA-EXIT.
           EXIT.
      ******************************************************************
      *   2400-PROCESA-LISTADO : IMPRIME UN RENGLON POR CADA CLIENTE   *
      *   VIGENTE (NO BORRADO) DE WS-TB-CLIENTES, INCLUYENDO LAS       *
      *   ALTAS YA PROCESADAS EN ESTA MISMA CORRIDA (TCK-1246)         *
      ******************************************************************
       2400-PROCESA-LISTADO.
      *
           PERFORM 2410-LISTA-UN-CLIENTE
              THRU 2410-LISTA-UN-CLIENTE-EXIT
                 VARYING WS-IX-CLI FROM 1 BY 1
                    UNTIL WS-IX-CLI > WS-NR-CLIENTES
      *
           .
       2400-PROCESA-LISTADO-EXIT.
           EXIT.
      ******************************************************************
      *                  2410-LISTA-UN-CLIENTE                         *
      ******************************************************************
       2410-LISTA-UN-CLIENTE.
      *
           IF  TC-NO-BORRADO(WS-IX-CLI)
               PERFORM 2600-ESCRIBE-LINEA-CLIENTE
                  THRU 2600-ESCRIBE-LINEA-CLIENTE-EXIT
           END-IF
      *
           .
       2410-LISTA-UN-CLIENTE-EXIT.
           EXIT.
      ******************************************************************
      *   2500-PROCESA-CONSULTA : LOCALIZA UN UNICO CLIENTE POR        *
      *   USUARIO E IMPRIME SU RENGLON EN MNTRPT (TCK-1246)            *
      ******************************************************************
       2500-PROCESA-CONSULTA.
      *
           PERFORM 3200-BUSCA-CLIENTE-POR-USUARIO
              THRU 3200-BUSCA-CLIENTE-POR-USUARIO-EXIT
      *
           IF  CLIENTE-HALLADO
               SET WS-IX-CLI           TO WS-IX-CLI-HALLADO
               PERFORM 2600-ESCRIBE-LINEA-CLIENTE
                  THRU 2600-ESCRIBE-LINEA-CLIENTE-EXIT
               ADD 1                   TO CN-CONSULTAS-OK
           ELSE
               MOVE 'CLIENTE NO ENCONTRADO' TO WS-MSG-RESULTADO
               ADD 1                   TO CN-RECHAZADAS
               PERFORM 2900-ESCRIBE-RESULTADO
                  THRU 2900-ESCRIBE-RESULTADO-EXIT
           END-IF
      *
           .
       2500-PROCESA-CONSULTA-EXIT.
           EXIT.
      ******************************************************************
      *   2600-ESCRIBE-LINEA-CLIENTE : ESCRIBE EL RENGLON DE USUARIO,  *
      *   NOMBRE, LOCALITATE Y ROL DEL CLIENTE POSICIONADO EN          *
      *   WS-IX-CLI. USADO POR EL LISTADO Y POR LA CONSULTA (TCK-1246)*
      ******************************************************************
       2600-ESCRIBE-LINEA-CLIENTE.
      *
           MOVE SPACES                 TO WS-LIN-SALIDA
           MOVE TC-USUARIO(WS-IX-CLI)      TO WS-LL-USUARIO
           MOVE TC-NOMBRE-CLIENTE(WS-IX-CLI) TO WS-LL-NOMBRE
           MOVE TC-LOCALITATE(WS-IX-CLI)   TO WS-LL-LOCALITATE
           MOVE TC-ROL(WS-IX-CLI)          TO WS-LL-ROL
      *
           WRITE FD-LIN-MNTRPT         FROM WS-LIN-SALIDA
      *
           .
       2600-ESCRIBE-LINEA-CLIENTE-EXIT.
           EXIT.
      ******************************************************************
      *                 2900-ESCRIBE-RESULTADO                         *
      ******************************************************************
       2900-ESCRIBE-RESULTADO.
      *
           MOVE SPACES                 TO WS-LIN-SALIDA
           MOVE MT-ACCION              TO WS-LS-ACCION
           MOVE MT-USUARIO             TO WS-LS-USUARIO
           MOVE WS-MSG-RESULTADO       TO WS-LS-RESULTADO
           MOVE WS-CP-PREFIJO          TO WS-LS-CP-PREFIJO
      *
           WRITE FD-LIN-MNTRPT         FROM WS-LIN-SALIDA
      *
           .
       2900-ESCRIBE-RESULTADO-EXIT.
           EXIT.
      ******************************************************************
      *   3000-VALIDA-NOMBRE : 2 O 3 PARTES SEPARADAS POR ESPACIO,     *
      *   CADA PARTE SE CAPITALIZA (1RA MAYUSCULA, RESTO MINUSCULA)    *
      *   Y SE ARMA EL USUARIO EN MINUSCULAS SIN ESPACIOS              *
      ******************************************************************
       3000-VALIDA-NOMBRE.
      *
           MOVE SPACES                 TO WS-NOMBRE-TABLA
           MOVE SPACES                 TO WS-NOMBRE-TRABAJO
           MOVE SPACES                 TO WS-USUARIO-ARMADO
           MOVE ZEROS                  TO WS-NOMBRE-PARTES
           MOVE 1                      TO WS-PTR-USUARIO
           MOVE 1                      TO WS-PTR-NOMBRE
      *
           UNSTRING MT-NOMBRE DELIMITED BY ALL SPACES
               INTO WS-NOM-PARTE(1) COUNT IN WS-LEN-PARTE(1)
                    WS-NOM-PARTE(2) COUNT IN WS-LEN-PARTE(2)
                    WS-NOM-PARTE(3) COUNT IN WS-LEN-PARTE(3)
               TALLYING IN WS-NOMBRE-PARTES
           END-UNSTRING
      *
           IF  WS-NOMBRE-PARTES < 2 OR WS-NOMBRE-PARTES > 3
               MOVE 'N'                TO SW-DATOS-VALIDOS
               MOVE 'NOMBRE DEBE TENER 2 O 3 PARTES' TO WS-MSG-RESULTADO
           END-IF
      *
           IF  DATOS-VALIDOS
               PERFORM 3010-CAPITALIZA-PARTE
                  THRU 3010-CAPITALIZA-PARTE-EXIT
                     VARYING WS-IX-PARTE FROM 1 BY 1
                        UNTIL WS-IX-PARTE > WS-NOMBRE-PARTES
           END-IF
      *
           .
       3000-VALIDA-NOMBRE-EXIT.
           EXIT.
      ******************************************************************
      *              3010-CAPITALIZA-PARTE                             *
      ******************************************************************
       3010-CAPITALIZA-PARTE.
      *
      *    PASA LA PARTE A MINUSCULA, GUARDA COPIA PARA EL USUARIO,
      *    LUEGO CAPITALIZA EL PRIMER CARACTER PARA EL NOMBRE
           MOVE WS-NOM-PARTE(WS-IX-PARTE) TO WS-PARTE-ACTUAL
           INSPECT WS-PARTE-ACTUAL CONVERTING
                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
                TO 'abcdefghijklmnopqrstuvwxyz'
           MOVE WS-PARTE-ACTUAL        TO WS-PARTE-MINUSC
           INSPECT WS-PA-PRIMER-CAR CONVERTING
                   'abcdefghijklmnopqrstuvwxyz'
                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
           MOVE WS-PARTE-ACTUAL        TO WS-NOM-PARTE(WS-IX-PARTE)
      *
           IF  WS-IX-PARTE > 1
               STRING ' '              DELIMITED BY SIZE
                 INTO WS-NOMBRE-TRABAJO
                 WITH POINTER WS-PTR-NOMBRE
               END-STRING
           END-IF
      *
           STRING WS-PARTE-ACTUAL(1:WS-LEN-PARTE(WS-IX-PARTE))
                                       DELIMITED BY SIZE
             INTO WS-NOMBRE-TRABAJO
             WITH POINTER WS-PTR-NOMBRE
           END-STRING
      *
           STRING WS-PARTE-MINUSC(1:WS-LEN-PARTE(WS-IX-PARTE))
                                       DELIMITED BY SIZE
             INTO WS-USUARIO-ARMADO
             WITH POINTER WS-PTR-USUARIO
           END-STRING
      *
           .
       3010-CAPITALIZA-PARTE-EXIT.
           EXIT.
      ******************************************************************
      *   3100-VALIDA-JUDET-LOCALITATE : JUDET POR SUBCADENA CONTRA    *
      *   EL MAESTRO LOCALIT (SIN DISTINGUIR MAYUS/MINUS), LOCALIDAD   *
      *   POR IGUALDAD EXACTA DE LOCALIDAD Y JUDET; DERIVA COD POSTAL  *
      ******************************************************************
       3100-VALIDA-JUDET-LOCALITATE.
      *
      *    LOS CAMPOS DE JUDET/LOCALIDAD SE RECIBEN EN MAYUSCULAS
      *    DESDE EL FICHERO MAINTXN, IGUAL QUE EN EL MAESTRO LOCALIT
           MOVE 'N'                    TO WS-JUDET-VALIDADO
           MOVE 'N'                    TO WS-LOCALITATE-HALLADA
           MOVE SPACES                 TO WS-COD-POSTAL-HALLADO
           MOVE 'N'                    TO SW-FIN-LOCALIT
      *
           OPEN INPUT F-LOCALIT
      *
           PERFORM 3110-LEE-LOCALIT
              THRU 3110-LEE-LOCALIT-EXIT
      *
           PERFORM 3120-COMPARA-LOCALIT
              THRU 3120-COMPARA-LOCALIT-EXIT
                 UNTIL FIN-LOCALIT OR WS-LOCALITATE-HALLADA = 'S'
      *
           CLOSE F-LOCALIT
      *
           IF  WS-JUDET-VALIDADO NOT = 'S'
               MOVE 'N'                TO SW-DATOS-VALIDOS
               MOVE 'JUDET NO EXISTE EN LOCALIT'  TO WS-MSG-RESULTADO
           ELSE
               IF  WS-LOCALITATE-HALLADA NOT = 'S'
                   MOVE 'N'            TO SW-DATOS-VALIDOS
                   MOVE 'LOCALIDAD NO PERTENECE AL JUDET'
                                       TO WS-MSG-RESULTADO
               END-IF
           END-IF
      *
           .
       3100-VALIDA-JUDET-LOCALITATE-EXIT.
           EXIT.
      ******************************************************************
      *                    3110-LEE-LOCALIT                            *
      ******************************************************************
       3110-LEE-LOCALIT.
      *
           READ F-LOCALIT INTO FD-REG-LOCALITATE
               AT END
                   MOVE 'S'            TO SW-FIN-LOCALIT
           END-READ
      *
           .
       3110-LEE-LOCALIT-EXIT.
           EXIT.
      ******************************************************************
      *   3120-COMPARA-LOCALIT : COMPARA JUDET (POR SUBCADENA, VIA     *
      *   3125-COMPARA-JUDET)/LOCALIDAD LEIDOS Y AVANZA LA LECTURA     *
      *   DE LOCALIT                                                  *
      ******************************************************************
       3120-COMPARA-LOCALIT.
      *
           PERFORM 3125-COMPARA-JUDET
              THRU 3125-COMPARA-JUDET-EXIT
      *
           IF  JUDET-ES-SUBCADENA
               MOVE 'S'                TO WS-JUDET-VALIDADO
           END-IF
      *
           IF  GB3-LOCALITATE = MT-LOCALITATE
           AND JUDET-ES-SUBCADENA
               MOVE 'S'                TO WS-LOCALITATE-HALLADA
               MOVE GB3-COD-POSTAL     TO WS-COD-POSTAL-HALLADO
           END-IF
      *
           IF  WS-LOCALITATE-HALLADA NOT = 'S'
               PERFORM 3110-LEE-LOCALIT
                  THRU 3110-LEE-LOCALIT-EXIT
           END-IF
      *
           .
       3120-COMPARA-LOCALIT-EXIT.
           EXIT.
      ******************************************************************
      *   3125-COMPARA-JUDET : JUDET POR SUBCADENA (TCK-1248). MT-JUDET*
      *   Y GB3-JUDET LLEGAN YA EN MAYUSCULAS (VER 3100), POR LO QUE   *
      *   LA COMPARACION POR SUBCADENA RESULTA YA INSENSIBLE A         *
      *   MAYUS/MINUS. SE MIDE LA PARTE SIGNIFICATIVA DE CADA CAMPO    *
      *   (ANTES DEL PRIMER ESPACIO) SIN RECURRIR A UNA FUNCION        *
      *   INTRINSECA, Y SE BUSCA MT-JUDET COMO SUBCADENA DE GB3-JUDET  *
      ******************************************************************
       3125-COMPARA-JUDET.
      *
           MOVE 'N'                    TO SW-JUDET-SUBCADENA
           MOVE ZERO                   TO WS-LEN-JUDET-TXN
           MOVE ZERO                   TO WS-LEN-JUDET-REF
      *
           INSPECT MT-JUDET TALLYING WS-LEN-JUDET-TXN
                   FOR CHARACTERS BEFORE INITIAL SPACE
           INSPECT GB3-JUDET TALLYING WS-LEN-JUDET-REF
                   FOR CHARACTERS BEFORE INITIAL SPACE
      *
           IF  WS-LEN-JUDET-TXN > ZERO
           AND WS-LEN-JUDET-TXN NOT > WS-LEN-JUDET-REF
               COMPUTE WS-LIM-JUDET =
                       WS-LEN-JUDET-REF - WS-LEN-JUDET-TXN + 1
               PERFORM 3126-BUSCA-JUDET
                  THRU 3126-BUSCA-JUDET-EXIT
                     VARYING WS-IX-JUDET FROM 1 BY 1
                        UNTIL WS-IX-JUDET > WS-LIM-JUDET
                           OR JUDET-ES-SUBCADENA
           END-IF
      *
           .
       3125-COMPARA-JUDET-EXIT.
           EXIT.
      ******************************************************************
      *                    3126-BUSCA-JUDET                            *
      ******************************************************************
       3126-BUSCA-JUDET.
      *
           IF  GB3-JUDET(WS-IX-JUDET : WS-LEN-JUDET-TXN)
                                   = MT-JUDET(1 : WS-LEN-JUDET-TXN)
               SET JUDET-ES-SUBCADENA TO TRUE
           END-IF
      *
           .
       3126-BUSCA-JUDET-EXIT.
           EXIT.
      ******************************************************************
      *   3200-BUSCA-CLIENTE-POR-USUARIO : RECORRE WS-TB-CLIENTES      *
      *   BUSCANDO MT-USUARIO ENTRE LAS ENTRADAS VIGENTES (NO          *
      *   BORRADAS). DEJA EL RESULTADO EN SW-CLIENTE-HALLADO Y, SI SE  *
      *   HALLA, EL INDICE EN WS-IX-CLI-HALLADO (TCK-1246)             *
      ******************************************************************
       3200-BUSCA-CLIENTE-POR-USUARIO.
      *
           MOVE 'N'                    TO SW-CLIENTE-HALLADO
      *
           PERFORM 3210-COMPARA-CLIENTE
              THRU 3210-COMPARA-CLIENTE-EXIT
                 VARYING WS-IX-CLI FROM 1 BY 1
                    UNTIL WS-IX-CLI > WS-NR-CLIENTES
                       OR CLIENTE-HALLADO
      *
           .
       3200-BUSCA-CLIENTE-POR-USUARIO-EXIT.
           EXIT.
      ******************************************************************
      *                  3210-COMPARA-CLIENTE                          *
      ******************************************************************
       3210-COMPARA-CLIENTE.
      *
           IF  TC-USUARIO(WS-IX-CLI) = MT-USUARIO
           AND TC-NO-BORRADO(WS-IX-CLI)
               SET CLIENTE-HALLADO     TO TRUE
               SET WS-IX-CLI-HALLADO   TO WS-IX-CLI
           END-IF
      *
           .
       3210-COMPARA-CLIENTE-EXIT.
           EXIT.
      ******************************************************************
      *   6000-FIN : VUELCA WS-TB-CLIENTES A USERSNEW (SALTEANDO LAS   *
      *   ENTRADAS BORRADAS) Y CIERRA FICHEROS. ESTE ES EL UNICO       *
      *   MOMENTO EN QUE SE ESCRIBE F-USERS-OUT (TCK-1246)             *
      ******************************************************************
       6000-FIN.
      *
           OPEN OUTPUT F-USERS-OUT
      *
           PERFORM 6050-VUELCA-MAESTRO
              THRU 6050-VUELCA-MAESTRO-EXIT
                 VARYING WS-IX-CLI FROM 1 BY 1
                    UNTIL WS-IX-CLI > WS-NR-CLIENTES
      *
           CLOSE F-USERS-OUT
           CLOSE F-MAINTXN
           CLOSE F-MNTRPT
      *
           DISPLAY 'GB1C02A - TRANSACCIONES LEIDAS : '
                    CN-TRANSACC-LEIDAS
           DISPLAY 'GB1C02A - ALTAS REALIZADAS     : ' CN-ALTAS-OK
           DISPLAY 'GB1C02A - MODIFICACIONES OK    : ' CN-MODIF-OK
           DISPLAY 'GB1C02A - BAJAS REALIZADAS     : ' CN-BAJAS-OK
           DISPLAY 'GB1C02A - CONSULTAS RESUELTAS  : ' CN-CONSULTAS-OK
           DISPLAY 'GB1C02A - TRANSACC. RECHAZADAS : ' CN-RECHAZADAS
           DISPLAY 'GB1C02A - CLIENTES EN USERSNEW : '
                    CN-CLIENTES-FINALES
      *
           .
       6000-FIN-EXIT.
           EXIT.
      ******************************************************************
      *                  6050-VUELCA-MAESTRO                           *
      ******************************************************************
       6050-VUELCA-MAESTRO.
      *
           IF  TC-NO-BORRADO(WS-IX-CLI)
               MOVE TC-ID-CLIENTE(WS-IX-CLI)      TO GB1-ID-CLIENTE
               MOVE TC-NOMBRE-CLIENTE(WS-IX-CLI)  TO GB1-NOMBRE-CLIENTE
               MOVE TC-DIRECCION-CALLE(WS-IX-CLI) TO GB1-DIRECCION-CALLE
               MOVE TC-COD-POSTAL(WS-IX-CLI)      TO GB1-COD-POSTAL
               MOVE TC-LOCALITATE(WS-IX-CLI)      TO GB1-LOCALITATE
               MOVE TC-JUDET(WS-IX-CLI)           TO GB1-JUDET
               MOVE TC-USUARIO(WS-IX-CLI)         TO GB1-USUARIO
               MOVE TC-CLAVE(WS-IX-CLI)           TO GB1-CLAVE
               MOVE TC-ROL(WS-IX-CLI)             TO GB1-ROL
               WRITE FD-REG-CLIENTE-OUT FROM GB1-REG-CLIENTE
               ADD 1                   TO CN-CLIENTES-FINALES
           END-IF
      *
           .
       6050-VUELCA-MAESTRO-EXIT.
           EXIT.
