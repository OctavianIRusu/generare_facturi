      ******************************************************************
      *                                                                *
      *  COPY   : GB0C002                                              *
      *                                                                *
      *  FECHA CREACION: 14/01/1987                                    *
      *                                                                *
      *  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *
      *                                                                *
      *  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *
      *                                                                *
      *  DESCRIPCION: LAYOUT DE LA FACTURA (FICHERO BILLS)             *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 14/01/1987 RCM TCK-0002  VERSION INICIAL                       *~TAG:GB002001
      * 17/06/2022 JLV TCK-1180  SE AGREGA REDEFINES GB2-NUMAR         *~TAG:GB002002
      * 17/06/2022 JLV TCK-1180  PARA SEPARAR FECHA E ID DE CLIENTE    *~TAG:GB002003
      ******************************************************************
       01  GB2-REG-FACTURA.
           05  GB2-ID-FACTURA          PIC 9(06).
           05  GB2-ID-CLIENTE          PIC 9(06).
           05  GB2-USUARIO             PIC X(30).
           05  GB2-AN-FACTURARE        PIC 9(04).
           05  GB2-LUNA-FACTURARE      PIC 9(02).
           05  GB2-DATA-EMITERE        PIC X(10).
           05  GB2-FILDT1 REDEFINES GB2-DATA-EMITERE.
               10  GB2-DE-AN           PIC 9(04).
               10  FILLER              PIC X(01).
               10  GB2-DE-LUNA         PIC 9(02).
               10  FILLER              PIC X(01).
               10  GB2-DE-ZI           PIC 9(02).
           05  GB2-SERIE               PIC X(02).
           05  GB2-NUMAR               PIC X(12).
           05  GB2-FILNR1 REDEFINES GB2-NUMAR.
               10  GB2-NR-DDMMAA       PIC 9(06).
               10  GB2-NR-ID-CLIENTE   PIC 9(06).
           05  GB2-DATA-SCADENTA       PIC X(10).
           05  GB2-DATA-START          PIC X(10).
           05  GB2-DATA-SFARSIT        PIC X(10).
           05  GB2-INDEX-CURENT        PIC S9(07)V9(02).
           05  GB2-CANT-ENERG-CONS     PIC S9(07)V9(02).
           05  GB2-PRET-ENERG-CONS     PIC S9(03)V9(05).
           05  GB2-VAL-ENERG-CONS      PIC S9(09)V9(02).
           05  GB2-TVA-ENERG-CONS      PIC S9(09)V9(02).
           05  GB2-CANT-ACCIZA         PIC S9(07)V9(05).
           05  GB2-PRET-ACCIZA         PIC S9(03)V9(05).
           05  GB2-VAL-ACCIZA          PIC S9(09)V9(02).
           05  GB2-TVA-ACCIZA          PIC S9(09)V9(02).
           05  GB2-CANT-CERTIF         PIC S9(07)V9(05).
           05  GB2-PRET-CERTIF         PIC S9(03)V9(05).
           05  GB2-VAL-CERTIF          PIC S9(09)V9(02).
           05  GB2-TVA-CERTIF          PIC S9(09)V9(02).
           05  GB2-CANT-OUG            PIC S9(07)V9(02).
           05  GB2-PRET-OUG            PIC S9(03)V9(05).
           05  GB2-VAL-OUG             PIC S9(09)V9(02).
           05  GB2-TVA-OUG             PIC S9(09)V9(02).
           05  GB2-TOTAL-FARA-TVA      PIC S9(09)V9(02).
           05  GB2-TOTAL-TVA           PIC S9(09)V9(02).
           05  GB2-TOTAL-FACTURA       PIC S9(09)V9(02).
           05  FILLER                  PIC X(15).
