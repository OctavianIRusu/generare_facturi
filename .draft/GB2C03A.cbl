      ******************************************************************
      *                                                                *
      *  PROGRAMA: GB2C03A                                             *
      *                                                                *
      *  FECHA CREACION: 20/02/1987                                    *
      *                                                                *
      *  AUTOR: R. CONSTANTINESCU                                      *
      *                                                                *
      *  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *
      *                                                                *
      *  DESCRIPCION: SUBPROGRAMA DE CALCULO DEL PERIODO DE FACTURARE  *
      *               (FECHA START, SFARSIT, EMITERE Y SCADENTA A      *
      *               PARTIR DEL AN/LUNA ANTERIOR)                     *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 20/02/1987 RCM TCK-0013  VERSION INICIAL                       *~TAG:GB2C03A1
      * 08/11/1990 RCM TCK-0102  SE CORRIGE ULTIMO DIA DE FEBRERO EN   *~TAG:GB2C03A2
      * 08/11/1990 RCM TCK-0102  ANOS BISIESTOS                       *~TAG:GB2C03A3
      * 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, SOLO      *~TAG:GB2C03A4
      * 30/09/1998 PDN TCK-0201  DOCUMENTA LA PRUEBA DE CORTE DE SIGLO *~TAG:GB2C03A5
      * 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB        *~TAG:GB2C03A6
      * 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *~TAG:GB2C03A7
      * 17/07/2020 JLV TCK-0630  PRIMERA FACTURA DE CLIENTE NUEVO SE   *~TAG:GB2C03A8
      * 17/07/2020 JLV TCK-0630  FIJA EN ENERO 2020                    *~TAG:GB2C03A9
      ******************************************************************
      *                                                                *
      *         I D E N T I F I C A T I O N   D I V I S I O N          *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.   GB2C03A.
       AUTHOR.       R. CONSTANTINESCU.
       INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.
       DATE-WRITTEN. 20/02/1987.
       DATE-COMPILED.
       SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.
      ******************************************************************
      *                                                                *
      *        E N V I R O N M E N T         D I V I S I O N           *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
      ******************************************************************
      *                                                                *
      *                D A T A            D I V I S I O N              *
      *                                                                *
      ******************************************************************
       DATA DIVISION.
      ******************************************************************
      *                                                                *
      *         W O R K I N G   S T O R A G E   S E C T I O N          *
      *                                                                *
      ******************************************************************
       WORKING-STORAGE SECTION.
      ******************************************************************
      *                  AREA DE VARIABLES AUXILIARES                  *
      ******************************************************************
       01  WS-VARIABLES-AUXILIARES.
           05  WS-ANO-CALC             PIC 9(04) COMP.
           05  WS-MES-CALC             PIC 9(02) COMP.
           05  WS-DIA-CALC             PIC 9(02) COMP.
           05  WS-ULTIMO-DIA           PIC 9(02) COMP.
           05  WS-ANO-EMITERE          PIC 9(04) COMP.
           05  WS-MES-EMITERE          PIC 9(02) COMP.
           05  WS-ANO-SCADENTA         PIC 9(04) COMP.
           05  WS-MES-SCADENTA         PIC 9(02) COMP.
           05  WS-DIV-RESULTADO        PIC 9(04) COMP.
           05  WS-REM-4                PIC 9(04) COMP.
           05  WS-REM-100              PIC 9(04) COMP.
           05  WS-REM-400              PIC 9(04) COMP.
           05  FILLER                  PIC X(05).
      *
      *    PERIODO ANTERIOR RECIBIDO EN GB7-AN-ANTERIOR/LUNA-ANTERIOR,
      *    DESGLOSADO AQUI PARA EL CALCULO DEL PERIODO SIGUIENTE.
           05  WS-PERIODO-ANTERIOR     PIC 9(06).
           05  WS-PERIODO-ANTERIOR-R REDEFINES WS-PERIODO-ANTERIOR.
               10  WS-PA-ANO           PIC 9(04).
               10  WS-PA-MES           PIC 9(02).
      *
      *    UNA FECHA DE TRABAJO SE ARMA CAMPO A CAMPO Y SE COPIA AL
      *    AREA LINKAGE QUE CORRESPONDA (START/SFARSIT/EMITERE/SCAD.).
           05  WS-FECHA-TRABAJO        PIC X(10) VALUE SPACES.
           05  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
               10  WS-FT-ANO           PIC 9(04).
               10  WS-FT-GUION-1       PIC X(01).
               10  WS-FT-MES           PIC 9(02).
               10  WS-FT-GUION-2       PIC X(01).
               10  WS-FT-DIA           PIC 9(02).
      *
      *    TABLA DE DIAS POR MES (FEBRERO SE CORRIGE EN 2200- SEGUN
      *    REGLA DE ANO BISIESTO).
       01  TB-DIAS-POR-MES-VALORES.
           05  FILLER                  PIC 9(02) VALUE 31.
           05  FILLER                  PIC 9(02) VALUE 28.
           05  FILLER                  PIC 9(02) VALUE 31.
           05  FILLER                  PIC 9(02) VALUE 30.
           05  FILLER                  PIC 9(02) VALUE 31.
           05  FILLER                  PIC 9(02) VALUE 30.
           05  FILLER                  PIC 9(02) VALUE 31.
           05  FILLER                  PIC 9(02) VALUE 31.
           05  FILLER                  PIC 9(02) VALUE 30.
           05  FILLER                  PIC 9(02) VALUE 31.
           05  FILLER                  PIC 9(02) VALUE 30.
           05  FILLER                  PIC 9(02) VALUE 31.
       01  TB-DIAS-POR-MES REDEFINES TB-DIAS-POR-MES-VALORES.
           05  TB-DIAS-MES             PIC 9(02) OCCURS 12 TIMES
                                        INDEXED BY IX-MES.
      ******************************************************************
      *                    AREA  DE  SWITCHES                          *
      ******************************************************************
       01  SW-SWITCHES.
           05  SW-BISIESTO             PIC X(01) VALUE 'N'.
               88  ANO-BISIESTO                  VALUE 'S'.
               88  ANO-NO-BISIESTO               VALUE 'N'.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                    AREA  DE  CONTADORES                        *
      ******************************************************************
       01  CN-CONTADORES.
           05  CN-LLAMADAS             PIC S9(07) COMP VALUE ZEROS.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                                                                *
      *        L I N K A G E          S E C T I O N                    *
      *                                                                *
      ******************************************************************
       LINKAGE SECTION.
           COPY GB0C007.
      ******************************************************************
      *                                                                *
      *      P R O C E D U R E         D I V I S I O N                 *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION USING GB7-PARM-PERIOADA.
      *
       MAINLINE.
           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT
           PERFORM 2000-PROCESO
              THRU 2000-PROCESO-EXIT
           PERFORM 6000-FIN
              THRU 6000-FIN-EXIT
           GOBACK
           .
      ******************************************************************
      *              1000 - INICIALIZACION DEL SUBPROGRAMA             *
      ******************************************************************
       1000-INICIO.
           ADD 1                       TO CN-LLAMADAS
           .
       1000-INICIO-EXIT.
           EXIT.
      ******************************************************************
      *              2000 - CALCULO DEL PERIODO DE FACTURARE           *
      ******************************************************************
       2000-PROCESO.
           PERFORM 2100-DETERMINA-PERIODO
              THRU 2100-DETERMINA-PERIODO-EXIT
           PERFORM 2200-VALIDA-ULTIMO-DIA
              THRU 2200-VALIDA-ULTIMO-DIA-EXIT
           PERFORM 2300-CALCULA-FECHA-START
              THRU 2300-CALCULA-FECHA-START-EXIT
           PERFORM 2400-CALCULA-FECHA-SFARSIT
              THRU 2400-CALCULA-FECHA-SFARSIT-EXIT
           PERFORM 2500-CALCULA-FECHA-EMITERE
              THRU 2500-CALCULA-FECHA-EMITERE-EXIT
           PERFORM 2600-CALCULA-FECHA-SCADENTA
              THRU 2600-CALCULA-FECHA-SCADENTA-EXIT
           .
       2000-PROCESO-EXIT.
           EXIT.
      *
      *    SI ES PRIMERA FACTURA DEL CLIENTE, EL PERIODO SE FIJA EN
      *    ENERO 2020 (TCK-0630). EN CASO CONTRARIO, EL PERIODO
      *    SIGUIENTE ES EL MES POSTERIOR AL ANTERIOR, CON PASE DE ANO
      *    CUANDO EL MES ANTERIOR ES DICIEMBRE.
       2100-DETERMINA-PERIODO.
           IF  GB7-ES-PRIMERA-FACTURA
               MOVE 2020               TO WS-ANO-CALC
               MOVE 01                 TO WS-MES-CALC
           ELSE
               MOVE GB7-AN-ANTERIOR    TO WS-PA-ANO
               MOVE GB7-LUNA-ANTERIOR  TO WS-PA-MES
               IF  WS-PA-MES = 12
                   COMPUTE WS-ANO-CALC = WS-PA-ANO + 1
                   MOVE 01             TO WS-MES-CALC
               ELSE
                   MOVE WS-PA-ANO      TO WS-ANO-CALC
                   COMPUTE WS-MES-CALC = WS-PA-MES + 1
               END-IF
           END-IF
           MOVE WS-ANO-CALC            TO GB7-AN-FACTURARE
           MOVE WS-MES-CALC            TO GB7-LUNA-FACTURARE
           .
       2100-DETERMINA-PERIODO-EXIT.
           EXIT.
      *
      *    ULTIMO DIA DEL MES DE FACTURARE, CON CORRECCION DE FEBRERO
      *    EN ANOS BISIESTOS (DIVISIBLE POR 4 Y NO POR 100, O POR 400).
       2200-VALIDA-ULTIMO-DIA.
           SET IX-MES                  TO WS-MES-CALC
           MOVE TB-DIAS-MES (IX-MES)   TO WS-ULTIMO-DIA
           MOVE 'N'                    TO SW-BISIESTO
           IF  WS-MES-CALC = 02
               DIVIDE WS-ANO-CALC BY 4
                   GIVING WS-DIV-RESULTADO
                   REMAINDER WS-REM-4
               DIVIDE WS-ANO-CALC BY 100
                   GIVING WS-DIV-RESULTADO
                   REMAINDER WS-REM-100
               DIVIDE WS-ANO-CALC BY 400
                   GIVING WS-DIV-RESULTADO
                   REMAINDER WS-REM-400
               IF  (WS-REM-4 = 0 AND WS-REM-100 NOT = 0)
               OR   WS-REM-400 = 0
                   MOVE 'S'            TO SW-BISIESTO
               END-IF
           END-IF
           IF  ANO-BISIESTO
               MOVE 29                 TO WS-ULTIMO-DIA
           END-IF
           .
       2200-VALIDA-ULTIMO-DIA-EXIT.
           EXIT.
      *
       2300-CALCULA-FECHA-START.
           MOVE WS-ANO-CALC            TO WS-FT-ANO
           MOVE WS-MES-CALC            TO WS-FT-MES
           MOVE 01                     TO WS-FT-DIA
           MOVE '-'                    TO WS-FT-GUION-1
           MOVE '-'                    TO WS-FT-GUION-2
           MOVE WS-FECHA-TRABAJO       TO GB7-DATA-START
           .
       2300-CALCULA-FECHA-START-EXIT.
           EXIT.
      *
       2400-CALCULA-FECHA-SFARSIT.
           MOVE WS-ANO-CALC            TO WS-FT-ANO
           MOVE WS-MES-CALC            TO WS-FT-MES
           MOVE WS-ULTIMO-DIA          TO WS-FT-DIA
           MOVE '-'                    TO WS-FT-GUION-1
           MOVE '-'                    TO WS-FT-GUION-2
           MOVE WS-FECHA-TRABAJO       TO GB7-DATA-SFARSIT
           .
       2400-CALCULA-FECHA-SFARSIT-EXIT.
           EXIT.
      *
      *    FECHA DE EMITERE = DIA 1 DEL MES POSTERIOR AL DE FACTURARE.
       2500-CALCULA-FECHA-EMITERE.
           IF  WS-MES-CALC = 12
               COMPUTE WS-ANO-EMITERE = WS-ANO-CALC + 1
               MOVE 01                 TO WS-MES-EMITERE
           ELSE
               MOVE WS-ANO-CALC        TO WS-ANO-EMITERE
               COMPUTE WS-MES-EMITERE = WS-MES-CALC + 1
           END-IF
           MOVE WS-ANO-EMITERE         TO WS-FT-ANO
           MOVE WS-MES-EMITERE         TO WS-FT-MES
           MOVE 01                     TO WS-FT-DIA
           MOVE '-'                    TO WS-FT-GUION-1
           MOVE '-'                    TO WS-FT-GUION-2
           MOVE WS-FECHA-TRABAJO       TO GB7-DATA-EMITERE
           .
       2500-CALCULA-FECHA-EMITERE-EXIT.
           EXIT.
      *
      *    FECHA DE SCADENTA = DIA 1 DEL MES POSTERIOR AL DE EMITERE.
       2600-CALCULA-FECHA-SCADENTA.
           IF  WS-MES-EMITERE = 12
               COMPUTE WS-ANO-SCADENTA = WS-ANO-EMITERE + 1
               MOVE 01                 TO WS-MES-SCADENTA
           ELSE
               MOVE WS-ANO-EMITERE     TO WS-ANO-SCADENTA
               COMPUTE WS-MES-SCADENTA = WS-MES-EMITERE + 1
           END-IF
           MOVE WS-ANO-SCADENTA        TO WS-FT-ANO
           MOVE WS-MES-SCADENTA        TO WS-FT-MES
           MOVE 01                     TO WS-FT-DIA
           MOVE '-'                    TO WS-FT-GUION-1
           MOVE '-'                    TO WS-FT-GUION-2
           MOVE WS-FECHA-TRABAJO       TO GB7-DATA-SCADENTA
           .
       2600-CALCULA-FECHA-SCADENTA-EXIT.
           EXIT.
      ******************************************************************
      *              6000 - FIN DEL SUBPROGRAMA                        *
      ******************************************************************
       6000-FIN.
           CONTINUE
           .
       6000-FIN-EXIT.
           EXIT.
