      ******************************************************************
      *                                                                *
      *  PROGRAMA: GB3C01A                                             *
      *                                                                *
      *  FECHA CREACION: 14/01/1987                                    *
      *                                                                *
      *  AUTOR: R. CONSTANTINESCU                                      *
      *                                                                *
      *  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *
      *                                                                *
      *  DESCRIPCION: ARMADO DE LOS DATOS Y EMISION DEL DOCUMENTO DE   *
      *               FACTURA (INVOICE) PARA UN CLIENTE / PERIODO      *
      *               SOLICITADO POR TRANSACCION                      *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 14/01/1987 RCM TCK-0015  VERSION INICIAL                       *~TAG:GB3C01A1
      * 22/08/1991 RCM TCK-0140  SE AGREGA LINEA DE COD CLIENTE EN EL  *~TAG:GB3C01A2
      * 22/08/1991 RCM TCK-0140  BLOQUE DEL CLIENTE                    *~TAG:GB3C01A3
      * 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, FECHAS SE *~TAG:GB3C01A4
      * 30/09/1998 PDN TCK-0201  TRASLADAN YA FORMATEADAS DESDE BILLS  *~TAG:GB3C01A5
      * 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB TRAS   *~TAG:GB3C01A6
      * 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *~TAG:GB3C01A7
      * 11/05/2012 JLV TCK-0710  SE AGREGA LINEA DE CODIGO DE BARRAS   *~TAG:GB3C01A8
      * 11/05/2012 JLV TCK-0710  AL PIE DE LA FACTURA IMPRESA          *~TAG:GB3C01A9
      * 30/08/2023 JLV TCK-1240  NOMBRE DEL CLIENTE SE IMPRIME EN      *~TAG:GB3C0B0
      * 30/08/2023 JLV TCK-1240  MAYUSCULAS EN EL BLOQUE DEL CLIENTE   *~TAG:GB3C0B1
      ******************************************************************
      *                                                                *
      *         I D E N T I F I C A T I O N   D I V I S I O N          *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.   GB3C01A.
       AUTHOR.       R. CONSTANTINESCU.
       INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.
       DATE-WRITTEN. 14/01/1987.
       DATE-COMPILED.
       SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.
      ******************************************************************
      *                                                                *
      *        E N V I R O N M E N T         D I V I S I O N           *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           SELECT F-USERS     ASSIGN TO USERS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-USERS.
      *
           SELECT F-BILLS-IN  ASSIGN TO BILLS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-BILLS-IN.
      *
           SELECT F-REQTXN    ASSIGN TO REQTXN
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-REQTXN.
      *
           SELECT F-INVOICE   ASSIGN TO INVOICE
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-INVOICE.
      ******************************************************************
      *                                                                *
      *                D A T A            D I V I S I O N              *
      *                                                                *
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *
       FD  F-USERS
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-CLIENTE.
           COPY GB0C001.
      *
       FD  F-BILLS-IN
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-FACTURA-IN.
           COPY GB0C002.
      *
       FD  F-REQTXN
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-REQTXN.
           05  RQ-USUARIO              PIC X(30).
           05  RQ-AN-FACTURARE         PIC 9(04).
           05  RQ-LUNA-FACTURARE       PIC 9(02).
           05  FILLER                  PIC X(10).
      *
       FD  F-INVOICE
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 132 CHARACTERS.
       01  FD-LIN-INVOICE              PIC X(132).
      ******************************************************************
      *                                                                *
      *         W O R K I N G   S T O R A G E   S E C T I O N          *
      *                                                                *
      ******************************************************************
       WORKING-STORAGE SECTION.
      ******************************************************************
      *                  AREA DE VARIABLES AUXILIARES                  *
      ******************************************************************
       01  WS-VARIABLES-AUXILIARES.
           05  WS-FS-USERS             PIC X(02) VALUE '00'.
           05  WS-FS-BILLS-IN          PIC X(02) VALUE '00'.
           05  WS-FS-REQTXN            PIC X(02) VALUE '00'.
           05  WS-FS-INVOICE           PIC X(02) VALUE '00'.
      *
           05  WS-ID-CLIENTE           PIC 9(06) VALUE ZEROS.
           05  WS-NOMBRE-CLIENTE       PIC X(40) VALUE SPACES.
           05  WS-NOMBRE-MAYUS         PIC X(40) VALUE SPACES.
           05  WS-DIRECCION-CALLE      PIC X(40) VALUE SPACES.
           05  WS-COD-POSTAL           PIC X(06) VALUE SPACES.
           05  WS-LOCALITATE           PIC X(30) VALUE SPACES.
           05  WS-JUDET                PIC X(20) VALUE SPACES.
      *
      *    MENSAJE DE ERROR: SE GUARDA FUERA DE WS-LIN-INVOICE Y SUS
      *    VISTAS REDEFINES PARA QUE NO SE PIERDA CON UN MOVE SPACES
      *    AL BUFFER DE IMPRESION (VER 3900-IMPRIME-ERROR).
           05  WS-MSG-ERROR            PIC X(45) VALUE SPACES.
           05  FILLER                  PIC X(05).
      ******************************************************************
      *   AREA DE LINEAS DE IMPRESION - UN UNICO BUFFER FISICO CON     *
      *   VARIAS VISTAS REDEFINES, UNA POR CADA TIPO DE LINEA DE LA    *
      *   FACTURA (SE LLENA UNA VISTA A LA VEZ Y SE ESCRIBE ANTES DE   *
      *   PASAR A LA SIGUIENTE LINEA)                                  *
      ******************************************************************
       01  WS-LIN-INVOICE              PIC X(132) VALUE SPACES.
      *
       01  WS-LIN-DIRECCION REDEFINES WS-LIN-INVOICE.
           05  WS-LD-COD-POSTAL        PIC X(06).
           05  WS-LD-SEP1              PIC X(02).
           05  WS-LD-CIUDAD            PIC X(30).
           05  WS-LD-SEP2              PIC X(02).
           05  WS-LD-JUDET-LIT         PIC X(08).
           05  WS-LD-JUDET             PIC X(20).
           05  FILLER                  PIC X(64).
      *
       01  WS-LIN-CODCLIENTE REDEFINES WS-LIN-INVOICE.
           05  WS-CC-LIT               PIC X(12).
           05  WS-CC-VALOR             PIC ZZZZZ9.
           05  FILLER                  PIC X(114).
      *
       01  WS-LIN-SERIE-NR REDEFINES WS-LIN-INVOICE.
           05  WS-SN-LIT1              PIC X(06).
           05  WS-SN-SERIE             PIC X(02).
           05  WS-SN-LIT2              PIC X(05).
           05  WS-SN-NUMERO            PIC X(12).
           05  FILLER                  PIC X(107).
      *
       01  WS-LIN-FECHA REDEFINES WS-LIN-INVOICE.
           05  WS-LF-LIT               PIC X(22).
           05  WS-LF-VALOR             PIC X(10).
           05  FILLER                  PIC X(100).
      *
       01  WS-LIN-PERIODO REDEFINES WS-LIN-INVOICE.
           05  WS-LP-LIT               PIC X(22).
           05  WS-LP-SEP0              PIC X(01).
           05  WS-LP-START             PIC X(10).
           05  WS-LP-SEP1              PIC X(03).
           05  WS-LP-END               PIC X(10).
           05  FILLER                  PIC X(86).
      *
       01  WS-LIN-CAB-TABLA REDEFINES WS-LIN-INVOICE.
           05  WS-CT-PRODUS            PIC X(22).
           05  FILLER                  PIC X(02).
           05  WS-CT-CANTIDAD          PIC X(11).
           05  FILLER                  PIC X(02).
           05  WS-CT-UM                PIC X(03).
           05  FILLER                  PIC X(02).
           05  WS-CT-PRET              PIC X(07).
           05  FILLER                  PIC X(02).
           05  WS-CT-VALOR             PIC X(11).
           05  FILLER                  PIC X(02).
           05  WS-CT-TVA               PIC X(11).
           05  FILLER                  PIC X(57).
      *
       01  WS-LIN-DETALLE REDEFINES WS-LIN-INVOICE.
           05  WS-DET-PRODUS           PIC X(22).
           05  FILLER                  PIC X(02).
           05  WS-DET-CANTIDAD         PIC -(7)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-UM               PIC X(03).
           05  FILLER                  PIC X(02).
           05  WS-DET-PRET             PIC -(3)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-VALOR            PIC -(7)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-TVA              PIC -(7)9.99.
           05  FILLER                  PIC X(57).
      *
       01  WS-LIN-TOTALES REDEFINES WS-LIN-INVOICE.
           05  WS-TOT-LIT              PIC X(35).
           05  WS-TOT-VALOR            PIC -(9)9.99.
           05  FILLER                  PIC X(84).
      *
       01  WS-LIN-BARCODE REDEFINES WS-LIN-INVOICE.
           05  WS-BC-NUMERO            PIC X(12).
           05  WS-BC-TOTAL             PIC 9(09).99.
           05  FILLER                  PIC X(108).
      ******************************************************************
      *                     AREA  DE  SWITCHES                         *
      ******************************************************************
       01  SW-SWITCHES.
           05  SW-FIN-REQTXN           PIC X(01) VALUE 'N'.
               88  FIN-REQTXN                    VALUE 'S'.
               88  NO-FIN-REQTXN                  VALUE 'N'.
           05  SW-FIN-USERS            PIC X(01) VALUE 'N'.
               88  FIN-USERS                     VALUE 'S'.
               88  NO-FIN-USERS                   VALUE 'N'.
           05  SW-FIN-BILLS-IN         PIC X(01) VALUE 'N'.
               88  FIN-BILLS-IN                  VALUE 'S'.
               88  NO-FIN-BILLS-IN                VALUE 'N'.
           05  SW-CLIENTE-HALLADO      PIC X(01) VALUE 'N'.
               88  CLIENTE-HALLADO                VALUE 'S'.
               88  CLIENTE-NO-HALLADO             VALUE 'N'.
           05  SW-FACTURA-HALLADA      PIC X(01) VALUE 'N'.
               88  FACTURA-HALLADA                VALUE 'S'.
               88  FACTURA-NO-HALLADA             VALUE 'N'.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                        AREA DE CONTANTES                       *
      ******************************************************************
       01  CT-CONTANTES.
           05  CT-PROGRAMA             PIC X(08) VALUE 'GB3C01A'.
           05  CT-SUPPLIER-NOMBRE      PIC X(30) VALUE 'Greenergy'.
           05  CT-SUPPLIER-CALLE       PIC X(40)
               VALUE 'Bulevardul Ion C. Bratianu nr. 44'.
           05  CT-SUPPLIER-CIUDAD      PIC X(20) VALUE 'Bucuresti'.
           05  CT-SUPPLIER-PAIS        PIC X(20) VALUE 'Romania'.
           05  CT-SUPPLIER-TELEFONO    PIC X(20) VALUE '021-336 5503'.
           05  CT-SUPPLIER-EMAIL       PIC X(30)
               VALUE 'contact@greenergy.ro'.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                      AREA DE CONTADORES                        *
      ******************************************************************
       01  CN-CONTADORES.
           05  CN-TRANSACC-LEIDAS      PIC S9(07) COMP VALUE ZEROS.
           05  CN-FACTURAS-OK          PIC S9(07) COMP VALUE ZEROS.
           05  CN-RECHAZADAS           PIC S9(07) COMP VALUE ZEROS.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                                                                *
      *                     PROCEDURE DIVISION                         *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION.
      *
       MAINLINE.
      *
           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT
      *
           PERFORM 2000-PROCESO-TXN
              THRU 2000-PROCESO-TXN-EXIT
                 UNTIL FIN-REQTXN
      *
           PERFORM 6000-FIN
              THRU 6000-FIN-EXIT
      *
           STOP RUN
           .
      ******************************************************************
      *                         1000-INICIO                            *
      ******************************************************************
       1000-INICIO.
      *
           OPEN INPUT  F-REQTXN
           OPEN OUTPUT F-INVOICE
      *
           PERFORM 1100-LEE-REQTXN
              THRU 1100-LEE-REQTXN-EXIT
      *
           .
       1000-INICIO-EXIT.
           EXIT.
      *
       1100-LEE-REQTXN.
      *
           READ F-REQTXN
               AT END
                   MOVE 'S'            TO SW-FIN-REQTXN
           END-READ
      *
           .
       1100-LEE-REQTXN-EXIT.
           EXIT.
      ******************************************************************
      *   2000-PROCESO-TXN : ARMA Y EMITE LA FACTURA PARA EL USUARIO   *
      *   Y PERIODO PEDIDOS EN LA TRANSACCION                          *
      ******************************************************************
       2000-PROCESO-TXN.
      *
           ADD 1                       TO CN-TRANSACC-LEIDAS
      *
           PERFORM 2100-BUSCA-CLIENTE
              THRU 2100-BUSCA-CLIENTE-EXIT
      *
           IF  CLIENTE-HALLADO
               PERFORM 2200-BUSCA-FACTURA
                  THRU 2200-BUSCA-FACTURA-EXIT
               IF  FACTURA-HALLADA
                   PERFORM 3000-IMPRIME-FACTURA
                      THRU 3000-IMPRIME-FACTURA-EXIT
                   ADD 1               TO CN-FACTURAS-OK
               ELSE
                   ADD 1               TO CN-RECHAZADAS
                   MOVE 'FACTURA INEXISTENTA PENTRU PERIOADA CERUTA'
                                       TO WS-MSG-ERROR
                   PERFORM 3900-IMPRIME-ERROR
                      THRU 3900-IMPRIME-ERROR-EXIT
               END-IF
           ELSE
               ADD 1                   TO CN-RECHAZADAS
               MOVE 'CLIENT INEXISTENT IN USERS'
                                       TO WS-MSG-ERROR
               PERFORM 3900-IMPRIME-ERROR
                  THRU 3900-IMPRIME-ERROR-EXIT
           END-IF
      *
           PERFORM 1100-LEE-REQTXN
              THRU 1100-LEE-REQTXN-EXIT
      *
           .
       2000-PROCESO-TXN-EXIT.
           EXIT.
      ******************************************************************
      *                    2100-BUSCA-CLIENTE                          *
      ******************************************************************
       2100-BUSCA-CLIENTE.
      *
           MOVE 'N'                    TO SW-CLIENTE-HALLADO
           MOVE 'N'                    TO SW-FIN-USERS
      *
           OPEN INPUT F-USERS
      *
           PERFORM 2110-LEE-USERS
              THRU 2110-LEE-USERS-EXIT
      *
           PERFORM 2120-COMPARA-USERS
              THRU 2120-COMPARA-USERS-EXIT
                 UNTIL FIN-USERS OR CLIENTE-HALLADO
      *
           CLOSE F-USERS
      *
           .
       2100-BUSCA-CLIENTE-EXIT.
           EXIT.
      *
       2110-LEE-USERS.
      *
           READ F-USERS
               AT END
                   MOVE 'S'            TO SW-FIN-USERS
           END-READ
      *
           .
       2110-LEE-USERS-EXIT.
           EXIT.
      *
       2120-COMPARA-USERS.
      *
           IF  GB1-USUARIO = RQ-USUARIO
               MOVE 'S'                TO SW-CLIENTE-HALLADO
               MOVE GB1-ID-CLIENTE     TO WS-ID-CLIENTE
               MOVE GB1-NOMBRE-CLIENTE TO WS-NOMBRE-CLIENTE
               MOVE GB1-DIRECCION-CALLE
                                       TO WS-DIRECCION-CALLE
               MOVE GB1-COD-POSTAL    TO WS-COD-POSTAL
               MOVE GB1-LOCALITATE    TO WS-LOCALITATE
               MOVE GB1-JUDET         TO WS-JUDET
           END-IF
      *
           IF  NOT CLIENTE-HALLADO
               PERFORM 2110-LEE-USERS
                  THRU 2110-LEE-USERS-EXIT
           END-IF
      *
           .
       2120-COMPARA-USERS-EXIT.
           EXIT.
      ******************************************************************
      *   2200-BUSCA-FACTURA : LOCALIZA LA FACTURA DEL CLIENTE PARA    *
      *   EL AN/LUNA PEDIDOS EN LA TRANSACCION                         *
      ******************************************************************
       2200-BUSCA-FACTURA.
      *
           MOVE 'N'                    TO SW-FACTURA-HALLADA
           MOVE 'N'                    TO SW-FIN-BILLS-IN
      *
           OPEN INPUT F-BILLS-IN
      *
           PERFORM 2210-LEE-BILLS
              THRU 2210-LEE-BILLS-EXIT
      *
           PERFORM 2220-COMPARA-BILLS
              THRU 2220-COMPARA-BILLS-EXIT
                 UNTIL FIN-BILLS-IN OR FACTURA-HALLADA
      *
           CLOSE F-BILLS-IN
      *
           .
       2200-BUSCA-FACTURA-EXIT.
           EXIT.
      *
       2210-LEE-BILLS.
      *
           READ F-BILLS-IN
               AT END
                   MOVE 'S'            TO SW-FIN-BILLS-IN
           END-READ
      *
           .
       2210-LEE-BILLS-EXIT.
           EXIT.
      *
       2220-COMPARA-BILLS.
      *
           IF  GB2-ID-CLIENTE     = WS-ID-CLIENTE
           AND GB2-AN-FACTURARE   = RQ-AN-FACTURARE
           AND GB2-LUNA-FACTURARE = RQ-LUNA-FACTURARE
               MOVE 'S'                TO SW-FACTURA-HALLADA
           ELSE
               PERFORM 2210-LEE-BILLS
                  THRU 2210-LEE-BILLS-EXIT
           END-IF
      *
           .
       2220-COMPARA-BILLS-EXIT.
           EXIT.
      ******************************************************************
      *   3000-IMPRIME-FACTURA : EMITE EL DOCUMENTO COMPLETO DE LA     *
      *   FACTURA (PROVEEDOR / CLIENTE / CABECERA / TABLA / TOTALES /  *
      *   CODIGO DE BARRAS)                                            *
      ******************************************************************
       3000-IMPRIME-FACTURA.
      *
           PERFORM 3100-IMPRIME-PROVEEDOR
              THRU 3100-IMPRIME-PROVEEDOR-EXIT
      *
           PERFORM 3200-IMPRIME-CLIENTE
              THRU 3200-IMPRIME-CLIENTE-EXIT
      *
           PERFORM 3300-IMPRIME-CAB-FACTURA
              THRU 3300-IMPRIME-CAB-FACTURA-EXIT
      *
           PERFORM 3400-IMPRIME-TABLA-CONSUMO
              THRU 3400-IMPRIME-TABLA-CONSUMO-EXIT
      *
           PERFORM 3500-IMPRIME-TOTALES
              THRU 3500-IMPRIME-TOTALES-EXIT
      *
           PERFORM 3600-IMPRIME-BARCODE
              THRU 3600-IMPRIME-BARCODE-EXIT
      *
           .
       3000-IMPRIME-FACTURA-EXIT.
           EXIT.
      *
       3100-IMPRIME-PROVEEDOR.
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE CT-SUPPLIER-NOMBRE     TO WS-LIN-INVOICE
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE CT-SUPPLIER-CALLE      TO WS-LIN-INVOICE
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE CT-SUPPLIER-CIUDAD     TO WS-LIN-INVOICE
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE CT-SUPPLIER-PAIS       TO WS-LIN-INVOICE
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE CT-SUPPLIER-TELEFONO   TO WS-LIN-INVOICE
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE CT-SUPPLIER-EMAIL      TO WS-LIN-INVOICE
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           .
       3100-IMPRIME-PROVEEDOR-EXIT.
           EXIT.
      *
       3200-IMPRIME-CLIENTE.
      *
           MOVE WS-NOMBRE-CLIENTE      TO WS-NOMBRE-MAYUS
           INSPECT WS-NOMBRE-MAYUS CONVERTING
               'abcdefghijklmnopqrstuvwxyz'
               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE WS-NOMBRE-MAYUS        TO WS-LIN-INVOICE
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE WS-DIRECCION-CALLE     TO WS-LIN-INVOICE
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE WS-COD-POSTAL          TO WS-LD-COD-POSTAL
           MOVE ', '                   TO WS-LD-SEP1
           MOVE WS-LOCALITATE          TO WS-LD-CIUDAD
           MOVE ', '                   TO WS-LD-SEP2
           MOVE 'Judetul '             TO WS-LD-JUDET-LIT
           MOVE WS-JUDET               TO WS-LD-JUDET
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Cod client: '         TO WS-CC-LIT
           MOVE WS-ID-CLIENTE          TO WS-CC-VALOR
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           .
       3200-IMPRIME-CLIENTE-EXIT.
           EXIT.
      *
       3300-IMPRIME-CAB-FACTURA.
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Factura fiscala'      TO WS-LIN-INVOICE
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Seria '                TO WS-SN-LIT1
           MOVE GB2-SERIE               TO WS-SN-SERIE
           MOVE ' nr. '                 TO WS-SN-LIT2
           MOVE GB2-NUMAR               TO WS-SN-NUMERO
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Data facturii: '       TO WS-LF-LIT
           MOVE GB2-DATA-EMITERE        TO WS-LF-VALOR
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Data scadenta: '       TO WS-LF-LIT
           MOVE GB2-DATA-SCADENTA       TO WS-LF-VALOR
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Perioada de facturare:'
                                       TO WS-LP-LIT
           MOVE ' '                     TO WS-LP-SEP0
           MOVE GB2-DATA-START          TO WS-LP-START
           MOVE ' - '                   TO WS-LP-SEP1
           MOVE GB2-DATA-SFARSIT        TO WS-LP-END
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           .
       3300-IMPRIME-CAB-FACTURA-EXIT.
           EXIT.
      ******************************************************************
      *   3400-IMPRIME-TABLA-CONSUMO : CABECERA MAS LAS CUATRO LINEAS  *
      *   DE DETALLE DE CONSUMO DE LA FACTURA                          *
      ******************************************************************
       3400-IMPRIME-TABLA-CONSUMO.
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Produse si servicii'  TO WS-CT-PRODUS
           MOVE 'Cantitate'            TO WS-CT-CANTIDAD
           MOVE 'U.M.'                 TO WS-CT-UM
           MOVE 'Pret'                 TO WS-CT-PRET
           MOVE 'Valoare'              TO WS-CT-VALOR
           MOVE 'TVA (19%)'            TO WS-CT-TVA
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           PERFORM 3410-IMPRIME-ENERGIE
              THRU 3410-IMPRIME-ENERGIE-EXIT
      *
           PERFORM 3420-IMPRIME-ACCIZA
              THRU 3420-IMPRIME-ACCIZA-EXIT
      *
           PERFORM 3430-IMPRIME-CERTIF
              THRU 3430-IMPRIME-CERTIF-EXIT
      *
           PERFORM 3440-IMPRIME-OUG
              THRU 3440-IMPRIME-OUG-EXIT
      *
           .
       3400-IMPRIME-TABLA-CONSUMO-EXIT.
           EXIT.
      *
       3410-IMPRIME-ENERGIE.
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Energie consumata'    TO WS-DET-PRODUS
           COMPUTE WS-DET-CANTIDAD ROUNDED = GB2-CANT-ENERG-CONS
           MOVE 'kWh'                  TO WS-DET-UM
           COMPUTE WS-DET-PRET ROUNDED = GB2-PRET-ENERG-CONS
           COMPUTE WS-DET-VALOR ROUNDED = GB2-VAL-ENERG-CONS
           COMPUTE WS-DET-TVA ROUNDED = GB2-TVA-ENERG-CONS
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           .
       3410-IMPRIME-ENERGIE-EXIT.
           EXIT.
      *
       3420-IMPRIME-ACCIZA.
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Acciza necomerciala'  TO WS-DET-PRODUS
           COMPUTE WS-DET-CANTIDAD ROUNDED = GB2-CANT-ACCIZA
           MOVE 'MWh'                  TO WS-DET-UM
           COMPUTE WS-DET-PRET ROUNDED = GB2-PRET-ACCIZA
           COMPUTE WS-DET-VALOR ROUNDED = GB2-VAL-ACCIZA
           COMPUTE WS-DET-TVA ROUNDED = GB2-TVA-ACCIZA
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           .
       3420-IMPRIME-ACCIZA-EXIT.
           EXIT.
      *
       3430-IMPRIME-CERTIF.
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Certificate verzi'    TO WS-DET-PRODUS
           COMPUTE WS-DET-CANTIDAD ROUNDED = GB2-CANT-CERTIF
           MOVE 'MWh'                  TO WS-DET-UM
           COMPUTE WS-DET-PRET ROUNDED = GB2-PRET-CERTIF
           COMPUTE WS-DET-VALOR ROUNDED = GB2-VAL-CERTIF
           COMPUTE WS-DET-TVA ROUNDED = GB2-TVA-CERTIF
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           .
       3430-IMPRIME-CERTIF-EXIT.
           EXIT.
      *
       3440-IMPRIME-OUG.
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'OUG 27'               TO WS-DET-PRODUS
           COMPUTE WS-DET-CANTIDAD ROUNDED = GB2-CANT-OUG
           MOVE 'kWh'                  TO WS-DET-UM
           COMPUTE WS-DET-PRET ROUNDED = GB2-PRET-OUG
           COMPUTE WS-DET-VALOR ROUNDED = GB2-VAL-OUG
           COMPUTE WS-DET-TVA ROUNDED = GB2-TVA-OUG
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           .
       3440-IMPRIME-OUG-EXIT.
           EXIT.
      ******************************************************************
      *                     3500-IMPRIME-TOTALES                       *
      ******************************************************************
       3500-IMPRIME-TOTALES.
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Total fara TVA [Lei]:'
                                       TO WS-TOT-LIT
           MOVE GB2-TOTAL-FARA-TVA     TO WS-TOT-VALOR
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Total TVA (19%) [Lei]:'
                                       TO WS-TOT-LIT
           MOVE GB2-TOTAL-TVA          TO WS-TOT-VALOR
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE 'Total de plata, TVA inclus [Lei]:'
                                       TO WS-TOT-LIT
           MOVE GB2-TOTAL-FACTURA      TO WS-TOT-VALOR
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           .
       3500-IMPRIME-TOTALES-EXIT.
           EXIT.
      ******************************************************************
      *   3600-IMPRIME-BARCODE : NUMAR DE FACTURA MAS EL TOTAL A       *
      *   PAGAR, SIN SIGNO, PARA USO DEL LECTOR DE CODIGO DE BARRAS    *
      ******************************************************************
       3600-IMPRIME-BARCODE.
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE GB2-NUMAR               TO WS-BC-NUMERO
           MOVE GB2-TOTAL-FACTURA       TO WS-BC-TOTAL
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           .
       3600-IMPRIME-BARCODE-EXIT.
           EXIT.
      *
       3900-IMPRIME-ERROR.
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE RQ-USUARIO             TO WS-LIN-INVOICE
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           MOVE SPACES                 TO WS-LIN-INVOICE
           MOVE WS-MSG-ERROR           TO WS-LIN-INVOICE
           WRITE FD-LIN-INVOICE        FROM WS-LIN-INVOICE
      *
           .
       3900-IMPRIME-ERROR-EXIT.
           EXIT.
      ******************************************************************
      *                            6000-FIN                            *
      ******************************************************************
       6000-FIN.
      *
           CLOSE F-REQTXN
           CLOSE F-INVOICE
      *
           DISPLAY 'GB3C01A - TRANSACCIONES LEIDAS : '
                    CN-TRANSACC-LEIDAS
           DISPLAY 'GB3C01A - FACTURI IMPRIMADAS   : ' CN-FACTURAS-OK
           DISPLAY 'GB3C01A - TRANSACC. RECHAZADAS : ' CN-RECHAZADAS
      *
           .
       6000-FIN-EXIT.
           EXIT.
