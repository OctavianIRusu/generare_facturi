      ******************************************************************
      *                                                                *
      *  COPY   : GB0C001                                              *
      *                                                                *
      *  FECHA CREACION: 14/01/1987                                    *
      *                                                                *
      *  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *
      *                                                                *
      *  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *
      *                                                                *
      *  DESCRIPCION: LAYOUT DEL MAESTRO DE CLIENTES (FICHERO USERS)   *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 14/01/1987 RCM TCK-0001  VERSION INICIAL                       *~TAG:GB001001
      * 03/06/1988 RCM TCK-0032  SE AGREGA 88-NIVEL PARA GB1-ROL      *~TAG:GB001002
      ******************************************************************
       01  GB1-REG-CLIENTE.
           05  GB1-ID-CLIENTE          PIC 9(06).
           05  GB1-NOMBRE-CLIENTE      PIC X(40).
           05  GB1-DIRECCION-CALLE     PIC X(40).
           05  GB1-COD-POSTAL          PIC X(06).
           05  GB1-LOCALITATE          PIC X(30).
           05  GB1-JUDET               PIC X(20).
           05  GB1-USUARIO             PIC X(30).
           05  GB1-CLAVE               PIC X(30).
           05  GB1-ROL                 PIC X(05).
               88  GB1-ROL-USUARIO             VALUE 'user '.
               88  GB1-ROL-ADMIN               VALUE 'admin'.
           05  FILLER                  PIC X(10).
