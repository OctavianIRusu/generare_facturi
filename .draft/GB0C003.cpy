      ******************************************************************
      *                                                                *
      *  COPY   : GB0C003                                              *
      *                                                                *
      *  FECHA CREACION: 14/01/1987                                    *
      *                                                                *
      *  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *
      *                                                                *
      *  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *
      *                                                                *
      *  DESCRIPCION: LAYOUT DEL FICHERO DE LOCALIDADES (LOCALIT)      *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 14/01/1987 RCM TCK-0003  VERSION INICIAL                       *~TAG:GB003001
      ******************************************************************
       01  GB3-REG-LOCALITATE.
           05  GB3-LOCALITATE          PIC X(30).
           05  GB3-JUDET               PIC X(20).
           05  FILLER                  PIC X(20).
           05  GB3-COD-POSTAL          PIC X(06).
           05  FILLER                  PIC X(10).
