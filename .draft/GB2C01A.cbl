      ******************************************************************
      *                                                                *
      *  PROGRAMA: GB2C01A                                             *
      *                                                                *
      *  FECHA CREACION: 20/02/1987                                    *
      *                                                                *
      *  AUTOR: R. CONSTANTINESCU                                      *
      *                                                                *
      *  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *
      *                                                                *
      *  DESCRIPCION: EMITEREA FACTURILOR LUNARE. LEE UN INDEX NOU     *
      *               POR CLIENTE DESDE IDXTXN, HALLA LA ULTIMA        *
      *               FACTURA (SI EXISTE), LLAMA A GB2C03A PARA EL     *
      *               PERIODO Y A GB2C02A PARA LA TARIFICACION, Y      *
      *               ESCRIBE LA NUEVA FACTURA EN BILLSNEW             *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 20/02/1987 RCM TCK-0013  VERSION INICIAL                       *~TAG:GB2C01A1
      * 08/11/1990 RCM TCK-0102  SE VALIDA CLIENTE INEXISTENTE ANTES   *~TAG:GB2C01A2
      * 08/11/1990 RCM TCK-0102  DE BUSCAR LA ULTIMA FACTURA           *~TAG:GB2C01A3
      * 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, SOLO      *~TAG:GB2C01A4
      * 30/09/1998 PDN TCK-0201  DOCUMENTA LA PRUEBA DE CORTE DE SIGLO *~TAG:GB2C01A5
      * 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB TRAS   *~TAG:GB2C01A6
      * 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *~TAG:GB2C01A7
      * 17/07/2020 JLV TCK-0630  PRIMERA FACTURA FIJA EN IANUARIE 2020 *~TAG:GB2C01A8
      * 30/08/2023 JLV TCK-1240  SE ARMEAZA SERIE/NUMAR DE FACTURA     *~TAG:GB2C01A9
      * 30/08/2023 JLV TCK-1240  CONFORM TABLEI DE JUDETE DIN GB0C005  *~TAG:GB2C0B0
      * 09/05/2025 JLV TCK-1250  SI BILLS NO ABRE, 1000-INICIO CORTA   *~TAG:GB2C01D1
      * 09/05/2025 JLV TCK-1250  CON GO TO Y LA CORRIDA NO PROCESA     *~TAG:GB2C01D2
      * 09/05/2025 JLV TCK-1250  IDXTXN (CORTE DE FIN DE CORRIDA)      *~TAG:GB2C01D3
      ******************************************************************
      *                                                                *
      *         I D E N T I F I C A T I O N   D I V I S I O N          *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.   GB2C01A.
       AUTHOR.       R. CONSTANTINESCU.
       INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.
       DATE-WRITTEN. 20/02/1987.
       DATE-COMPILED.
       SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.
      ******************************************************************
      *                                                                *
      *        E N V I R O N M E N T         D I V I S I O N           *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           SELECT F-USERS     ASSIGN TO USERS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-USERS.
      *
           SELECT F-BILLS-IN  ASSIGN TO BILLS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-BILLS-IN.
      *
           SELECT F-BILLS-OUT ASSIGN TO BILLSNEW
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-BILLS-OUT.
      *
           SELECT F-IDXTXN    ASSIGN TO IDXTXN
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-IDXTXN.
      *
           SELECT F-PSTRPT    ASSIGN TO PSTRPT
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-PSTRPT.
      ******************************************************************
      *                                                                *
      *                D A T A            D I V I S I O N              *
      *                                                                *
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *
       FD  F-USERS
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-CLIENTE.
           COPY GB0C001.
      *
       FD  F-BILLS-IN
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-FACTURA-IN.
           COPY GB0C002.
      *
       FD  F-BILLS-OUT
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-FACTURA-OUT.
           COPY GB0C002.
      *
       FD  F-IDXTXN
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-IDXTXN.
           05  IX-USUARIO              PIC X(30).
           05  IX-INDEX-CURENT         PIC S9(07)V9(02).
           05  FILLER                  PIC X(10).
      *
       FD  F-PSTRPT
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100 CHARACTERS.
       01  FD-LIN-PSTRPT               PIC X(100).
      ******************************************************************
      *                                                                *
      *         W O R K I N G   S T O R A G E   S E C T I O N          *
      *                                                                *
      ******************************************************************
       WORKING-STORAGE SECTION.
      ******************************************************************
      *                  AREA DE TABLA DE JUDETE (SERIE FACTURA)       *
      ******************************************************************
           COPY GB0C005.
      ******************************************************************
      *                  AREA DE VARIABLES AUXILIARES                  *
      ******************************************************************
       01  WS-VARIABLES-AUXILIARES.
           05  WS-FS-USERS             PIC X(02) VALUE '00'.
           05  WS-FS-BILLS-IN          PIC X(02) VALUE '00'.
           05  WS-FS-BILLS-OUT         PIC X(02) VALUE '00'.
           05  WS-FS-IDXTXN            PIC X(02) VALUE '00'.
           05  WS-FS-PSTRPT            PIC X(02) VALUE '00'.
      *
           05  WS-ID-MAX-FACTURA       PIC S9(06) COMP VALUE ZEROS.
           05  WS-ID-CLIENTE           PIC 9(06) VALUE ZEROS.
           05  WS-NOMBRE-CLIENTE       PIC X(40) VALUE SPACES.
           05  WS-JUDET-CLIENTE        PIC X(20) VALUE SPACES.
      *
      *    DATOS DE LA ULTIMA FACTURA HALLADA PARA EL CLIENTE.
           05  WS-AN-ULTIMA            PIC 9(04) VALUE ZEROS.
           05  WS-LUNA-ULTIMA          PIC 9(02) VALUE ZEROS.
           05  WS-INDEX-ANT-HALLADO    PIC S9(07)V9(02) VALUE ZEROS.
           05  WS-PERIODO-LEIDO        PIC S9(06) COMP VALUE ZEROS.
           05  WS-PERIODO-MAX          PIC S9(06) COMP VALUE ZEROS.
      *
      *    SERIE DE FACTURA: ABREVIATURA DEL JUDET DEL CLIENTE.
           05  WS-JUDET-ABREV          PIC X(02) VALUE SPACES.
      *
      *    NUMARUL FACTURII SE ARMEAZA COMO DDMMAA (DATA EMITERE) MAS
      *    ID DE CLIENTE, USANDO UNA COPIA DE TRABAJO DE LA FECHA
      *    PARTIDA EN AN/LUNA/ZI, IGUAL QUE GB2-FILDT1 EN GB0C002.
           05  WS-DATA-EMITERE-COPIA   PIC X(10) VALUE SPACES.
           05  WS-DEC-R REDEFINES WS-DATA-EMITERE-COPIA.
               10  WS-DEC-AN           PIC 9(04).
               10  FILLER              PIC X(01).
               10  WS-DEC-LUNA         PIC 9(02).
               10  FILLER              PIC X(01).
               10  WS-DEC-ZI           PIC 9(02).
           05  WS-AN-DIV-RESULTADO     PIC S9(04) COMP VALUE ZEROS.
           05  WS-AN-2DIG              PIC 9(02) VALUE ZEROS.
      *
      *    VALIDA EL SIGNO DEL INDEX RECIBIDO EN LA TRANSACCION ANTES
      *    DE BUSCAR AL CLIENTE, IGUAL TECNICA QUE EN GB2C02A.
           05  WS-INDEX-TXN-CHK        PIC S9(07)V9(02)
                                        SIGN IS LEADING SEPARATE.
           05  WS-INDEX-TXN-CHK-R REDEFINES WS-INDEX-TXN-CHK.
               10  WS-ITC-SIGNO        PIC X(01).
               10  WS-ITC-VALOR        PIC 9(09).
           05  FILLER                  PIC X(05).
      *
      *    ESTOS DOS CAMPOS SOBREVIVEN AL MOVE SPACES DE 2900 PORQUE
      *    NO FORMAN PARTE DEL REDEFINES DE LA LINEA DE SALIDA.
           05  WS-MSG-RESULTADO        PIC X(35) VALUE SPACES.
           05  WS-ID-FACTURA-EMITIDA   PIC 9(06) VALUE ZEROS.
      *
           05  WS-LIN-SALIDA           PIC X(100) VALUE SPACES.
           05  WS-LIN-SALIDA-R REDEFINES WS-LIN-SALIDA.
               10  WS-LS-USUARIO       PIC X(30).
               10  FILLER              PIC X(02).
               10  WS-LS-RESULTADO     PIC X(35).
               10  FILLER              PIC X(02).
               10  WS-LS-ID-FACTURA    PIC 9(06).
               10  FILLER              PIC X(23).
      ******************************************************************
      *                     AREA  DE  SWITCHES                         *
      ******************************************************************
       01  SW-SWITCHES.
           05  SW-FIN-BILLS-IN         PIC X(01) VALUE 'N'.
               88  FIN-BILLS-IN                  VALUE 'S'.
               88  NO-FIN-BILLS-IN                VALUE 'N'.
           05  SW-FIN-USERS            PIC X(01) VALUE 'N'.
               88  FIN-USERS                     VALUE 'S'.
               88  NO-FIN-USERS                   VALUE 'N'.
           05  SW-FIN-IDXTXN           PIC X(01) VALUE 'N'.
               88  FIN-IDXTXN                    VALUE 'S'.
               88  NO-FIN-IDXTXN                  VALUE 'N'.
           05  SW-CLIENTE-HALLADO      PIC X(01) VALUE 'N'.
               88  CLIENTE-HALLADO                VALUE 'S'.
               88  CLIENTE-NO-HALLADO             VALUE 'N'.
           05  SW-FACTURA-HALLADA      PIC X(01) VALUE 'N'.
               88  FACTURA-HALLADA                VALUE 'S'.
               88  FACTURA-NO-HALLADA             VALUE 'N'.
           05  SW-JUDET-HALLADO        PIC X(01) VALUE 'N'.
               88  JUDET-HALLADO                  VALUE 'S'.
               88  JUDET-NO-HALLADO                VALUE 'N'.
           05  SW-INDEX-TXN-INVALIDO   PIC X(01) VALUE 'N'.
               88  INDEX-TXN-INVALIDO             VALUE 'S'.
               88  INDEX-TXN-VALIDO                VALUE 'N'.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                        AREA DE CONTANTES                       *
      ******************************************************************
       01  CT-CONTANTES.
           05  CT-PROGRAMA             PIC X(08) VALUE 'GB2C01A'.
           05  CT-SUBP-PERIODO         PIC X(08) VALUE 'GB2C03A'.
           05  CT-SUBP-TARIFA          PIC X(08) VALUE 'GB2C02A'.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                      AREA DE CONTADORES                        *
      ******************************************************************
       01  CN-CONTADORES.
           05  CN-TRANSACC-LEIDAS      PIC S9(07) COMP VALUE ZEROS.
           05  CN-FACTURAS-OK          PIC S9(07) COMP VALUE ZEROS.
           05  CN-RECHAZADAS           PIC S9(07) COMP VALUE ZEROS.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                  AREA LINKAGE DE LOS SUBPROGRAMAS              *
      ******************************************************************
           COPY GB0C007.
           COPY GB0C006.
      ******************************************************************
      *                                                                *
      *                     PROCEDURE DIVISION                         *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION.
      *
       MAINLINE.
      *
           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT
      *
           PERFORM 2000-PROCESO
              THRU 2000-PROCESO-EXIT
                 UNTIL FIN-IDXTXN
      *
           PERFORM 6000-FIN
              THRU 6000-FIN-EXIT
      *
           STOP RUN
           .
      ******************************************************************
      *                         1000-INICIO                            *
      *   PASA EL FICHERO BILLS ACTUAL A BILLSNEW Y HALLA EL MAYOR     *
      *   ID DE FACTURA PARA NUMERAR LAS FACTURAS NUEVAS. SI BILLS NO  *
      *   ABRE, EL RESTO DE LA INICIALIZACION SE SALTEA CON UN GO TO   *
      *   Y LA CORRIDA TERMINA SIN PROCESAR IDXTXN (TCK-1250)          *
      ******************************************************************
       1000-INICIO.
      *
           OPEN INPUT  F-BILLS-IN
           OPEN OUTPUT F-BILLS-OUT
      *
           IF  WS-FS-BILLS-IN NOT = '00'
               DISPLAY 'GB2C01A - ERROR ABRIENDO BILLS ' WS-FS-BILLS-IN
               MOVE 'S'                TO SW-FIN-IDXTXN
               GO TO 1000-INICIO-EXIT
           END-IF
      *
           PERFORM 1100-COPIA-BILLS
              THRU 1100-COPIA-BILLS-EXIT
                 UNTIL FIN-BILLS-IN
      *
           CLOSE F-BILLS-IN
      *
           OPEN INPUT  F-IDXTXN
           OPEN OUTPUT F-PSTRPT
      *
           PERFORM 1200-LEE-IDXTXN
              THRU 1200-LEE-IDXTXN-EXIT
      *
           .
       1000-INICIO-EXIT.
           EXIT.
      ******************************************************************
      *                    1100-COPIA-BILLS                            *
      ******************************************************************
       1100-COPIA-BILLS.
      *
           READ F-BILLS-IN INTO FD-REG-FACTURA-OUT
               AT END
                   MOVE 'S'            TO SW-FIN-BILLS-IN
               NOT AT END
                   IF  GB2-ID-FACTURA > WS-ID-MAX-FACTURA
                       MOVE GB2-ID-FACTURA TO WS-ID-MAX-FACTURA
                   END-IF
                   WRITE FD-REG-FACTURA-OUT
           END-READ
      *
           .
       1100-COPIA-BILLS-EXIT.
           EXIT.
      ******************************************************************
      *                    1200-LEE-IDXTXN                             *
      ******************************************************************
       1200-LEE-IDXTXN.
      *
           READ F-IDXTXN
               AT END
                   MOVE 'S'            TO SW-FIN-IDXTXN
           END-READ
      *
           .
       1200-LEE-IDXTXN-EXIT.
           EXIT.
      ******************************************************************
      *                        2000-PROCESO                            *
      ******************************************************************
       2000-PROCESO.
      *
           ADD 1                       TO CN-TRANSACC-LEIDAS
      *
           PERFORM 2050-VALIDA-INDEX-TXN
              THRU 2050-VALIDA-INDEX-TXN-EXIT
      *
           IF  INDEX-TXN-VALIDO
               PERFORM 2100-BUSCA-CLIENTE
                  THRU 2100-BUSCA-CLIENTE-EXIT
      *
               IF  CLIENTE-HALLADO
                   PERFORM 2200-BUSCA-ULTIMA-FACTURA
                      THRU 2200-BUSCA-ULTIMA-FACTURA-EXIT
      *
                   PERFORM 2300-ARMA-PERIODO
                      THRU 2300-ARMA-PERIODO-EXIT
      *
                   PERFORM 2400-ARMA-TARIFA
                      THRU 2400-ARMA-TARIFA-EXIT
      *
                   IF  GB6-OK
                       PERFORM 2500-ARMA-IDENTIFICACION
                          THRU 2500-ARMA-IDENTIFICACION-EXIT
                       PERFORM 2600-ESCRIBE-FACTURA
                          THRU 2600-ESCRIBE-FACTURA-EXIT
                       ADD 1           TO CN-FACTURAS-OK
                       MOVE GB2-ID-FACTURA TO WS-ID-FACTURA-EMITIDA
                       MOVE 'FACTURA EMISA' TO WS-MSG-RESULTADO
                   ELSE
                       ADD 1           TO CN-RECHAZADAS
                       MOVE ZEROS      TO WS-ID-FACTURA-EMITIDA
                       MOVE 'CONSUM NEGATIV - INDEX RESPINS'
                                       TO WS-MSG-RESULTADO
                   END-IF
               ELSE
                   ADD 1               TO CN-RECHAZADAS
                   MOVE ZEROS          TO WS-ID-FACTURA-EMITIDA
                   MOVE 'CLIENT INEXISTENT IN USERS'
                                       TO WS-MSG-RESULTADO
               END-IF
           ELSE
               ADD 1                   TO CN-RECHAZADAS
               MOVE ZEROS              TO WS-ID-FACTURA-EMITIDA
               MOVE 'INDEX TRANSMIS NEGATIV - RESPINS'
                                       TO WS-MSG-RESULTADO
           END-IF
      *
           PERFORM 2900-ESCRIBE-RESULTADO
              THRU 2900-ESCRIBE-RESULTADO-EXIT
      *
           PERFORM 1200-LEE-IDXTXN
              THRU 1200-LEE-IDXTXN-EXIT
      *
           .
       2000-PROCESO-EXIT.
           EXIT.
      *
       2050-VALIDA-INDEX-TXN.
      *
           MOVE 'N'                    TO SW-INDEX-TXN-INVALIDO
           MOVE IX-INDEX-CURENT        TO WS-INDEX-TXN-CHK
      *
           IF  WS-ITC-SIGNO = '-'
               MOVE 'S'                TO SW-INDEX-TXN-INVALIDO
           END-IF
      *
           .
       2050-VALIDA-INDEX-TXN-EXIT.
           EXIT.
      ******************************************************************
      *   2100-BUSCA-CLIENTE : LOCALIZA AL CLIENTE EN USERS POR        *
      *   USUARIO (BUSQUEDA SECUENCIAL, FICHERO SE ABRE Y CIERRA       *
      *   EN CADA TRANSACCION)                                         *
      ******************************************************************
       2100-BUSCA-CLIENTE.
      *
           MOVE 'N'                    TO SW-CLIENTE-HALLADO
           MOVE 'N'                    TO SW-FIN-USERS
      *
           OPEN INPUT F-USERS
      *
           PERFORM 2110-LEE-USERS
              THRU 2110-LEE-USERS-EXIT
      *
           PERFORM 2120-COMPARA-USERS
              THRU 2120-COMPARA-USERS-EXIT
                 UNTIL FIN-USERS OR CLIENTE-HALLADO
      *
           CLOSE F-USERS
      *
           .
       2100-BUSCA-CLIENTE-EXIT.
           EXIT.
      ******************************************************************
      *                    2110-LEE-USERS                              *
      ******************************************************************
       2110-LEE-USERS.
      *
           READ F-USERS
               AT END
                   MOVE 'S'            TO SW-FIN-USERS
           END-READ
      *
           .
       2110-LEE-USERS-EXIT.
           EXIT.
      ******************************************************************
      *                    2120-COMPARA-USERS                          *
      ******************************************************************
       2120-COMPARA-USERS.
      *
           IF  GB1-USUARIO = IX-USUARIO
               MOVE 'S'                TO SW-CLIENTE-HALLADO
               MOVE GB1-ID-CLIENTE     TO WS-ID-CLIENTE
               MOVE GB1-NOMBRE-CLIENTE TO WS-NOMBRE-CLIENTE
               MOVE GB1-JUDET          TO WS-JUDET-CLIENTE
           END-IF
      *
           IF  NOT CLIENTE-HALLADO
               PERFORM 2110-LEE-USERS
                  THRU 2110-LEE-USERS-EXIT
           END-IF
      *
           .
       2120-COMPARA-USERS-EXIT.
           EXIT.
      ******************************************************************
      *   2200-BUSCA-ULTIMA-FACTURA : RECORRE TODO BILLS BUSCANDO LA   *
      *   FACTURA CON EL MAYOR AN/LUNA DE FACTURARE PARA ESTE CLIENTE  *
      ******************************************************************
       2200-BUSCA-ULTIMA-FACTURA.
      *
           MOVE 'N'                    TO SW-FACTURA-HALLADA
           MOVE 'N'                    TO SW-FIN-BILLS-IN
           MOVE ZEROS                  TO WS-PERIODO-MAX
      *
           OPEN INPUT F-BILLS-IN
      *
           PERFORM 2210-LEE-BILLS
              THRU 2210-LEE-BILLS-EXIT
      *
           PERFORM 2220-COMPARA-BILLS
              THRU 2220-COMPARA-BILLS-EXIT
                 UNTIL FIN-BILLS-IN
      *
           CLOSE F-BILLS-IN
      *
           .
       2200-BUSCA-ULTIMA-FACTURA-EXIT.
           EXIT.
      ******************************************************************
      *                    2210-LEE-BILLS                              *
      ******************************************************************
       2210-LEE-BILLS.
      *
           READ F-BILLS-IN
               AT END
                   MOVE 'S'            TO SW-FIN-BILLS-IN
           END-READ
      *
           .
       2210-LEE-BILLS-EXIT.
           EXIT.
      ******************************************************************
      *   2220-COMPARA-BILLS : GUARDA EL PERIODO/INDEX MAS RECIENTE    *
      *   HALLADO HASTA AHORA PARA EL CLIENTE Y AVANZA LA LECTURA      *
      ******************************************************************
       2220-COMPARA-BILLS.
      *
           IF  GB2-ID-CLIENTE = WS-ID-CLIENTE
               COMPUTE WS-PERIODO-LEIDO =
                       GB2-AN-FACTURARE * 100 + GB2-LUNA-FACTURARE
               IF  WS-PERIODO-LEIDO > WS-PERIODO-MAX
                   MOVE WS-PERIODO-LEIDO   TO WS-PERIODO-MAX
                   MOVE GB2-AN-FACTURARE   TO WS-AN-ULTIMA
                   MOVE GB2-LUNA-FACTURARE TO WS-LUNA-ULTIMA
                   MOVE GB2-INDEX-CURENT   TO WS-INDEX-ANT-HALLADO
                   MOVE 'S'                TO SW-FACTURA-HALLADA
               END-IF
           END-IF
      *
           PERFORM 2210-LEE-BILLS
              THRU 2210-LEE-BILLS-EXIT
      *
           .
       2220-COMPARA-BILLS-EXIT.
           EXIT.
      ******************************************************************
      *   2300-ARMA-PERIODO : ARMEAZA PARAMETRII SI CHEAMA GB2C03A     *
      *   PENTRU A CALCULA PERIOADA DE FACTURARE                       *
      ******************************************************************
       2300-ARMA-PERIODO.
      *
           IF  FACTURA-HALLADA
               MOVE 'N'                TO GB7-SW-PRIMERA-FACTURA
               MOVE WS-AN-ULTIMA       TO GB7-AN-ANTERIOR
               MOVE WS-LUNA-ULTIMA     TO GB7-LUNA-ANTERIOR
           ELSE
               MOVE 'S'                TO GB7-SW-PRIMERA-FACTURA
               MOVE ZEROS              TO GB7-AN-ANTERIOR
               MOVE ZEROS              TO GB7-LUNA-ANTERIOR
           END-IF
      *
           CALL CT-SUBP-PERIODO USING GB7-PARM-PERIOADA
      *
           .
       2300-ARMA-PERIODO-EXIT.
           EXIT.
      ******************************************************************
      *   2400-ARMA-TARIFA : ARMEAZA PARAMETRII SI CHEAMA GB2C02A      *
      *   PENTRU A CALCULA CONSUMUL SI TARIFAREA                       *
      ******************************************************************
       2400-ARMA-TARIFA.
      *
           IF  FACTURA-HALLADA
               MOVE WS-INDEX-ANT-HALLADO  TO GB6-INDEX-ANTERIOR
           ELSE
               MOVE ZEROS                 TO GB6-INDEX-ANTERIOR
           END-IF
      *
           MOVE IX-INDEX-CURENT           TO GB6-INDEX-CURENT
      *
           CALL CT-SUBP-TARIFA USING GB6-PARM-TARIFARE
      *
           .
       2400-ARMA-TARIFA-EXIT.
           EXIT.
      ******************************************************************
      *   2500-ARMA-IDENTIFICACION : ID DE FACTURA, SERIE (JUDET)      *
      *   SI NUMAR (DATA EMITERE + ID CLIENTE)                         *
      ******************************************************************
       2500-ARMA-IDENTIFICACION.
      *
           ADD 1                       TO WS-ID-MAX-FACTURA
           MOVE WS-ID-MAX-FACTURA      TO GB2-ID-FACTURA
           MOVE WS-ID-CLIENTE          TO GB2-ID-CLIENTE
           MOVE IX-USUARIO             TO GB2-USUARIO
           MOVE GB7-AN-FACTURARE       TO GB2-AN-FACTURARE
           MOVE GB7-LUNA-FACTURARE     TO GB2-LUNA-FACTURARE
           MOVE GB7-DATA-EMITERE       TO GB2-DATA-EMITERE
           MOVE GB7-DATA-SCADENTA      TO GB2-DATA-SCADENTA
           MOVE GB7-DATA-START         TO GB2-DATA-START
           MOVE GB7-DATA-SFARSIT       TO GB2-DATA-SFARSIT
           MOVE IX-INDEX-CURENT        TO GB2-INDEX-CURENT
      *
           PERFORM 2510-BUSCA-JUDET
              THRU 2510-BUSCA-JUDET-EXIT
      *
           MOVE WS-JUDET-ABREV         TO GB2-SERIE
      *
           MOVE GB7-DATA-EMITERE       TO WS-DATA-EMITERE-COPIA
           DIVIDE WS-DEC-AN BY 100     GIVING WS-AN-DIV-RESULTADO
                                       REMAINDER WS-AN-2DIG
           COMPUTE GB2-NR-DDMMAA = WS-DEC-ZI  * 10000
                                 + WS-DEC-LUNA * 100
                                 + WS-AN-2DIG
           MOVE WS-ID-CLIENTE          TO GB2-NR-ID-CLIENTE
      *
           .
       2500-ARMA-IDENTIFICACION-EXIT.
           EXIT.
      ******************************************************************
      *   2510-BUSCA-JUDET : BUSCA EL JUDET DEL CLIENTE EN LA TABLA    *
      *   DE 41 JUDETE PARA OBTENER SU ABREVIATURA DE 2 LETRAS         *
      ******************************************************************
       2510-BUSCA-JUDET.
      *
           MOVE 'N'                    TO SW-JUDET-HALLADO
           MOVE SPACES                 TO WS-JUDET-ABREV
      *
           PERFORM 2511-COMPARA-JUDET
              THRU 2511-COMPARA-JUDET-EXIT
                 VARYING GB5-IX-JUDET FROM 1 BY 1
                    UNTIL GB5-IX-JUDET > 41 OR JUDET-HALLADO
      *
           .
       2510-BUSCA-JUDET-EXIT.
           EXIT.
      ******************************************************************
      *                    2511-COMPARA-JUDET                          *
      ******************************************************************
       2511-COMPARA-JUDET.
      *
           IF  GB5-JUDET-NUME(GB5-IX-JUDET) = WS-JUDET-CLIENTE
               MOVE GB5-JUDET-ABREV(GB5-IX-JUDET) TO WS-JUDET-ABREV
               MOVE 'S'                TO SW-JUDET-HALLADO
           END-IF
      *
           .
       2511-COMPARA-JUDET-EXIT.
           EXIT.
      ******************************************************************
      *   2600-ESCRIBE-FACTURA : COPIA LOS RESULTADOS DE GB2C02A A LA  *
      *   FACTURA SI O ESCRIBE EL REGISTRO EN BILLSNEW                 *
      ******************************************************************
       2600-ESCRIBE-FACTURA.
      *
           MOVE GB6-CANT-ENERG-CONS    TO GB2-CANT-ENERG-CONS
           MOVE GB6-PRET-ENERG-CONS    TO GB2-PRET-ENERG-CONS
           MOVE GB6-VAL-ENERG-CONS     TO GB2-VAL-ENERG-CONS
           MOVE GB6-TVA-ENERG-CONS     TO GB2-TVA-ENERG-CONS
      *
           MOVE GB6-CANT-ACCIZA        TO GB2-CANT-ACCIZA
           MOVE GB6-PRET-ACCIZA        TO GB2-PRET-ACCIZA
           MOVE GB6-VAL-ACCIZA         TO GB2-VAL-ACCIZA
           MOVE GB6-TVA-ACCIZA         TO GB2-TVA-ACCIZA
      *
           MOVE GB6-CANT-CERTIF        TO GB2-CANT-CERTIF
           MOVE GB6-PRET-CERTIF        TO GB2-PRET-CERTIF
           MOVE GB6-VAL-CERTIF         TO GB2-VAL-CERTIF
           MOVE GB6-TVA-CERTIF         TO GB2-TVA-CERTIF
      *
           MOVE GB6-CANT-OUG           TO GB2-CANT-OUG
           MOVE GB6-PRET-OUG           TO GB2-PRET-OUG
           MOVE GB6-VAL-OUG            TO GB2-VAL-OUG
           MOVE GB6-TVA-OUG            TO GB2-TVA-OUG
      *
           MOVE GB6-TOTAL-FARA-TVA     TO GB2-TOTAL-FARA-TVA
           MOVE GB6-TOTAL-TVA          TO GB2-TOTAL-TVA
           MOVE GB6-TOTAL-FACTURA      TO GB2-TOTAL-FACTURA
      *
           WRITE FD-REG-FACTURA-OUT
      *
           .
       2600-ESCRIBE-FACTURA-EXIT.
           EXIT.
      ******************************************************************
      *                 2900-ESCRIBE-RESULTADO                         *
      ******************************************************************
       2900-ESCRIBE-RESULTADO.
      *
           MOVE SPACES                 TO WS-LIN-SALIDA
           MOVE IX-USUARIO             TO WS-LS-USUARIO
           MOVE WS-MSG-RESULTADO       TO WS-LS-RESULTADO
           MOVE WS-ID-FACTURA-EMITIDA  TO WS-LS-ID-FACTURA
      *
           WRITE FD-LIN-PSTRPT         FROM WS-LIN-SALIDA
      *
           .
       2900-ESCRIBE-RESULTADO-EXIT.
           EXIT.
      ******************************************************************
      *                            6000-FIN                            *
      ******************************************************************
       6000-FIN.
      *
           CLOSE F-BILLS-OUT
           CLOSE F-IDXTXN
           CLOSE F-PSTRPT
      *
           DISPLAY 'GB2C01A - TRANSACCIONES LEIDAS : '
                    CN-TRANSACC-LEIDAS
           DISPLAY 'GB2C01A - FACTURI EMISE        : ' CN-FACTURAS-OK
           DISPLAY 'GB2C01A - TRANSACC. RECHAZADAS : ' CN-RECHAZADAS
      *
           .
       6000-FIN-EXIT.
           EXIT.
