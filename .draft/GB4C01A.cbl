      ******************************************************************
      *                                                                *
      *  PROGRAMA: GB4C01A                                             *
      *                                                                *
      *  FECHA CREACION: 14/01/1987                                    *
      *                                                                *
      *  AUTOR: R. CONSTANTINESCU                                      *
      *                                                                *
      *  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *
      *                                                                *
      *  DESCRIPCION: REPORTUL ANUAL DE CONSUM PENTRU UN CLIENT.       *
      *               VALIDEAZA ANUL CERUT CONTRA FACTURILE           *
      *               EXISTENTE, EXTRAGE FACTURILE ANULUI IN ORDINEA   *
      *               LUNII SI LE SCRIE IN ANNUAL CU UN RAND DE        *
      *               CABECERA CU DENUMIRILE COLOANELOR                *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 14/01/1987 RCM TCK-0016  VERSION INICIAL                       *~TAG:GB4C01A1
      * 03/05/1990 RCM TCK-0125  SE VALIDEAZA CA CLIENTUL SA AIBA CEL  *~TAG:GB4C01A2
      * 03/05/1990 RCM TCK-0125  PUTIN O FACTURA IN ANUL SOLICITAT     *~TAG:GB4C01A3
      * 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, SOLO      *~TAG:GB4C01A4
      * 30/09/1998 PDN TCK-0201  DOCUMENTA LA PRUEBA DE CORTE DE SIGLO *~TAG:GB4C01A5
      * 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB TRAS   *~TAG:GB4C01A6
      * 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *~TAG:GB4C01A7
      * 19/02/2014 JLV TCK-0760  SE ORDONEAZA FACTURILE PE LUNA PRIN   *~TAG:GB4C01A8
      * 19/02/2014 JLV TCK-0760  TABELA DE 12 POZITII, NU PE ORDINEA   *~TAG:GB4C01A9
      * 19/02/2014 JLV TCK-0760  DE CITIRE DIN BILLS                   *~TAG:GB4C0B0
      * 30/08/2023 JLV TCK-1240  SE ADAUGA RANDUL DE CABECERA CU CELE  *~TAG:GB4C0B1
      * 30/08/2023 JLV TCK-1240  25 DE DENUMIRI DE COLOANE             *~TAG:GB4C0B2
      ******************************************************************
      *                                                                *
      *         I D E N T I F I C A T I O N   D I V I S I O N          *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.   GB4C01A.
       AUTHOR.       R. CONSTANTINESCU.
       INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.
       DATE-WRITTEN. 14/01/1987.
       DATE-COMPILED.
       SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.
      ******************************************************************
      *                                                                *
      *        E N V I R O N M E N T         D I V I S I O N           *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           SELECT F-USERS     ASSIGN TO USERS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-USERS.
      *
           SELECT F-BILLS-IN  ASSIGN TO BILLS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-BILLS-IN.
      *
           SELECT F-REQTXN    ASSIGN TO REQTXN
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-REQTXN.
      *
           SELECT F-ANNUAL    ASSIGN TO ANNUAL
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-ANNUAL.
      ******************************************************************
      *                                                                *
      *                D A T A            D I V I S I O N              *
      *                                                                *
      ******************************************************************
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  F-USERS
           LABEL RECORDS ARE STANDARD.
      *
       01  FD-REG-CLIENTE.
           COPY GB0C001.
      *
       FD  F-BILLS-IN
           LABEL RECORDS ARE STANDARD.
      *
       01  FD-REG-FACTURA-IN.
           COPY GB0C002.
      *
       FD  F-REQTXN
           LABEL RECORDS ARE STANDARD.
      *
       01  FD-REG-REQTXN.
           05  RQ2-USUARIO             PIC X(30).
           05  RQ2-AN                  PIC 9(04).
           05  FILLER                  PIC X(12).
      *
       FD  F-ANNUAL
           LABEL RECORDS ARE STANDARD.
      *
       01  FD-LIN-ANNUAL               PIC X(350).
      ******************************************************************
      *                                                                *
      *         W O R K I N G   S T O R A G E   S E C T I O N          *
      *                                                                *
      ******************************************************************
       WORKING-STORAGE SECTION.
      ******************************************************************
      *                AREA DE VARIABLES AUXILIARES                    *
      ******************************************************************
       01  WS-VARIABLES-AUXILIARES.
           05  WS-FS-USERS             PIC X(02) VALUE '00'.
           05  WS-FS-BILLS-IN          PIC X(02) VALUE '00'.
           05  WS-FS-REQTXN            PIC X(02) VALUE '00'.
           05  WS-FS-ANNUAL            PIC X(02) VALUE '00'.
           05  WS-ID-CLIENTE           PIC 9(06) VALUE ZEROS.
           05  WS-AN-SOLICITADO        PIC 9(04) VALUE ZEROS.
           05  WS-NR-FACTURI-AN        PIC 9(02) COMP VALUE ZEROS.
           05  FILLER                  PIC X(05).
      ******************************************************************
      *   TABLA DE 12 POZITII - O FACTURA PE LUNA A ANULUI SOLICITAT   *
      *   (TCK-0760) - PERMITE SCRIEREA IN ORDINEA LUNII INDIFERENT    *
      *   DE ORDINEA IN CARE FACTURILE APAR IN BILLS                   *
      ******************************************************************
       01  WS-TB-LUNI.
           05  WS-LUNA-ENTRY OCCURS 12 TIMES INDEXED BY WS-IX-LUNA.
               10  WS-LUNA-HALLADA     PIC X(01) VALUE 'N'.
                   88  LUNA-HALLADA             VALUE 'S'.
                   88  LUNA-NO-HALLADA          VALUE 'N'.
               10  WS-LUNA-SERIE       PIC X(02).
               10  WS-LUNA-NUMAR       PIC X(12).
               10  WS-LUNA-INDEX       PIC S9(07)V9(02).
               10  WS-LUNA-CANT-ENERG  PIC S9(07)V9(02).
               10  WS-LUNA-PRET-ENERG  PIC S9(03)V9(05).
               10  WS-LUNA-VAL-ENERG   PIC S9(09)V9(02).
               10  WS-LUNA-TVA-ENERG   PIC S9(09)V9(02).
               10  WS-LUNA-CANT-ACC    PIC S9(07)V9(05).
               10  WS-LUNA-PRET-ACC    PIC S9(03)V9(05).
               10  WS-LUNA-VAL-ACC     PIC S9(09)V9(02).
               10  WS-LUNA-TVA-ACC     PIC S9(09)V9(02).
               10  WS-LUNA-CANT-CERT   PIC S9(07)V9(05).
               10  WS-LUNA-PRET-CERT   PIC S9(03)V9(05).
               10  WS-LUNA-VAL-CERT    PIC S9(09)V9(02).
               10  WS-LUNA-TVA-CERT    PIC S9(09)V9(02).
               10  WS-LUNA-CANT-OUG    PIC S9(07)V9(02).
               10  WS-LUNA-PRET-OUG    PIC S9(03)V9(05).
               10  WS-LUNA-VAL-OUG     PIC S9(09)V9(02).
               10  WS-LUNA-TVA-OUG     PIC S9(09)V9(02).
               10  WS-LUNA-TOT-FTVA    PIC S9(09)V9(02).
               10  WS-LUNA-TOT-TVA     PIC S9(09)V9(02).
               10  WS-LUNA-TOT-FACT    PIC S9(09)V9(02).
               10  FILLER              PIC X(05).
      ******************************************************************
      *   BUFFER DE IMPRESION COMPARTIT SI VISTELE REDEFINES ALE       *
      *   RANDULUI DE CABECERA SI DE DETALIU ALE REPORTULUI ANUAL      *
      ******************************************************************
       01  WS-LIN-ANUAL                PIC X(350) VALUE SPACES.
      *
       01  WS-LIN-CAB-ANUAL REDEFINES WS-LIN-ANUAL.
           05  WS-CAB-01               PIC X(30).
           05  FILLER                  PIC X(02).
           05  WS-CAB-02               PIC X(04).
           05  FILLER                  PIC X(02).
           05  WS-CAB-03               PIC X(02).
           05  FILLER                  PIC X(02).
           05  WS-CAB-04               PIC X(02).
           05  FILLER                  PIC X(02).
           05  WS-CAB-05               PIC X(12).
           05  FILLER                  PIC X(02).
           05  WS-CAB-06               PIC X(11).
           05  FILLER                  PIC X(02).
           05  WS-CAB-07               PIC X(11).
           05  FILLER                  PIC X(02).
           05  WS-CAB-08               PIC X(10).
           05  FILLER                  PIC X(02).
           05  WS-CAB-09               PIC X(13).
           05  FILLER                  PIC X(02).
           05  WS-CAB-10               PIC X(13).
           05  FILLER                  PIC X(02).
           05  WS-CAB-11               PIC X(14).
           05  FILLER                  PIC X(02).
           05  WS-CAB-12               PIC X(10).
           05  FILLER                  PIC X(02).
           05  WS-CAB-13               PIC X(13).
           05  FILLER                  PIC X(02).
           05  WS-CAB-14               PIC X(13).
           05  FILLER                  PIC X(02).
           05  WS-CAB-15               PIC X(14).
           05  FILLER                  PIC X(02).
           05  WS-CAB-16               PIC X(10).
           05  FILLER                  PIC X(02).
           05  WS-CAB-17               PIC X(13).
           05  FILLER                  PIC X(02).
           05  WS-CAB-18               PIC X(13).
           05  FILLER                  PIC X(02).
           05  WS-CAB-19               PIC X(11).
           05  FILLER                  PIC X(02).
           05  WS-CAB-20               PIC X(10).
           05  FILLER                  PIC X(02).
           05  WS-CAB-21               PIC X(13).
           05  FILLER                  PIC X(02).
           05  WS-CAB-22               PIC X(13).
           05  FILLER                  PIC X(02).
           05  WS-CAB-23               PIC X(13).
           05  FILLER                  PIC X(02).
           05  WS-CAB-24               PIC X(13).
           05  FILLER                  PIC X(02).
           05  WS-CAB-25               PIC X(13).
           05  FILLER                  PIC X(08).
      *
       01  WS-LIN-DET-ANUAL REDEFINES WS-LIN-ANUAL.
           05  WS-DET-USUARIO          PIC X(30).
           05  FILLER                  PIC X(02).
           05  WS-DET-AN               PIC 9(04).
           05  FILLER                  PIC X(02).
           05  WS-DET-LUNA             PIC 9(02).
           05  FILLER                  PIC X(02).
           05  WS-DET-SERIE            PIC X(02).
           05  FILLER                  PIC X(02).
           05  WS-DET-NUMAR            PIC X(12).
           05  FILLER                  PIC X(02).
           05  WS-DET-INDEX            PIC -(7)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-CANT-ENERG       PIC -(7)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-PRET-ENERG       PIC -(3)9.99999.
           05  FILLER                  PIC X(02).
           05  WS-DET-VAL-ENERG        PIC -(9)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-TVA-ENERG        PIC -(9)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-CANT-ACC         PIC -(7)9.99999.
           05  FILLER                  PIC X(02).
           05  WS-DET-PRET-ACC         PIC -(3)9.99999.
           05  FILLER                  PIC X(02).
           05  WS-DET-VAL-ACC          PIC -(9)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-TVA-ACC          PIC -(9)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-CANT-CERT        PIC -(7)9.99999.
           05  FILLER                  PIC X(02).
           05  WS-DET-PRET-CERT        PIC -(3)9.99999.
           05  FILLER                  PIC X(02).
           05  WS-DET-VAL-CERT         PIC -(9)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-TVA-CERT         PIC -(9)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-CANT-OUG         PIC -(7)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-PRET-OUG         PIC -(3)9.99999.
           05  FILLER                  PIC X(02).
           05  WS-DET-VAL-OUG          PIC -(9)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-TVA-OUG          PIC -(9)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-TOT-FTVA         PIC -(9)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-TOT-TVA          PIC -(9)9.99.
           05  FILLER                  PIC X(02).
           05  WS-DET-TOT-FACT         PIC -(9)9.99.
           05  FILLER                  PIC X(08).
       01  WS-LIN-ERR-ANUAL REDEFINES WS-LIN-ANUAL.
           05  WS-ERR-USUARIO          PIC X(30).
           05  FILLER                  PIC X(02).
           05  WS-ERR-MENSAJE          PIC X(45).
           05  FILLER                  PIC X(273).
      ******************************************************************
      *                    MENSAJE DE ERROR/RECHAZO                    *
      *   (FUERA DE WS-LIN-ANUAL Y SUS VISTAS REDEFINES PARA QUE NO    *
      *   SE PIERDA CON UN MOVE SPACES AL BUFFER DE IMPRESION)         *
      ******************************************************************
       01  WS-MSG-ERROR                PIC X(45) VALUE SPACES.
      ******************************************************************
      *                AREA DE SWITCHES                                *
      ******************************************************************
       01  SW-SWITCHES.
           05  SW-FIN-REQTXN           PIC X(01) VALUE 'N'.
               88  FIN-REQTXN                    VALUE 'S'.
               88  NO-FIN-REQTXN                 VALUE 'N'.
           05  SW-FIN-USERS            PIC X(01) VALUE 'N'.
               88  FIN-USERS                     VALUE 'S'.
               88  NO-FIN-USERS                  VALUE 'N'.
           05  SW-FIN-BILLS-IN         PIC X(01) VALUE 'N'.
               88  FIN-BILLS-IN                  VALUE 'S'.
               88  NO-FIN-BILLS-IN               VALUE 'N'.
           05  SW-CLIENTE-HALLADO      PIC X(01) VALUE 'N'.
               88  CLIENTE-HALLADO                VALUE 'S'.
               88  CLIENTE-NO-HALLADO              VALUE 'N'.
           05  SW-AN-HALLADO           PIC X(01) VALUE 'N'.
               88  AN-HALLADO                     VALUE 'S'.
               88  AN-NO-HALLADO                  VALUE 'N'.
           05  FILLER                  PIC X(05).
      ******************************************************************
      *                        AREA DE CONTANTES                       *
      ******************************************************************
       01  CT-CONTANTES.
           05  CT-PROGRAMA             PIC X(07) VALUE 'GB4C01A'.
           05  FILLER                  PIC X(05).
      ******************************************************************
      *                       AREA DE CONTADORES                       *
      ******************************************************************
       01  CN-CONTADORES.
           05  CN-TRANSACC-LEIDAS      PIC 9(05) COMP VALUE ZEROS.
           05  CN-REPORTES-OK          PIC 9(05) COMP VALUE ZEROS.
           05  CN-RECHAZADAS           PIC 9(05) COMP VALUE ZEROS.
           05  FILLER                  PIC X(05).
      ******************************************************************
      *                                                                *
      *           P R O C E D U R E      D I V I S I O N               *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION.
      *
       MAINLINE.
      *
           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT
      *
           PERFORM 2000-PROCESO-TXN
              THRU 2000-PROCESO-TXN-EXIT
              UNTIL FIN-REQTXN
      *
           PERFORM 6000-FIN
              THRU 6000-FIN-EXIT
      *
           STOP RUN.
      ******************************************************************
      * 1000-INICIO                                                    *
      ******************************************************************
       1000-INICIO.
      *
           OPEN INPUT  F-REQTXN
           OPEN OUTPUT F-ANNUAL
      *
           PERFORM 1100-LEE-REQTXN
              THRU 1100-LEE-REQTXN-EXIT
      *
           .
       1000-INICIO-EXIT.
           EXIT.
      ******************************************************************
      * 1100-LEE-REQTXN                                                *
      ******************************************************************
       1100-LEE-REQTXN.
      *
           READ F-REQTXN
               AT END
                   SET FIN-REQTXN TO TRUE
               NOT AT END
                   ADD 1 TO CN-TRANSACC-LEIDAS
           END-READ
      *
           .
       1100-LEE-REQTXN-EXIT.
           EXIT.
      ******************************************************************
      * 2000-PROCESO-TXN                                               *
      ******************************************************************
       2000-PROCESO-TXN.
      *
           MOVE RQ2-AN               TO WS-AN-SOLICITADO
      *
           PERFORM 2100-BUSCA-CLIENTE
              THRU 2100-BUSCA-CLIENTE-EXIT
      *
           IF  CLIENTE-HALLADO
               PERFORM 2200-BUSCA-FACTURI-AN
                  THRU 2200-BUSCA-FACTURI-AN-EXIT
               IF  AN-HALLADO
                   PERFORM 3000-ESCRIBE-REPORTE
                      THRU 3000-ESCRIBE-REPORTE-EXIT
                   ADD 1 TO CN-REPORTES-OK
               ELSE
                   ADD 1 TO CN-RECHAZADAS
                   MOVE 'CLIENTUL NU ARE FACTURI IN ANUL CERUT'
                                            TO WS-MSG-ERROR
                   PERFORM 3900-IMPRIME-EROARE
                      THRU 3900-IMPRIME-EROARE-EXIT
               END-IF
           ELSE
               ADD 1 TO CN-RECHAZADAS
               MOVE 'CLIENT INEXISTENT IN USERS'
                                            TO WS-MSG-ERROR
               PERFORM 3900-IMPRIME-EROARE
                  THRU 3900-IMPRIME-EROARE-EXIT
           END-IF
      *
           PERFORM 1100-LEE-REQTXN
              THRU 1100-LEE-REQTXN-EXIT
      *
           .
       2000-PROCESO-TXN-EXIT.
           EXIT.
      ******************************************************************
      * 2100-BUSCA-CLIENTE                                             *
      ******************************************************************
       2100-BUSCA-CLIENTE.
      *
           SET CLIENTE-NO-HALLADO TO TRUE
           SET NO-FIN-USERS       TO TRUE
      *
           OPEN INPUT F-USERS
      *
           PERFORM 2110-LEE-USERS
              THRU 2110-LEE-USERS-EXIT
      *
           PERFORM 2120-COMPARA-USERS
              THRU 2120-COMPARA-USERS-EXIT
              UNTIL FIN-USERS OR CLIENTE-HALLADO
      *
           CLOSE F-USERS
      *
           .
       2100-BUSCA-CLIENTE-EXIT.
           EXIT.
      ******************************************************************
      * 2110-LEE-USERS                                                 *
      ******************************************************************
       2110-LEE-USERS.
      *
           READ F-USERS
               AT END
                   SET FIN-USERS TO TRUE
           END-READ
      *
           .
       2110-LEE-USERS-EXIT.
           EXIT.
      ******************************************************************
      * 2120-COMPARA-USERS                                             *
      ******************************************************************
       2120-COMPARA-USERS.
      *
           IF  GB1-USUARIO = RQ2-USUARIO
               SET CLIENTE-HALLADO TO TRUE
               MOVE GB1-ID-CLIENTE TO WS-ID-CLIENTE
           ELSE
               PERFORM 2110-LEE-USERS
                  THRU 2110-LEE-USERS-EXIT
           END-IF
      *
           .
       2120-COMPARA-USERS-EXIT.
           EXIT.
      ******************************************************************
      * 2200-BUSCA-FACTURI-AN                                          *
      ******************************************************************
       2200-BUSCA-FACTURI-AN.
      *
           SET AN-NO-HALLADO   TO TRUE
           SET NO-FIN-BILLS-IN TO TRUE
      *
           INITIALIZE WS-TB-LUNI
           MOVE ZEROS TO WS-NR-FACTURI-AN
      *
           OPEN INPUT F-BILLS-IN
      *
           PERFORM 2210-LEE-BILLS
              THRU 2210-LEE-BILLS-EXIT
      *
           PERFORM 2220-COMPARA-BILLS
              THRU 2220-COMPARA-BILLS-EXIT
              UNTIL FIN-BILLS-IN
      *
           CLOSE F-BILLS-IN
      *
           .
       2200-BUSCA-FACTURI-AN-EXIT.
           EXIT.
      ******************************************************************
      * 2210-LEE-BILLS                                                 *
      ******************************************************************
       2210-LEE-BILLS.
      *
           READ F-BILLS-IN
               AT END
                   SET FIN-BILLS-IN TO TRUE
           END-READ
      *
           .
       2210-LEE-BILLS-EXIT.
           EXIT.
      ******************************************************************
      * 2220-COMPARA-BILLS                                             *
      ******************************************************************
       2220-COMPARA-BILLS.
      *
           IF  GB2-ID-CLIENTE   = WS-ID-CLIENTE
           AND GB2-AN-FACTURARE = WS-AN-SOLICITADO
               SET AN-HALLADO TO TRUE
               ADD 1 TO WS-NR-FACTURI-AN
               SET WS-IX-LUNA TO GB2-LUNA-FACTURARE
               SET LUNA-HALLADA(WS-IX-LUNA)   TO TRUE
               MOVE GB2-SERIE            TO WS-LUNA-SERIE(WS-IX-LUNA)
               MOVE GB2-NUMAR            TO WS-LUNA-NUMAR(WS-IX-LUNA)
               MOVE GB2-INDEX-CURENT     TO WS-LUNA-INDEX(WS-IX-LUNA)
               MOVE GB2-CANT-ENERG-CONS  TO
                                    WS-LUNA-CANT-ENERG(WS-IX-LUNA)
               MOVE GB2-PRET-ENERG-CONS  TO
                                    WS-LUNA-PRET-ENERG(WS-IX-LUNA)
               MOVE GB2-VAL-ENERG-CONS   TO
                                    WS-LUNA-VAL-ENERG(WS-IX-LUNA)
               MOVE GB2-TVA-ENERG-CONS   TO
                                    WS-LUNA-TVA-ENERG(WS-IX-LUNA)
               MOVE GB2-CANT-ACCIZA      TO
                                    WS-LUNA-CANT-ACC(WS-IX-LUNA)
               MOVE GB2-PRET-ACCIZA      TO
                                    WS-LUNA-PRET-ACC(WS-IX-LUNA)
               MOVE GB2-VAL-ACCIZA       TO
                                    WS-LUNA-VAL-ACC(WS-IX-LUNA)
               MOVE GB2-TVA-ACCIZA       TO
                                    WS-LUNA-TVA-ACC(WS-IX-LUNA)
               MOVE GB2-CANT-CERTIF      TO
                                    WS-LUNA-CANT-CERT(WS-IX-LUNA)
               MOVE GB2-PRET-CERTIF      TO
                                    WS-LUNA-PRET-CERT(WS-IX-LUNA)
               MOVE GB2-VAL-CERTIF       TO
                                    WS-LUNA-VAL-CERT(WS-IX-LUNA)
               MOVE GB2-TVA-CERTIF       TO
                                    WS-LUNA-TVA-CERT(WS-IX-LUNA)
               MOVE GB2-CANT-OUG         TO
                                    WS-LUNA-CANT-OUG(WS-IX-LUNA)
               MOVE GB2-PRET-OUG         TO
                                    WS-LUNA-PRET-OUG(WS-IX-LUNA)
               MOVE GB2-VAL-OUG          TO
                                    WS-LUNA-VAL-OUG(WS-IX-LUNA)
               MOVE GB2-TVA-OUG          TO
                                    WS-LUNA-TVA-OUG(WS-IX-LUNA)
               MOVE GB2-TOTAL-FARA-TVA   TO
                                    WS-LUNA-TOT-FTVA(WS-IX-LUNA)
               MOVE GB2-TOTAL-TVA        TO
                                    WS-LUNA-TOT-TVA(WS-IX-LUNA)
               MOVE GB2-TOTAL-FACTURA    TO
                                    WS-LUNA-TOT-FACT(WS-IX-LUNA)
           END-IF
      *
           PERFORM 2210-LEE-BILLS
              THRU 2210-LEE-BILLS-EXIT
      *
           .
       2220-COMPARA-BILLS-EXIT.
           EXIT.
      ******************************************************************
      * 3000-ESCRIBE-REPORTE                                           *
      ******************************************************************
       3000-ESCRIBE-REPORTE.
      *
           PERFORM 3100-ESCRIBE-CABECERA
              THRU 3100-ESCRIBE-CABECERA-EXIT
      *
           PERFORM 3200-ESCRIBE-DETALLE
              THRU 3200-ESCRIBE-DETALLE-EXIT
              VARYING WS-IX-LUNA FROM 1 BY 1
              UNTIL WS-IX-LUNA > 12
      *
           .
       3000-ESCRIBE-REPORTE-EXIT.
           EXIT.
      ******************************************************************
      * 3100-ESCRIBE-CABECERA                                          *
      ******************************************************************
       3100-ESCRIBE-CABECERA.
      *
           MOVE SPACES        TO WS-LIN-ANUAL
      *
           MOVE 'USUARIO'          TO WS-CAB-01
           MOVE 'AN_FACTURARE'     TO WS-CAB-02
           MOVE 'LUNA_FACTURA'     TO WS-CAB-03
           MOVE 'SERIE'            TO WS-CAB-04
           MOVE 'NUMAR'            TO WS-CAB-05
           MOVE 'INDEX_CURENT'     TO WS-CAB-06
           MOVE 'CANT_ENERG_CONS'  TO WS-CAB-07
           MOVE 'PRET_ENERG_CONS'  TO WS-CAB-08
           MOVE 'VAL_ENERG_CONS'   TO WS-CAB-09
           MOVE 'TVA_ENERG_CONS'   TO WS-CAB-10
           MOVE 'CANT_ACCIZA'      TO WS-CAB-11
           MOVE 'PRET_ACCIZA'      TO WS-CAB-12
           MOVE 'VAL_ACCIZA'       TO WS-CAB-13
           MOVE 'TVA_ACCIZA'       TO WS-CAB-14
           MOVE 'CANT_CERTIF'      TO WS-CAB-15
           MOVE 'PRET_CERTIF'      TO WS-CAB-16
           MOVE 'VAL_CERTIF'       TO WS-CAB-17
           MOVE 'TVA_CERTIF'       TO WS-CAB-18
           MOVE 'CANT_OUG'         TO WS-CAB-19
           MOVE 'PRET_OUG'         TO WS-CAB-20
           MOVE 'VAL_OUG'          TO WS-CAB-21
           MOVE 'TVA_OUG'          TO WS-CAB-22
           MOVE 'TOTAL_FARA_TVA'   TO WS-CAB-23
           MOVE 'TOTAL_TVA'        TO WS-CAB-24
           MOVE 'TOTAL_FACTURA'    TO WS-CAB-25
      *
           WRITE FD-LIN-ANNUAL FROM WS-LIN-ANUAL
      *
           .
       3100-ESCRIBE-CABECERA-EXIT.
           EXIT.
      ******************************************************************
      * 3200-ESCRIBE-DETALLE                                           *
      ******************************************************************
       3200-ESCRIBE-DETALLE.
      *
           IF  LUNA-HALLADA(WS-IX-LUNA)
               MOVE SPACES              TO WS-LIN-ANUAL
               MOVE RQ2-USUARIO         TO WS-DET-USUARIO
               MOVE WS-AN-SOLICITADO    TO WS-DET-AN
               SET  WS-DET-LUNA         TO WS-IX-LUNA
               MOVE WS-LUNA-SERIE(WS-IX-LUNA)      TO WS-DET-SERIE
               MOVE WS-LUNA-NUMAR(WS-IX-LUNA)      TO WS-DET-NUMAR
               MOVE WS-LUNA-INDEX(WS-IX-LUNA)      TO WS-DET-INDEX
               MOVE WS-LUNA-CANT-ENERG(WS-IX-LUNA) TO
                                              WS-DET-CANT-ENERG
               MOVE WS-LUNA-PRET-ENERG(WS-IX-LUNA) TO
                                              WS-DET-PRET-ENERG
               MOVE WS-LUNA-VAL-ENERG(WS-IX-LUNA)  TO
                                              WS-DET-VAL-ENERG
               MOVE WS-LUNA-TVA-ENERG(WS-IX-LUNA)  TO
                                              WS-DET-TVA-ENERG
               MOVE WS-LUNA-CANT-ACC(WS-IX-LUNA)   TO
                                              WS-DET-CANT-ACC
               MOVE WS-LUNA-PRET-ACC(WS-IX-LUNA)   TO
                                              WS-DET-PRET-ACC
               MOVE WS-LUNA-VAL-ACC(WS-IX-LUNA)    TO
                                              WS-DET-VAL-ACC
               MOVE WS-LUNA-TVA-ACC(WS-IX-LUNA)    TO
                                              WS-DET-TVA-ACC
               MOVE WS-LUNA-CANT-CERT(WS-IX-LUNA)  TO
                                              WS-DET-CANT-CERT
               MOVE WS-LUNA-PRET-CERT(WS-IX-LUNA)  TO
                                              WS-DET-PRET-CERT
               MOVE WS-LUNA-VAL-CERT(WS-IX-LUNA)   TO
                                              WS-DET-VAL-CERT
               MOVE WS-LUNA-TVA-CERT(WS-IX-LUNA)   TO
                                              WS-DET-TVA-CERT
               MOVE WS-LUNA-CANT-OUG(WS-IX-LUNA)   TO
                                              WS-DET-CANT-OUG
               MOVE WS-LUNA-PRET-OUG(WS-IX-LUNA)   TO
                                              WS-DET-PRET-OUG
               MOVE WS-LUNA-VAL-OUG(WS-IX-LUNA)    TO
                                              WS-DET-VAL-OUG
               MOVE WS-LUNA-TVA-OUG(WS-IX-LUNA)    TO
                                              WS-DET-TVA-OUG
               MOVE WS-LUNA-TOT-FTVA(WS-IX-LUNA)   TO
                                              WS-DET-TOT-FTVA
               MOVE WS-LUNA-TOT-TVA(WS-IX-LUNA)    TO
                                              WS-DET-TOT-TVA
               MOVE WS-LUNA-TOT-FACT(WS-IX-LUNA)   TO
                                              WS-DET-TOT-FACT
               WRITE FD-LIN-ANNUAL FROM WS-LIN-ANUAL
           END-IF
      *
           .
       3200-ESCRIBE-DETALLE-EXIT.
           EXIT.
      ******************************************************************
      * 3900-IMPRIME-EROARE                                            *
      ******************************************************************
       3900-IMPRIME-EROARE.
      *
           MOVE SPACES        TO WS-LIN-ANUAL
           MOVE RQ2-USUARIO   TO WS-ERR-USUARIO
           MOVE WS-MSG-ERROR  TO WS-ERR-MENSAJE
      *
           WRITE FD-LIN-ANNUAL FROM WS-LIN-ANUAL
      *
           .
       3900-IMPRIME-EROARE-EXIT.
           EXIT.
      ******************************************************************
      * 6000-FIN                                                       *
      ******************************************************************
       6000-FIN.
      *
           CLOSE F-REQTXN
           CLOSE F-ANNUAL
      *
           DISPLAY 'GB4C01A - TRANZACTII CITITE : ' CN-TRANSACC-LEIDAS
           DISPLAY 'GB4C01A - REPORTURI EMISE   : ' CN-REPORTES-OK
           DISPLAY 'GB4C01A - TRANZACTII RESPINSE: ' CN-RECHAZADAS
      *
           .
       6000-FIN-EXIT.
           EXIT.
