      ******************************************************************
      *                                                                *
      *  PROGRAMA: GB1C01A                                             *
      *                                                                *
      *  FECHA CREACION: 14/01/1987                                    *
      *                                                                *
      *  AUTOR: R. CONSTANTINESCU                                      *
      *                                                                *
      *  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *
      *                                                                *
      *  DESCRIPCION: VERIFICA USUARIO/CLAVE CONTRA EL MAESTRO DE      *
      *               CLIENTES Y DEVUELVE EL INDICADOR DE ROL ADMIN    *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 14/01/1987 RCM TCK-0010  VERSION INICIAL                       *~TAG:GB1C01A1
      * 03/06/1988 RCM TCK-0032  SE AGREGA CAMPO ROL AL MAESTRO USERS  *~TAG:GB1C01A2
      * 22/11/1990 PDN TCK-0077  VALIDACION DE CLAVE EN BLANCO         *~TAG:GB1C01A3
      * 09/04/1993 RCM TCK-0111  SE ESTANDARIZA REPORTE LOGRPT A 80    *~TAG:GB1C01A4
      * 09/04/1993 RCM TCK-0111  POSICIONES SEGUN NORMA DE SISTEMAS    *~TAG:GB1C01A5
      * 17/02/1995 JLV TCK-0140  MIGRACION A CENTRAL ELECTRONICA S.A.  *~TAG:GB1C01A6
      * 30/09/1998 PDN TCK-0201  REVISION Y2K - CAMPOS DE FECHA A 4    *~TAG:GB1C01A7
      * 30/09/1998 PDN TCK-0201  DIGITOS DE ANO EN TODO EL PROGRAMA    *~TAG:GB1C01A8
      * 12/01/1999 PDN TCK-0201  PRUEBAS DE CORTE DE SIGLO OK          *~TAG:GB1C01A9
      * 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB TRAS   *~TAG:GB1C01B0
      * 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *~TAG:GB1C01B1
      * 19/07/2011 RCM TCK-0688  SE AGREGA SW-ES-ADMIN AL REPORTE      *~TAG:GB1C01B2
      * 03/05/2016 MPD TCK-0930  SE ESTANDARIZA MENSAJE DE SALIDA      *~TAG:GB1C01B3
      * 08/10/2022 JLV TCK-1204  REVISION ANUAL - SIN CAMBIOS DE       *~TAG:GB1C01B4
      * 08/10/2022 JLV TCK-1204  LOGICA, SOLO RECOMPILACION            *~TAG:GB1C01B5
      * 14/03/2024 RCM TCK-1311  SE AGREGA FECHA DE PROCESO AL LOGRPT  *~TAG:GB1C01B6
      * 14/03/2024 RCM TCK-1311  Y SE DESGLOSA BUSCA-CLIENTE EN PARRA- *~TAG:GB1C01B7
      * 14/03/2024 RCM TCK-1311  FOS SEPARADOS SEGUN NORMA DE LECTURA  *~TAG:GB1C01B8
      * 09/05/2025 JLV TCK-1249  LA VALIDACION DE CLAVE EN BLANCO DE   *~TAG:GB1C01B9
      * 09/05/2025 JLV TCK-1249  TCK-0077 NUNCA QUEDO CABLEADA EN      *~TAG:GB1C01C0
      * 09/05/2025 JLV TCK-1249  2100-BUSCA-CLIENTE. SE AGREGA EL      *~TAG:GB1C01C1
      * 09/05/2025 JLV TCK-1249  CORTE POR WS-CL-PRIMER-CAR EN BLANCO  *~TAG:GB1C01C2
      ******************************************************************
      *                                                                *
      *         I D E N T I F I C A T I O N   D I V I S I O N          *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.   GB1C01A.
       AUTHOR.       R. CONSTANTINESCU.
       INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.
       DATE-WRITTEN. 14/01/1987.
       DATE-COMPILED.
       SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.
      ******************************************************************
      *                                                                *
      *        E N V I R O N M E N T         D I V I S I O N           *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      *
           SELECT F-USERS  ASSIGN TO USERS
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-USERS.
      *
           SELECT F-LOGTXN ASSIGN TO LOGTXN
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-LOGTXN.
      *
           SELECT F-LOGRPT ASSIGN TO LOGRPT
                  ORGANIZATION IS LINE SEQUENTIAL
                  FILE STATUS IS WS-FS-LOGRPT.
      ******************************************************************
      *                                                                *
      *                D A T A            D I V I S I O N              *
      *                                                                *
      ******************************************************************
       DATA DIVISION.
       FILE SECTION.
      *
       FD  F-USERS
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-CLIENTE.
           COPY GB0C001.
      *
       FD  F-LOGTXN
           LABEL RECORDS ARE STANDARD.
       01  FD-REG-LOGTXN.
           05  LT-USUARIO              PIC X(30).
           05  LT-CLAVE                PIC X(30).
           05  FILLER                  PIC X(20).
      *
       FD  F-LOGRPT
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS.
       01  FD-LIN-LOGRPT               PIC X(80).
      ******************************************************************
      *                                                                *
      *         W O R K I N G   S T O R A G E   S E C T I O N          *
      *                                                                *
      ******************************************************************
       WORKING-STORAGE SECTION.
      ******************************************************************
      *                  AREA DE VARIABLES AUXILIARES                  *
      ******************************************************************
       01  WS-VARIABLES-AUXILIARES.
           05  WS-FS-USERS             PIC X(02) VALUE '00'.
           05  WS-FS-LOGTXN            PIC X(02) VALUE '00'.
           05  WS-FS-LOGRPT            PIC X(02) VALUE '00'.
           05  WS-CLAVE-LEIDA          PIC X(30) VALUE SPACES.
           05  WS-CLAVE-LEIDA-R REDEFINES WS-CLAVE-LEIDA.
               10  WS-CL-PRIMER-CAR    PIC X(01).
               10  FILLER              PIC X(29).
           05  WS-LIN-SALIDA           PIC X(80) VALUE SPACES.
           05  WS-LIN-SALIDA-R REDEFINES WS-LIN-SALIDA.
               10  WS-LS-USUARIO       PIC X(30).
               10  FILLER              PIC X(02).
               10  WS-LS-RESULTADO     PIC X(15).
               10  FILLER              PIC X(02).
               10  WS-LS-ROL           PIC X(05).
               10  FILLER              PIC X(26).
           05  WS-FECHA-SISTEMA        PIC 9(06) VALUE ZEROS.
           05  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
               10  WS-FS-ANO           PIC 9(02).
               10  WS-FS-MES           PIC 9(02).
               10  WS-FS-DIA           PIC 9(02).
           05  WS-LIN-BANNER           PIC X(80) VALUE SPACES.
           05  WS-LIN-BANNER-R REDEFINES WS-LIN-BANNER.
               10  FILLER              PIC X(10).
               10  WS-LB-DIA           PIC 9(02).
               10  FILLER              PIC X(01) VALUE '/'.
               10  WS-LB-MES           PIC 9(02).
               10  FILLER              PIC X(01) VALUE '/'.
               10  WS-LB-ANO           PIC 9(02).
               10  FILLER              PIC X(62).
      ******************************************************************
      *                     AREA  DE  SWITCHES                         *
      ******************************************************************
       01  SW-SWITCHES.
           05  SW-FIN-USERS            PIC X(01) VALUE 'N'.
               88  FIN-USERS                     VALUE 'S'.
               88  NO-FIN-USERS                  VALUE 'N'.
           05  SW-FIN-LOGTXN           PIC X(01) VALUE 'N'.
               88  FIN-LOGTXN                    VALUE 'S'.
               88  NO-FIN-LOGTXN                 VALUE 'N'.
           05  SW-AUTENTICADO          PIC X(01) VALUE 'N'.
               88  AUTENTICADO                   VALUE 'S'.
               88  NO-AUTENTICADO                VALUE 'N'.
           05  SW-ES-ADMIN             PIC X(01) VALUE 'N'.
               88  ES-ADMIN                      VALUE 'S'.
               88  NO-ES-ADMIN                   VALUE 'N'.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                        AREA DE CONTANTES                       *
      ******************************************************************
       01  CT-CONTANTES.
           05  CT-PROGRAMA             PIC X(08) VALUE 'GB1C01A'.
           05  CT-RESULTADO-OK         PIC X(15) VALUE 'AUTENTICADO'.
           05  CT-RESULTADO-NO         PIC X(15) VALUE 'NO AUTENTICADO'.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                      AREA DE CONTADORES                        *
      ******************************************************************
       01  CN-CONTADORES.
           05  CN-TRANSACC-LEIDAS      PIC S9(07) COMP VALUE ZEROS.
           05  CN-TRANSACC-OK          PIC S9(07) COMP VALUE ZEROS.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                            PROCEDURE DIVISION                  *
      ******************************************************************
       PROCEDURE DIVISION.
      *
       MAINLINE.
      *
           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT
      *
           PERFORM 2000-PROCESO
              THRU 2000-PROCESO-EXIT
                 UNTIL FIN-LOGTXN
      *
           PERFORM 3000-FIN
              THRU 3000-FIN-EXIT
      *
           STOP RUN
           .
      ******************************************************************
      *                         1000-INICIO                            *
      ******************************************************************
       1000-INICIO.
      *
           OPEN INPUT  F-LOGTXN
           OPEN OUTPUT F-LOGRPT
      *
           IF  WS-FS-LOGTXN NOT = '00'
               DISPLAY 'GB1C01A - ERROR ABRIENDO LOGTXN ' WS-FS-LOGTXN
               MOVE 'S'                TO SW-FIN-LOGTXN
           END-IF
      *
           ACCEPT WS-FECHA-SISTEMA FROM DATE
           MOVE SPACES                 TO WS-LIN-BANNER
           MOVE WS-FS-DIA              TO WS-LB-DIA
           MOVE WS-FS-MES              TO WS-LB-MES
           MOVE WS-FS-ANO              TO WS-LB-ANO
           WRITE FD-LIN-LOGRPT         FROM WS-LIN-BANNER
      *
           PERFORM 1100-LEE-LOGTXN
              THRU 1100-LEE-LOGTXN-EXIT
      *
           .
       1000-INICIO-EXIT.
           EXIT.
      ******************************************************************
      *                    1100-LEE-LOGTXN                             *
      ******************************************************************
       1100-LEE-LOGTXN.
      *
           READ F-LOGTXN
               AT END
                   MOVE 'S'            TO SW-FIN-LOGTXN
           END-READ
      *
           .
       1100-LEE-LOGTXN-EXIT.
           EXIT.
      ******************************************************************
      *                        2000-PROCESO                            *
      ******************************************************************
       2000-PROCESO.
      *
           ADD 1                       TO CN-TRANSACC-LEIDAS
      *
           MOVE 'N'                    TO SW-AUTENTICADO
           MOVE 'N'                    TO SW-ES-ADMIN
      *
           PERFORM 2100-BUSCA-CLIENTE
              THRU 2100-BUSCA-CLIENTE-EXIT
      *
           PERFORM 2200-ESCRIBE-RESULTADO
              THRU 2200-ESCRIBE-RESULTADO-EXIT
      *
           PERFORM 1100-LEE-LOGTXN
              THRU 1100-LEE-LOGTXN-EXIT
      *
           .
       2000-PROCESO-EXIT.
           EXIT.
      ******************************************************************
      *   2100-BUSCA-CLIENTE : RECORRE SECUENCIALMENTE EL MAESTRO      *
      *   USERS Y COMPARA USUARIO Y CLAVE CON LA TRANSACCION LEIDA.    *
      *   CLAVE EN BLANCO (PRIMER CARACTER = ESPACIO) SE RECHAZA SIN   *
      *   RECORRER EL MAESTRO (TCK-0077 / TCK-1249)                    *
      ******************************************************************
       2100-BUSCA-CLIENTE.
      *
           MOVE LT-CLAVE                TO WS-CLAVE-LEIDA
      *
           IF  WS-CL-PRIMER-CAR NOT = SPACE
               MOVE 'N'                TO SW-FIN-USERS
      *
               OPEN INPUT F-USERS
      *
               PERFORM 2110-LEE-USERS
                  THRU 2110-LEE-USERS-EXIT
      *
               PERFORM 2120-COMPARA-CLIENTE
                  THRU 2120-COMPARA-CLIENTE-EXIT
                     UNTIL FIN-USERS OR AUTENTICADO
      *
               CLOSE F-USERS
           END-IF
      *
           .
       2100-BUSCA-CLIENTE-EXIT.
           EXIT.
      ******************************************************************
      *                    2110-LEE-USERS                              *
      ******************************************************************
       2110-LEE-USERS.
      *
           READ F-USERS INTO FD-REG-CLIENTE
               AT END
                   MOVE 'S'            TO SW-FIN-USERS
           END-READ
      *
           .
       2110-LEE-USERS-EXIT.
           EXIT.
      ******************************************************************
      *   2120-COMPARA-CLIENTE : COMPARA USUARIO/CLAVE DEL CLIENTE     *
      *   LEIDO CONTRA LA TRANSACCION Y AVANZA LA LECTURA DE USERS     *
      ******************************************************************
       2120-COMPARA-CLIENTE.
      *
           IF  GB1-USUARIO = LT-USUARIO
           AND GB1-CLAVE   = LT-CLAVE
               MOVE 'S'                TO SW-AUTENTICADO
               IF  GB1-ROL-ADMIN
                   MOVE 'S'            TO SW-ES-ADMIN
               END-IF
           END-IF
      *
           IF  NOT AUTENTICADO
               PERFORM 2110-LEE-USERS
                  THRU 2110-LEE-USERS-EXIT
           END-IF
      *
           .
       2120-COMPARA-CLIENTE-EXIT.
           EXIT.
      ******************************************************************
      *                 2200-ESCRIBE-RESULTADO                         *
      ******************************************************************
       2200-ESCRIBE-RESULTADO.
      *
           MOVE SPACES                 TO WS-LIN-SALIDA
           MOVE LT-USUARIO             TO WS-LS-USUARIO
      *
           IF  AUTENTICADO
               MOVE CT-RESULTADO-OK    TO WS-LS-RESULTADO
               ADD 1                   TO CN-TRANSACC-OK
           ELSE
               MOVE CT-RESULTADO-NO    TO WS-LS-RESULTADO
           END-IF
      *
           IF  ES-ADMIN
               MOVE 'ADMIN'            TO WS-LS-ROL
           ELSE
               MOVE 'USER'             TO WS-LS-ROL
           END-IF
      *
           WRITE FD-LIN-LOGRPT         FROM WS-LIN-SALIDA
      *
           .
       2200-ESCRIBE-RESULTADO-EXIT.
           EXIT.
      ******************************************************************
      *                            3000-FIN                            *
      ******************************************************************
       3000-FIN.
      *
           CLOSE F-LOGTXN
           CLOSE F-LOGRPT
      *
           DISPLAY 'GB1C01A - TRANSACCIONES LEIDAS: '
                    CN-TRANSACC-LEIDAS
           DISPLAY 'GB1C01A - AUTENTICACIONES OK   : '
                    CN-TRANSACC-OK
      *
           .
       3000-FIN-EXIT.
           EXIT.
