      ******************************************************************
      *                                                                *
      *  COPY   : GB0C006                                              *
      *                                                                *
      *  FECHA CREACION: 14/01/1987                                    *
      *                                                                *
      *  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *
      *                                                                *
      *  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *
      *                                                                *
      *  DESCRIPCION: AREA DE PARAMETROS LINKAGE DEL SUBPROGRAMA       *
      *               GB2C02A (MOTOR DE TARIFICACION)                 *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 14/01/1987 RCM TCK-0006  VERSION INICIAL                       *~TAG:GB006001
      ******************************************************************
       01  GB6-PARM-TARIFARE.
           05  GB6-INDEX-ANTERIOR      PIC S9(07)V9(02).
           05  GB6-INDEX-CURENT        PIC S9(07)V9(02).
           05  GB6-SW-RETORNO          PIC X(01).
               88  GB6-OK                      VALUE '0'.
               88  GB6-CONSUM-NEGATIV          VALUE '1'.
           05  GB6-CANT-ENERG-CONS     PIC S9(07)V9(02).
           05  GB6-PRET-ENERG-CONS     PIC S9(03)V9(05).
           05  GB6-VAL-ENERG-CONS      PIC S9(09)V9(02).
           05  GB6-TVA-ENERG-CONS      PIC S9(09)V9(02).
           05  GB6-CANT-ACCIZA         PIC S9(07)V9(05).
           05  GB6-PRET-ACCIZA         PIC S9(03)V9(05).
           05  GB6-VAL-ACCIZA          PIC S9(09)V9(02).
           05  GB6-TVA-ACCIZA          PIC S9(09)V9(02).
           05  GB6-CANT-CERTIF         PIC S9(07)V9(05).
           05  GB6-PRET-CERTIF         PIC S9(03)V9(05).
           05  GB6-VAL-CERTIF          PIC S9(09)V9(02).
           05  GB6-TVA-CERTIF          PIC S9(09)V9(02).
           05  GB6-CANT-OUG            PIC S9(07)V9(02).
           05  GB6-PRET-OUG            PIC S9(03)V9(05).
           05  GB6-VAL-OUG             PIC S9(09)V9(02).
           05  GB6-TVA-OUG             PIC S9(09)V9(02).
           05  GB6-TOTAL-FARA-TVA      PIC S9(09)V9(02).
           05  GB6-TOTAL-TVA           PIC S9(09)V9(02).
           05  GB6-TOTAL-FACTURA       PIC S9(09)V9(02).
           05  FILLER                  PIC X(10).
