      ******************************************************************
      *                                                                *
      *  COPY   : GB0C007                                              *
      *                                                                *
      *  FECHA CREACION: 14/01/1987                                    *
      *                                                                *
      *  AUTOR: DEPARTAMENTO DE SISTEMAS GREENERGY                     *
      *                                                                *
      *  APLICACION: GB - FACTURACION ENERGIE ELECTRICA                *
      *                                                                *
      *  DESCRIPCION: AREA DE PARAMETROS LINKAGE DEL SUBPROGRAMA       *
      *               GB2C03A (CALCULO PERIODO DE FACTURACION)        *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 14/01/1987 RCM TCK-0007  VERSION INICIAL                       *~TAG:GB007001
      ******************************************************************
       01  GB7-PARM-PERIOADA.
           05  GB7-AN-ANTERIOR         PIC 9(04).
           05  GB7-LUNA-ANTERIOR       PIC 9(02).
           05  GB7-SW-PRIMERA-FACTURA  PIC X(01).
               88  GB7-ES-PRIMERA-FACTURA      VALUE 'S'.
               88  GB7-NU-ES-PRIMERA-FACTURA   VALUE 'N'.
           05  GB7-AN-FACTURARE        PIC 9(04).
           05  GB7-LUNA-FACTURARE      PIC 9(02).
           05  GB7-DATA-START          PIC X(10).
           05  GB7-DATA-SFARSIT        PIC X(10).
           05  GB7-DATA-EMITERE        PIC X(10).
           05  GB7-DATA-SCADENTA       PIC X(10).
           05  FILLER                  PIC X(10).
