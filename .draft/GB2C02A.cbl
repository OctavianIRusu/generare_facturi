      ******************************************************************
      *                                                                *
      *  PROGRAMA: GB2C02A                                             *
      *                                                                *
      *  FECHA CREACION: 18/02/1987                                    *
      *                                                                *
      *  AUTOR: R. CONSTANTINESCU                                      *
      *                                                                *
      *  APLICACION: GB - FACTURARE ENERGIE ELECTRICA                  *
      *                                                                *
      *  DESCRIPCION: SUBPROGRAMA MOTOR DE TARIFICARE. RECIBE INDEX    *
      *               ANTERIOR SI CURENT, CALCULEAZA CONSUMUL SI       *
      *               VALORILE PE CELE 4 LINII DE TARIF (ENERGIE       *
      *               CONSUMATA, ACCIZA, CERTIFICATE VERZI, OUG-27)    *
      *                                                                *
      ******************************************************************
      * MODIFICACIONES.                                                *
      * ------------------                                             *
      * 18/02/1987 RCM TCK-0012  VERSION INICIAL                       *~TAG:GB2C02A1
      * 12/04/1988 RCM TCK-0028  SE AGREGA VALIDACION DE CONSUMO       *~TAG:GB2C02A2
      * 12/04/1988 RCM TCK-0028  NEGATIVO (INDEX CURENT MENOR)         *~TAG:GB2C02A3
      * 30/09/1998 PDN TCK-0201  REVISION Y2K - SIN IMPACTO, SOLO      *~TAG:GB2C02A4
      * 30/09/1998 PDN TCK-0201  DOCUMENTA LA PRUEBA DE CORTE DE SIGLO *~TAG:GB2C02A5
      * 04/03/2005 MPD TCK-0455  RENOMBRE DE APLICACION V1 A GB        *~TAG:GB2C02A6
      * 04/03/2005 MPD TCK-0455  PRIVATIZACION - QUEDA GREENERGY S.A.  *~TAG:GB2C02A7
      * 09/09/2011 RCM TCK-0688  SE INCORPORA CREDITO OUG-27 COMO      *~TAG:GB2C02A8
      * 09/09/2011 RCM TCK-0688  LINIE DE TARIF NEGATIVA               *~TAG:GB2C02A9
      * 22/04/2025 JLV TCK-1247  LOS VALORES DE LINIE SE ACUMULABAN    *~TAG:GB2C2A10
      * 22/04/2025 JLV TCK-1247  YA REDONDEADOS A 2 DECIMALES Y LOS    *~TAG:GB2C2A11
      * 22/04/2025 JLV TCK-1247  TOTALURI SUMABAN ESE REDONDEO, CON    *~TAG:GB2C2A12
      * 22/04/2025 JLV TCK-1247  DESVIO DE HASTA 1 BAN EN LA FACTURA.  *~TAG:GB2C2A13
      * 22/04/2025 JLV TCK-1247  SE ACUMULA AHORA A 5 DECIMALES EN     *~TAG:GB2C2A14
      * 22/04/2025 JLV TCK-1247  WS-VALORES-PRECISOS Y SE REDONDEA     *~TAG:GB2C2A15
      * 22/04/2025 JLV TCK-1247  UNA SOLA VEZ AL FIJAR CADA LINIE Y    *~TAG:GB2C2A16
      * 22/04/2025 JLV TCK-1247  CADA TOTAL DE GB6-PARM-TARIFARE.      *~TAG:GB2C2A17
      ******************************************************************
      *                                                                *
      *         I D E N T I F I C A T I O N   D I V I S I O N          *
      *                                                                *
      ******************************************************************
       IDENTIFICATION DIVISION.
      *
       PROGRAM-ID.   GB2C02A.
       AUTHOR.       R. CONSTANTINESCU.
       INSTALLATION. CENTRALA ELECTRICA - DEPARTAMENTO DE SISTEMAS.
       DATE-WRITTEN. 18/02/1987.
       DATE-COMPILED.
       SECURITY.     USO INTERNO - DEPARTAMENTO DE SISTEMAS GREENERGY.
      ******************************************************************
      *                                                                *
      *        E N V I R O N M E N T         D I V I S I O N           *
      *                                                                *
      ******************************************************************
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
      *
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
      *
       INPUT-OUTPUT SECTION.
      ******************************************************************
      *                                                                *
      *                D A T A            D I V I S I O N              *
      *                                                                *
      ******************************************************************
       DATA DIVISION.
      ******************************************************************
      *                                                                *
      *         W O R K I N G   S T O R A G E   S E C T I O N          *
      *                                                                *
      ******************************************************************
       WORKING-STORAGE SECTION.
      ******************************************************************
      *                  AREA DE CONSTANTES DE TARIFA                  *
      ******************************************************************
           COPY GB0C005.
      ******************************************************************
      *                  AREA DE VARIABLES AUXILIARES                  *
      ******************************************************************
       01  WS-VARIABLES-AUXILIARES.
           05  WS-CONSUM               PIC S9(07)V9(02) COMP-3.
      *
      *    EL CONSUMO SE EXPRESA TAMBIEN EN MWH (DIVIDIDO ENTRE 1000)
      *    PARA LAS LINEAS DE ACCIZA Y CERTIFICATE VERZI.
           05  WS-CONSUM-MWH           PIC S9(07)V9(05) COMP-3.
      *
      *    LOS INDEX RECIBIDOS Y EL CONSUMO CALCULADO SE VALIDAN CON
      *    EL SIGNO EN BYTE SEPARADO, SIN RECURRIR A UNA FUNCION
      *    INTRINSECA PARA PROBAR SI SON NEGATIVOS.
           05  WS-INDEX-ANT-CHK        PIC S9(07)V9(02)
                                        SIGN IS LEADING SEPARATE.
           05  WS-INDEX-ANT-CHK-R REDEFINES WS-INDEX-ANT-CHK.
               10  WS-IAC-SIGNO        PIC X(01).
               10  WS-IAC-VALOR        PIC 9(09).
      *
           05  WS-INDEX-CUR-CHK        PIC S9(07)V9(02)
                                        SIGN IS LEADING SEPARATE.
           05  WS-INDEX-CUR-CHK-R REDEFINES WS-INDEX-CUR-CHK.
               10  WS-ICC-SIGNO        PIC X(01).
               10  WS-ICC-VALOR        PIC 9(09).
      *
           05  WS-INDEX-TRABAJO        PIC S9(07)V9(02)
                                        SIGN IS LEADING SEPARATE.
           05  WS-INDEX-TRABAJO-R REDEFINES WS-INDEX-TRABAJO.
               10  WS-IT-SIGNO         PIC X(01).
               10  WS-IT-VALOR         PIC 9(09).
           05  FILLER                  PIC X(05).
      ******************************************************************
      *    AREA DE ACUMULACION DE VALORES CON PRECISION EXTENDIDA.     *
      *    LAS LINIE DE TARIF Y LOS TOTALURI SE ACUMULAN AQUI A 5      *
      *    DECIMALES (TCK-1247) Y SOLO SE REDONDEAN A LOS 2 DECIMALES  *
      *    DE GB6-PARM-TARIFARE EN EL MOMENTO DE FIJAR CADA CAMPO.     *
      ******************************************************************
       01  WS-VALORES-PRECISOS.
           05  WS-VAL-ENERG-CONS-P     PIC S9(09)V9(05).
           05  WS-TVA-ENERG-CONS-P     PIC S9(09)V9(05).
           05  WS-VAL-ACCIZA-P         PIC S9(09)V9(05).
           05  WS-TVA-ACCIZA-P         PIC S9(09)V9(05).
           05  WS-VAL-CERTIF-P         PIC S9(09)V9(05).
           05  WS-TVA-CERTIF-P         PIC S9(09)V9(05).
           05  WS-VAL-OUG-P            PIC S9(09)V9(05).
           05  WS-TVA-OUG-P            PIC S9(09)V9(05).
           05  WS-TOTAL-FARA-TVA-P     PIC S9(09)V9(05).
           05  WS-TOTAL-TVA-P          PIC S9(09)V9(05).
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                    AREA  DE  CONTADORES                        *
      ******************************************************************
       01  CN-CONTADORES.
           05  CN-LLAMADAS             PIC S9(07) COMP VALUE ZEROS.
           05  FILLER                  PIC X(10).
      ******************************************************************
      *                                                                *
      *        L I N K A G E          S E C T I O N                    *
      *                                                                *
      ******************************************************************
       LINKAGE SECTION.
           COPY GB0C006.
      ******************************************************************
      *                                                                *
      *      P R O C E D U R E         D I V I S I O N                 *
      *                                                                *
      ******************************************************************
       PROCEDURE DIVISION USING GB6-PARM-TARIFARE.
      *
       MAINLINE.
           PERFORM 1000-INICIO
              THRU 1000-INICIO-EXIT
           PERFORM 2000-PROCESO
              THRU 2000-PROCESO-EXIT
           PERFORM 6000-FIN
              THRU 6000-FIN-EXIT
           GOBACK
           .
      ******************************************************************
      *              1000 - INICIALIZACION DEL SUBPROGRAMA             *
      ******************************************************************
       1000-INICIO.
           ADD 1                       TO CN-LLAMADAS
           MOVE '0'                    TO GB6-SW-RETORNO
           .
       1000-INICIO-EXIT.
           EXIT.
      ******************************************************************
      *              2000 - MOTOR DE TARIFICARE                        *
      ******************************************************************
       2000-PROCESO.
           PERFORM 2100-CALCULA-CONSUM
              THRU 2100-CALCULA-CONSUM-EXIT
           IF  GB6-OK
               PERFORM 2200-CALCULA-CANTITATI
                  THRU 2200-CALCULA-CANTITATI-EXIT
               PERFORM 2300-CALCULA-VALORI
                  THRU 2300-CALCULA-VALORI-EXIT
               PERFORM 2400-CALCULA-TOTALURI
                  THRU 2400-CALCULA-TOTALURI-EXIT
           END-IF
           .
       2000-PROCESO-EXIT.
           EXIT.
      *
      *    SE VALIDA PRIMERO QUE NINGUNO DE LOS DOS INDEX RECIBIDOS
      *    SEA NEGATIVO Y LUEGO QUE EL CONSUMO (CURENT MENOS ANTERIOR)
      *    NO LO SEA (INDEX CURENT MENOR QUE EL ANTERIOR).
       2100-CALCULA-CONSUM.
           MOVE GB6-INDEX-ANTERIOR     TO WS-INDEX-ANT-CHK
           MOVE GB6-INDEX-CURENT       TO WS-INDEX-CUR-CHK
           IF  WS-IAC-SIGNO = '-' OR WS-ICC-SIGNO = '-'
               MOVE '1'                TO GB6-SW-RETORNO
           ELSE
               COMPUTE WS-INDEX-TRABAJO ROUNDED =
                       GB6-INDEX-CURENT - GB6-INDEX-ANTERIOR
               IF  WS-IT-SIGNO = '-'
                   MOVE '1'            TO GB6-SW-RETORNO
               ELSE
                   MOVE WS-INDEX-TRABAJO
                                       TO WS-CONSUM
               END-IF
           END-IF
           .
       2100-CALCULA-CONSUM-EXIT.
           EXIT.
      *
       2200-CALCULA-CANTITATI.
           MOVE WS-CONSUM              TO GB6-CANT-ENERG-CONS
           COMPUTE WS-CONSUM-MWH ROUNDED = WS-CONSUM / 1000
           MOVE WS-CONSUM-MWH          TO GB6-CANT-ACCIZA
           MOVE WS-CONSUM-MWH          TO GB6-CANT-CERTIF
           COMPUTE GB6-CANT-OUG ROUNDED = ZERO - WS-CONSUM
           .
       2200-CALCULA-CANTITATI-EXIT.
           EXIT.
      *
      *    VALOR = CANTIDAD * PRECIO UNITARIO. TVA = 19% DEL VALOR.
      *    TCK-1247: SE ACUMULA CADA LINIE A 5 DECIMALES EN
      *    WS-VALORES-PRECISOS Y RECIEN SE REDONDEA UNA SOLA VEZ AL
      *    FIJAR EL CAMPO DE 2 DECIMALES DE GB6-PARM-TARIFARE, PARA
      *    QUE LOS TOTALURI DEL PARRAFO SIGUIENTE SUMEN VALORES SIN
      *    REDONDEAR EN LUGAR DE SUMAR REDONDEOS YA APLICADOS.
       2300-CALCULA-VALORI.
           MOVE GB5-PRET-ENERG-CONS    TO GB6-PRET-ENERG-CONS
           COMPUTE WS-VAL-ENERG-CONS-P =
                   GB6-CANT-ENERG-CONS * GB6-PRET-ENERG-CONS
           COMPUTE GB6-VAL-ENERG-CONS ROUNDED = WS-VAL-ENERG-CONS-P
           COMPUTE WS-TVA-ENERG-CONS-P =
                   WS-VAL-ENERG-CONS-P * GB5-COTA-TVA
           COMPUTE GB6-TVA-ENERG-CONS ROUNDED = WS-TVA-ENERG-CONS-P
      *
           MOVE GB5-PRET-ACCIZA        TO GB6-PRET-ACCIZA
           COMPUTE WS-VAL-ACCIZA-P =
                   GB6-CANT-ACCIZA * GB6-PRET-ACCIZA
           COMPUTE GB6-VAL-ACCIZA ROUNDED = WS-VAL-ACCIZA-P
           COMPUTE WS-TVA-ACCIZA-P =
                   WS-VAL-ACCIZA-P * GB5-COTA-TVA
           COMPUTE GB6-TVA-ACCIZA ROUNDED = WS-TVA-ACCIZA-P
      *
           MOVE GB5-PRET-CERTIF        TO GB6-PRET-CERTIF
           COMPUTE WS-VAL-CERTIF-P =
                   GB6-CANT-CERTIF * GB6-PRET-CERTIF
           COMPUTE GB6-VAL-CERTIF ROUNDED = WS-VAL-CERTIF-P
           COMPUTE WS-TVA-CERTIF-P =
                   WS-VAL-CERTIF-P * GB5-COTA-TVA
           COMPUTE GB6-TVA-CERTIF ROUNDED = WS-TVA-CERTIF-P
      *
           MOVE GB5-PRET-OUG           TO GB6-PRET-OUG
           COMPUTE WS-VAL-OUG-P =
                   GB6-CANT-OUG * GB6-PRET-OUG
           COMPUTE GB6-VAL-OUG ROUNDED = WS-VAL-OUG-P
           COMPUTE WS-TVA-OUG-P =
                   WS-VAL-OUG-P * GB5-COTA-TVA
           COMPUTE GB6-TVA-OUG ROUNDED = WS-TVA-OUG-P
           .
       2300-CALCULA-VALORI-EXIT.
           EXIT.
      *
      *    TCK-1247: LOS TOTALURI SUMAN LOS VALORES SIN REDONDEAR DE
      *    WS-VALORES-PRECISOS Y SOLO SE REDONDEA EL RESULTADO FINAL.
       2400-CALCULA-TOTALURI.
           COMPUTE WS-TOTAL-FARA-TVA-P =
                   WS-VAL-ENERG-CONS-P + WS-VAL-ACCIZA-P
                 + WS-VAL-CERTIF-P     + WS-VAL-OUG-P
           COMPUTE GB6-TOTAL-FARA-TVA ROUNDED = WS-TOTAL-FARA-TVA-P
           COMPUTE WS-TOTAL-TVA-P =
                   WS-TVA-ENERG-CONS-P + WS-TVA-ACCIZA-P
                 + WS-TVA-CERTIF-P     + WS-TVA-OUG-P
           COMPUTE GB6-TOTAL-TVA ROUNDED = WS-TOTAL-TVA-P
           COMPUTE GB6-TOTAL-FACTURA ROUNDED =
                   WS-TOTAL-FARA-TVA-P + WS-TOTAL-TVA-P
           .
       2400-CALCULA-TOTALURI-EXIT.
           EXIT.
      ******************************************************************
      *              6000 - FIN DEL SUBPROGRAMA                        *
      ******************************************************************
       6000-FIN.
           CONTINUE
           .
       6000-FIN-EXIT.
           EXIT.
